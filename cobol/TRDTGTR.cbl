000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDTGTR                                             
000300* Rebalance target record -- output of TRDREB0M.                  
000400*----------------------------------------------------------------*
000500*Rev. |Date      |By  |Ticket   |Comment                          
000600*-----|----------|----|---------|------------------------------   
000700*A.00 |1995-01-09|LWK |TRD-0244|Neuerstellung                     
000800*----------------------------------------------------------------*
000900  01          TARGET-RECORD.                                      
001000      05      TGT-SYMBOL          PIC X(08).                      
001100      05      TGT-WEIGHT          PIC S9(01)V9(06).               
001200      05      TGT-RATIONALE       PIC X(30).                      
001300         88   TGT-RATIONALE-BUY   VALUE "BUY signal".             
001400         88   TGT-RATIONALE-HOLD  VALUE "Maintain position".      
001500         88   TGT-RATIONALE-EXIT  VALUE "Exit signal triggered".  
001600      05      FILLER              PIC X(10).                      
