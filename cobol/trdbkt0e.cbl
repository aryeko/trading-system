000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDBKT0M.                                           
000400  AUTHOR. P J TATE.                                               
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1998-02-20.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 2004-06-14                                  
001200* Letzte Version   :: A.01.01                                     
001300* Kurzbeschreibung :: BACKTEST ENGINE -- day-by-day driver that   
001400*                     CALLs the live SIGNAL and REBALANCE engines 
001500*                     against a simulated holdings snapshot,      
001600*                     executes the resulting orders against the   
001700*                     curated closes with slippage and commission,
001800*                     and accumulates the equity curve and the    
001900*                     performance metrics.                        
002000* Auftrag          :: TRDNEW1                                     
002100* Package          :: BATCH                                       
002200*                                                                 
002300* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002500*----------------------------------------------------------------*
002600* Vers. | Datum      | von | Kommentar                           *
002700*-------|------------|-----|-------------------------------------*
002800*A.00.00|1998-02-20  | PJT | Neuerstellung -- day-loop harness,   
002900*       |            |     | drives TRDSIG0M/TRDREB0M off a       
003000*       |            |     | simulated HOLDF, executes orders and 
003100*       |            |     | writes the equity curve (TRD-0359)   
003200*-------|------------|-----|-------------------------------------*
003300*A.01.00|1999-01-08  | DMS | Year-2000 remediation: as-of, start  
003400*       |            |     | and end dates widened to CCYY        
003500*       |            |     | (TRD-Y2K7)                           
003600*-------|------------|-----|-------------------------------------*
003700*A.01.01|2004-06-14  | PJT | Added CAGR/Sharpe/Sortino using the  
003800*       |            |     | new TRDCALC0 LN/EXP codes, plus      
003900*       |            |     | turnover and rebalance-event totals  
004000*       |            |     | (TRD-0431)                           
004100*----------------------------------------------------------------*
004200*                                                                 
004300* Programmbeschreibung                                            
004400* --------------------                                            
004500* Run on demand from the strategist's own JCL, never from the     
004600* nightly run book.  Reads the backtest start/end dates and the   
004700* cost/rate assumptions from PARMF, then for every business day   
004800* in range: writes a HOLDF snapshot of the simulated position     
004900* book, CALLs TRDSIG0M to refresh the ranked signal file and      
005000* TRDREB0M to turn it into target weights and orders (a rebalance 
005100* is forced automatically the first day because the snapshot is   
005200* empty), fills the day's ORDERF against the curated close with   
005300* slippage and commission, and appends one row to the equity      
005400* curve.  At end of run it computes total return, CAGR,           
005500* volatility, Sharpe, Sortino, max drawdown, hit rate and average 
005600* turnover and prints the summary to the job log.                 
005700*                                                                 
005800******************************************************************
005900                                                                  
006000  ENVIRONMENT DIVISION.                                           
006100  CONFIGURATION SECTION.                                          
006200  SPECIAL-NAMES.                                                  
006300      UPSI-0 IS SHOW-VERSION-SW                                   
006400          ON STATUS IS SHOW-VERSION                               
006500      CLASS ALPHNUM IS "0123456789"                               
006600                       "abcdefghijklmnopqrstuvwxyz"               
006700                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006800                       " .,;-_!$%&/=*+".                          
006900                                                                  
007000  INPUT-OUTPUT SECTION.                                           
007100  FILE-CONTROL.                                                   
007200      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
007300      SELECT HOLDF          ASSIGN TO #DYNAMIC.                   
007400      SELECT ORDERF         ASSIGN TO #DYNAMIC.                   
007500      SELECT CURBARF        ASSIGN TO #DYNAMIC.                   
007600      SELECT EQTYF          ASSIGN TO #DYNAMIC.                   
007700      SELECT TRDLOGF        ASSIGN TO #DYNAMIC.                   
007800                                                                  
007900  DATA DIVISION.                                                  
008000  FILE SECTION.                                                   
008100  FD  PARMF.                                                      
008200      COPY    TRDPARM OF "=TRDLIB".                               
008300  FD  HOLDF.                                                      
008400      COPY    TRDHOLD OF "=TRDLIB".                               
008500  FD  ORDERF.                                                     
008600      COPY    TRDORDR OF "=TRDLIB".                               
008700  FD  CURBARF.                                                    
008800      COPY    TRDBARC OF "=TRDLIB".                               
008900  FD  EQTYF.                                                      
009000      COPY    TRDEQTY OF "=TRDLIB".                               
009100  FD  TRDLOGF.                                                    
009200      COPY    TRDTRDR OF "=TRDLIB".                               
009300                                                                  
009400  WORKING-STORAGE SECTION.                                        
009500      COPY    TRDCOMW OF "=TRDLIB".                               
009600                                                                  
009700*--------------------------------------------------------------*  
009800* Simulated position book -- kept here across the whole run,      
009900* written out to HOLDF ahead of each day's rebalance call and     
010000* updated in place as the day's orders fill.  An unused slot is   
010100* marked by spacing out the symbol rather than compacting the     
010200* table, since positions come and go all through the run.         
010300*--------------------------------------------------------------*  
010400  01          POSITION-TABLE.                                     
010500      05      POS-ROW OCCURS 500 TIMES INDEXED BY POS-IX.         
010600          10  WK-POS-SYMBOL       PIC X(08).                      
010700          10  WK-POS-QTY          PIC S9(09)V9(06).               
010800  01          WK-POS-COUNT        PIC S9(04) COMP VALUE ZERO.     
010900  01          WK-FOUND-SW         PIC X(01).                      
011000      88      WK-FOUND                        VALUE "Y".          
011100                                                                  
011200*--------------------------------------------------------------*  
011300* Return series accumulated for the end-of-run metrics -- the     
011400* artificial zero return on day one is never added here, per      
011500* the specification for the mean/stddev/hit-rate figures          
011600*--------------------------------------------------------------*  
011700  01          RETURN-SERIES.                                      
011800      05      WK-RET-VAL PIC S9(03)V9(06) OCCURS 2500 TIMES       
011900                         INDEXED BY WK-RET-IX.                    
012000  01          WK-RET-COUNT         PIC S9(04) COMP VALUE ZERO.    
012100                                                                  
012200  01          NEG-RETURN-SERIES.                                  
012300      05      WK-NEG-VAL PIC S9(03)V9(06) OCCURS 2500 TIMES       
012400                         INDEXED BY WK-NEG-IX.                    
012500  01          WK-NEG-COUNT         PIC S9(04) COMP VALUE ZERO.    
012600  01          WK-HIT-COUNT         PIC S9(04) COMP VALUE ZERO.    
012700                                                                  
012800*--------------------------------------------------------------*  
012900* Control facts loaded from PARMF -- cost/rate assumptions and    
013000* the backtest date range                                         
013100*--------------------------------------------------------------*  
013200  01          CTL-BASE-CCY         PIC X(03).                     
013300  01          CTL-INIT-CASH        PIC S9(11)V9(02).              
013400  01          CTL-SLIPPAGE-PCT     PIC S9(01)V9(06).              
013500  01          CTL-COMMISSION       PIC S9(05)V9(02).              
013600  01          CTL-ANNUAL-RF        PIC S9(01)V9(06).              
013700  01          CTL-TRADING-DAYS     PIC 9(03).                     
013800  01          CTL-START-DATE       PIC 9(08).                     
013900  01          CTL-START-DATE-R REDEFINES CTL-START-DATE.          
014000      05      CTL-START-CCYY       PIC 9(04).                     
014100      05      CTL-START-MM         PIC 9(02).                     
014200      05      CTL-START-DD         PIC 9(02).                     
014300  01          CTL-END-DATE         PIC 9(08).                     
014400                                                                  
014500*--------------------------------------------------------------*  
014600* Running cash/equity/drawdown state, carried day to day          
014700*--------------------------------------------------------------*  
014800  01          WK-CASH              PIC S9(11)V9(02).              
014900  01          WK-EQUITY            PIC S9(11)V9(02).              
015000  01          WK-EQUITY-ACC        PIC S9(11)V9(02).              
015100  01          WK-PREV-EQUITY       PIC S9(11)V9(02).              
015200  01          WK-INITIAL-EQUITY    PIC S9(11)V9(02).              
015300  01          WK-PEAK-EQUITY       PIC S9(11)V9(02).              
015400  01          WK-DAILY-RETURN      PIC S9(03)V9(06).              
015500  01          WK-DRAWDOWN          PIC S9(03)V9(06).              
015600  01          WK-MAX-DRAWDOWN      PIC S9(03)V9(06).              
015700  01          WK-DAY-COUNT         PIC S9(04) COMP VALUE ZERO.    
015800  01          WK-DAY-ORDER-COUNT   PIC S9(04) COMP VALUE ZERO.    
015900  01          WK-REBAL-EVENTS      PIC S9(04) COMP VALUE ZERO.    
016000  01          WK-TRADES-COUNT      PIC S9(04) COMP VALUE ZERO.    
016100  01          WK-TOTAL-TURNOVER    PIC S9(11)V9(02).              
016200  01          WK-CASH-WARN-SW      PIC X(01) VALUE "N".           
016300      88      WK-CASH-WARNED                  VALUE "Y".          
016400                                                                  
016500*--------------------------------------------------------------*  
016600* Order fill / price-lookup scratch                               
016700*--------------------------------------------------------------*  
016800  01          WK-CUR-SYMBOL        PIC X(08).                     
016900  01          WK-CUR-PRICE         PIC S9(07)V9(04).              
017000  01          WK-FILL-PRICE        PIC S9(07)V9(04).              
017100  01          WK-PRICE-DIFF        PIC S9(07)V9(04).              
017200  01          WK-SLIPPAGE-COST     PIC S9(07)V9(04).              
017300  01          WK-TRADE-NOTIONAL    PIC S9(11)V9(02).              
017400  01          WK-SIGNED-QTY        PIC S9(09)V9(06).              
017500  01          WK-ROWS-READ         PIC S9(04) COMP VALUE ZERO.    
017600  01          WK-BAR-CLOSE         PIC S9(07)V9(04).              
017700                                                                  
017800*--------------------------------------------------------------*  
017900* End-of-run metrics                                              
018000*--------------------------------------------------------------*  
018100  01          WK-TOTAL-RETURN      PIC S9(03)V9(06).              
018200  01          WK-CAGR              PIC S9(03)V9(06).              
018300  01          WK-YEARS             PIC S9(03)V9(06).              
018400  01          WK-VOLATILITY        PIC S9(03)V9(06).              
018500  01          WK-SHARPE            PIC S9(03)V9(06).              
018600  01          WK-SORTINO           PIC S9(03)V9(06).              
018700  01          WK-HIT-RATE          PIC S9(03)V9(06).              
018800  01          WK-TURNOVER-AVG      PIC S9(11)V9(02).              
018900  01          WK-RF-DAILY          PIC S9(03)V9(06).              
019000  01          WK-EXCESS-MEAN       PIC S9(03)V9(06).              
019100  01          WK-SORTINO-SW        PIC X(01) VALUE "N".           
019200      88      WK-SORTINO-INFINITE             VALUE "Y".          
019300                                                                  
019400*--------------------------------------------------------------*  
019500* TRDCALC0 call interface -- one shared set of fields for every   
019600* function code, per the subprogram's fixed eight-argument        
019700* linkage (mean/stddev only meaningful for "S", sqrt-arg/result   
019800* doubles as the log/exp/sqrt argument and answer)                
019900*--------------------------------------------------------------*  
020000  01          WK-CALC-FN           PIC X(01).                     
020100  01          WK-CALC-SCOUNT       PIC S9(04) COMP.               
020200  01          WK-CALC-MEAN         PIC S9(03)V9(06).              
020300  01          WK-CALC-STDDEV       PIC S9(03)V9(06).              
020400  01          WK-CALC-NEG-STDDEV   PIC S9(03)V9(06).              
020500  01          WK-CALC-ARG          PIC S9(07)V9(06).              
020600  01          WK-CALC-RESULT       PIC S9(07)V9(06).              
020700  01          WK-CALC-RC           PIC S9(04) COMP.               
020800  01          WK-SQRT-DAYS         PIC S9(07)V9(06).              
020900  01          WK-LN-RATIO          PIC S9(07)V9(06).              
021000                                                                  
021100*--------------------------------------------------------------*  
021200* CALLed-engine return codes                                      
021300*--------------------------------------------------------------*  
021400  01          WK-ENGINE-RC         PIC S9(04) COMP.               
021500                                                                  
021600*--------------------------------------------------------------*  
021700* Status/tag fields                                               
021800*--------------------------------------------------------------*  
021900  01          WS-STATUS-CODE       PIC X(15) VALUE "BACKTEST".    
022000                                                                  
022100*--------------------------------------------------------------*  
022200* File-assign and as-of/work-date fields -- the U210/U220/U221    
022300* day-of-week and add-one-day idiom is the same one used in       
022400* TRDREB0M's cadence gate, restated here to drive the business-   
022500* day loop                                                        
022600*--------------------------------------------------------------*  
022700  01          ASS-FNAME            PIC X(40).                     
022800  01          ASS-FSTATUS          PIC S9(04) COMP.               
022900                                                                  
023000  01          WS-WORK-DATE         PIC 9(08).                     
023100  01          WS-WORK-DATE-R REDEFINES WS-WORK-DATE.              
023200      05      WS-WORK-CCYY         PIC 9(04).                     
023300      05      WS-WORK-MM           PIC 9(02).                     
023400      05      WS-WORK-DD           PIC 9(02).                     
023500  01          WS-DOW               PIC 9(01).                     
023600  01          WS-DOW-RAW           PIC S9(04) COMP.               
023700  01          WS-DOW-SUM           PIC S9(04) COMP.               
023800  01          WS-ZW1               PIC S9(04) COMP.               
023900  01          WS-ZW2               PIC S9(04) COMP.               
024000  01          WS-ZW3               PIC S9(04) COMP.               
024100  01          WS-LEAP-SW           PIC X(01).                     
024200      88      WS-LEAP-YEAR                     VALUE "Y".         
024300                                                                  
024400  01          MONTH-LEN-INIT.                                     
024500      05      FILLER  PIC 9(02) VALUE 31.                         
024600      05      FILLER  PIC 9(02) VALUE 28.                         
024700      05      FILLER  PIC 9(02) VALUE 31.                         
024800      05      FILLER  PIC 9(02) VALUE 30.                         
024900      05      FILLER  PIC 9(02) VALUE 31.                         
025000      05      FILLER  PIC 9(02) VALUE 30.                         
025100      05      FILLER  PIC 9(02) VALUE 31.                         
025200      05      FILLER  PIC 9(02) VALUE 31.                         
025300      05      FILLER  PIC 9(02) VALUE 30.                         
025400      05      FILLER  PIC 9(02) VALUE 31.                         
025500      05      FILLER  PIC 9(02) VALUE 30.                         
025600      05      FILLER  PIC 9(02) VALUE 31.                         
025700  01          MONTH-LEN-TABLE REDEFINES MONTH-LEN-INIT.           
025800      05      MONTH-LEN            PIC 9(02) OCCURS 12 TIMES.     
025900                                                                  
026000  PROCEDURE DIVISION.                                             
026100                                                                  
026200******************************************************************
026300* Steuerungs-Section                                              
026400******************************************************************
026500  A100-STEUERUNG SECTION.                                         
026600  A100-00.                                                        
026700      IF  SHOW-VERSION                                            
026800          DISPLAY "TRDBKT0M VERSION " K-RUN-VERSION               
026900          STOP RUN                                                
027000      END-IF                                                      
027100                                                                  
027200      PERFORM B000-VORLAUF                                        
027300      IF  PRG-ABORT                                               
027400          STOP RUN                                                
027500      END-IF                                                      
027600                                                                  
027700      PERFORM B100-VERARBEITUNG                                   
027800                                                                  
027900      PERFORM B090-ENDE                                           
028000      STOP RUN                                                    
028100      .                                                           
028200  A100-99.                                                        
028300      EXIT.                                                       
028400                                                                  
028500******************************************************************
028600* Vorlauf -- load parameters, open the standing output files,     
028700* prime the position book and the loop's work date                
028800******************************************************************
028900  B000-VORLAUF SECTION.                                           
029000  B000-00.                                                        
029100      MOVE "TRDBKT0M" TO K-MODULE                                 
029200      MOVE "A.01.01"  TO K-RUN-VERSION                            
029300      PERFORM C000-INIT                                           
029400                                                                  
029500      PERFORM F100-OPEN-PARMFILE                                  
029600      IF  NOT PRG-ABORT                                           
029700          PERFORM C010-LOAD-PARAMETERS                            
029800          CLOSE PARMF                                             
029900      END-IF                                                      
030000                                                                  
030100      IF  NOT PRG-ABORT                                           
030200          PERFORM F200-OPEN-EQTYFILE                              
030300          PERFORM F300-OPEN-TRDLOGFILE                            
030400          MOVE CTL-START-DATE TO WS-WORK-DATE                     
030500      END-IF                                                      
030600      .                                                           
030700  B000-99.                                                        
030800      EXIT.                                                       
030900                                                                  
031000******************************************************************
031100* Reset the running state before the first simulated day          
031200******************************************************************
031300  C000-INIT SECTION.                                              
031400  C000-00.                                                        
031500      MOVE ZERO TO WK-POS-COUNT                                   
031600      MOVE ZERO TO WK-DAY-COUNT                                   
031700      MOVE ZERO TO WK-RET-COUNT                                   
031800      MOVE ZERO TO WK-NEG-COUNT                                   
031900      MOVE ZERO TO WK-HIT-COUNT                                   
032000      MOVE ZERO TO WK-REBAL-EVENTS                                
032100      MOVE ZERO TO WK-TRADES-COUNT                                
032200      MOVE ZERO TO WK-TOTAL-TURNOVER                              
032300      MOVE ZERO TO WK-MAX-DRAWDOWN                                
032400      .                                                           
032500  C000-99.                                                        
032600      EXIT.                                                       
032700                                                                  
032800******************************************************************
032900* PARMF holds one control record, N universe records and one      
033000* backtest record, in that order -- skip the universe rows, this  
033100* harness does not need the tracked-ticker list itself since the  
033200* signal engine already knows it                                  
033300******************************************************************
033400  C010-LOAD-PARAMETERS SECTION.                                   
033500  C010-00.                                                        
033600      SET  FILE-OK TO TRUE                                        
033700      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
033800      IF  FILE-EOF OR NOT PARM-TYPE-CONTROL                       
033900          DISPLAY "TRDBKT0M -- PARMF control record missing"      
034000          SET PRG-ABORT TO TRUE                                   
034100          GO TO C010-99                                           
034200      END-IF                                                      
034300      MOVE PARM-BASE-CCY       TO CTL-BASE-CCY                    
034400      MOVE PARM-INIT-CASH      TO CTL-INIT-CASH                   
034500      MOVE PARM-SLIPPAGE-PCT   TO CTL-SLIPPAGE-PCT                
034600      MOVE PARM-COMMISSION     TO CTL-COMMISSION                  
034700      MOVE PARM-ANNUAL-RF      TO CTL-ANNUAL-RF                   
034800      MOVE PARM-TRADING-DAYS   TO CTL-TRADING-DAYS                
034900                                                                  
035000      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
035100      PERFORM C011-SKIP-ONE-UNIV-ROW                              
035200              UNTIL FILE-EOF OR NOT PARM-TYPE-UNIVERSE            
035300                                                                  
035400      IF  FILE-EOF OR NOT PARM-TYPE-BACKTEST                      
035500          DISPLAY "TRDBKT0M -- PARMF backtest record missing"     
035600          SET PRG-ABORT TO TRUE                                   
035700          GO TO C010-99                                           
035800      END-IF                                                      
035900      MOVE PARM-BKT-START-DATE TO CTL-START-DATE                  
036000      MOVE PARM-BKT-END-DATE   TO CTL-END-DATE                    
036100                                                                  
036200      IF  CTL-END-DATE < CTL-START-DATE                           
036300          DISPLAY "TRDBKT0M -- end date precedes start date"      
036400          SET PRG-ABORT TO TRUE                                   
036500          GO TO C010-99                                           
036600      END-IF                                                      
036700                                                                  
036800      MOVE CTL-INIT-CASH TO WK-CASH                               
036900      .                                                           
037000  C010-99.                                                        
037100      EXIT.                                                       
037200                                                                  
037300  C011-SKIP-ONE-UNIV-ROW SECTION.                                 
037400  C011-00.                                                        
037500      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
037600      .                                                           
037700  C011-99.                                                        
037800      EXIT.                                                       
037900                                                                  
038000  F100-OPEN-PARMFILE SECTION.                                     
038100  F100-00.                                                        
038200      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
038300      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
038400                          GIVING ASS-FSTATUS                      
038500      IF  ASS-FSTATUS NOT = ZERO                                  
038600          SET PRG-ABORT TO TRUE                                   
038700      ELSE                                                        
038800          OPEN INPUT PARMF                                        
038900      END-IF                                                      
039000      .                                                           
039100  F100-99.                                                        
039200      EXIT.                                                       
039300                                                                  
039400  F200-OPEN-EQTYFILE SECTION.                                     
039500  F200-00.                                                        
039600      MOVE "$TRDDATA.BACKTEST.TRDEQTF" TO ASS-FNAME               
039700      ENTER "COBOLASSIGN" USING  EQTYF, ASS-FNAME                 
039800                          GIVING ASS-FSTATUS                      
039900      OPEN OUTPUT EQTYF                                           
040000      .                                                           
040100  F200-99.                                                        
040200      EXIT.                                                       
040300                                                                  
040400  F300-OPEN-TRDLOGFILE SECTION.                                   
040500  F300-00.                                                        
040600      MOVE "$TRDDATA.BACKTEST.TRDTRDF" TO ASS-FNAME               
040700      ENTER "COBOLASSIGN" USING  TRDLOGF, ASS-FNAME               
040800                          GIVING ASS-FSTATUS                      
040900      OPEN OUTPUT TRDLOGF                                         
041000      .                                                           
041100  F300-99.                                                        
041200      EXIT.                                                       
041300                                                                  
041400******************************************************************
041500* Verarbeitung -- one iteration of the loop per business day in   
041600* [CTL-START-DATE, CTL-END-DATE]                                  
041700******************************************************************
041800  B100-VERARBEITUNG SECTION.                                      
041900  B100-00.                                                        
042000      PERFORM U210-CALC-DAY-OF-WEEK                               
042100      PERFORM U230-SKIP-WEEKEND                                   
042200              UNTIL WS-DOW NOT = 6 AND WS-DOW NOT = 7             
042300                                                                  
042400      PERFORM C100-PROCESS-ONE-DAY                                
042500              UNTIL PRG-ABORT OR WS-WORK-DATE > CTL-END-DATE      
042600      .                                                           
042700  B100-99.                                                        
042800      EXIT.                                                       
042900                                                                  
043000******************************************************************
043100* One simulated trading day: rebalance, fill, mark to market,     
043200* advance to the next business day                                
043300******************************************************************
043400  C100-PROCESS-ONE-DAY SECTION.                                   
043500  C100-00.                                                        
043600      PERFORM C110-RUN-ENGINES-FOR-DAY                            
043700      IF  NOT PRG-ABORT                                           
043800          PERFORM C300-EXECUTE-ORDERS                             
043900      END-IF                                                      
044000      IF  NOT PRG-ABORT                                           
044100          PERFORM C400-UPDATE-EQUITY-CURVE                        
044200      END-IF                                                      
044300                                                                  
044400      PERFORM U220-ADD-ONE-DAY                                    
044500      PERFORM U210-CALC-DAY-OF-WEEK                               
044600      PERFORM U230-SKIP-WEEKEND                                   
044700              UNTIL WS-DOW NOT = 6 AND WS-DOW NOT = 7             
044800      .                                                           
044900  C100-99.                                                        
045000      EXIT.                                                       
045100                                                                  
045200******************************************************************
045300* Write the simulated holdings snapshot and CALL the same two     
045400* engines the nightly chain uses -- TRDREB0M forces a full        
045500* rebalance on its own when it finds the book empty, which is     
045600* exactly what we want on day one                                 
045700******************************************************************
045800  C110-RUN-ENGINES-FOR-DAY SECTION.                               
045900  C110-00.                                                        
046000      PERFORM F400-OPEN-HOLDFILE                                  
046100      IF  PRG-ABORT                                               
046200          GO TO C110-99                                           
046300      END-IF                                                      
046400      PERFORM C120-WRITE-SIM-HOLDINGS                             
046500      CLOSE HOLDF                                                 
046600                                                                  
046700      CALL "TRDSIG0M" USING WS-WORK-DATE, WK-ENGINE-RC            
046800      IF  WK-ENGINE-RC NOT = ZERO                                 
046900          DISPLAY "TRDBKT0M -- TRDSIG0M failed, RC "              
047000                  WK-ENGINE-RC " on " WS-WORK-DATE                
047100          SET PRG-ABORT TO TRUE                                   
047200          GO TO C110-99                                           
047300      END-IF                                                      
047400                                                                  
047500      CALL "TRDREB0M" USING WS-WORK-DATE, WK-ENGINE-RC            
047600      IF  WK-ENGINE-RC NOT = ZERO                                 
047700          DISPLAY "TRDBKT0M -- TRDREB0M failed, RC "              
047800                  WK-ENGINE-RC " on " WS-WORK-DATE                
047900          SET PRG-ABORT TO TRUE                                   
048000      END-IF                                                      
048100      .                                                           
048200  C110-99.                                                        
048300      EXIT.                                                       
048400                                                                  
048500  F400-OPEN-HOLDFILE SECTION.                                     
048600  F400-00.                                                        
048700      MOVE "$TRDDATA.HOLDLIB.TRDHOLD" TO ASS-FNAME                
048800      ENTER "COBOLASSIGN" USING  HOLDF, ASS-FNAME                 
048900                          GIVING ASS-FSTATUS                      
049000      IF  ASS-FSTATUS NOT = ZERO                                  
049100          SET PRG-ABORT TO TRUE                                   
049200      ELSE                                                        
049300          OPEN OUTPUT HOLDF                                       
049400      END-IF                                                      
049500      .                                                           
049600  F400-99.                                                        
049700      EXIT.                                                       
049800                                                                  
049900  C120-WRITE-SIM-HOLDINGS SECTION.                                
050000  C120-00.                                                        
050100      MOVE SPACES         TO HOLDINGS-RECORD                      
050200      SET  HOLD-TYPE-HEADER TO TRUE                               
050300      MOVE WS-WORK-DATE   TO HOLD-AS-OF-DATE                      
050400      MOVE WK-CASH        TO HOLD-CASH                            
050500      MOVE CTL-BASE-CCY   TO HOLD-BASE-CCY                        
050600      WRITE HOLDINGS-RECORD                                       
050700                                                                  
050800      PERFORM C121-WRITE-ONE-POSITION                             
050900              VARYING POS-IX FROM 1 BY 1                          
051000              UNTIL POS-IX > WK-POS-COUNT                         
051100      .                                                           
051200  C120-99.                                                        
051300      EXIT.                                                       
051400                                                                  
051500  C121-WRITE-ONE-POSITION SECTION.                                
051600  C121-00.                                                        
051700      IF  WK-POS-SYMBOL(POS-IX) = SPACES                          
051800          GO TO C121-99                                           
051900      END-IF                                                      
052000      MOVE SPACES           TO HOLDINGS-RECORD                    
052100      SET  HOLD-TYPE-POSITION TO TRUE                             
052200      MOVE WK-POS-SYMBOL(POS-IX) TO POS-SYMBOL                    
052300      MOVE WK-POS-QTY(POS-IX)    TO POS-QTY                       
052400      MOVE ZERO             TO POS-COST-BASIS                     
052500      MOVE "N"              TO POS-COST-KNOWN-SW                  
052600      WRITE HOLDINGS-RECORD                                       
052700      .                                                           
052800  C121-99.                                                        
052900      EXIT.                                                       
053000                                                                  
053100******************************************************************
053200* Fill every order TRDREB0M wrote today -- same physical ORDERF   
053300* it just produced -- against the curated close, symbol order as  
053400* filed                                                           
053500******************************************************************
053600  C300-EXECUTE-ORDERS SECTION.                                    
053700  C300-00.                                                        
053800      MOVE ZERO TO WK-DAY-ORDER-COUNT                             
053900      PERFORM F500-OPEN-ORDERFILE                                 
054000      IF  PRG-ABORT                                               
054100          GO TO C300-99                                           
054200      END-IF                                                      
054300                                                                  
054400      READ ORDERF AT END SET FILE-EOF TO TRUE END-READ            
054500      PERFORM C310-EXECUTE-ONE-ORDER                              
054600              UNTIL FILE-EOF OR PRG-ABORT                         
054700      CLOSE ORDERF                                                
054800                                                                  
054900      IF  WK-DAY-ORDER-COUNT > ZERO                               
055000          ADD  1 TO WK-REBAL-EVENTS                               
055100      END-IF                                                      
055200      .                                                           
055300  C300-99.                                                        
055400      EXIT.                                                       
055500                                                                  
055600  F500-OPEN-ORDERFILE SECTION.                                    
055700  F500-00.                                                        
055800      MOVE "$TRDDATA.ORDERS.TRDORDF" TO ASS-FNAME                 
055900      ENTER "COBOLASSIGN" USING  ORDERF, ASS-FNAME                
056000                          GIVING ASS-FSTATUS                      
056100      IF  ASS-FSTATUS NOT = ZERO                                  
056200          SET PRG-ABORT TO TRUE                                   
056300      ELSE                                                        
056400          OPEN INPUT ORDERF                                       
056500      END-IF                                                      
056600      .                                                           
056700  F500-99.                                                        
056800      EXIT.                                                       
056900                                                                  
057000******************************************************************
057100* ORD-QTY is always a positive magnitude -- direction rides on    
057200* ORD-SIDE alone, the same convention TRDREB0M itself writes the  
057300* file with (TRD-0431)                                            
057400******************************************************************
057500  C310-EXECUTE-ONE-ORDER SECTION.                                 
057600  C310-00.                                                        
057700      ADD  1 TO WK-DAY-ORDER-COUNT                                
057800      ADD  1 TO WK-TRADES-COUNT                                   
057900      MOVE ORD-SYMBOL TO WK-CUR-SYMBOL                            
058000      PERFORM C600-GET-CURRENT-PRICE                              
058100      IF  PRG-ABORT                                               
058200          GO TO C310-99                                           
058300      END-IF                                                      
058400                                                                  
058500      IF  ORD-IS-BUY                                              
058600          COMPUTE WK-FILL-PRICE ROUNDED =                         
058700              WK-CUR-PRICE * (1 + CTL-SLIPPAGE-PCT)               
058800          COMPUTE WK-TRADE-NOTIONAL ROUNDED =                     
058900              ORD-QTY * WK-FILL-PRICE                             
059000          COMPUTE WK-CASH = WK-CASH - WK-TRADE-NOTIONAL           
059100                  - CTL-COMMISSION                                
059200          MOVE ORD-QTY TO WK-SIGNED-QTY                           
059300      ELSE                                                        
059400          COMPUTE WK-FILL-PRICE ROUNDED =                         
059500              WK-CUR-PRICE * (1 - CTL-SLIPPAGE-PCT)               
059600          COMPUTE WK-TRADE-NOTIONAL ROUNDED =                     
059700              ORD-QTY * WK-FILL-PRICE                             
059800          COMPUTE WK-CASH = WK-CASH + WK-TRADE-NOTIONAL           
059900                  - CTL-COMMISSION                                
060000          COMPUTE WK-SIGNED-QTY = 0 - ORD-QTY                     
060100      END-IF                                                      
060200      PERFORM C330-ADD-TO-POSITION                                
060300                                                                  
060400      IF  WK-CASH < ZERO AND NOT WK-CASH-WARNED                   
060500          DISPLAY "TRDBKT0M -- WARNING cash negative on "         
060600                  WS-WORK-DATE                                    
060700          SET WK-CASH-WARNED TO TRUE                              
060800      END-IF                                                      
060900                                                                  
061000      IF  WK-FILL-PRICE >= WK-CUR-PRICE                           
061100          COMPUTE WK-PRICE-DIFF = WK-FILL-PRICE - WK-CUR-PRICE    
061200      ELSE                                                        
061300          COMPUTE WK-PRICE-DIFF = WK-CUR-PRICE - WK-FILL-PRICE    
061400      END-IF                                                      
061500      COMPUTE WK-SLIPPAGE-COST ROUNDED = WK-PRICE-DIFF * ORD-QTY  
061600                                                                  
061700      ADD  WK-TRADE-NOTIONAL TO WK-TOTAL-TURNOVER                 
061800      PERFORM E200-WRITE-TRADE-RECORD                             
061900                                                                  
062000      READ ORDERF AT END SET FILE-EOF TO TRUE END-READ            
062100      .                                                           
062200  C310-99.                                                        
062300      EXIT.                                                       
062400                                                                  
062500  E200-WRITE-TRADE-RECORD SECTION.                                
062600  E200-00.                                                        
062700      MOVE SPACES         TO TRADE-RECORD                         
062800      MOVE WS-WORK-DATE   TO TRD-DATE                             
062900      MOVE ORD-SYMBOL     TO TRD-SYMBOL                           
063000      MOVE ORD-SIDE       TO TRD-SIDE                             
063100      MOVE ORD-QTY        TO TRD-QTY                              
063200      MOVE WK-CUR-PRICE   TO TRD-PRICE                            
063300      MOVE WK-FILL-PRICE  TO TRD-FILL-PRICE                       
063400      MOVE CTL-COMMISSION TO TRD-COMMISSION                       
063500      MOVE WK-SLIPPAGE-COST TO TRD-SLIPPAGE-COST                  
063600      MOVE WK-TRADE-NOTIONAL TO TRD-NOTIONAL                      
063700      WRITE TRADE-RECORD                                          
063800      .                                                           
063900  E200-99.                                                        
064000      EXIT.                                                       
064100                                                                  
064200******************************************************************
064300* Position-book maintenance -- unused slots are spaced out, not   
064400* compacted, so an in-flight index never has to shift             
064500******************************************************************
064600  C320-FIND-POSITION-ROW SECTION.                                 
064700  C320-00.                                                        
064800      MOVE "N" TO WK-FOUND-SW                                     
064900      PERFORM C321-TEST-ONE-ROW                                   
065000              VARYING POS-IX FROM 1 BY 1                          
065100              UNTIL POS-IX > WK-POS-COUNT OR WK-FOUND             
065200      .                                                           
065300  C320-99.                                                        
065400      EXIT.                                                       
065500                                                                  
065600  C321-TEST-ONE-ROW SECTION.                                      
065700  C321-00.                                                        
065800      IF  WK-POS-SYMBOL(POS-IX) = WK-CUR-SYMBOL                   
065900          SET WK-FOUND TO TRUE                                    
066000      END-IF                                                      
066100      .                                                           
066200  C321-99.                                                        
066300      EXIT.                                                       
066400                                                                  
066500  C330-ADD-TO-POSITION SECTION.                                   
066600  C330-00.                                                        
066700      PERFORM C320-FIND-POSITION-ROW                              
066800      IF  NOT WK-FOUND                                            
066900          PERFORM C340-FIND-EMPTY-SLOT                            
067000          IF  NOT WK-FOUND                                        
067100              ADD  1 TO WK-POS-COUNT                              
067200              SET  POS-IX TO WK-POS-COUNT                         
067300          END-IF                                                  
067400          MOVE WK-CUR-SYMBOL TO WK-POS-SYMBOL(POS-IX)             
067500          MOVE ZERO          TO WK-POS-QTY(POS-IX)                
067600      END-IF                                                      
067700                                                                  
067800      ADD  WK-SIGNED-QTY TO WK-POS-QTY(POS-IX)                    
067900      IF  WK-POS-QTY(POS-IX) < .000001                            
068000      AND WK-POS-QTY(POS-IX) > -.000001                           
068100          MOVE SPACES TO WK-POS-SYMBOL(POS-IX)                    
068200          MOVE ZERO   TO WK-POS-QTY(POS-IX)                       
068300      END-IF                                                      
068400      .                                                           
068500  C330-99.                                                        
068600      EXIT.                                                       
068700                                                                  
068800  C340-FIND-EMPTY-SLOT SECTION.                                   
068900  C340-00.                                                        
069000      MOVE "N" TO WK-FOUND-SW                                     
069100      PERFORM C341-TEST-ONE-SLOT                                  
069200              VARYING POS-IX FROM 1 BY 1                          
069300              UNTIL POS-IX > WK-POS-COUNT OR WK-FOUND             
069400      .                                                           
069500  C340-99.                                                        
069600      EXIT.                                                       
069700                                                                  
069800  C341-TEST-ONE-SLOT SECTION.                                     
069900  C341-00.                                                        
070000      IF  WK-POS-SYMBOL(POS-IX) = SPACES                          
070100          SET WK-FOUND TO TRUE                                    
070200      END-IF                                                      
070300      .                                                           
070400  C341-99.                                                        
070500      EXIT.                                                       
070600                                                                  
070700******************************************************************
070800* Mark the book to market, roll the peak/drawdown and append the  
070900* equity-curve row for the day                                    
071000******************************************************************
071100  C400-UPDATE-EQUITY-CURVE SECTION.                               
071200  C400-00.                                                        
071300      MOVE WK-CASH TO WK-EQUITY-ACC                               
071400      PERFORM C410-ADD-POSITION-VALUE                             
071500              VARYING POS-IX FROM 1 BY 1                          
071600              UNTIL POS-IX > WK-POS-COUNT OR PRG-ABORT            
071700      IF  PRG-ABORT                                               
071800          GO TO C400-99                                           
071900      END-IF                                                      
072000      MOVE WK-EQUITY-ACC TO WK-EQUITY                             
072100                                                                  
072200      ADD  1 TO WK-DAY-COUNT                                      
072300      IF  WK-DAY-COUNT = 1                                        
072400          MOVE ZERO       TO WK-DAILY-RETURN                      
072500          MOVE WK-EQUITY  TO WK-INITIAL-EQUITY                    
072600          MOVE WK-EQUITY  TO WK-PEAK-EQUITY                       
072700      ELSE                                                        
072800          COMPUTE WK-DAILY-RETURN ROUNDED =                       
072900              (WK-EQUITY / WK-PREV-EQUITY) - 1                    
073000          ADD  1 TO WK-RET-COUNT                                  
073100          SET  WK-RET-IX TO WK-RET-COUNT                          
073200          MOVE WK-DAILY-RETURN TO WK-RET-VAL(WK-RET-IX)           
073300          IF  WK-DAILY-RETURN > ZERO                              
073400              ADD  1 TO WK-HIT-COUNT                              
073500          END-IF                                                  
073600          IF  WK-DAILY-RETURN < ZERO                              
073700              ADD  1 TO WK-NEG-COUNT                              
073800              SET  WK-NEG-IX TO WK-NEG-COUNT                      
073900              MOVE WK-DAILY-RETURN TO WK-NEG-VAL(WK-NEG-IX)       
074000          END-IF                                                  
074100          IF  WK-EQUITY > WK-PEAK-EQUITY                          
074200              MOVE WK-EQUITY TO WK-PEAK-EQUITY                    
074300          END-IF                                                  
074400      END-IF                                                      
074500                                                                  
074600      COMPUTE WK-DRAWDOWN ROUNDED =                               
074700          (WK-EQUITY / WK-PEAK-EQUITY) - 1                        
074800      IF  WK-DRAWDOWN < WK-MAX-DRAWDOWN OR WK-DAY-COUNT = 1       
074900          MOVE WK-DRAWDOWN TO WK-MAX-DRAWDOWN                     
075000      END-IF                                                      
075100                                                                  
075200      PERFORM E100-WRITE-EQUITY-RECORD                            
075300      MOVE WK-EQUITY TO WK-PREV-EQUITY                            
075400      .                                                           
075500  C400-99.                                                        
075600      EXIT.                                                       
075700                                                                  
075800  C410-ADD-POSITION-VALUE SECTION.                                
075900  C410-00.                                                        
076000      IF  WK-POS-SYMBOL(POS-IX) = SPACES                          
076100          GO TO C410-99                                           
076200      END-IF                                                      
076300      MOVE WK-POS-SYMBOL(POS-IX) TO WK-CUR-SYMBOL                 
076400      PERFORM C600-GET-CURRENT-PRICE                              
076500      IF  PRG-ABORT                                               
076600          GO TO C410-99                                           
076700      END-IF                                                      
076800      COMPUTE WK-EQUITY-ACC ROUNDED =                             
076900          WK-EQUITY-ACC + (WK-POS-QTY(POS-IX) * WK-CUR-PRICE)     
077000      .                                                           
077100  C410-99.                                                        
077200      EXIT.                                                       
077300                                                                  
077400  E100-WRITE-EQUITY-RECORD SECTION.                               
077500  E100-00.                                                        
077600      MOVE SPACES        TO EQUITY-CURVE-RECORD                   
077700      MOVE WS-WORK-DATE  TO EQ-DATE                               
077800      MOVE WK-EQUITY     TO EQ-EQUITY                             
077900      MOVE WK-CASH       TO EQ-CASH                               
078000      MOVE WK-DAILY-RETURN TO EQ-DAILY-RETURN                     
078100      MOVE WK-DRAWDOWN   TO EQ-DRAWDOWN                           
078200      WRITE EQUITY-CURVE-RECORD                                   
078300      .                                                           
078400  E100-99.                                                        
078500      EXIT.                                                       
078600                                                                  
078700******************************************************************
078800* Latest curated close for WK-CUR-SYMBOL as of WS-WORK-DATE --    
078900* the as-of cutoff in S601 (TRD-0421) is what makes it safe to    
079000* price a held symbol mid-backtest instead of off the live tail   
079100******************************************************************
079200  C600-GET-CURRENT-PRICE SECTION.                                 
079300  C600-00.                                                        
079400      PERFORM F600-OPEN-CURFILE                                   
079500      IF  PRG-ABORT                                               
079600          DISPLAY "TRDBKT0M -- no curated series for "            
079700                  WK-CUR-SYMBOL                                   
079800          GO TO C600-99                                           
079900      END-IF                                                      
080000                                                                  
080100      PERFORM S600-READ-LATEST-BAR                                
080200      CLOSE CURBARF                                               
080300                                                                  
080400      IF  WK-ROWS-READ = ZERO OR WK-BAR-CLOSE NOT > ZERO          
080500          DISPLAY "TRDBKT0M -- no price for " WK-CUR-SYMBOL       
080600                  " as of " WS-WORK-DATE                          
080700          SET PRG-ABORT TO TRUE                                   
080800          GO TO C600-99                                           
080900      END-IF                                                      
081000      MOVE WK-BAR-CLOSE TO WK-CUR-PRICE                           
081100      .                                                           
081200  C600-99.                                                        
081300      EXIT.                                                       
081400                                                                  
081500  F600-OPEN-CURFILE SECTION.                                      
081600  F600-00.                                                        
081700      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
081800             WK-CUR-SYMBOL      DELIMITED BY SPACE                
081900        INTO ASS-FNAME                                            
082000      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
082100                          GIVING ASS-FSTATUS                      
082200      IF  ASS-FSTATUS NOT = ZERO                                  
082300          SET PRG-ABORT TO TRUE                                   
082400      ELSE                                                        
082500          OPEN INPUT CURBARF                                      
082600      END-IF                                                      
082700      .                                                           
082800  F600-99.                                                        
082900      EXIT.                                                       
083000                                                                  
083100  S600-READ-LATEST-BAR SECTION.                                   
083200  S600-00.                                                        
083300      MOVE ZERO TO WK-ROWS-READ                                   
083400      SET  FILE-OK TO TRUE                                        
083500      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
083600      PERFORM S601-KEEP-ONE-ROW UNTIL FILE-EOF                    
083700      .                                                           
083800  S600-99.                                                        
083900      EXIT.                                                       
084000                                                                  
084100  S601-KEEP-ONE-ROW SECTION.                                      
084200  S601-00.                                                        
084300      IF  BAR-DATE > WS-WORK-DATE                                 
084400          SET  FILE-EOF TO TRUE                                   
084500          GO TO S601-99                                           
084600      END-IF                                                      
084700      ADD  1 TO WK-ROWS-READ                                      
084800      MOVE BAR-CLOSE TO WK-BAR-CLOSE                              
084900      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
085000      .                                                           
085100  S601-99.                                                        
085200      EXIT.                                                       
085300                                                                  
085400******************************************************************
085500* Zeller's-congruence day-of-week and add-one-day, the same       
085600* idiom TRDREB0M's cadence gate uses                              
085700******************************************************************
085800  U210-CALC-DAY-OF-WEEK SECTION.                                  
085900  U210-00.                                                        
086000      MOVE WS-WORK-MM   TO C4-I1                                  
086100      MOVE WS-WORK-CCYY TO C4-I2                                  
086200      IF  C4-I1 < 3                                               
086300          ADD  12 TO C4-I1                                        
086400          SUBTRACT 1 FROM C4-I2                                   
086500      END-IF                                                      
086600                                                                  
086700      DIVIDE C4-I2 BY 100 GIVING C4-I3 REMAINDER C4-COUNT         
086800                                                                  
086900      COMPUTE WS-ZW1 = (13 * (C4-I1 + 1)) / 5                     
087000      COMPUTE WS-ZW2 = C4-COUNT / 4                               
087100      COMPUTE WS-ZW3 = C4-I3 / 4                                  
087200                                                                  
087300      COMPUTE WS-DOW-SUM = WS-WORK-DD + WS-ZW1 + C4-COUNT         
087400                            + WS-ZW2 + WS-ZW3 + (5 * C4-I3)       
087500      DIVIDE  WS-DOW-SUM BY 7 GIVING C4-PTR REMAINDER WS-DOW-RAW  
087600                                                                  
087700      EVALUATE WS-DOW-RAW                                         
087800          WHEN 0  MOVE 6 TO WS-DOW                                
087900          WHEN 1  MOVE 7 TO WS-DOW                                
088000          WHEN OTHER                                              
088100                  COMPUTE WS-DOW = WS-DOW-RAW - 1                 
088200      END-EVALUATE                                                
088300      .                                                           
088400  U210-99.                                                        
088500      EXIT.                                                       
088600                                                                  
088700  U220-ADD-ONE-DAY SECTION.                                       
088800  U220-00.                                                        
088900      PERFORM U221-TEST-LEAP-YEAR                                 
089000      IF  WS-LEAP-YEAR AND WS-WORK-MM = 2                         
089100          MOVE 29 TO C4-LEN                                       
089200      ELSE                                                        
089300          MOVE MONTH-LEN(WS-WORK-MM) TO C4-LEN                    
089400      END-IF                                                      
089500                                                                  
089600      IF  WS-WORK-DD < C4-LEN                                     
089700          ADD  1 TO WS-WORK-DD                                    
089800      ELSE                                                        
089900          MOVE 1 TO WS-WORK-DD                                    
090000          IF  WS-WORK-MM < 12                                     
090100              ADD  1 TO WS-WORK-MM                                
090200          ELSE                                                    
090300              MOVE 1 TO WS-WORK-MM                                
090400              ADD  1 TO WS-WORK-CCYY                              
090500          END-IF                                                  
090600      END-IF                                                      
090700      .                                                           
090800  U220-99.                                                        
090900      EXIT.                                                       
091000                                                                  
091100  U221-TEST-LEAP-YEAR SECTION.                                    
091200  U221-00.                                                        
091300      MOVE "N" TO WS-LEAP-SW                                      
091400      DIVIDE WS-WORK-CCYY BY 4   GIVING C4-I1 REMAINDER C4-COUNT  
091500      IF  C4-COUNT = ZERO                                         
091600          MOVE "Y" TO WS-LEAP-SW                                  
091700          DIVIDE WS-WORK-CCYY BY 100 GIVING C4-I1                 
091800                  REMAINDER C4-COUNT                              
091900          IF  C4-COUNT = ZERO                                     
092000              MOVE "N" TO WS-LEAP-SW                              
092100              DIVIDE WS-WORK-CCYY BY 400 GIVING C4-I1             
092200                      REMAINDER C4-COUNT                          
092300              IF  C4-COUNT = ZERO                                 
092400                  MOVE "Y" TO WS-LEAP-SW                          
092500              END-IF                                              
092600          END-IF                                                  
092700      END-IF                                                      
092800      .                                                           
092900  U221-99.                                                        
093000      EXIT.                                                       
093100                                                                  
093200  U230-SKIP-WEEKEND SECTION.                                      
093300  U230-00.                                                        
093400      PERFORM U220-ADD-ONE-DAY                                    
093500      PERFORM U210-CALC-DAY-OF-WEEK                               
093600      .                                                           
093700  U230-99.                                                        
093800      EXIT.                                                       
093900                                                                  
094000******************************************************************
094100* Ende -- close the standing files, compute and print the run's   
094200* performance metrics                                             
094300******************************************************************
094400  B090-ENDE SECTION.                                              
094500  B090-00.                                                        
094600      CLOSE EQTYF                                                 
094700      CLOSE TRDLOGF                                               
094800                                                                  
094900      IF  NOT PRG-ABORT                                           
095000          PERFORM C500-COMPUTE-METRICS                            
095100      END-IF                                                      
095200                                                                  
095300      MOVE WK-DAY-COUNT TO D-NUM4                                 
095400      DISPLAY "TRDBKT0M -- days " D-NUM4                          
095500              " from " CTL-START-DATE " to " CTL-END-DATE         
095600      MOVE WK-TRADES-COUNT TO D-NUM4                              
095700      DISPLAY "TRDBKT0M -- trades " D-NUM4                        
095800              " turnover-avg " WK-TURNOVER-AVG                    
095900      DISPLAY "TRDBKT0M -- total-return " WK-TOTAL-RETURN         
096000              " cagr " WK-CAGR                                    
096100      DISPLAY "TRDBKT0M -- volatility " WK-VOLATILITY             
096200              " sharpe " WK-SHARPE                                
096300      IF  WK-SORTINO-INFINITE                                     
096400          DISPLAY "TRDBKT0M -- sortino INFINITE"                  
096500      ELSE                                                        
096600          DISPLAY "TRDBKT0M -- sortino " WK-SORTINO               
096700      END-IF                                                      
096800      DISPLAY "TRDBKT0M -- max-drawdown " WK-MAX-DRAWDOWN         
096900              " hit-rate " WK-HIT-RATE                            
097000      .                                                           
097100  B090-99.                                                        
097200      EXIT.                                                       
097300                                                                  
097400******************************************************************
097500* Total return, CAGR, volatility, Sharpe, Sortino, hit rate and   
097600* average turnover, per the performance-metrics definitions --    
097700* CAGR and the daily risk-free rate each need a log then an exp   
097800* call since this compiler has no POWER verb (TRD-0431)           
097900******************************************************************
098000  C500-COMPUTE-METRICS SECTION.                                   
098100  C500-00.                                                        
098200      IF  WK-RET-COUNT = ZERO                                     
098300          DISPLAY "TRDBKT0M -- no return observations"            
098400          GO TO C500-99                                           
098500      END-IF                                                      
098600                                                                  
098700      IF  WK-INITIAL-EQUITY > ZERO                                
098800          COMPUTE WK-TOTAL-RETURN ROUNDED =                       
098900              (WK-EQUITY / WK-INITIAL-EQUITY) - 1                 
099000      ELSE                                                        
099100          MOVE ZERO TO WK-TOTAL-RETURN                            
099200      END-IF                                                      
099300                                                                  
099400      IF  CTL-TRADING-DAYS > ZERO                                 
099500          COMPUTE WK-YEARS ROUNDED =                              
099600              WK-DAY-COUNT / CTL-TRADING-DAYS                     
099700      ELSE                                                        
099800          MOVE ZERO TO WK-YEARS                                   
099900      END-IF                                                      
100000                                                                  
100100      IF  WK-YEARS > ZERO AND WK-INITIAL-EQUITY > ZERO            
100200          COMPUTE WK-CALC-ARG ROUNDED =                           
100300              WK-EQUITY / WK-INITIAL-EQUITY                       
100400          MOVE "L" TO WK-CALC-FN                                  
100500          PERFORM C510-CALL-CALC-SINGLE                           
100600          MOVE WK-CALC-RESULT TO WK-LN-RATIO                      
100700          COMPUTE WK-CALC-ARG ROUNDED = WK-LN-RATIO / WK-YEARS    
100800          MOVE "E" TO WK-CALC-FN                                  
100900          PERFORM C510-CALL-CALC-SINGLE                           
101000          COMPUTE WK-CAGR ROUNDED = WK-CALC-RESULT - 1            
101100      ELSE                                                        
101200          MOVE ZERO TO WK-CAGR                                    
101300      END-IF                                                      
101400                                                                  
101500      PERFORM C520-CALL-CALC-STATS                                
101600                                                                  
101700      MOVE "R" TO WK-CALC-FN                                      
101800      MOVE CTL-TRADING-DAYS TO WK-CALC-ARG                        
101900      PERFORM C510-CALL-CALC-SINGLE                               
102000      MOVE WK-CALC-RESULT TO WK-SQRT-DAYS                         
102100                                                                  
102200      COMPUTE WK-VOLATILITY ROUNDED =                             
102300          WK-CALC-STDDEV * WK-SQRT-DAYS                           
102400                                                                  
102500      IF  CTL-TRADING-DAYS > ZERO                                 
102600          COMPUTE WK-CALC-ARG ROUNDED = 1 + CTL-ANNUAL-RF         
102700          MOVE "L" TO WK-CALC-FN                                  
102800          PERFORM C510-CALL-CALC-SINGLE                           
102900          COMPUTE WK-CALC-ARG ROUNDED =                           
103000              WK-CALC-RESULT / CTL-TRADING-DAYS                   
103100          MOVE "E" TO WK-CALC-FN                                  
103200          PERFORM C510-CALL-CALC-SINGLE                           
103300          COMPUTE WK-RF-DAILY ROUNDED = WK-CALC-RESULT - 1        
103400      ELSE                                                        
103500          MOVE ZERO TO WK-RF-DAILY                                
103600      END-IF                                                      
103700                                                                  
103800      COMPUTE WK-EXCESS-MEAN ROUNDED =                            
103900          WK-CALC-MEAN - WK-RF-DAILY                              
104000      IF  WK-CALC-STDDEV = ZERO                                   
104100          MOVE ZERO TO WK-SHARPE                                  
104200      ELSE                                                        
104300          COMPUTE WK-SHARPE ROUNDED =                             
104400              (WK-EXCESS-MEAN / WK-CALC-STDDEV) * WK-SQRT-DAYS    
104500      END-IF                                                      
104600                                                                  
104700      IF  WK-NEG-COUNT = ZERO                                     
104800          SET  WK-SORTINO-INFINITE TO TRUE                        
104900          MOVE ZERO TO WK-SORTINO                                 
105000      ELSE                                                        
105100          MOVE "N" TO WK-SORTINO-SW                               
105200          PERFORM C530-CALL-CALC-STATS-NEG                        
105300          IF  WK-CALC-NEG-STDDEV = ZERO                           
105400              MOVE ZERO TO WK-SORTINO                             
105500          ELSE                                                    
105600              COMPUTE WK-SORTINO ROUNDED =                        
105700                  (WK-EXCESS-MEAN / WK-CALC-NEG-STDDEV)           
105800                      * WK-SQRT-DAYS                              
105900          END-IF                                                  
106000      END-IF                                                      
106100                                                                  
106200      COMPUTE WK-HIT-RATE ROUNDED =                               
106300          WK-HIT-COUNT / WK-RET-COUNT                             
106400                                                                  
106500      IF  WK-REBAL-EVENTS > ZERO                                  
106600          COMPUTE WK-TURNOVER-AVG ROUNDED =                       
106700              WK-TOTAL-TURNOVER / WK-REBAL-EVENTS                 
106800      ELSE                                                        
106900          MOVE ZERO TO WK-TURNOVER-AVG                            
107000      END-IF                                                      
107100      .                                                           
107200  C500-99.                                                        
107300      EXIT.                                                       
107400                                                                  
107500******************************************************************
107600* One TRDCALC0 call for a function that only needs the arg/       
107700* result pair -- "R" square root and "L"/"E" log and exp          
107800******************************************************************
107900  C510-CALL-CALC-SINGLE SECTION.                                  
108000  C510-00.                                                        
108100      CALL "TRDCALC0" USING WK-CALC-FN, WK-CALC-SCOUNT,           
108200              RETURN-SERIES, WK-CALC-MEAN, WK-CALC-STDDEV,        
108300              WK-CALC-ARG, WK-CALC-RESULT, WK-CALC-RC             
108400      .                                                           
108500  C510-99.                                                        
108600      EXIT.                                                       
108700                                                                  
108800******************************************************************
108900* Population mean/stddev of the whole return series, excluding    
109000* the artificial day-one zero already left out of the table       
109100******************************************************************
109200  C520-CALL-CALC-STATS SECTION.                                   
109300  C520-00.                                                        
109400      MOVE "S" TO WK-CALC-FN                                      
109500      MOVE WK-RET-COUNT TO WK-CALC-SCOUNT                         
109600      CALL "TRDCALC0" USING WK-CALC-FN, WK-CALC-SCOUNT,           
109700              RETURN-SERIES, WK-CALC-MEAN, WK-CALC-STDDEV,        
109800              WK-CALC-ARG, WK-CALC-RESULT, WK-CALC-RC             
109900      .                                                           
110000  C520-99.                                                        
110100      EXIT.                                                       
110200                                                                  
110300******************************************************************
110400* Population stddev of the negative-return subset, for Sortino's  
110500* downside deviation                                              
110600******************************************************************
110700  C530-CALL-CALC-STATS-NEG SECTION.                               
110800  C530-00.                                                        
110900      MOVE "S" TO WK-CALC-FN                                      
111000      MOVE WK-NEG-COUNT TO WK-CALC-SCOUNT                         
111100      CALL "TRDCALC0" USING WK-CALC-FN, WK-CALC-SCOUNT,           
111200              NEG-RETURN-SERIES, WK-CALC-MEAN,                    
111300              WK-CALC-NEG-STDDEV, WK-CALC-ARG,                    
111400              WK-CALC-RESULT, WK-CALC-RC                          
111500      .                                                           
111600  C530-99.                                                        
111700      EXIT.                                                       
