000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDJOB0M.                                           
000400  AUTHOR. R F HOLLIS.                                             
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1989-02-06.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 1989-02-06                                  
001200* Letzte Version   :: A.00.00                                     
001300* Kurzbeschreibung :: Nightly batch driver for the daily trading  
001400*                     signal/rebalance run (TRDNEW1 package)      
001500* Auftrag          :: TRDNEW1                                     
001600* Package          :: BATCH                                       
001700*                                                                 
001800* Aenderungen (Version und Datum in Variable K-RUN-VERSION aendern
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
002000*----------------------------------------------------------------*
002100* Vers. | Datum      | von | Kommentar                           *
002200*-------|------------|-----|-------------------------------------*
002300*A.00.00|1989-02-06  | RFH | Neuerstellung -- drives PREPROCESSOR,
002400*       |            |     | SIGNAL, RISK, REBALANCE in sequence  
002500*-------|------------|-----|-------------------------------------*
002600*A.01.00|1991-06-18  | RFH | Added the CALL to TRDRPT0M so the    
002700*       |            |     | operator report prints every run     
002800*-------|------------|-----|-------------------------------------*
002900*A.02.00|1994-11-14  | LWK | Added the CALL to TRDNOT0M for the   
003000*       |            |     | plain-text summary body (TRD-0247)   
003100*-------|------------|-----|-------------------------------------*
003200*A.02.01|1996-07-02  | LWK | Return-code check after each CALL -- 
003300*       |            |     | job now aborts the chain on abend    
003400*       |            |     | rather than pressing on regardless   
003500*-------|------------|-----|-------------------------------------*
003600*A.03.00|1999-01-08  | DMS | Year-2000 remediation: WS-TODAY-CCYY 
003700*       |            |     | widened to 4 digits (TRD-Y2K1)       
003800*-------|------------|-----|-------------------------------------*
003900*A.03.01|2003-04-17  | PJT | Cosmetic: run banner now shows the   
004000*       |            |     | as-of date being processed (TRD-0512)
004100*----------------------------------------------------------------*
004200*                                                                 
004300* Programmbeschreibung                                            
004400* --------------------                                            
004500* Top-level nightly control program for the daily trading batch.  
004600* CALLs the six engine modules in the order fixed by the batch    
004700* run book:  TRDPRE0M (curate bars), TRDSIG0M (signals),          
004800* TRDRSK0M (risk alerts), TRDREB0M (rebalance proposal),          
004900* TRDRPT0M (operator report), TRDNOT0M (notification text).       
005000* The historical BACKTEST harness (TRDBKT0M) is run on demand and 
005100* is not part of this nightly chain.                              
005200*                                                                 
005300******************************************************************
005400                                                                  
005500  ENVIRONMENT DIVISION.                                           
005600  CONFIGURATION SECTION.                                          
005700  SPECIAL-NAMES.                                                  
005800      UPSI-0 IS SHOW-VERSION-SW                                   
005900          ON STATUS IS SHOW-VERSION                               
006000      CLASS ALPHNUM IS "0123456789"                               
006100                       "abcdefghijklmnopqrstuvwxyz"               
006200                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006300                       " .,;-_!$%&/=*+".                          
006400                                                                  
006500  INPUT-OUTPUT SECTION.                                           
006600  FILE-CONTROL.                                                   
006700                                                                  
006800  DATA DIVISION.                                                  
006900  FILE SECTION.                                                   
007000                                                                  
007100  WORKING-STORAGE SECTION.                                        
007200      COPY    TRDCOMW OF "=TRDLIB".                               
007300                                                                  
007400*-----------------------------------------------------------------
007500* Engine call table -- CALLed program names in run-book order,    
007600* loaded the old way: a FILLER list of literals REDEFINEd as a    
007700* table, so the run book can be read straight off this listing.   
007800*-----------------------------------------------------------------
007900  01          ENGINE-NAMES-INIT.                                  
008000      05      FILLER  PIC X(32) VALUE "TRDPRE0MPREPROCESSOR       
008100      05      FILLER  PIC X(32) VALUE "TRDSIG0MSIGNAL ENGINE      
008200      05      FILLER  PIC X(32) VALUE "TRDRSK0MRISK ENGINE        
008300      05      FILLER  PIC X(32) VALUE "TRDREB0MREBALANCE ENGINE   
008400      05      FILLER  PIC X(32) VALUE "TRDRPT0MREPORT BUILDER     
008500      05      FILLER  PIC X(32) VALUE "TRDNOT0MNOTIFICATION COMPOS
008600  01          ENGINE-NAMES-TABLE REDEFINES ENGINE-NAMES-INIT.     
008700      05      ENGINE-NAME-ROW OCCURS 6 TIMES INDEXED BY ENGINE-IX.
008800         10   ENGINE-NAME-PGM     PIC X(08).                      
008900         10   ENGINE-NAME-DESCR   PIC X(24).                      
009000                                                                  
009100*-----------------------------------------------------------------
009200* Chained-run fields                                              
009300*-----------------------------------------------------------------
009400  01          WS-TODAY-DATE       PIC 9(08).                      
009500  01          WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.            
009600      05      WS-TODAY-CCYY       PIC 9(04).                      
009700      05      WS-TODAY-MM         PIC 9(02).                      
009800      05      WS-TODAY-DD         PIC 9(02).                      
009900  01          WS-CALL-RC          PIC S9(04) COMP VALUE ZERO.     
010000  01          WS-CHAIN-ABORT-SW   PIC X(01) VALUE "N".            
010100      88      WS-CHAIN-ABORT                  VALUE "Y".          
010200                                                                  
010300  PROCEDURE DIVISION.                                             
010400                                                                  
010500******************************************************************
010600* Steuerungs-Section                                              
010700******************************************************************
010800  A100-STEUERUNG SECTION.                                         
010900  A100-00.                                                        
011000      IF  SHOW-VERSION                                            
011100          DISPLAY K-MODULE " -- " K-RUN-VERSION                   
011200          STOP RUN                                                
011300      END-IF                                                      
011400                                                                  
011500      PERFORM B000-VORLAUF                                        
011600      IF  PRG-ABORT                                               
011700          STOP RUN                                                
011800      END-IF                                                      
011900                                                                  
012000      PERFORM B100-VERARBEITUNG                                   
012100                                                                  
012200      PERFORM B090-ENDE                                           
012300      STOP RUN                                                    
012400      .                                                           
012500  A100-99.                                                        
012600      EXIT.                                                       
012700                                                                  
012800******************************************************************
012900* Vorlauf                                                         
013000******************************************************************
013100  B000-VORLAUF SECTION.                                           
013200  B000-00.                                                        
013300      PERFORM C000-INIT                                           
013400      ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD                     
013500      DISPLAY "TRDJOB0M -- nightly run for as-of date " WS-TODAY-D
013600      .                                                           
013700  B000-99.                                                        
013800      EXIT.                                                       
013900                                                                  
014000******************************************************************
014100* Ende                                                            
014200******************************************************************
014300  B090-ENDE SECTION.                                              
014400  B090-00.                                                        
014500      IF  WS-CHAIN-ABORT                                          
014600          DISPLAY "TRDJOB0M -- run book ABORTED, see engine RC abo
014700      ELSE                                                        
014800          DISPLAY "TRDJOB0M -- run book completed normally"       
014900      END-IF                                                      
015000      .                                                           
015100  B090-99.                                                        
015200      EXIT.                                                       
015300                                                                  
015400******************************************************************
015500* Verarbeitung -- CALL each engine in run-book order              
015600******************************************************************
015700  B100-VERARBEITUNG SECTION.                                      
015800  B100-00.                                                        
015900      MOVE 1 TO ENGINE-IX                                         
016000      PERFORM B200-CALL-ONE-ENGINE UNTIL ENGINE-IX > 6            
016100                                       OR WS-CHAIN-ABORT          
016200      .                                                           
016300  B100-99.                                                        
016400      EXIT.                                                       
016500                                                                  
016600  B200-CALL-ONE-ENGINE SECTION.                                   
016700  B200-00.                                                        
016800      DISPLAY "TRDJOB0M -- calling " ENGINE-NAME-PGM(ENGINE-IX)   
016900              " (" ENGINE-NAME-DESCR(ENGINE-IX) ")"               
017000                                                                  
017100      CALL ENGINE-NAME-PGM(ENGINE-IX) USING WS-TODAY-DATE, WS-CALL
017200                                                                  
017300      IF  WS-CALL-RC NOT = ZERO                                   
017400          MOVE WS-CALL-RC TO D-NUM4                               
017500          DISPLAY "TRDJOB0M -- " ENGINE-NAME-PGM(ENGINE-IX)       
017600                  " RETURNED RC=" D-NUM4                          
017700          SET WS-CHAIN-ABORT TO TRUE                              
017800      END-IF                                                      
017900                                                                  
018000      SET ENGINE-IX UP BY 1                                       
018100      .                                                           
018200  B200-99.                                                        
018300      EXIT.                                                       
018400                                                                  
018500******************************************************************
018600* Initialisierung von Feldern und Strukturen                      
018700******************************************************************
018800  C000-INIT SECTION.                                              
018900  C000-00.                                                        
019000      INITIALIZE SWITCHES                                         
019100      MOVE "TRDJOB0M"     TO K-MODULE                             
019200      MOVE "A.03.01 "     TO K-RUN-VERSION                        
019300      MOVE "N"            TO WS-CHAIN-ABORT-SW                    
019400      MOVE 1               TO ENGINE-IX                           
019500      .                                                           
019600  C000-99.                                                        
019700      EXIT.                                                       
