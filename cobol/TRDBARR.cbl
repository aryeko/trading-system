000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDBARR                                             
000300* Raw bar record -- vendor-fed input to TRDPRE0M, one file per    
000400* symbol, ascending RAW-DATE, before calendar alignment.          
000500*----------------------------------------------------------------*
000600*Rev. |Date      |By  |Ticket   |Comment                          
000700*-----|----------|----|---------|------------------------------   
000800*A.00 |1991-03-11|RFH |TRD-0033|Neuerstellung                     
000900*A.01 |1999-01-08|DMS |TRD-Y2K2|Year-2000: RAW-DATE widened to an 
001000*     |          |    |         |8-digit CCYYMMDD field           
001100*----------------------------------------------------------------*
001200  01          RAW-BAR-RECORD.                                     
001300      05      RAW-DATE            PIC 9(08).                      
001400      05      RAW-DATE-R REDEFINES RAW-DATE.                      
001500         10   RAW-DATE-CCYY       PIC 9(04).                      
001600         10   RAW-DATE-MM         PIC 9(02).                      
001700         10   RAW-DATE-DD         PIC 9(02).                      
001800      05      RAW-SYMBOL          PIC X(08).                      
001900      05      RAW-OPEN            PIC S9(07)V9(04).               
002000      05      RAW-HIGH            PIC S9(07)V9(04).               
002100      05      RAW-LOW             PIC S9(07)V9(04).               
002200      05      RAW-CLOSE           PIC S9(07)V9(04).               
002300      05      RAW-ADJ-CLOSE       PIC S9(07)V9(04).               
002400      05      RAW-VOLUME          PIC 9(12).                      
002500      05      FILLER              PIC X(10).                      
