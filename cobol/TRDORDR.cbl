000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDORDR                                             
000300* Order record -- output of TRDREB0M, and of TRDBKT0M's simulated 
000400* fills.                                                          
000500*----------------------------------------------------------------*
000600*Rev. |Date      |By  |Ticket   |Comment                          
000700*-----|----------|----|---------|------------------------------   
000800*A.00 |1995-01-09|LWK |TRD-0244|Neuerstellung                     
000900*----------------------------------------------------------------*
001000  01          ORDER-RECORD.                                       
001100      05      ORD-SYMBOL          PIC X(08).                      
001200      05      ORD-SIDE            PIC X(04).                      
001300           88 ORD-IS-BUY                      VALUE "BUY ".       
001400           88 ORD-IS-SELL                     VALUE "SELL".       
001500      05      ORD-QTY             PIC S9(09)V9(06).               
001600      05      ORD-NOTIONAL        PIC S9(11)V9(02).               
001700      05      FILLER              PIC X(10).                      
