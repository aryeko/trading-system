000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDRPT0M.                                           
000400  AUTHOR. D M SLOAN.                                              
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1995-03-06.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000******************************************************************
001100* Letzte Aenderung :: 2004-09-30                                  
001200* Letzte Version   :: A.01.01                                     
001300* Kurzbeschreibung :: REPORT BUILDER -- prints the daily operator 
001400*                     report: portfolio snapshot, risk summary,   
001500*                     actions/orders, top-15 signals, performance 
001600*                     metrics and a notes section, in that order. 
001700* Auftrag          :: TRD-0252                                    
001800* Package          :: BATCH                                       
001900*                                                                 
002000* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002200*----------------------------------------------------------------*
002300* Vers. | Datum      | von | Kommentar                           *
002400*-------|------------|-----|-------------------------------------*
002500*A.00.00|1995-03-06  | DMS | Neuerstellung -- runs last in the    
002600*       |            |     | nightly chain, reads back the        
002700*       |            |     | RUNLOGF summary lines TRDRSK0M and   
002800*       |            |     | TRDREB0M leave for us (TRD-0252)     
002900*A.00.01|1996-11-19  | DMS | C4-COUNT was carrying over from the  
003000*       |            |     | prior day's abend recovery run -- now
003100*       |            |     | reset before the signals loop so the 
003200*       |            |     | top-15 cap can't undercount          
003300*       |            |     | (TRD-0288)                           
003400*A.01.00|1999-01-08  | DMS | Year-2000 remediation review -- all  
003500*       |            |     | date fields on this program were     
003600*       |            |     | already CCYY-wide, no code change    
003700*A.01.01|2004-09-30  | PJT | Cosmetic -- header now prints the    
003800*       |            |     | program release under the report     
003900*       |            |     | title, same as the ops desk asked    
004000*       |            |     | for on the other five engines' logs  
004100*       |            |     | (TRD-0431)                           
004200*----------------------------------------------------------------*
004300*                                                                 
004400* Programmbeschreibung                                            
004500* --------------------                                            
004600* Nothing in this program recomputes upstream logic -- it only    
004700* reads the files the other five engines already wrote and lays   
004800* them out in the fixed columnar shape the desk asked for.  A     
004900* missing upstream file (no signals today, no rebalance run, an   
005000* empty run-log) degrades that one section to its placeholder     
005100* text and adds a line under NOTES; it is never treated as an     
005200* abort condition for the report itself.                          
005300*                                                                 
005400******************************************************************
005500                                                                  
005600  ENVIRONMENT DIVISION.                                           
005700  CONFIGURATION SECTION.                                          
005800  SPECIAL-NAMES.                                                  
005900      UPSI-0 IS SHOW-VERSION-SW                                   
006000          ON STATUS IS SHOW-VERSION                               
006100      CLASS ALPHNUM IS "0123456789"                               
006200                       "abcdefghijklmnopqrstuvwxyz"               
006300                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006400                       " .,;-_!$%&/=*+".                          
006500                                                                  
006600  INPUT-OUTPUT SECTION.                                           
006700  FILE-CONTROL.                                                   
006800      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
006900      SELECT HOLDF          ASSIGN TO #DYNAMIC.                   
007000      SELECT SIGNALF        ASSIGN TO #DYNAMIC.                   
007100      SELECT ALERTF         ASSIGN TO #DYNAMIC.                   
007200      SELECT TARGETF        ASSIGN TO #DYNAMIC.                   
007300      SELECT ORDERF         ASSIGN TO #DYNAMIC.                   
007400      SELECT RUNLOGF        ASSIGN TO #DYNAMIC.                   
007500      SELECT CURBARF        ASSIGN TO #DYNAMIC.                   
007600      SELECT RPTF           ASSIGN TO #DYNAMIC.                   
007700                                                                  
007800  DATA DIVISION.                                                  
007900  FILE SECTION.                                                   
008000  FD  PARMF.                                                      
008100      COPY    TRDPARM OF "=TRDLIB".                               
008200  FD  HOLDF.                                                      
008300      COPY    TRDHOLD OF "=TRDLIB".                               
008400  FD  SIGNALF.                                                    
008500      COPY    TRDSIGR OF "=TRDLIB".                               
008600  FD  ALERTF.                                                     
008700      COPY    TRDALRT OF "=TRDLIB".                               
008800  FD  TARGETF.                                                    
008900      COPY    TRDTGTR OF "=TRDLIB".                               
009000  FD  ORDERF.                                                     
009100      COPY    TRDORDR OF "=TRDLIB".                               
009200  FD  RUNLOGF.                                                    
009300      COPY    TRDRLOG OF "=TRDLIB".                               
009400  FD  CURBARF.                                                    
009500      COPY    TRDBARC OF "=TRDLIB".                               
009600  FD  RPTF.                                                       
009700  01          REPORT-LINE         PIC X(132).                     
009800                                                                  
009900  WORKING-STORAGE SECTION.                                        
010000      COPY    TRDCOMW OF "=TRDLIB".                               
010100      COPY    TRDMSGC OF "=TRDLIB".                               
010200                                                                  
010300*--------------------------------------------------------------*  
010400* Held-position table -- loaded from HOLDF, priced from the       
010500* curated files, then bubble-sorted |value| desc/symbol asc       
010600*--------------------------------------------------------------*  
010700  01          HELD-TABLE.                                         
010800      05      HELD-ROW OCCURS 500 TIMES INDEXED BY HELD-IX.       
010900          10  HLD-SYMBOL          PIC X(08).                      
011000          10  HLD-QTY             PIC S9(09)V9(06).               
011100          10  HLD-COST            PIC S9(07)V9(04).               
011200          10  HLD-COST-SW         PIC X(01).                      
011300              88 HLD-COST-KNOWN               VALUE "Y".          
011400          10  HLD-PRICE           PIC S9(07)V9(04).               
011500          10  HLD-PRICE-SW        PIC X(01).                      
011600              88 HLD-PRICE-OK                 VALUE "Y".          
011700          10  HLD-RET20D          PIC S9(03)V9(06).               
011800          10  HLD-RET20D-SW       PIC X(01).                      
011900              88 HLD-RET20D-OK                VALUE "Y".          
012000          10  HLD-VALUE           PIC S9(11)V9(02).               
012100          10  HLD-ABS-VALUE       PIC S9(11)V9(02).               
012200          10  HLD-WEIGHT          PIC S9(01)V9(06).               
012300          10  HLD-UNREAL          PIC S9(11)V9(02).               
012400          10  HLD-UNREAL-SW       PIC X(01).                      
012500              88 HLD-UNREAL-OK                VALUE "Y".          
012600          10  HLD-RETPCT          PIC S9(03)V9(06).               
012700          10  HLD-RETPCT-SW       PIC X(01).                      
012800              88 HLD-RETPCT-OK                VALUE "Y".          
012900  01          HELD-COUNT          PIC S9(04) COMP VALUE ZERO.     
013000                                                                  
013100*--------------------------------------------------------------*  
013200* One-row scratch area for the bubble sort -- same shape as       
013300* HELD-ROW so a whole occurrence can be swapped by group MOVE     
013400*--------------------------------------------------------------*  
013500  01          WK-SWAP-ROW.                                        
013600      05      SWP-SYMBOL          PIC X(08).                      
013700      05      SWP-QTY             PIC S9(09)V9(06).               
013800      05      SWP-COST            PIC S9(07)V9(04).               
013900      05      SWP-COST-SW         PIC X(01).                      
014000      05      SWP-PRICE           PIC S9(07)V9(04).               
014100      05      SWP-PRICE-SW        PIC X(01).                      
014200      05      SWP-RET20D          PIC S9(03)V9(06).               
014300      05      SWP-RET20D-SW       PIC X(01).                      
014400      05      SWP-VALUE           PIC S9(11)V9(02).               
014500      05      SWP-ABS-VALUE       PIC S9(11)V9(02).               
014600      05      SWP-WEIGHT          PIC S9(01)V9(06).               
014700      05      SWP-UNREAL          PIC S9(11)V9(02).               
014800      05      SWP-UNREAL-SW       PIC X(01).                      
014900      05      SWP-RETPCT          PIC S9(03)V9(06).               
015000      05      SWP-RETPCT-SW       PIC X(01).                      
015100                                                                  
015200*--------------------------------------------------------------*  
015300* Control-record values carried from PARMF, holdings header       
015400*--------------------------------------------------------------*  
015500  01          CTL-BASE-CCY        PIC X(03).                      
015600  01          WK-HOLD-CASH        PIC S9(11)V9(02).               
015700  01          WK-TOTAL-INVESTED   PIC S9(11)V9(02).               
015800  01          WK-TOTAL-VALUE      PIC S9(11)V9(02).               
015900                                                                  
016000*--------------------------------------------------------------*  
016100* Run-log read-back -- one buffer per source program, parsed by   
016200* the matching REDEFINES of the free-text portion of its line     
016300*--------------------------------------------------------------*  
016400  01          WK-RL-TEXT-BUF-RSK  PIC X(74).                      
016500  01          WK-RL-TEXT-RSK REDEFINES WK-RL-TEXT-BUF-RSK.        
016600      05      FILLER              PIC X(06).                      
016700      05      WK-RL-RSK-STATE     PIC X(08).                      
016800      05      FILLER              PIC X(01).                      
016900      05      FILLER              PIC X(06).                      
017000      05      WK-RL-RSK-BENCH     PIC X(08).                      
017100      05      FILLER              PIC X(01).                      
017200      05      FILLER              PIC X(07).                      
017300      05      WK-RL-RSK-ALERTS    PIC 9(04).                      
017400      05      FILLER              PIC X(33).                      
017500  01          WK-RL-TEXT-BUF-REB  PIC X(74).                      
017600  01          WK-RL-TEXT-REB REDEFINES WK-RL-TEXT-BUF-REB.        
017700      05      FILLER              PIC X(07).                      
017800      05      WK-RL-REB-STATUS    PIC X(15).                      
017900      05      FILLER              PIC X(01).                      
018000      05      FILLER              PIC X(05).                      
018100      05      WK-RL-REB-TARGETS   PIC 9(04).                      
018200      05      FILLER              PIC X(01).                      
018300      05      FILLER              PIC X(05).                      
018400      05      WK-RL-REB-ORDERS    PIC 9(04).                      
018500      05      FILLER              PIC X(01).                      
018600      05      FILLER              PIC X(05).                      
018700      05      WK-RL-REB-TURNOVER  PIC S9(01)V9(06).               
018800      05      FILLER              PIC X(19).                      
018900  01          WS-RSK-FOUND-SW     PIC X(01) VALUE "N".            
019000      88      WS-RSK-FOUND                    VALUE "Y".          
019100  01          WS-REB-FOUND-SW     PIC X(01) VALUE "N".            
019200      88      WS-REB-FOUND                    VALUE "Y".          
019300                                                                  
019400*--------------------------------------------------------------*  
019500* Latest-row buffer -- curated file read forward to EOF, whatever 
019600* remains in the buffer at end of file is the latest bar          
019700*--------------------------------------------------------------*  
019800  01          WK-BAR-DATE         PIC 9(08).                      
019900  01          WK-BAR-DATE-R REDEFINES WK-BAR-DATE.                
020000      05      WK-BAR-CCYY         PIC 9(04).                      
020100      05      WK-BAR-MM           PIC 9(02).                      
020200      05      WK-BAR-DD           PIC 9(02).                      
020300  01          WK-BAR-CLOSE        PIC S9(07)V9(04).               
020400  01          WK-BAR-RET20D       PIC S9(03)V9(06).               
020500  01          WK-BAR-RET20D-SW    PIC X(01).                      
020600      88      WK-BAR-RET20D-OK                VALUE "Y".          
020700  01          WK-BAR-RET1D        PIC S9(03)V9(06).               
020800  01          WK-BAR-RET1D-SW     PIC X(01).                      
020900      88      WK-BAR-RET1D-OK                 VALUE "Y".          
021000  01          WK-ROWS-READ        PIC S9(04) COMP VALUE ZERO.     
021100  01          WK-CUR-SYMBOL       PIC X(08).                      
021200                                                                  
021300*--------------------------------------------------------------*  
021400* 63-day portfolio return series and per-symbol scratch table,    
021500* both fed to TRDCALC0 for the population mean/stddev             
021600*--------------------------------------------------------------*  
021700  01          WK-PORT-RET-TABLE.                                  
021800      05      WK-PORT-RET   PIC S9(03)V9(06) OCCURS 63 TIMES.     
021900  01          WK-PORT-DAYS        PIC S9(04) COMP VALUE ZERO.     
022000  01          RET-HIST-TABLE.                                     
022100      05      RET-HIST-ROW  OCCURS 3000 TIMES                     
022200                            INDEXED BY RET-HIST-IX.               
022300          10  RET-HIST-VAL      PIC S9(03)V9(06).                 
022400          10  RET-HIST-SW       PIC X(01).                        
022500  01          RET-HIST-COUNT      PIC S9(04) COMP VALUE ZERO.     
022600  01          WK-SHARPE           PIC S9(03)V9(06).               
022700  01          WK-SHARPE-OK-SW     PIC X(01) VALUE "N".            
022800      88      WK-SHARPE-OK                     VALUE "Y".         
022900  01          WK-SQRT-252         PIC S9(03)V9(06).               
023000  01          WK-WTD-RET20D       PIC S9(03)V9(06).               
023100  01          WK-WTD-RET20D-SW    PIC X(01) VALUE "N".            
023200      88      WK-WTD-RET20D-OK                 VALUE "Y".         
023300                                                                  
023400*--------------------------------------------------------------*  
023500* Notes table -- one line per degraded/placeholder section        
023600*--------------------------------------------------------------*  
023700  01          NOTE-TABLE.                                         
023800      05      NOTE-ROW      PIC X(80) OCCURS 10 TIMES             
023900                            INDEXED BY NOTE-IX.                   
024000  01          NOTE-COUNT          PIC S9(04) COMP VALUE ZERO.     
024100  01          WK-SIGNAL-MISSING-SW PIC X(01) VALUE "N".           
024200      88      WK-SIGNAL-MISSING               VALUE "Y".          
024300  01          WK-ALERT-MISSING-SW PIC X(01) VALUE "N".            
024400      88      WK-ALERT-MISSING                VALUE "Y".          
024500  01          WK-TARGET-MISSING-SW PIC X(01) VALUE "N".           
024600      88      WK-TARGET-MISSING                VALUE "Y".         
024700  01          WK-ORDER-MISSING-SW PIC X(01) VALUE "N".            
024800      88      WK-ORDER-MISSING                 VALUE "Y".         
024900  01          WK-RUNLOG-MISSING-SW PIC X(01) VALUE "N".           
025000      88      WK-RUNLOG-MISSING                VALUE "Y".         
025100                                                                  
025200*--------------------------------------------------------------*  
025300* Print line -- one 132-byte area, redefined per section's needs  
025400*--------------------------------------------------------------*  
025500  01          WS-PRINT-AREA       PIC X(132).                     
025600  01          WS-TEXT-LINE REDEFINES WS-PRINT-AREA.               
025700      05      WS-TEXT             PIC X(132).                     
025800  01          WS-COLUMN-LINE REDEFINES WS-PRINT-AREA.             
025900      05      WS-COL1             PIC X(10).                      
026000      05      FILLER              PIC X(01).                      
026100      05      WS-COL2             PIC X(14).                      
026200      05      FILLER              PIC X(01).                      
026300      05      WS-COL3             PIC X(14).                      
026400      05      FILLER              PIC X(01).                      
026500      05      WS-COL4             PIC X(16).                      
026600      05      FILLER              PIC X(01).                      
026700      05      WS-COL5             PIC X(09).                      
026800      05      FILLER              PIC X(01).                      
026900      05      WS-COL6             PIC X(14).                      
027000      05      FILLER              PIC X(01).                      
027100      05      WS-COL7             PIC X(14).                      
027200      05      FILLER              PIC X(01).                      
027300      05      WS-COL8             PIC X(09).                      
027400      05      FILLER              PIC X(01).                      
027500      05      WS-COL9             PIC X(09).                      
027600      05      FILLER              PIC X(15).                      
027700                                                                  
027800*--------------------------------------------------------------*  
027900* Column-edit scratch fields -- one pair (numeric in / edited     
028000* out) per report picture we build                                
028100*--------------------------------------------------------------*  
028200  01          WK-CCY-IN           PIC S9(11)V9(02).               
028300  01          WK-CCY-EDIT         PIC -ZZ,ZZZ,ZZZ,ZZ9.99.         
028400  01          WK-CCY-OUT          PIC X(24).                      
028500  01          WK-PCT-IN           PIC S9(03)V9(06).               
028600  01          WK-PCT-PCT          PIC S9(05)V9(02).               
028700  01          WK-PCT-EDIT         PIC -Z(04)9.99.                 
028800  01          WK-PCT-OUT          PIC X(10).                      
028900  01          WK-PRC-IN           PIC S9(07)V9(04).               
029000  01          WK-PRC-EDIT         PIC -Z(06)9.9999.               
029100  01          WK-PRC-OUT          PIC X(14).                      
029200  01          WK-QTY-IN           PIC S9(09)V9(06).               
029300  01          WK-QTY-EDIT         PIC -Z(08)9.999999.             
029400  01          WK-QTY-OUT          PIC X(16).                      
029500  01          WK-RANK-IN          PIC S9(03)V9(06).               
029600  01          WK-RANK-4           PIC S9(03)V9(04).               
029700  01          WK-RANK-EDIT        PIC -ZZZ9.9999.                 
029800  01          WK-RANK-OUT         PIC X(12).                      
029900                                                                  
030000*--------------------------------------------------------------*  
030100* File-name build areas                                           
030200*--------------------------------------------------------------*  
030300  01          ASS-FNAME           PIC X(40).                      
030400  01          ASS-FSTATUS         PIC S9(04) COMP.                
030500  01          WS-ASOF-DATE        PIC 9(08).                      
030600  01          WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.              
030700      05      WS-ASOF-CCYY        PIC 9(04).                      
030800      05      WS-ASOF-MM          PIC 9(02).                      
030900      05      WS-ASOF-DD          PIC 9(02).                      
031000                                                                  
031100*--------------------------------------------------------------*  
031200* CALLed subprogram linkage -- shared statistics helper           
031300*--------------------------------------------------------------*  
031400  01          CALC-FUNCTION-CODE  PIC X(01).                      
031500  01          CALC-SERIES-COUNT   PIC S9(04) COMP.                
031600  01          CALC-SERIES-TABLE.                                  
031700      05      CALC-SERIES-VAL     PIC S9(03)V9(06)                
031800                                  OCCURS 2500 TIMES.              
031900  01          CALC-MEAN-RESULT    PIC S9(03)V9(06).               
032000  01          CALC-STDDEV-RESULT  PIC S9(03)V9(06).               
032100  01          CALC-SQRT-ARG       PIC S9(07)V9(06).               
032200  01          CALC-SQRT-RESULT    PIC S9(07)V9(06).               
032300  01          CALC-RETURN-CODE    PIC S9(04) COMP.                
032400                                                                  
032500  LINKAGE SECTION.                                                
032600  01          LK-AS-OF-DATE       PIC 9(08).                      
032700  01          LK-RETURN-CODE      PIC S9(04) COMP.                
032800                                                                  
032900  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
033000                                                                  
033100******************************************************************
033200* Steuerungs-Section                                              
033300******************************************************************
033400  A100-STEUERUNG SECTION.                                         
033500  A100-00.                                                        
033600      PERFORM B000-VORLAUF                                        
033700      IF  PRG-ABORT                                               
033800          MOVE 12 TO LK-RETURN-CODE                               
033900          EXIT PROGRAM                                            
034000      END-IF                                                      
034100                                                                  
034200      PERFORM B100-VERARBEITUNG                                   
034300                                                                  
034400      PERFORM B090-ENDE                                           
034500      MOVE ZERO TO LK-RETURN-CODE                                 
034600      EXIT PROGRAM                                                
034700      .                                                           
034800  A100-99.                                                        
034900      EXIT.                                                       
035000                                                                  
035100******************************************************************
035200* Vorlauf -- open the reference files, load parms/holdings, price 
035300* every held position and read back the two run-log summaries     
035400******************************************************************
035500  B000-VORLAUF SECTION.                                           
035600  B000-00.                                                        
035700      PERFORM C000-INIT                                           
035800      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
035900      ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD                   
036000      ACCEPT WS-RUN-HHMMSS   FROM TIME                            
036100                                                                  
036200      PERFORM F100-OPEN-PARMFILE                                  
036300      IF  NOT PRG-ABORT                                           
036400          PERFORM C010-LOAD-PARAMETERS                            
036500          CLOSE PARMF                                             
036600      END-IF                                                      
036700                                                                  
036800      IF  NOT PRG-ABORT                                           
036900          PERFORM F150-OPEN-HOLDFILE                              
037000      END-IF                                                      
037100      IF  NOT PRG-ABORT                                           
037200          PERFORM C020-LOAD-HOLDINGS                              
037300          CLOSE HOLDF                                             
037400      END-IF                                                      
037500                                                                  
037600      IF  NOT PRG-ABORT                                           
037700          PERFORM C030-PRICE-POSITIONS                            
037800              VARYING HELD-IX FROM 1 BY 1                         
037900              UNTIL HELD-IX > HELD-COUNT                          
038000          PERFORM C040-SORT-POSITIONS                             
038100      END-IF                                                      
038200                                                                  
038300      PERFORM C100-READ-RUNLOG                                    
038400                                                                  
038500      PERFORM F900-OPEN-RPTFILE                                   
038600      .                                                           
038700  B000-99.                                                        
038800      EXIT.                                                       
038900                                                                  
039000******************************************************************
039100* Ende                                                            
039200******************************************************************
039300  B090-ENDE SECTION.                                              
039400  B090-00.                                                        
039500      CLOSE RPTF                                                  
039600      DISPLAY "TRDRPT0M -- as-of " WS-ASOF-DATE                   
039700              " holdings " HELD-COUNT " notes " NOTE-COUNT        
039800      .                                                           
039900  B090-99.                                                        
040000      EXIT.                                                       
040100                                                                  
040200******************************************************************
040300* Verarbeitung -- the seven report sections, in the fixed order   
040400* the desk asked for                                              
040500******************************************************************
040600  B100-VERARBEITUNG SECTION.                                      
040700  B100-00.                                                        
040800      PERFORM B150-HEADER-SECTION                                 
040900      PERFORM B200-PORTFOLIO-SECTION                              
041000      PERFORM B300-RISK-SECTION                                   
041100      PERFORM B400-ACTIONS-SECTION                                
041200      PERFORM B500-SIGNALS-SECTION                                
041300      PERFORM B600-PERFORMANCE-SECTION                            
041400      PERFORM B700-NOTES-SECTION                                  
041500      .                                                           
041600  B100-99.                                                        
041700      EXIT.                                                       
041800                                                                  
041900******************************************************************
042000* Section 1 -- Header                                             
042100******************************************************************
042200  B150-HEADER-SECTION SECTION.                                    
042300  B150-00.                                                        
042400      MOVE SPACES TO WS-TEXT                                      
042500      MOVE "DAILY OPERATIONS REPORT" TO WS-TEXT                   
042600      PERFORM S300-WRITE-LINE                                     
042700                                                                  
042800      MOVE SPACES TO WS-TEXT                                      
042900      STRING "PROGRAM RELEASE "    DELIMITED BY SIZE              
043000             K-RUN-VERSION         DELIMITED BY SIZE              
043100        INTO WS-TEXT                                              
043200      PERFORM S300-WRITE-LINE                                     
043300                                                                  
043400      MOVE SPACES TO WS-TEXT                                      
043500      STRING "AS-OF DATE    "     DELIMITED BY SIZE               
043600             WS-ASOF-DATE         DELIMITED BY SIZE               
043700        INTO WS-TEXT                                              
043800      PERFORM S300-WRITE-LINE                                     
043900                                                                  
044000      MOVE SPACES TO WS-TEXT                                      
044100      STRING "GENERATED AT  "     DELIMITED BY SIZE               
044200             WS-RUN-CCYYMMDD      DELIMITED BY SIZE               
044300             " "                  DELIMITED BY SIZE               
044400             WS-RUN-HHMMSS        DELIMITED BY SIZE               
044500        INTO WS-TEXT                                              
044600      PERFORM S300-WRITE-LINE                                     
044700                                                                  
044800      MOVE SPACES TO WS-TEXT                                      
044900      STRING "BASE CURRENCY "     DELIMITED BY SIZE               
045000             CTL-BASE-CCY         DELIMITED BY SIZE               
045100        INTO WS-TEXT                                              
045200      PERFORM S300-WRITE-LINE                                     
045300      .                                                           
045400  B150-99.                                                        
045500      EXIT.                                                       
045600                                                                  
045700******************************************************************
045800* Section 2 -- Portfolio snapshot                                 
045900******************************************************************
046000  B200-PORTFOLIO-SECTION SECTION.                                 
046100  B200-00.                                                        
046200      MOVE SPACES TO WS-TEXT                                      
046300      MOVE "PORTFOLIO SNAPSHOT" TO WS-TEXT                        
046400      PERFORM S300-WRITE-LINE                                     
046500                                                                  
046600      COMPUTE WK-TOTAL-VALUE = WK-HOLD-CASH + WK-TOTAL-INVESTED   
046700      MOVE WK-HOLD-CASH TO WK-CCY-IN                              
046800      PERFORM H100-EDIT-CCY                                       
046900      MOVE SPACES TO WS-TEXT                                      
047000      STRING "  TOTAL "          DELIMITED BY SIZE                
047100             WK-CCY-OUT          DELIMITED BY SIZE                
047200        INTO WS-TEXT                                              
047300      MOVE WK-TOTAL-VALUE TO WK-CCY-IN                            
047400      PERFORM H100-EDIT-CCY                                       
047500      STRING "  CASH "           DELIMITED BY SIZE                
047600             WK-CCY-OUT          DELIMITED BY SIZE                
047700        INTO WS-TEXT                                              
047800      PERFORM S300-WRITE-LINE                                     
047900                                                                  
048000      IF  HELD-COUNT = ZERO                                       
048100          MOVE SPACES TO WS-TEXT                                  
048200          MOVE "  No open positions." TO WS-TEXT                  
048300          PERFORM S300-WRITE-LINE                                 
048400      ELSE                                                        
048500          MOVE SPACES TO WS-COLUMN-LINE                           
048600          MOVE "SYMBOL"    TO WS-COL1                             
048700          MOVE "QUANTITY"  TO WS-COL2                             
048800          MOVE "PRICE"     TO WS-COL3                             
048900          MOVE "VALUE"     TO WS-COL4                             
049000          MOVE "WEIGHT"    TO WS-COL5                             
049100          MOVE "COST BASIS" TO WS-COL6                            
049200          MOVE "UNREALIZED" TO WS-COL7                            
049300          MOVE "RETURN"    TO WS-COL8                             
049400          MOVE "20D RET"   TO WS-COL9                             
049500          PERFORM S300-WRITE-LINE                                 
049600                                                                  
049700          PERFORM B210-PRINT-ONE-POSITION                         
049800              VARYING HELD-IX FROM 1 BY 1                         
049900              UNTIL HELD-IX > HELD-COUNT                          
050000      END-IF                                                      
050100      .                                                           
050200  B200-99.                                                        
050300      EXIT.                                                       
050400                                                                  
050500  B210-PRINT-ONE-POSITION SECTION.                                
050600  B210-00.                                                        
050700      MOVE SPACES TO WS-COLUMN-LINE                               
050800      MOVE HLD-SYMBOL(HELD-IX) TO WS-COL1                         
050900                                                                  
051000      MOVE HLD-QTY(HELD-IX) TO WK-QTY-IN                          
051100      PERFORM H130-EDIT-QTY                                       
051200      MOVE WK-QTY-OUT TO WS-COL2                                  
051300                                                                  
051400      IF  HLD-PRICE-OK(HELD-IX)                                   
051500          MOVE HLD-PRICE(HELD-IX) TO WK-PRC-IN                    
051600          PERFORM H120-EDIT-PRICE                                 
051700          MOVE WK-PRC-OUT TO WS-COL3                              
051800          MOVE HLD-VALUE(HELD-IX) TO WK-CCY-IN                    
051900          PERFORM H100-EDIT-CCY                                   
052000          MOVE WK-CCY-OUT TO WS-COL4                              
052100          MOVE HLD-WEIGHT(HELD-IX) TO WK-PCT-IN                   
052200          PERFORM H110-EDIT-PCT                                   
052300          MOVE WK-PCT-OUT TO WS-COL5                              
052400      ELSE                                                        
052500          MOVE "—"               TO WS-COL3 WS-COL4 WS-COL5       
052600      END-IF                                                      
052700                                                                  
052800      IF  HLD-COST-KNOWN(HELD-IX)                                 
052900          MOVE HLD-COST(HELD-IX) TO WK-PRC-IN                     
053000          PERFORM H120-EDIT-PRICE                                 
053100          MOVE WK-PRC-OUT TO WS-COL6                              
053200      ELSE                                                        
053300          MOVE "—"               TO WS-COL6                       
053400      END-IF                                                      
053500                                                                  
053600      IF  HLD-UNREAL-OK(HELD-IX)                                  
053700          MOVE HLD-UNREAL(HELD-IX) TO WK-CCY-IN                   
053800          PERFORM H100-EDIT-CCY                                   
053900          MOVE WK-CCY-OUT TO WS-COL7                              
054000      ELSE                                                        
054100          MOVE "—"               TO WS-COL7                       
054200      END-IF                                                      
054300                                                                  
054400      IF  HLD-RETPCT-OK(HELD-IX)                                  
054500          MOVE HLD-RETPCT(HELD-IX) TO WK-PCT-IN                   
054600          PERFORM H110-EDIT-PCT                                   
054700          MOVE WK-PCT-OUT TO WS-COL8                              
054800      ELSE                                                        
054900          MOVE "—"               TO WS-COL8                       
055000      END-IF                                                      
055100                                                                  
055200      IF  HLD-RET20D-OK(HELD-IX)                                  
055300          MOVE HLD-RET20D(HELD-IX) TO WK-PCT-IN                   
055400          PERFORM H110-EDIT-PCT                                   
055500          MOVE WK-PCT-OUT TO WS-COL9                              
055600      ELSE                                                        
055700          MOVE "—"               TO WS-COL9                       
055800      END-IF                                                      
055900                                                                  
056000      PERFORM S300-WRITE-LINE                                     
056100      .                                                           
056200  B210-99.                                                        
056300      EXIT.                                                       
056400                                                                  
056500******************************************************************
056600* Section 3 -- Risk summary                                       
056700******************************************************************
056800  B300-RISK-SECTION SECTION.                                      
056900  B300-00.                                                        
057000      MOVE SPACES TO WS-TEXT                                      
057100      MOVE "RISK SUMMARY" TO WS-TEXT                              
057200      PERFORM S300-WRITE-LINE                                     
057300                                                                  
057400      IF  NOT WS-RSK-FOUND                                        
057500          MOVE SPACES TO WS-TEXT                                  
057600          MOVE "  Risk summary unavailable for this run."         
057700               TO WS-TEXT                                         
057800          PERFORM S300-WRITE-LINE                                 
057900          MOVE "Risk summary unavailable -- no TRDRSK0M "         
058000               TO MSG-TEXT                                        
058100          PERFORM H900-ADD-NOTE                                   
058200          GO TO B300-99                                           
058300      END-IF                                                      
058400                                                                  
058500      MOVE SPACES TO WS-TEXT                                      
058600      STRING "  MARKET STATE "  DELIMITED BY SIZE                 
058700             WK-RL-RSK-STATE    DELIMITED BY SIZE                 
058800        INTO WS-TEXT                                              
058900      PERFORM S300-WRITE-LINE                                     
059000                                                                  
059100      MOVE SPACES TO WS-TEXT                                      
059200      STRING "  BENCHMARK "     DELIMITED BY SIZE                 
059300             WK-RL-RSK-BENCH    DELIMITED BY SIZE                 
059400             "  RULE close>SMA-200  PASSED " DELIMITED BY SIZE    
059500        INTO WS-TEXT                                              
059600      IF  WK-RL-RSK-STATE = "RISK_ON "                            
059700          STRING WS-TEXT DELIMITED BY SIZE                        
059800                 "YES"   DELIMITED BY SIZE                        
059900            INTO WS-TEXT                                          
060000      ELSE                                                        
060100          STRING WS-TEXT DELIMITED BY SIZE                        
060200                 "NO"    DELIMITED BY SIZE                        
060300            INTO WS-TEXT                                          
060400      END-IF                                                      
060500      PERFORM S300-WRITE-LINE                                     
060600                                                                  
060700      IF  WK-ALERT-MISSING OR WK-RL-RSK-ALERTS = ZERO             
060800          MOVE SPACES TO WS-TEXT                                  
060900          MOVE "  No alerts triggered." TO WS-TEXT                
061000          PERFORM S300-WRITE-LINE                                 
061100      ELSE                                                        
061200          MOVE SPACES TO WS-COLUMN-LINE                           
061300          MOVE "SYMBOL"   TO WS-COL1                              
061400          MOVE "TYPE"     TO WS-COL2                              
061500          MOVE "VALUE"    TO WS-COL3                              
061600          MOVE "THRESHOLD" TO WS-COL4                             
061700          MOVE "REASON"   TO WS-COL5                              
061800          PERFORM S300-WRITE-LINE                                 
061900          PERFORM F210-OPEN-ALERTFILE                             
062000          IF  NOT PRG-ABORT                                       
062100              PERFORM S400-READ-ALERT                             
062200              PERFORM B310-PRINT-ONE-ALERT UNTIL FILE-EOF         
062300              CLOSE ALERTF                                        
062400          END-IF                                                  
062500          SET PRG-OK TO TRUE                                      
062600      END-IF                                                      
062700      .                                                           
062800  B300-99.                                                        
062900      EXIT.                                                       
063000                                                                  
063100  B310-PRINT-ONE-ALERT SECTION.                                   
063200  B310-00.                                                        
063300      MOVE SPACES TO WS-COLUMN-LINE                               
063400      MOVE ALERT-SYMBOL    TO WS-COL1                             
063500      MOVE ALERT-TYPE      TO WS-COL2                             
063600      MOVE ALERT-VALUE     TO WK-PCT-IN                           
063700      PERFORM H110-EDIT-PCT                                       
063800      MOVE WK-PCT-OUT      TO WS-COL3                             
063900      MOVE ALERT-THRESHOLD TO WK-PCT-IN                           
064000      PERFORM H110-EDIT-PCT                                       
064100      MOVE WK-PCT-OUT      TO WS-COL4                             
064200      MOVE ALERT-REASON    TO WS-COL5                             
064300      PERFORM S300-WRITE-LINE                                     
064400      PERFORM S400-READ-ALERT                                     
064500      .                                                           
064600  B310-99.                                                        
064700      EXIT.                                                       
064800                                                                  
064900******************************************************************
065000* Section 4 -- Actions and orders                                 
065100******************************************************************
065200  B400-ACTIONS-SECTION SECTION.                                   
065300  B400-00.                                                        
065400      MOVE SPACES TO WS-TEXT                                      
065500      MOVE "ACTIONS AND ORDERS" TO WS-TEXT                        
065600      PERFORM S300-WRITE-LINE                                     
065700                                                                  
065800      IF  NOT WS-REB-FOUND                                        
065900          MOVE SPACES TO WS-TEXT                                  
066000          MOVE "  Rebalance summary unavailable for this run."    
066100               TO WS-TEXT                                         
066200          PERFORM S300-WRITE-LINE                                 
066300          MOVE "Rebalance summary unavailable -- no TRDREB0M"     
066400               TO MSG-TEXT                                        
066500          PERFORM H900-ADD-NOTE                                   
066600          GO TO B400-99                                           
066700      END-IF                                                      
066800                                                                  
066900      IF  WK-ORDER-MISSING                                        
067000          MOVE SPACES TO WS-TEXT                                  
067100          MOVE "  No new orders proposed." TO WS-TEXT             
067200          PERFORM S300-WRITE-LINE                                 
067300      ELSE                                                        
067400          MOVE SPACES TO WS-COLUMN-LINE                           
067500          MOVE "SYMBOL"   TO WS-COL1                              
067600          MOVE "SIDE"     TO WS-COL2                              
067700          MOVE "QUANTITY" TO WS-COL3                              
067800          MOVE "NOTIONAL" TO WS-COL4                              
067900          PERFORM S300-WRITE-LINE                                 
068000          PERFORM F230-OPEN-ORDERFILE                             
068100          IF  NOT PRG-ABORT                                       
068200              PERFORM S500-READ-ORDER                             
068300              PERFORM B410-PRINT-ONE-ORDER UNTIL FILE-EOF         
068400              CLOSE ORDERF                                        
068500          END-IF                                                  
068600          SET PRG-OK TO TRUE                                      
068700      END-IF                                                      
068800                                                                  
068900      IF  NOT WK-TARGET-MISSING                                   
069000          PERFORM F220-OPEN-TARGETFILE                            
069100          IF  NOT PRG-ABORT                                       
069200              MOVE SPACES TO WS-TEXT                              
069300              MOVE "  EXIT CANDIDATES" TO WS-TEXT                 
069400              PERFORM S300-WRITE-LINE                             
069500              PERFORM S600-READ-TARGET                            
069600              PERFORM B420-PRINT-ONE-EXIT UNTIL FILE-EOF          
069700              CLOSE TARGETF                                       
069800          END-IF                                                  
069900          SET PRG-OK TO TRUE                                      
070000      END-IF                                                      
070100                                                                  
070200      MOVE SPACES TO WS-TEXT                                      
070300      STRING "  STATUS "        DELIMITED BY SIZE                 
070400             WK-RL-REB-STATUS   DELIMITED BY SIZE                 
070500        INTO WS-TEXT                                              
070600      MOVE WK-RL-REB-TURNOVER TO WK-PCT-IN                        
070700      PERFORM H110-EDIT-PCT                                       
070800      STRING WS-TEXT DELIMITED BY SIZE                            
070900             "  TURNOVER " DELIMITED BY SIZE                      
071000             WK-PCT-OUT    DELIMITED BY SIZE                      
071100        INTO WS-TEXT                                              
071200      PERFORM S300-WRITE-LINE                                     
071300      .                                                           
071400  B400-99.                                                        
071500      EXIT.                                                       
071600                                                                  
071700  B410-PRINT-ONE-ORDER SECTION.                                   
071800  B410-00.                                                        
071900      MOVE SPACES TO WS-COLUMN-LINE                               
072000      MOVE ORD-SYMBOL TO WS-COL1                                  
072100      MOVE ORD-SIDE   TO WS-COL2                                  
072200      MOVE ORD-QTY    TO WK-QTY-IN                                
072300      PERFORM H130-EDIT-QTY                                       
072400      MOVE WK-QTY-OUT TO WS-COL3                                  
072500      MOVE ORD-NOTIONAL TO WK-CCY-IN                              
072600      PERFORM H100-EDIT-CCY                                       
072700      MOVE WK-CCY-OUT TO WS-COL4                                  
072800      PERFORM S300-WRITE-LINE                                     
072900      PERFORM S500-READ-ORDER                                     
073000      .                                                           
073100  B410-99.                                                        
073200      EXIT.                                                       
073300                                                                  
073400  B420-PRINT-ONE-EXIT SECTION.                                    
073500  B420-00.                                                        
073600      IF  TGT-RATIONALE-EXIT                                      
073700          MOVE SPACES TO WS-TEXT                                  
073800          STRING "    " DELIMITED BY SIZE                         
073900                 TGT-SYMBOL DELIMITED BY SIZE                     
074000                 " -- " DELIMITED BY SIZE                         
074100                 TGT-RATIONALE DELIMITED BY SIZE                  
074200            INTO WS-TEXT                                          
074300          PERFORM S300-WRITE-LINE                                 
074400      END-IF                                                      
074500      PERFORM S600-READ-TARGET                                    
074600      .                                                           
074700  B420-99.                                                        
074800      EXIT.                                                       
074900                                                                  
075000******************************************************************
075100* Section 5 -- Signals overview, top 15 as they arrive (already   
075200* sorted rank desc/symbol asc by TRDSIG0M)                        
075300******************************************************************
075400  B500-SIGNALS-SECTION SECTION.                                   
075500  B500-00.                                                        
075600      MOVE SPACES TO WS-TEXT                                      
075700      MOVE "SIGNALS OVERVIEW (TOP 15)" TO WS-TEXT                 
075800      PERFORM S300-WRITE-LINE                                     
075900                                                                  
076000      IF  WK-SIGNAL-MISSING                                       
076100          MOVE SPACES TO WS-TEXT                                  
076200          MOVE "  No signals available for this run." TO WS-TEXT  
076300          PERFORM S300-WRITE-LINE                                 
076400          GO TO B500-99                                           
076500      END-IF                                                      
076600                                                                  
076700      MOVE SPACES TO WS-COLUMN-LINE                               
076800      MOVE "SYMBOL" TO WS-COL1                                    
076900      MOVE "SIGNAL" TO WS-COL2                                    
077000      MOVE "RANK SCORE" TO WS-COL3                                
077100      PERFORM S300-WRITE-LINE                                     
077200                                                                  
077300      PERFORM F200-OPEN-SIGNALFILE                                
077400      IF  NOT PRG-ABORT                                           
077500          MOVE ZERO TO C4-COUNT                                   
077600          PERFORM S700-READ-SIGNAL                                
077700          PERFORM B510-PRINT-ONE-SIGNAL                           
077800              UNTIL FILE-EOF OR C4-COUNT = 15                     
077900          CLOSE SIGNALF                                           
078000      END-IF                                                      
078100      SET PRG-OK TO TRUE                                          
078200      .                                                           
078300  B500-99.                                                        
078400      EXIT.                                                       
078500                                                                  
078600  B510-PRINT-ONE-SIGNAL SECTION.                                  
078700  B510-00.                                                        
078800      ADD  1 TO C4-COUNT                                          
078900      MOVE SPACES TO WS-COLUMN-LINE                               
079000      MOVE SIG-SYMBOL TO WS-COL1                                  
079100      MOVE SIG-SIGNAL TO WS-COL2                                  
079200      MOVE SIG-RANK-SCORE TO WK-RANK-IN                           
079300      PERFORM H140-EDIT-RANK                                      
079400      MOVE WK-RANK-OUT TO WS-COL3                                 
079500      PERFORM S300-WRITE-LINE                                     
079600      PERFORM S700-READ-SIGNAL                                    
079700      .                                                           
079800  B510-99.                                                        
079900      EXIT.                                                       
080000                                                                  
080100******************************************************************
080200* Section 6 -- Performance metrics                                
080300******************************************************************
080400  B600-PERFORMANCE-SECTION SECTION.                               
080500  B600-00.                                                        
080600      MOVE SPACES TO WS-TEXT                                      
080700      MOVE "PERFORMANCE METRICS" TO WS-TEXT                       
080800      PERFORM S300-WRITE-LINE                                     
080900                                                                  
081000      PERFORM C200-BUILD-PORT-RETURNS                             
081100      PERFORM C210-COMPUTE-SHARPE                                 
081200      PERFORM C220-COMPUTE-WTD-RET20D                             
081300                                                                  
081400      MOVE SPACES TO WS-TEXT                                      
081500      IF  WK-SHARPE-OK                                            
081600          MOVE WK-SHARPE TO WK-RANK-IN                            
081700          PERFORM H140-EDIT-RANK                                  
081800          STRING "  63D SHARPE  " DELIMITED BY SIZE               
081900                 WK-RANK-OUT      DELIMITED BY SIZE               
082000            INTO WS-TEXT                                          
082100      ELSE                                                        
082200          MOVE "  63D SHARPE  —" TO WS-TEXT                       
082300      END-IF                                                      
082400      PERFORM S300-WRITE-LINE                                     
082500                                                                  
082600      MOVE SPACES TO WS-TEXT                                      
082700      IF  WK-WTD-RET20D-OK                                        
082800          MOVE WK-WTD-RET20D TO WK-PCT-IN                         
082900          PERFORM H110-EDIT-PCT                                   
083000          STRING "  20D PORTFOLIO RETURN  " DELIMITED BY SIZE     
083100                 WK-PCT-OUT                 DELIMITED BY SIZE     
083200            INTO WS-TEXT                                          
083300      ELSE                                                        
083400          MOVE "  20D PORTFOLIO RETURN  —" TO WS-TEXT             
083500      END-IF                                                      
083600      PERFORM S300-WRITE-LINE                                     
083700                                                                  
083800      MOVE SPACES TO WS-TEXT                                      
083900      STRING "  HOLDINGS COUNT  " DELIMITED BY SIZE               
084000             HELD-COUNT           DELIMITED BY SIZE               
084100        INTO WS-TEXT                                              
084200      PERFORM S300-WRITE-LINE                                     
084300      .                                                           
084400  B600-99.                                                        
084500      EXIT.                                                       
084600                                                                  
084700******************************************************************
084800* Section 7 -- Notes, one bullet per degraded section             
084900******************************************************************
085000  B700-NOTES-SECTION SECTION.                                     
085100  B700-00.                                                        
085200      MOVE SPACES TO WS-TEXT                                      
085300      MOVE "NOTES" TO WS-TEXT                                     
085400      PERFORM S300-WRITE-LINE                                     
085500                                                                  
085600      IF  NOTE-COUNT = ZERO                                       
085700          MOVE SPACES TO WS-TEXT                                  
085800          MOVE "  - No degradation notes for this run." TO WS-TEXT
085900          PERFORM S300-WRITE-LINE                                 
086000      ELSE                                                        
086100          PERFORM B710-PRINT-ONE-NOTE                             
086200              VARYING NOTE-IX FROM 1 BY 1                         
086300              UNTIL NOTE-IX > NOTE-COUNT                          
086400      END-IF                                                      
086500      .                                                           
086600  B700-99.                                                        
086700      EXIT.                                                       
086800                                                                  
086900  B710-PRINT-ONE-NOTE SECTION.                                    
087000  B710-00.                                                        
087100      MOVE SPACES TO WS-TEXT                                      
087200      STRING "  - "               DELIMITED BY SIZE               
087300             NOTE-ROW(NOTE-IX)    DELIMITED BY SIZE               
087400        INTO WS-TEXT                                              
087500      PERFORM S300-WRITE-LINE                                     
087600      .                                                           
087700  B710-99.                                                        
087800      EXIT.                                                       
087900                                                                  
088000******************************************************************
088100* Initialisierung                                                 
088200******************************************************************
088300  C000-INIT SECTION.                                              
088400  C000-00.                                                        
088500      INITIALIZE SWITCHES                                         
088600      MOVE "TRDRPT0M"      TO K-MODULE                            
088700      MOVE "A.00.00 "      TO K-RUN-VERSION                       
088800      .                                                           
088900  C000-99.                                                        
089000      EXIT.                                                       
089100                                                                  
089200******************************************************************
089300* Steuersatz aus PARMF laden -- nur die Basiswaehrung wird        
089400* fuer den Report gebraucht                                       
089500******************************************************************
089600  C010-LOAD-PARAMETERS SECTION.                                   
089700  C010-00.                                                        
089800      SET  FILE-OK TO TRUE                                        
089900      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
090000      IF  FILE-EOF OR NOT PARM-TYPE-CONTROL                       
090100          DISPLAY "TRDRPT0M -- PARMF control record missing"      
090200          SET PRG-ABORT TO TRUE                                   
090300          GO TO C010-99                                           
090400      END-IF                                                      
090500                                                                  
090600      MOVE PARM-BASE-CCY TO CTL-BASE-CCY                          
090700      .                                                           
090800  C010-99.                                                        
090900      EXIT.                                                       
091000                                                                  
091100******************************************************************
091200* Bestandsdatei laden -- Kopf und Positionszeilen                 
091300******************************************************************
091400  C020-LOAD-HOLDINGS SECTION.                                     
091500  C020-00.                                                        
091600      MOVE ZERO TO HELD-COUNT                                     
091700      SET  FILE-OK TO TRUE                                        
091800      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
091900      IF  FILE-EOF OR NOT HOLD-TYPE-HEADER                        
092000          DISPLAY "TRDRPT0M -- HOLDF header record missing"       
092100          SET PRG-ABORT TO TRUE                                   
092200          GO TO C020-99                                           
092300      END-IF                                                      
092400      MOVE HOLD-CASH TO WK-HOLD-CASH                              
092500                                                                  
092600      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
092700      PERFORM C021-LOAD-ONE-POSITION                              
092800          UNTIL FILE-EOF OR NOT HOLD-TYPE-POSITION                
092900      .                                                           
093000  C020-99.                                                        
093100      EXIT.                                                       
093200                                                                  
093300  C021-LOAD-ONE-POSITION SECTION.                                 
093400  C021-00.                                                        
093500      ADD  1 TO HELD-COUNT                                        
093600      SET  HELD-IX TO HELD-COUNT                                  
093700      MOVE POS-SYMBOL       TO HLD-SYMBOL(HELD-IX)                
093800      MOVE POS-QTY          TO HLD-QTY(HELD-IX)                   
093900      MOVE POS-COST-BASIS   TO HLD-COST(HELD-IX)                  
094000      MOVE POS-COST-KNOWN-SW TO HLD-COST-SW(HELD-IX)              
094100      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
094200      .                                                           
094300  C021-99.                                                        
094400      EXIT.                                                       
094500                                                                  
094600******************************************************************
094700* Jede Position bewerten -- letzten Kurs und 20-Tage-Return aus   
094800* der kurierten Datei holen, Wert/Gewicht/Ergebnis berechnen      
094900******************************************************************
095000  C030-PRICE-POSITIONS SECTION.                                   
095100  C030-00.                                                        
095200      MOVE HLD-SYMBOL(HELD-IX) TO WK-CUR-SYMBOL                   
095300      PERFORM F300-OPEN-CURFILE                                   
095400      IF  PRG-ABORT                                               
095500          MOVE "N" TO HLD-PRICE-SW(HELD-IX)                       
095600          SET PRG-OK TO TRUE                                      
095700          GO TO C030-99                                           
095800      END-IF                                                      
095900                                                                  
096000      PERFORM S200-READ-LATEST-BAR                                
096100      CLOSE CURBARF                                               
096200                                                                  
096300      IF  WK-ROWS-READ = ZERO                                     
096400          MOVE "N" TO HLD-PRICE-SW(HELD-IX)                       
096500          GO TO C030-99                                           
096600      END-IF                                                      
096700                                                                  
096800      MOVE "Y"          TO HLD-PRICE-SW(HELD-IX)                  
096900      MOVE WK-BAR-CLOSE  TO HLD-PRICE(HELD-IX)                    
097000      MOVE WK-BAR-RET20D-SW TO HLD-RET20D-SW(HELD-IX)             
097100      MOVE WK-BAR-RET20D    TO HLD-RET20D(HELD-IX)                
097200                                                                  
097300      COMPUTE HLD-VALUE(HELD-IX) ROUNDED =                        
097400          HLD-PRICE(HELD-IX) * HLD-QTY(HELD-IX)                   
097500      MOVE HLD-VALUE(HELD-IX) TO HLD-ABS-VALUE(HELD-IX)           
097600      IF  HLD-ABS-VALUE(HELD-IX) < ZERO                           
097700          COMPUTE HLD-ABS-VALUE(HELD-IX) =                        
097800              HLD-ABS-VALUE(HELD-IX) * -1                         
097900      END-IF                                                      
098000      ADD  HLD-VALUE(HELD-IX) TO WK-TOTAL-INVESTED                
098100                                                                  
098200      IF  HLD-COST-KNOWN(HELD-IX)                                 
098300          MOVE "Y" TO HLD-UNREAL-SW(HELD-IX)                      
098400          COMPUTE HLD-UNREAL(HELD-IX) ROUNDED =                   
098500              (HLD-PRICE(HELD-IX) - HLD-COST(HELD-IX))            
098600                  * HLD-QTY(HELD-IX)                              
098700          IF  HLD-COST(HELD-IX) NOT = ZERO                        
098800              MOVE "Y" TO HLD-RETPCT-SW(HELD-IX)                  
098900              COMPUTE HLD-RETPCT(HELD-IX) ROUNDED =               
099000                  (HLD-PRICE(HELD-IX) / HLD-COST(HELD-IX)) - 1    
099100          END-IF                                                  
099200      END-IF                                                      
099300      .                                                           
099400  C030-99.                                                        
099500      EXIT.                                                       
099600                                                                  
099700******************************************************************
099800* Gewicht je Position, dann |Wert| absteigend / Symbol aufsteigend
099900* sortieren (Bubble-Sort ueber die ganze Zeile)                   
100000******************************************************************
100100  C040-SORT-POSITIONS SECTION.                                    
100200  C040-00.                                                        
100300      COMPUTE WK-TOTAL-VALUE = WK-HOLD-CASH + WK-TOTAL-INVESTED   
100400      PERFORM C041-WEIGHT-ONE-POSITION                            
100500          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
100600                                                                  
100700      IF  HELD-COUNT > 1                                          
100800          MOVE "Y" TO WS-DATA-MISSING-SW                          
100900          PERFORM C042-ONE-BUBBLE-PASS                            
101000              UNTIL WS-DATA-MISSING-SW = "N"                      
101100      END-IF                                                      
101200      .                                                           
101300  C040-99.                                                        
101400      EXIT.                                                       
101500                                                                  
101600  C041-WEIGHT-ONE-POSITION SECTION.                               
101700  C041-00.                                                        
101800      IF  WK-TOTAL-VALUE NOT = ZERO AND HLD-PRICE-OK(HELD-IX)     
101900          COMPUTE HLD-WEIGHT(HELD-IX) ROUNDED =                   
102000              HLD-VALUE(HELD-IX) / WK-TOTAL-VALUE                 
102100      ELSE                                                        
102200          MOVE ZERO TO HLD-WEIGHT(HELD-IX)                        
102300      END-IF                                                      
102400      .                                                           
102500  C041-99.                                                        
102600      EXIT.                                                       
102700                                                                  
102800  C042-ONE-BUBBLE-PASS SECTION.                                   
102900  C042-00.                                                        
103000      MOVE "N" TO WS-DATA-MISSING-SW                              
103100      COMPUTE C4-COUNT = HELD-COUNT - 1                           
103200      PERFORM C043-COMPARE-ADJACENT                               
103300          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > C4-COUNT    
103400      .                                                           
103500  C042-99.                                                        
103600      EXIT.                                                       
103700                                                                  
103800  C043-COMPARE-ADJACENT SECTION.                                  
103900  C043-00.                                                        
104000      IF  HLD-ABS-VALUE(HELD-IX) < HLD-ABS-VALUE(HELD-IX + 1)     
104100      OR (HLD-ABS-VALUE(HELD-IX) = HLD-ABS-VALUE(HELD-IX + 1)     
104200      AND HLD-SYMBOL(HELD-IX) > HLD-SYMBOL(HELD-IX + 1))          
104300          MOVE HELD-ROW(HELD-IX)     TO WK-SWAP-ROW               
104400          MOVE HELD-ROW(HELD-IX + 1) TO HELD-ROW(HELD-IX)         
104500          MOVE WK-SWAP-ROW           TO HELD-ROW(HELD-IX + 1)     
104600          MOVE "Y" TO WS-DATA-MISSING-SW                          
104700      END-IF                                                      
104800      .                                                           
104900  C043-99.                                                        
105000      EXIT.                                                       
105100                                                                  
105200******************************************************************
105300* Laufprotokoll lesen -- letzte SUMMARY-Zeile je Quellprogramm    
105400* gewinnt (Datei wird taeglich neu angelegt, also reicht ein      
105500* einfacher Vorwaertslauf ohne Datumsfilter)                      
105600******************************************************************
105700  C100-READ-RUNLOG SECTION.                                       
105800  C100-00.                                                        
105900      PERFORM F240-OPEN-RUNLOGFILE                                
106000      IF  PRG-ABORT                                               
106100          SET PRG-OK TO TRUE                                      
106200          MOVE "Y" TO WK-RUNLOG-MISSING-SW                        
106300          GO TO C100-99                                           
106400      END-IF                                                      
106500                                                                  
106600      SET  FILE-OK TO TRUE                                        
106700      READ RUNLOGF AT END SET FILE-EOF TO TRUE END-READ           
106800      PERFORM C110-KEEP-ONE-RUNLOG-ROW UNTIL FILE-EOF             
106900      CLOSE RUNLOGF                                               
107000      .                                                           
107100  C100-99.                                                        
107200      EXIT.                                                       
107300                                                                  
107400  C110-KEEP-ONE-RUNLOG-ROW SECTION.                               
107500  C110-00.                                                        
107600      IF  RL-IS-SUMMARY AND RL-PROGRAM = "TRDRSK0M"               
107700          MOVE RL-TEXT TO WK-RL-TEXT-BUF-RSK                      
107800          SET  WS-RSK-FOUND TO TRUE                               
107900      END-IF                                                      
108000      IF  RL-IS-SUMMARY AND RL-PROGRAM = "TRDREB0M"               
108100          MOVE RL-TEXT TO WK-RL-TEXT-BUF-REB                      
108200          SET  WS-REB-FOUND TO TRUE                               
108300      END-IF                                                      
108400      READ RUNLOGF AT END SET FILE-EOF TO TRUE END-READ           
108500      .                                                           
108600  C110-99.                                                        
108700      EXIT.                                                       
108800                                                                  
108900******************************************************************
109000* 63-Tage-Portfolio-Renditereihe aufbauen -- je Position wird die 
109100* eigene Historie geladen und gewichtet auf die gemeinsame Reihe  
109200* aufaddiert; die juengste Zeile jeder Historie liegt in Feld 63  
109300******************************************************************
109400  C200-BUILD-PORT-RETURNS SECTION.                                
109500  C200-00.                                                        
109600      MOVE ZERO TO WK-PORT-RET-TABLE WK-PORT-DAYS                 
109700      IF  HELD-COUNT > ZERO                                       
109800          PERFORM C201-ADD-ONE-SYMBOL                             
109900              VARYING HELD-IX FROM 1 BY 1                         
110000              UNTIL HELD-IX > HELD-COUNT                          
110100      END-IF                                                      
110200      .                                                           
110300  C200-99.                                                        
110400      EXIT.                                                       
110500                                                                  
110600  C201-ADD-ONE-SYMBOL SECTION.                                    
110700  C201-00.                                                        
110800      IF  NOT HLD-PRICE-OK(HELD-IX)                               
110900          GO TO C201-99                                           
111000      END-IF                                                      
111100                                                                  
111200      MOVE HLD-SYMBOL(HELD-IX) TO WK-CUR-SYMBOL                   
111300      PERFORM F300-OPEN-CURFILE                                   
111400      IF  PRG-ABORT                                               
111500          SET PRG-OK TO TRUE                                      
111600          GO TO C201-99                                           
111700      END-IF                                                      
111800                                                                  
111900      PERFORM C210-LOAD-RETURN-HISTORY                            
112000      CLOSE CURBARF                                               
112100                                                                  
112200      IF  RET-HIST-COUNT = ZERO                                   
112300          GO TO C201-99                                           
112400      END-IF                                                      
112500                                                                  
112600      IF  RET-HIST-COUNT < 63                                     
112700          MOVE RET-HIST-COUNT TO WK-PORT-DAYS                     
112800      ELSE                                                        
112900          MOVE 63 TO WK-PORT-DAYS                                 
113000      END-IF                                                      
113100                                                                  
113200      COMPUTE C4-I1 = RET-HIST-COUNT - 62                         
113300      IF  C4-I1 < 1                                               
113400          MOVE 1 TO C4-I1                                         
113500      END-IF                                                      
113600      PERFORM C202-ACCUM-ONE-DAY                                  
113700          VARYING C4-I2 FROM C4-I1 BY 1                           
113800          UNTIL C4-I2 > RET-HIST-COUNT                            
113900      .                                                           
114000  C201-99.                                                        
114100      EXIT.                                                       
114200                                                                  
114300  C202-ACCUM-ONE-DAY SECTION.                                     
114400  C202-00.                                                        
114500      COMPUTE C4-I3 = 63 - (RET-HIST-COUNT - C4-I2)               
114600      IF  RET-HIST-SW(C4-I2) = "Y"                                
114700          COMPUTE WK-PORT-RET(C4-I3) =                            
114800              WK-PORT-RET(C4-I3)                                  
114900                  + (HLD-WEIGHT(HELD-IX) * RET-HIST-VAL(C4-I2))   
115000      END-IF                                                      
115100      .                                                           
115200  C202-99.                                                        
115300      EXIT.                                                       
115400                                                                  
115500******************************************************************
115600* Die ganze kurierte Reihe des laufenden Symbols in eine kleine   
115700* Arbeitstabelle laden (BAR-RET-1D je Zeile)                      
115800******************************************************************
115900  C210-LOAD-RETURN-HISTORY SECTION.                               
116000  C210-00.                                                        
116100      MOVE ZERO TO RET-HIST-COUNT                                 
116200      SET  FILE-OK TO TRUE                                        
116300      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
116400      PERFORM C211-KEEP-ONE-DAY                                   
116500          UNTIL FILE-EOF OR RET-HIST-COUNT = 3000                 
116600      .                                                           
116700  C210-99.                                                        
116800      EXIT.                                                       
116900                                                                  
117000  C211-KEEP-ONE-DAY SECTION.                                      
117100  C211-00.                                                        
117200      ADD  1 TO RET-HIST-COUNT                                    
117300      SET  RET-HIST-IX TO RET-HIST-COUNT                          
117400      MOVE BAR-RET-1D      TO RET-HIST-VAL(RET-HIST-IX)           
117500      MOVE BAR-RET-1D-IND  TO RET-HIST-SW(RET-HIST-IX)            
117600      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
117700      .                                                           
117800  C211-99.                                                        
117900      EXIT.                                                       
118000                                                                  
118100******************************************************************
118200* Sharpe = Mittelwert / Standardabweichung der Reihe, mit         
118300* sqrt(252) annualisiert (TRDCALC0 liefert beides)                
118400******************************************************************
118500  C210-COMPUTE-SHARPE SECTION.                                    
118600  C210A-00.                                                       
118700      MOVE "N" TO WK-SHARPE-OK-SW                                 
118800      IF  WK-PORT-DAYS = ZERO                                     
118900          GO TO C210A-99                                          
119000      END-IF                                                      
119100                                                                  
119200      MOVE ZERO TO CALC-SERIES-TABLE                              
119300      PERFORM C211A-COPY-ONE-SLOT                                 
119400          VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 63              
119500      MOVE 63 TO CALC-SERIES-COUNT                                
119600      MOVE "S" TO CALC-FUNCTION-CODE                              
119700      CALL "TRDCALC0" USING CALC-FUNCTION-CODE,                   
119800              CALC-SERIES-COUNT, CALC-SERIES-TABLE,               
119900              CALC-MEAN-RESULT, CALC-STDDEV-RESULT,               
120000              CALC-SQRT-ARG, CALC-SQRT-RESULT, CALC-RETURN-CODE   
120100                                                                  
120200      IF  CALC-RETURN-CODE = ZERO                                 
120300      AND CALC-STDDEV-RESULT NOT = ZERO                           
120400          MOVE 252.000000 TO CALC-SQRT-ARG                        
120500          MOVE "R" TO CALC-FUNCTION-CODE                          
120600          CALL "TRDCALC0" USING CALC-FUNCTION-CODE,               
120700                  CALC-SERIES-COUNT, CALC-SERIES-TABLE,           
120800                  CALC-MEAN-RESULT, CALC-STDDEV-RESULT,           
120900                  CALC-SQRT-ARG, CALC-SQRT-RESULT,                
121000                  CALC-RETURN-CODE                                
121100          MOVE CALC-SQRT-RESULT TO WK-SQRT-252                    
121200          COMPUTE WK-SHARPE ROUNDED =                             
121300              (CALC-MEAN-RESULT / CALC-STDDEV-RESULT)             
121400                  * WK-SQRT-252                                   
121500          SET  WK-SHARPE-OK TO TRUE                               
121600      END-IF                                                      
121700      .                                                           
121800  C210A-99.                                                       
121900      EXIT.                                                       
122000                                                                  
122100  C211A-COPY-ONE-SLOT SECTION.                                    
122200  C211A-00.                                                       
122300      MOVE WK-PORT-RET(C4-I1) TO CALC-SERIES-VAL(C4-I1)           
122400      .                                                           
122500  C211A-99.                                                       
122600      EXIT.                                                       
122700                                                                  
122800******************************************************************
122900* Gewichteter 20-Tage-Portfolio-Return -- nur ueber Positionen mit
123000* bekanntem 20-Tage-Wert                                          
123100******************************************************************
123200  C220-COMPUTE-WTD-RET20D SECTION.                                
123300  C220-00.                                                        
123400      MOVE "N" TO WK-WTD-RET20D-SW                                
123500      MOVE ZERO TO WK-WTD-RET20D                                  
123600      IF  HELD-COUNT = ZERO                                       
123700          GO TO C220-99                                           
123800      END-IF                                                      
123900      PERFORM C221-ADD-ONE-RET20D                                 
124000          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
124100      .                                                           
124200  C220-99.                                                        
124300      EXIT.                                                       
124400                                                                  
124500  C221-ADD-ONE-RET20D SECTION.                                    
124600  C221-00.                                                        
124700      IF  HLD-PRICE-OK(HELD-IX) AND HLD-RET20D-OK(HELD-IX)        
124800          COMPUTE WK-WTD-RET20D =                                 
124900              WK-WTD-RET20D                                       
125000                  + (HLD-WEIGHT(HELD-IX) * HLD-RET20D(HELD-IX))   
125100          SET  WK-WTD-RET20D-OK TO TRUE                           
125200      END-IF                                                      
125300      .                                                           
125400  C221-99.                                                        
125500      EXIT.                                                       
125600                                                                  
125700******************************************************************
125800* CCY-Feld formatieren:  "CCY nnn,nnn,nnn.nn"                     
125900******************************************************************
126000  H100-EDIT-CCY SECTION.                                          
126100  H100-00.                                                        
126200      MOVE WK-CCY-IN TO WK-CCY-EDIT                               
126300      MOVE SPACES TO WK-CCY-OUT                                   
126400      STRING "CCY "      DELIMITED BY SIZE                        
126500             WK-CCY-EDIT DELIMITED BY SIZE                        
126600        INTO WK-CCY-OUT                                           
126700      .                                                           
126800  H100-99.                                                        
126900      EXIT.                                                       
127000                                                                  
127100******************************************************************
127200* Prozent-Feld formatieren:  "nn.nn%"                             
127300******************************************************************
127400  H110-EDIT-PCT SECTION.                                          
127500  H110-00.                                                        
127600      COMPUTE WK-PCT-PCT ROUNDED = WK-PCT-IN * 100                
127700      MOVE WK-PCT-PCT TO WK-PCT-EDIT                              
127800      MOVE SPACES TO WK-PCT-OUT                                   
127900      STRING WK-PCT-EDIT DELIMITED BY SIZE                        
128000             "%"          DELIMITED BY SIZE                       
128100        INTO WK-PCT-OUT                                           
128200      .                                                           
128300  H110-99.                                                        
128400      EXIT.                                                       
128500                                                                  
128600******************************************************************
128700* Preisfeld formatieren -- 4 Nachkommastellen, kein Komma         
128800******************************************************************
128900  H120-EDIT-PRICE SECTION.                                        
129000  H120-00.                                                        
129100      MOVE WK-PRC-IN TO WK-PRC-EDIT                               
129200      MOVE WK-PRC-EDIT TO WK-PRC-OUT                              
129300      .                                                           
129400  H120-99.                                                        
129500      EXIT.                                                       
129600                                                                  
129700******************************************************************
129800* Mengenfeld formatieren -- 6 Nachkommastellen, kein Komma        
129900******************************************************************
130000  H130-EDIT-QTY SECTION.                                          
130100  H130-00.                                                        
130200      MOVE WK-QTY-IN TO WK-QTY-EDIT                               
130300      MOVE WK-QTY-EDIT TO WK-QTY-OUT                              
130400      .                                                           
130500  H130-99.                                                        
130600      EXIT.                                                       
130700                                                                  
130800******************************************************************
130900* Rangwert formatieren -- auf 4 Nachkommastellen gerundet         
131000******************************************************************
131100  H140-EDIT-RANK SECTION.                                         
131200  H140-00.                                                        
131300      COMPUTE WK-RANK-4 ROUNDED = WK-RANK-IN                      
131400      MOVE WK-RANK-4 TO WK-RANK-EDIT                              
131500      MOVE WK-RANK-EDIT TO WK-RANK-OUT                            
131600      .                                                           
131700  H140-99.                                                        
131800      EXIT.                                                       
131900                                                                  
132000******************************************************************
132100* Notiz an die NOTES-Tabelle anhaengen (still ignoriert, wenn die 
132200* Tabelle schon voll ist -- zehn Zeilen reichen jedem echten Lauf)
132300******************************************************************
132400  H900-ADD-NOTE SECTION.                                          
132500  H900-00.                                                        
132600      IF  NOTE-COUNT < 10                                         
132700          ADD  1 TO NOTE-COUNT                                    
132800          SET  NOTE-IX TO NOTE-COUNT                              
132900          MOVE MSG-TEXT TO NOTE-ROW(NOTE-IX)                      
133000      END-IF                                                      
133100      .                                                           
133200  H900-99.                                                        
133300      EXIT.                                                       
133400                                                                  
133500******************************************************************
133600* Parameter-Datei oeffnen                                         
133700******************************************************************
133800  F100-OPEN-PARMFILE SECTION.                                     
133900  F100-00.                                                        
134000      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
134100      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
134200                          GIVING ASS-FSTATUS                      
134300      IF  ASS-FSTATUS NOT = ZERO                                  
134400          SET PRG-ABORT TO TRUE                                   
134500      ELSE                                                        
134600          OPEN INPUT PARMF                                        
134700      END-IF                                                      
134800      .                                                           
134900  F100-99.                                                        
135000      EXIT.                                                       
135100                                                                  
135200******************************************************************
135300* Bestandsdatei oeffnen                                           
135400******************************************************************
135500  F150-OPEN-HOLDFILE SECTION.                                     
135600  F150-00.                                                        
135700      MOVE "$TRDDATA.HOLDLIB.TRDHOLD"  TO ASS-FNAME               
135800      ENTER "COBOLASSIGN" USING  HOLDF, ASS-FNAME                 
135900                          GIVING ASS-FSTATUS                      
136000      IF  ASS-FSTATUS NOT = ZERO                                  
136100          SET PRG-ABORT TO TRUE                                   
136200      ELSE                                                        
136300          OPEN INPUT HOLDF                                        
136400      END-IF                                                      
136500      .                                                           
136600  F150-99.                                                        
136700      EXIT.                                                       
136800                                                                  
136900******************************************************************
137000* Signaldatei oeffnen -- fehlt sie, wird der Abschnitt degradiert 
137100******************************************************************
137200  F200-OPEN-SIGNALFILE SECTION.                                   
137300  F200-00.                                                        
137400      MOVE "$TRDDATA.SIGNALS.TRDSIGF" TO ASS-FNAME                
137500      ENTER "COBOLASSIGN" USING  SIGNALF, ASS-FNAME               
137600                          GIVING ASS-FSTATUS                      
137700      IF  ASS-FSTATUS NOT = ZERO                                  
137800          SET PRG-ABORT TO TRUE                                   
137900          MOVE "Y" TO WK-SIGNAL-MISSING-SW                        
138000      ELSE                                                        
138100          OPEN INPUT SIGNALF                                      
138200      END-IF                                                      
138300      .                                                           
138400  F200-99.                                                        
138500      EXIT.                                                       
138600                                                                  
138700******************************************************************
138800* Alertdatei oeffnen                                              
138900******************************************************************
139000  F210-OPEN-ALERTFILE SECTION.                                    
139100  F210-00.                                                        
139200      MOVE "$TRDDATA.ALERTS.TRDALRF" TO ASS-FNAME                 
139300      ENTER "COBOLASSIGN" USING  ALERTF, ASS-FNAME                
139400                          GIVING ASS-FSTATUS                      
139500      IF  ASS-FSTATUS NOT = ZERO                                  
139600          SET PRG-ABORT TO TRUE                                   
139700          MOVE "Y" TO WK-ALERT-MISSING-SW                         
139800      ELSE                                                        
139900          OPEN INPUT ALERTF                                       
140000      END-IF                                                      
140100      .                                                           
140200  F210-99.                                                        
140300      EXIT.                                                       
140400                                                                  
140500******************************************************************
140600* Zieldatei (Rebalance-Targets) oeffnen                           
140700******************************************************************
140800  F220-OPEN-TARGETFILE SECTION.                                   
140900  F220-00.                                                        
141000      MOVE "$TRDDATA.REBAL.TRDTGTF" TO ASS-FNAME                  
141100      ENTER "COBOLASSIGN" USING  TARGETF, ASS-FNAME               
141200                          GIVING ASS-FSTATUS                      
141300      IF  ASS-FSTATUS NOT = ZERO                                  
141400          SET PRG-ABORT TO TRUE                                   
141500          MOVE "Y" TO WK-TARGET-MISSING-SW                        
141600      ELSE                                                        
141700          OPEN INPUT TARGETF                                      
141800      END-IF                                                      
141900      .                                                           
142000  F220-99.                                                        
142100      EXIT.                                                       
142200                                                                  
142300******************************************************************
142400* Orderdatei oeffnen                                              
142500******************************************************************
142600  F230-OPEN-ORDERFILE SECTION.                                    
142700  F230-00.                                                        
142800      MOVE "$TRDDATA.REBAL.TRDORDF" TO ASS-FNAME                  
142900      ENTER "COBOLASSIGN" USING  ORDERF, ASS-FNAME                
143000                          GIVING ASS-FSTATUS                      
143100      IF  ASS-FSTATUS NOT = ZERO                                  
143200          SET PRG-ABORT TO TRUE                                   
143300          MOVE "Y" TO WK-ORDER-MISSING-SW                         
143400      ELSE                                                        
143500          OPEN INPUT ORDERF                                       
143600      END-IF                                                      
143700      .                                                           
143800  F230-99.                                                        
143900      EXIT.                                                       
144000                                                                  
144100******************************************************************
144200* Laufprotokoll oeffnen -- als letzter Leser des Tages            
144300******************************************************************
144400  F240-OPEN-RUNLOGFILE SECTION.                                   
144500  F240-00.                                                        
144600      MOVE "$TRDDATA.LOGS.TRDRUNL" TO ASS-FNAME                   
144700      ENTER "COBOLASSIGN" USING  RUNLOGF, ASS-FNAME               
144800                          GIVING ASS-FSTATUS                      
144900      IF  ASS-FSTATUS NOT = ZERO                                  
145000          SET PRG-ABORT TO TRUE                                   
145100      ELSE                                                        
145200          OPEN INPUT RUNLOGF                                      
145300      END-IF                                                      
145400      .                                                           
145500  F240-99.                                                        
145600      EXIT.                                                       
145700                                                                  
145800******************************************************************
145900* Kurierte Datei des laufenden Symbols oeffnen                    
146000******************************************************************
146100  F300-OPEN-CURFILE SECTION.                                      
146200  F300-00.                                                        
146300      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
146400             WK-CUR-SYMBOL      DELIMITED BY SPACE                
146500        INTO ASS-FNAME                                            
146600      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
146700                          GIVING ASS-FSTATUS                      
146800      IF  ASS-FSTATUS NOT = ZERO                                  
146900          SET PRG-ABORT TO TRUE                                   
147000      ELSE                                                        
147100          OPEN INPUT CURBARF                                      
147200      END-IF                                                      
147300      .                                                           
147400  F300-99.                                                        
147500      EXIT.                                                       
147600                                                                  
147700******************************************************************
147800* Reportdatei zum Schreiben oeffnen                               
147900******************************************************************
148000  F900-OPEN-RPTFILE SECTION.                                      
148100  F900-00.                                                        
148200      MOVE "$TRDDATA.REPORTS.TRDRPTF" TO ASS-FNAME                
148300      ENTER "COBOLASSIGN" USING  RPTF, ASS-FNAME                  
148400                          GIVING ASS-FSTATUS                      
148500      OPEN OUTPUT RPTF                                            
148600      .                                                           
148700  F900-99.                                                        
148800      EXIT.                                                       
148900                                                                  
149000******************************************************************
149100* Letzte Zeile der kurierten Datei lesen -- Datei wird komplett   
149200* durchlaufen, der Puffer haelt am Ende nur die juengste Zeile    
149300******************************************************************
149400  S200-READ-LATEST-BAR SECTION.                                   
149500  S200-00.                                                        
149600      MOVE ZERO TO WK-ROWS-READ                                   
149700      SET  FILE-OK TO TRUE                                        
149800      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
149900      PERFORM S201-KEEP-ONE-ROW UNTIL FILE-EOF                    
150000      .                                                           
150100  S200-99.                                                        
150200      EXIT.                                                       
150300                                                                  
150400  S201-KEEP-ONE-ROW SECTION.                                      
150500  S201-00.                                                        
150600      ADD  1 TO WK-ROWS-READ                                      
150700      MOVE BAR-DATE         TO WK-BAR-DATE                        
150800      MOVE BAR-CLOSE        TO WK-BAR-CLOSE                       
150900      MOVE BAR-RET-20D      TO WK-BAR-RET20D                      
151000      MOVE BAR-RET-20D-IND  TO WK-BAR-RET20D-SW                   
151100      MOVE BAR-RET-1D       TO WK-BAR-RET1D                       
151200      MOVE BAR-RET-1D-IND   TO WK-BAR-RET1D-SW                    
151300      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
151400      .                                                           
151500  S201-99.                                                        
151600      EXIT.                                                       
151700                                                                  
151800******************************************************************
151900* Naechsten Alertsatz lesen                                       
152000******************************************************************
152100  S400-READ-ALERT SECTION.                                        
152200  S400-00.                                                        
152300      SET  FILE-OK TO TRUE                                        
152400      READ ALERTF AT END SET FILE-EOF TO TRUE END-READ            
152500      .                                                           
152600  S400-99.                                                        
152700      EXIT.                                                       
152800                                                                  
152900******************************************************************
153000* Naechsten Ordersatz lesen                                       
153100******************************************************************
153200  S500-READ-ORDER SECTION.                                        
153300  S500-00.                                                        
153400      SET  FILE-OK TO TRUE                                        
153500      READ ORDERF AT END SET FILE-EOF TO TRUE END-READ            
153600      .                                                           
153700  S500-99.                                                        
153800      EXIT.                                                       
153900                                                                  
154000******************************************************************
154100* Naechsten Zielsatz lesen                                        
154200******************************************************************
154300  S600-READ-TARGET SECTION.                                       
154400  S600-00.                                                        
154500      SET  FILE-OK TO TRUE                                        
154600      READ TARGETF AT END SET FILE-EOF TO TRUE END-READ           
154700      .                                                           
154800  S600-99.                                                        
154900      EXIT.                                                       
155000                                                                  
155100******************************************************************
155200* Naechsten Signalsatz lesen                                      
155300******************************************************************
155400  S700-READ-SIGNAL SECTION.                                       
155500  S700-00.                                                        
155600      SET  FILE-OK TO TRUE                                        
155700      READ SIGNALF AT END SET FILE-EOF TO TRUE END-READ           
155800      .                                                           
155900  S700-99.                                                        
156000      EXIT.                                                       
156100                                                                  
156200******************************************************************
156300* Druckzeile schreiben und Arbeitsbereich fuer die naechste Zeile 
156400* wieder auf Leerzeichen setzen                                   
156500******************************************************************
156600  S300-WRITE-LINE SECTION.                                        
156700  S300-00.                                                        
156800      MOVE WS-PRINT-AREA TO REPORT-LINE                           
156900      WRITE REPORT-LINE                                           
157000      MOVE SPACES TO WS-PRINT-AREA                                
157100      .                                                           
157200  S300-99.                                                        
157300      EXIT.                                                       
