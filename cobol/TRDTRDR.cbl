000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDTRDR                                             
000300* Trade record -- one per simulated fill, output of TRDBKT0M.     
000400*----------------------------------------------------------------*
000500*Rev. |Date      |By  |Ticket   |Comment                          
000600*-----|----------|----|---------|------------------------------   
000700*A.00 |1997-11-04|PJT |TRD-0355|Neuerstellung                     
000800*A.01 |1999-01-08|DMS |TRD-Y2K5|Year-2000: TRD-DATE widened to an 
000900*     |          |    |         |8-digit CCYYMMDD field           
001000*----------------------------------------------------------------*
001100  01          TRADE-RECORD.                                       
001200      05      TRD-DATE            PIC 9(08).                      
001300      05      TRD-SYMBOL          PIC X(08).                      
001400      05      TRD-SIDE            PIC X(04).                      
001500           88 TRD-IS-BUY                      VALUE "BUY ".       
001600           88 TRD-IS-SELL                     VALUE "SELL".       
001700      05      TRD-QTY             PIC S9(09)V9(06).               
001800      05      TRD-PRICE           PIC S9(07)V9(04).               
001900      05      TRD-FILL-PRICE      PIC S9(07)V9(04).               
002000      05      TRD-COMMISSION      PIC S9(05)V9(02).               
002100      05      TRD-SLIPPAGE-COST   PIC S9(07)V9(04).               
002200      05      TRD-NOTIONAL        PIC S9(11)V9(02).               
002300      05      FILLER              PIC X(10).                      
