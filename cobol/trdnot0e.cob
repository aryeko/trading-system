000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDNOT0M.                                           
000400  AUTHOR. D M SLOAN.                                              
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1995-03-13.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000******************************************************************
001100* Letzte Aenderung :: 1999-01-08                                  
001200* Letzte Version   :: A.01.00                                     
001300* Kurzbeschreibung :: NOTIFICATION SUMMARY COMPOSER -- turns the  
001400*                     alerts/orders/targets/run-log facts the     
001500*                     other five engines already wrote into the   
001600*                     one-page plain-text body the desk pastes    
001700*                     into the morning mail.                      
001800* Auftrag          :: TRD-0253                                    
001900* Package          :: BATCH                                       
002000*                                                                 
002100* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002300*----------------------------------------------------------------*
002400* Vers. | Datum      | von | Kommentar                           *
002500*-------|------------|-----|-------------------------------------*
002600*A.00.00|1995-03-13  | DMS | Neuerstellung -- last program in the 
002700*       |            |     | nightly chain, runs right after      
002800*       |            |     | TRDRPT0M (TRD-0253)                  
002900*-------|------------|-----|-------------------------------------*
003000*A.00.01|1996-11-19  | LWK | Exit-candidate line was only counting
003100*       |            |     | rows, desk asked for the symbol list 
003200*       |            |     | too (TRD-0309)                       
003300*-------|------------|-----|-------------------------------------*
003400*A.01.00|1999-01-08  | DMS | Year-2000 remediation review -- dates
003500*       |            |     | already carried 4-digit years via    
003600*       |            |     | LK-AS-OF-DATE, no change required    
003700*       |            |     | (TRD-Y2K9)                           
003800*----------------------------------------------------------------*
003900*                                                                 
004000* Programmbeschreibung                                            
004100* --------------------                                            
004200* Reads the same ALERTF/TARGETF/ORDERF files TRDRPT0M reads and   
004300* the run-log summary lines TRDRSK0M/TRDREB0M leave behind, and   
004400* writes one line-sequential text file with the subject line,     
004500* header, alert/order/exit lines, proposal status and turnover,   
004600* and a notes section -- in that order.  A missing upstream file  
004700* degrades its section to placeholder text and a note, exactly    
004800* as the report builder does; it is never an abort condition.     
004900*                                                                 
005000******************************************************************
005100                                                                  
005200  ENVIRONMENT DIVISION.                                           
005300  CONFIGURATION SECTION.                                          
005400  SPECIAL-NAMES.                                                  
005500      UPSI-0 IS SHOW-VERSION-SW                                   
005600          ON STATUS IS SHOW-VERSION                               
005700      CLASS ALPHNUM IS "0123456789"                               
005800                       "abcdefghijklmnopqrstuvwxyz"               
005900                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006000                       " .,;-_!$%&/=*+".                          
006100                                                                  
006200  INPUT-OUTPUT SECTION.                                           
006300  FILE-CONTROL.                                                   
006400      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
006500      SELECT ALERTF         ASSIGN TO #DYNAMIC.                   
006600      SELECT TARGETF        ASSIGN TO #DYNAMIC.                   
006700      SELECT ORDERF         ASSIGN TO #DYNAMIC.                   
006800      SELECT RUNLOGF        ASSIGN TO #DYNAMIC.                   
006900      SELECT NOTIFF         ASSIGN TO #DYNAMIC.                   
007000                                                                  
007100  DATA DIVISION.                                                  
007200  FILE SECTION.                                                   
007300  FD  PARMF.                                                      
007400      COPY    TRDPARM OF "=TRDLIB".                               
007500  FD  ALERTF.                                                     
007600      COPY    TRDALRT OF "=TRDLIB".                               
007700  FD  TARGETF.                                                    
007800      COPY    TRDTGTR OF "=TRDLIB".                               
007900  FD  ORDERF.                                                     
008000      COPY    TRDORDR OF "=TRDLIB".                               
008100  FD  RUNLOGF.                                                    
008200      COPY    TRDRLOG OF "=TRDLIB".                               
008300  FD  NOTIFF.                                                     
008400  01          NOTIF-LINE          PIC X(80).                      
008500                                                                  
008600  WORKING-STORAGE SECTION.                                        
008700      COPY    TRDCOMW OF "=TRDLIB".                               
008800      COPY    TRDMSGC OF "=TRDLIB".                               
008900                                                                  
009000*--------------------------------------------------------------*  
009100* Control-record value carried from PARMF                         
009200*--------------------------------------------------------------*  
009300  01          CTL-BASE-CCY        PIC X(03).                      
009400                                                                  
009500*--------------------------------------------------------------*  
009600* Run-log read-back -- one buffer per writer, RSK line first in   
009700* the file then REB line, so each writer keeps its own bytes      
009800*--------------------------------------------------------------*  
009900  01          WK-RL-TEXT-BUF-RSK  PIC X(74).                      
010000  01          WK-RL-TEXT-RSK REDEFINES WK-RL-TEXT-BUF-RSK.        
010100      05      FILLER              PIC X(06).                      
010200      05      WK-RL-RSK-STATE     PIC X(08).                      
010300      05      FILLER              PIC X(01).                      
010400      05      FILLER              PIC X(06).                      
010500      05      WK-RL-RSK-BENCH     PIC X(08).                      
010600      05      FILLER              PIC X(01).                      
010700      05      FILLER              PIC X(07).                      
010800      05      WK-RL-RSK-ALERTS    PIC 9(04).                      
010900      05      FILLER              PIC X(33).                      
011000  01          WK-RL-TEXT-BUF-REB  PIC X(74).                      
011100  01          WK-RL-TEXT-REB REDEFINES WK-RL-TEXT-BUF-REB.        
011200      05      FILLER              PIC X(07).                      
011300      05      WK-RL-REB-STATUS    PIC X(15).                      
011400      05      FILLER              PIC X(01).                      
011500      05      FILLER              PIC X(05).                      
011600      05      WK-RL-REB-TARGETS   PIC 9(04).                      
011700      05      FILLER              PIC X(01).                      
011800      05      FILLER              PIC X(05).                      
011900      05      WK-RL-REB-ORDERS    PIC 9(04).                      
012000      05      FILLER              PIC X(01).                      
012100      05      FILLER              PIC X(05).                      
012200      05      WK-RL-REB-TURNOVER  PIC S9(01)V9(06).               
012300      05      FILLER              PIC X(19).                      
012400  01          WS-RSK-FOUND-SW     PIC X(01) VALUE "N".            
012500      88      WS-RSK-FOUND                    VALUE "Y".          
012600  01          WS-REB-FOUND-SW     PIC X(01) VALUE "N".            
012700      88      WS-REB-FOUND                    VALUE "Y".          
012800  01          WK-MARKET-STATE     PIC X(08) VALUE "UNKNOWN ".     
012900                                                                  
013000*--------------------------------------------------------------*  
013100* Line counters                                                   
013200*--------------------------------------------------------------*  
013300  01          WK-ALERT-COUNT      PIC S9(04) COMP VALUE ZERO.     
013400  01          WK-ORDER-COUNT      PIC S9(04) COMP VALUE ZERO.     
013500  01          WK-EXIT-COUNT       PIC S9(04) COMP VALUE ZERO.     
013600  01          WK-EXIT-LIST        PIC X(80) VALUE SPACES.         
013700  01          WK-EXIT-PTR         PIC S9(04) COMP VALUE ZERO.     
013800                                                                  
013900*--------------------------------------------------------------*  
014000* Missing-file switches -- one per upstream feed                  
014100*--------------------------------------------------------------*  
014200  01          WK-ALERT-MISSING-SW PIC X(01) VALUE "N".            
014300      88      WK-ALERT-MISSING                 VALUE "Y".         
014400  01          WK-TARGET-MISSING-SW PIC X(01) VALUE "N".           
014500      88      WK-TARGET-MISSING                VALUE "Y".         
014600  01          WK-ORDER-MISSING-SW PIC X(01) VALUE "N".            
014700      88      WK-ORDER-MISSING                 VALUE "Y".         
014800  01          WK-RUNLOG-MISSING-SW PIC X(01) VALUE "N".           
014900      88      WK-RUNLOG-MISSING                VALUE "Y".         
015000                                                                  
015100*--------------------------------------------------------------*  
015200* Notes table -- one line per degraded/placeholder section        
015300*--------------------------------------------------------------*  
015400  01          NOTE-TABLE.                                         
015500      05      NOTE-ROW      PIC X(80) OCCURS 10 TIMES             
015600                            INDEXED BY NOTE-IX.                   
015700  01          NOTE-COUNT          PIC S9(04) COMP VALUE ZERO.     
015800                                                                  
015900*--------------------------------------------------------------*  
016000* As-of date, split for the subject line's YYYY-MM-DD form        
016100*--------------------------------------------------------------*  
016200  01          WS-ASOF-DATE        PIC 9(08).                      
016300  01          WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.              
016400      05      WS-ASOF-CCYY        PIC 9(04).                      
016500      05      WS-ASOF-MM          PIC 9(02).                      
016600      05      WS-ASOF-DD          PIC 9(02).                      
016700  01          WS-ASOF-EDIT        PIC X(10).                      
016800                                                                  
016900*--------------------------------------------------------------*  
017000* Column-edit scratch fields -- one pair (numeric in / edited     
017100* out) per figure the notification body prints                    
017200*--------------------------------------------------------------*  
017300  01          WK-VAL-IN           PIC S9(03)V9(06).               
017400  01          WK-VAL-EDIT         PIC -9.999999.                  
017500  01          WK-VAL-OUT          PIC X(11).                      
017600  01          WK-QTY-IN           PIC S9(09)V9(06).               
017700  01          WK-QTY-EDIT         PIC -Z(08)9.999999.             
017800  01          WK-QTY-OUT          PIC X(16).                      
017900  01          WK-NOT-IN           PIC S9(11)V9(02).               
018000  01          WK-NOT-EDIT         PIC -Z(09)9.99.                 
018100  01          WK-NOT-OUT          PIC X(14).                      
018200  01          WK-PCT-IN           PIC S9(01)V9(06).               
018300  01          WK-PCT-PCT          PIC S9(05)V9(02).               
018400  01          WK-PCT-EDIT         PIC -Z(04)9.99.                 
018500  01          WK-PCT-OUT          PIC X(10).                      
018600                                                                  
018700*--------------------------------------------------------------*  
018800* File-name build area                                            
018900*--------------------------------------------------------------*  
019000  01          ASS-FNAME           PIC X(40).                      
019100  01          ASS-FSTATUS         PIC S9(04) COMP.                
019200                                                                  
019300  LINKAGE SECTION.                                                
019400  01          LK-AS-OF-DATE       PIC 9(08).                      
019500  01          LK-RETURN-CODE      PIC S9(04) COMP.                
019600                                                                  
019700  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
019800                                                                  
019900******************************************************************
020000* Steuerungs-Section                                              
020100******************************************************************
020200  A100-STEUERUNG SECTION.                                         
020300  A100-00.                                                        
020400      MOVE ZERO TO LK-RETURN-CODE                                 
020500      PERFORM B000-VORLAUF                                        
020600      IF  PRG-ABORT                                               
020700          MOVE 8 TO LK-RETURN-CODE                                
020800          GO TO A100-99                                           
020900      END-IF                                                      
021000                                                                  
021100      PERFORM B100-VERARBEITUNG                                   
021200      PERFORM B090-ENDE                                           
021300      .                                                           
021400  A100-99.                                                        
021500      EXIT PROGRAM.                                               
021600                                                                  
021700******************************************************************
021800* Vorlauf -- Parameter und Laufprotokoll lesen, Ausgabedatei      
021900* eroeffnen                                                       
022000******************************************************************
022100  B000-VORLAUF SECTION.                                           
022200  B000-00.                                                        
022300      PERFORM C000-INIT                                           
022400      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
022500                                                                  
022600      PERFORM F100-OPEN-PARMFILE                                  
022700      IF  PRG-ABORT                                               
022800          GO TO B000-99                                           
022900      END-IF                                                      
023000      PERFORM C010-LOAD-PARAMETERS                                
023100      CLOSE PARMF                                                 
023200      IF  PRG-ABORT                                               
023300          GO TO B000-99                                           
023400      END-IF                                                      
023500                                                                  
023600      PERFORM C020-READ-RUNLOG                                    
023700                                                                  
023800      PERFORM F900-OPEN-NOTIFFILE                                 
023900      .                                                           
024000  B000-99.                                                        
024100      EXIT.                                                       
024200                                                                  
024300******************************************************************
024400* Nachlauf                                                        
024500******************************************************************
024600  B090-ENDE SECTION.                                              
024700  B090-00.                                                        
024800      CLOSE NOTIFF                                                
024900      DISPLAY "TRDNOT0M -- ALERTS " WK-ALERT-COUNT                
025000              "  ORDERS "           WK-ORDER-COUNT                
025100              "  EXITS "            WK-EXIT-COUNT                 
025200      .                                                           
025300  B090-99.                                                        
025400      EXIT.                                                       
025500                                                                  
025600******************************************************************
025700* Verarbeitung -- Aufbau des Textkoerpers, Abschnitt fuer         
025800* Abschnitt in der vom Auftrag verlangten Reihenfolge             
025900******************************************************************
026000  B100-VERARBEITUNG SECTION.                                      
026100  B100-00.                                                        
026200      PERFORM C100-BUILD-HEADER                                   
026300      PERFORM C200-BUILD-ALERT-LINES                              
026400      PERFORM C300-BUILD-ORDER-LINES                              
026500      PERFORM C400-BUILD-EXIT-LINE                                
026600      PERFORM C500-BUILD-STATUS-LINE                              
026700      PERFORM C600-BUILD-NOTES                                    
026800      .                                                           
026900  B100-99.                                                        
027000      EXIT.                                                       
027100                                                                  
027200******************************************************************
027300* Initialisierung von Feldern und Strukturen                      
027400******************************************************************
027500  C000-INIT SECTION.                                              
027600  C000-00.                                                        
027700      SET  PRG-OK TO TRUE                                         
027800      MOVE ZERO TO WK-ALERT-COUNT WK-ORDER-COUNT WK-EXIT-COUNT    
027900      MOVE ZERO TO NOTE-COUNT                                     
028000      MOVE SPACES TO WK-EXIT-LIST                                 
028100      MOVE ZERO TO WK-EXIT-PTR                                    
028200      .                                                           
028300  C000-99.                                                        
028400      EXIT.                                                       
028500                                                                  
028600******************************************************************
028700* Parameter-Datei lesen -- nur der Steuersatz wird gebraucht      
028800******************************************************************
028900  C010-LOAD-PARAMETERS SECTION.                                   
029000  C010-00.                                                        
029100      SET  FILE-OK TO TRUE                                        
029200      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
029300      IF  FILE-EOF OR NOT PARM-TYPE-CONTROL                       
029400          DISPLAY "TRDNOT0M -- PARMF control record missing"      
029500          SET PRG-ABORT TO TRUE                                   
029600          GO TO C010-99                                           
029700      END-IF                                                      
029800                                                                  
029900      MOVE PARM-BASE-CCY TO CTL-BASE-CCY                          
030000      .                                                           
030100  C010-99.                                                        
030200      EXIT.                                                       
030300                                                                  
030400******************************************************************
030500* Laufprotokoll lesen -- Marktzustand von TRDRSK0M, Status und    
030600* Turnover von TRDREB0M, jede Zeile im eigenen Puffer             
030700******************************************************************
030800  C020-READ-RUNLOG SECTION.                                       
030900  C020-00.                                                        
031000      PERFORM F240-OPEN-RUNLOGFILE                                
031100      IF  PRG-ABORT                                               
031200          SET PRG-OK TO TRUE                                      
031300          MOVE "Y" TO WK-RUNLOG-MISSING-SW                        
031400          GO TO C020-99                                           
031500      END-IF                                                      
031600                                                                  
031700      SET  FILE-OK TO TRUE                                        
031800      READ RUNLOGF AT END SET FILE-EOF TO TRUE END-READ           
031900      PERFORM C021-KEEP-ONE-RUNLOG-ROW UNTIL FILE-EOF             
032000      CLOSE RUNLOGF                                               
032100                                                                  
032200      IF  WS-RSK-FOUND                                            
032300          MOVE WK-RL-RSK-STATE TO WK-MARKET-STATE                 
032400      END-IF                                                      
032500      .                                                           
032600  C020-99.                                                        
032700      EXIT.                                                       
032800                                                                  
032900  C021-KEEP-ONE-RUNLOG-ROW SECTION.                               
033000  C021-00.                                                        
033100      IF  RL-IS-SUMMARY AND RL-PROGRAM = "TRDRSK0M"               
033200          MOVE RL-TEXT TO WK-RL-TEXT-BUF-RSK                      
033300          SET  WS-RSK-FOUND TO TRUE                               
033400      END-IF                                                      
033500      IF  RL-IS-SUMMARY AND RL-PROGRAM = "TRDREB0M"               
033600          MOVE RL-TEXT TO WK-RL-TEXT-BUF-REB                      
033700          SET  WS-REB-FOUND TO TRUE                               
033800      END-IF                                                      
033900      READ RUNLOGF AT END SET FILE-EOF TO TRUE END-READ           
034000      .                                                           
034100  C021-99.                                                        
034200      EXIT.                                                       
034300                                                                  
034400******************************************************************
034500* Subject line and header line -- date and market state           
034600******************************************************************
034700  C100-BUILD-HEADER SECTION.                                      
034800  C100-00.                                                        
034900      MOVE SPACES TO WS-ASOF-EDIT                                 
035000      STRING WS-ASOF-CCYY DELIMITED BY SIZE,                      
035100             "-"          DELIMITED BY SIZE,                      
035200             WS-ASOF-MM   DELIMITED BY SIZE,                      
035300             "-"          DELIMITED BY SIZE,                      
035400             WS-ASOF-DD   DELIMITED BY SIZE                       
035500        INTO WS-ASOF-EDIT                                         
035600                                                                  
035700      MOVE SPACES TO NOTIF-LINE                                   
035800      STRING "["            DELIMITED BY SIZE,                    
035900             WS-ASOF-EDIT   DELIMITED BY SIZE,                    
036000             "]["           DELIMITED BY SIZE,                    
036100             WK-MARKET-STATE DELIMITED BY SPACE,                  
036200             "] Daily report summary" DELIMITED BY SIZE           
036300        INTO NOTIF-LINE                                           
036400      PERFORM S900-WRITE-LINE                                     
036500                                                                  
036600      MOVE SPACES TO NOTIF-LINE                                   
036700      PERFORM S900-WRITE-LINE                                     
036800                                                                  
036900      MOVE SPACES TO NOTIF-LINE                                   
037000      STRING "DAILY SUMMARY FOR " DELIMITED BY SIZE,              
037100             WS-ASOF-EDIT         DELIMITED BY SIZE,              
037200             "  MARKET STATE "    DELIMITED BY SIZE,              
037300             WK-MARKET-STATE      DELIMITED BY SPACE              
037400        INTO NOTIF-LINE                                           
037500      PERFORM S900-WRITE-LINE                                     
037600                                                                  
037700      IF  NOT WS-RSK-FOUND                                        
037800          MOVE "Market state unavailable -- no TRDRSK0M "         
037900               TO MSG-TEXT                                        
038000          PERFORM H900-ADD-NOTE                                   
038100      END-IF                                                      
038200      .                                                           
038300  C100-99.                                                        
038400      EXIT.                                                       
038500                                                                  
038600******************************************************************
038700* Risk alert lines -- "- SYMBOL [TYPE] value=x.xxxx               
038800* threshold=x.xxxx: reason", or the no-alerts placeholder         
038900******************************************************************
039000  C200-BUILD-ALERT-LINES SECTION.                                 
039100  C200-00.                                                        
039200      PERFORM F210-OPEN-ALERTFILE                                 
039300      IF  PRG-ABORT                                               
039400          SET PRG-OK TO TRUE                                      
039500          MOVE "Alert list unavailable -- no TRDRSK0M "           
039600               TO MSG-TEXT                                        
039700          PERFORM H900-ADD-NOTE                                   
039800          MOVE SPACES TO NOTIF-LINE                               
039900          MOVE "No risk alerts triggered." TO NOTIF-LINE          
040000          PERFORM S900-WRITE-LINE                                 
040100          GO TO C200-99                                           
040200      END-IF                                                      
040300                                                                  
040400      SET  FILE-OK TO TRUE                                        
040500      READ ALERTF AT END SET FILE-EOF TO TRUE END-READ            
040600      IF  FILE-EOF                                                
040700          MOVE SPACES TO NOTIF-LINE                               
040800          MOVE "No risk alerts triggered." TO NOTIF-LINE          
040900          PERFORM S900-WRITE-LINE                                 
041000      ELSE                                                        
041100          PERFORM C210-PRINT-ONE-ALERT UNTIL FILE-EOF             
041200      END-IF                                                      
041300      CLOSE ALERTF                                                
041400      .                                                           
041500  C200-99.                                                        
041600      EXIT.                                                       
041700                                                                  
041800  C210-PRINT-ONE-ALERT SECTION.                                   
041900  C210-00.                                                        
042000      ADD 1 TO WK-ALERT-COUNT                                     
042100                                                                  
042200      MOVE ALERT-VALUE TO WK-VAL-IN                               
042300      PERFORM H100-EDIT-VAL                                       
042400      MOVE WK-VAL-OUT TO WK-VAL-EDIT                              
042500                                                                  
042600      MOVE SPACES TO NOTIF-LINE                                   
042700      STRING "- "               DELIMITED BY SIZE,                
042800             ALERT-SYMBOL       DELIMITED BY SPACE,               
042900             " ["               DELIMITED BY SIZE,                
043000             ALERT-TYPE         DELIMITED BY SPACE,               
043100             "] value="         DELIMITED BY SIZE,                
043200             WK-VAL-OUT         DELIMITED BY SIZE                 
043300        INTO NOTIF-LINE                                           
043400                                                                  
043500      MOVE ALERT-THRESHOLD TO WK-VAL-IN                           
043600      PERFORM H100-EDIT-VAL                                       
043700                                                                  
043800      STRING NOTIF-LINE         DELIMITED BY SIZE,                
043900             " threshold="      DELIMITED BY SIZE,                
044000             WK-VAL-OUT         DELIMITED BY SIZE,                
044100             ": "               DELIMITED BY SIZE,                
044200             ALERT-REASON       DELIMITED BY SPACE                
044300        INTO NOTIF-LINE                                           
044400      PERFORM S900-WRITE-LINE                                     
044500                                                                  
044600      READ ALERTF AT END SET FILE-EOF TO TRUE END-READ            
044700      .                                                           
044800  C210-99.                                                        
044900      EXIT.                                                       
045000                                                                  
045100******************************************************************
045200* Order lines -- "- SIDE qty SYMBOL @ notional CCY", or the       
045300* no-orders placeholder                                           
045400******************************************************************
045500  C300-BUILD-ORDER-LINES SECTION.                                 
045600  C300-00.                                                        
045700      PERFORM F230-OPEN-ORDERFILE                                 
045800      IF  PRG-ABORT                                               
045900          SET PRG-OK TO TRUE                                      
046000          MOVE "Order list unavailable -- no TRDREB0M "           
046100               TO MSG-TEXT                                        
046200          PERFORM H900-ADD-NOTE                                   
046300          MOVE SPACES TO NOTIF-LINE                               
046400          MOVE "No new orders proposed." TO NOTIF-LINE            
046500          PERFORM S900-WRITE-LINE                                 
046600          GO TO C300-99                                           
046700      END-IF                                                      
046800                                                                  
046900      SET  FILE-OK TO TRUE                                        
047000      READ ORDERF AT END SET FILE-EOF TO TRUE END-READ            
047100      IF  FILE-EOF                                                
047200          MOVE SPACES TO NOTIF-LINE                               
047300          MOVE "No new orders proposed." TO NOTIF-LINE            
047400          PERFORM S900-WRITE-LINE                                 
047500      ELSE                                                        
047600          PERFORM C310-PRINT-ONE-ORDER UNTIL FILE-EOF             
047700      END-IF                                                      
047800      CLOSE ORDERF                                                
047900      .                                                           
048000  C300-99.                                                        
048100      EXIT.                                                       
048200                                                                  
048300  C310-PRINT-ONE-ORDER SECTION.                                   
048400  C310-00.                                                        
048500      ADD 1 TO WK-ORDER-COUNT                                     
048600                                                                  
048700      MOVE ORD-QTY TO WK-QTY-IN                                   
048800      PERFORM H200-EDIT-QTY                                       
048900      MOVE ORD-NOTIONAL TO WK-NOT-IN                              
049000      PERFORM H300-EDIT-NOTIONAL                                  
049100                                                                  
049200      MOVE SPACES TO NOTIF-LINE                                   
049300      STRING "- "        DELIMITED BY SIZE,                       
049400             ORD-SIDE    DELIMITED BY SPACE,                      
049500             " "         DELIMITED BY SIZE,                       
049600             WK-QTY-OUT  DELIMITED BY SIZE,                       
049700             " "         DELIMITED BY SIZE,                       
049800             ORD-SYMBOL  DELIMITED BY SPACE,                      
049900             " @ "       DELIMITED BY SIZE,                       
050000             WK-NOT-OUT  DELIMITED BY SIZE,                       
050100             " "         DELIMITED BY SIZE,                       
050200             CTL-BASE-CCY DELIMITED BY SIZE                       
050300        INTO NOTIF-LINE                                           
050400      PERFORM S900-WRITE-LINE                                     
050500                                                                  
050600      READ ORDERF AT END SET FILE-EOF TO TRUE END-READ            
050700      .                                                           
050800  C310-99.                                                        
050900      EXIT.                                                       
051000                                                                  
051100******************************************************************
051200* Exit-candidates line -- count and symbol list of targets with   
051300* the exit rationale, or the no-candidates placeholder            
051400******************************************************************
051500  C400-BUILD-EXIT-LINE SECTION.                                   
051600  C400-00.                                                        
051700      PERFORM F220-OPEN-TARGETFILE                                
051800      IF  PRG-ABORT                                               
051900          SET PRG-OK TO TRUE                                      
052000          MOVE "Exit-candidate list unavailable -- no TRDREB0M "  
052100               TO MSG-TEXT                                        
052200          PERFORM H900-ADD-NOTE                                   
052300          MOVE SPACES TO NOTIF-LINE                               
052400          MOVE "No exit candidates." TO NOTIF-LINE                
052500          PERFORM S900-WRITE-LINE                                 
052600          GO TO C400-99                                           
052700      END-IF                                                      
052800                                                                  
052900      SET  FILE-OK TO TRUE                                        
053000      READ TARGETF AT END SET FILE-EOF TO TRUE END-READ           
053100      PERFORM C410-KEEP-ONE-EXIT UNTIL FILE-EOF                   
053200      CLOSE TARGETF                                               
053300                                                                  
053400      MOVE SPACES TO NOTIF-LINE                                   
053500      IF  WK-EXIT-COUNT = ZERO                                    
053600          MOVE "No exit candidates." TO NOTIF-LINE                
053700      ELSE                                                        
053800          STRING "EXIT CANDIDATES ("  DELIMITED BY SIZE,          
053900                 WK-EXIT-COUNT        DELIMITED BY SIZE,          
054000                 "):"                 DELIMITED BY SIZE,          
054100                 WK-EXIT-LIST         DELIMITED BY SIZE           
054200            INTO NOTIF-LINE                                       
054300      END-IF                                                      
054400      PERFORM S900-WRITE-LINE                                     
054500      .                                                           
054600  C400-99.                                                        
054700      EXIT.                                                       
054800                                                                  
054900  C410-KEEP-ONE-EXIT SECTION.                                     
055000  C410-00.                                                        
055100      IF  TGT-RATIONALE-EXIT                                      
055200          ADD 1 TO WK-EXIT-COUNT                                  
055300          STRING WK-EXIT-LIST DELIMITED BY SIZE,                  
055400                 " "          DELIMITED BY SIZE,                  
055500                 TGT-SYMBOL   DELIMITED BY SPACE                  
055600            INTO WK-EXIT-LIST                                     
055700      END-IF                                                      
055800      READ TARGETF AT END SET FILE-EOF TO TRUE END-READ           
055900      .                                                           
056000  C410-99.                                                        
056100      EXIT.                                                       
056200                                                                  
056300******************************************************************
056400* Proposal status and turnover -- from TRDREB0M's run-log line    
056500******************************************************************
056600  C500-BUILD-STATUS-LINE SECTION.                                 
056700  C500-00.                                                        
056800      IF  NOT WS-REB-FOUND                                        
056900          MOVE SPACES TO NOTIF-LINE                               
057000          MOVE "Rebalance status unavailable for this run."       
057100               TO NOTIF-LINE                                      
057200          PERFORM S900-WRITE-LINE                                 
057300          MOVE "Rebalance status unavailable -- no TRDREB0M "     
057400               TO MSG-TEXT                                        
057500          PERFORM H900-ADD-NOTE                                   
057600          GO TO C500-99                                           
057700      END-IF                                                      
057800                                                                  
057900      MOVE SPACES TO NOTIF-LINE                                   
058000      STRING "STATUS "         DELIMITED BY SIZE,                 
058100             WK-RL-REB-STATUS  DELIMITED BY SPACE                 
058200        INTO NOTIF-LINE                                           
058300      PERFORM S900-WRITE-LINE                                     
058400                                                                  
058500      MOVE WK-RL-REB-TURNOVER TO WK-PCT-IN                        
058600      PERFORM H400-EDIT-PCT                                       
058700                                                                  
058800      MOVE SPACES TO NOTIF-LINE                                   
058900      STRING "TURNOVER "  DELIMITED BY SIZE,                      
059000             WK-PCT-OUT   DELIMITED BY SIZE                       
059100        INTO NOTIF-LINE                                           
059200      PERFORM S900-WRITE-LINE                                     
059300      .                                                           
059400  C500-99.                                                        
059500      EXIT.                                                       
059600                                                                  
059700******************************************************************
059800* Notes section -- one bullet per degraded upstream feed          
059900******************************************************************
060000  C600-BUILD-NOTES SECTION.                                       
060100  C600-00.                                                        
060200      MOVE SPACES TO NOTIF-LINE                                   
060300      PERFORM S900-WRITE-LINE                                     
060400                                                                  
060500      MOVE SPACES TO NOTIF-LINE                                   
060600      MOVE "NOTES" TO NOTIF-LINE                                  
060700      PERFORM S900-WRITE-LINE                                     
060800                                                                  
060900      IF  NOTE-COUNT = ZERO                                       
061000          MOVE SPACES TO NOTIF-LINE                               
061100          MOVE "  No degradation notes for this run."             
061200               TO NOTIF-LINE                                      
061300          PERFORM S900-WRITE-LINE                                 
061400      ELSE                                                        
061500          PERFORM C610-PRINT-ONE-NOTE                             
061600              VARYING NOTE-IX FROM 1 BY 1                         
061700              UNTIL NOTE-IX > NOTE-COUNT                          
061800      END-IF                                                      
061900      .                                                           
062000  C600-99.                                                        
062100      EXIT.                                                       
062200                                                                  
062300  C610-PRINT-ONE-NOTE SECTION.                                    
062400  C610-00.                                                        
062500      MOVE SPACES TO NOTIF-LINE                                   
062600      STRING "  - "             DELIMITED BY SIZE,                
062700             NOTE-ROW(NOTE-IX)  DELIMITED BY SIZE                 
062800        INTO NOTIF-LINE                                           
062900      PERFORM S900-WRITE-LINE                                     
063000      .                                                           
063100  C610-99.                                                        
063200      EXIT.                                                       
063300                                                                  
063400******************************************************************
063500* Alertwert formatieren -- 6 Nachkommastellen mit Vorzeichen      
063600******************************************************************
063700  H100-EDIT-VAL SECTION.                                          
063800  H100-00.                                                        
063900      MOVE WK-VAL-IN TO WK-VAL-EDIT                               
064000      MOVE WK-VAL-EDIT TO WK-VAL-OUT                              
064100      .                                                           
064200  H100-99.                                                        
064300      EXIT.                                                       
064400                                                                  
064500******************************************************************
064600* Mengenfeld formatieren -- 6 Nachkommastellen, kein Komma        
064700******************************************************************
064800  H200-EDIT-QTY SECTION.                                          
064900  H200-00.                                                        
065000      MOVE WK-QTY-IN TO WK-QTY-EDIT                               
065100      MOVE WK-QTY-EDIT TO WK-QTY-OUT                              
065200      .                                                           
065300  H200-99.                                                        
065400      EXIT.                                                       
065500                                                                  
065600******************************************************************
065700* Notionalfeld formatieren -- 2 Nachkommastellen mit Komma        
065800******************************************************************
065900  H300-EDIT-NOTIONAL SECTION.                                     
066000  H300-00.                                                        
066100      MOVE WK-NOT-IN TO WK-NOT-EDIT                               
066200      MOVE WK-NOT-EDIT TO WK-NOT-OUT                              
066300      .                                                           
066400  H300-99.                                                        
066500      EXIT.                                                       
066600                                                                  
066700******************************************************************
066800* Prozent-Feld formatieren:  "nn.nn%"                             
066900******************************************************************
067000  H400-EDIT-PCT SECTION.                                          
067100  H400-00.                                                        
067200      COMPUTE WK-PCT-PCT ROUNDED = WK-PCT-IN * 100                
067300      MOVE WK-PCT-PCT TO WK-PCT-EDIT                              
067400      MOVE SPACES TO WK-PCT-OUT                                   
067500      STRING WK-PCT-EDIT DELIMITED BY SIZE,                       
067600             "%"          DELIMITED BY SIZE                       
067700        INTO WK-PCT-OUT                                           
067800      .                                                           
067900  H400-99.                                                        
068000      EXIT.                                                       
068100                                                                  
068200******************************************************************
068300* Notiz an die NOTES-Tabelle anhaengen (still ignoriert, wenn die 
068400* Tabelle schon voll ist -- zehn Zeilen reichen jedem echten Lauf)
068500******************************************************************
068600  H900-ADD-NOTE SECTION.                                          
068700  H900-00.                                                        
068800      IF  NOTE-COUNT < 10                                         
068900          ADD  1 TO NOTE-COUNT                                    
069000          SET  NOTE-IX TO NOTE-COUNT                              
069100          MOVE MSG-TEXT TO NOTE-ROW(NOTE-IX)                      
069200      END-IF                                                      
069300      .                                                           
069400  H900-99.                                                        
069500      EXIT.                                                       
069600                                                                  
069700******************************************************************
069800* Parameter-Datei oeffnen                                         
069900******************************************************************
070000  F100-OPEN-PARMFILE SECTION.                                     
070100  F100-00.                                                        
070200      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
070300      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
070400                          GIVING ASS-FSTATUS                      
070500      IF  ASS-FSTATUS NOT = ZERO                                  
070600          SET PRG-ABORT TO TRUE                                   
070700      ELSE                                                        
070800          OPEN INPUT PARMF                                        
070900      END-IF                                                      
071000      .                                                           
071100  F100-99.                                                        
071200      EXIT.                                                       
071300                                                                  
071400******************************************************************
071500* Alertdatei oeffnen                                              
071600******************************************************************
071700  F210-OPEN-ALERTFILE SECTION.                                    
071800  F210-00.                                                        
071900      MOVE "$TRDDATA.ALERTS.TRDALRF" TO ASS-FNAME                 
072000      ENTER "COBOLASSIGN" USING  ALERTF, ASS-FNAME                
072100                          GIVING ASS-FSTATUS                      
072200      IF  ASS-FSTATUS NOT = ZERO                                  
072300          SET PRG-ABORT TO TRUE                                   
072400          MOVE "Y" TO WK-ALERT-MISSING-SW                         
072500      ELSE                                                        
072600          OPEN INPUT ALERTF                                       
072700      END-IF                                                      
072800      .                                                           
072900  F210-99.                                                        
073000      EXIT.                                                       
073100                                                                  
073200******************************************************************
073300* Zieldatei (Rebalance-Targets) oeffnen                           
073400******************************************************************
073500  F220-OPEN-TARGETFILE SECTION.                                   
073600  F220-00.                                                        
073700      MOVE "$TRDDATA.REBAL.TRDTGTF" TO ASS-FNAME                  
073800      ENTER "COBOLASSIGN" USING  TARGETF, ASS-FNAME               
073900                          GIVING ASS-FSTATUS                      
074000      IF  ASS-FSTATUS NOT = ZERO                                  
074100          SET PRG-ABORT TO TRUE                                   
074200          MOVE "Y" TO WK-TARGET-MISSING-SW                        
074300      ELSE                                                        
074400          OPEN INPUT TARGETF                                      
074500      END-IF                                                      
074600      .                                                           
074700  F220-99.                                                        
074800      EXIT.                                                       
074900                                                                  
075000******************************************************************
075100* Orderdatei oeffnen                                              
075200******************************************************************
075300  F230-OPEN-ORDERFILE SECTION.                                    
075400  F230-00.                                                        
075500      MOVE "$TRDDATA.REBAL.TRDORDF" TO ASS-FNAME                  
075600      ENTER "COBOLASSIGN" USING  ORDERF, ASS-FNAME                
075700                          GIVING ASS-FSTATUS                      
075800      IF  ASS-FSTATUS NOT = ZERO                                  
075900          SET PRG-ABORT TO TRUE                                   
076000          MOVE "Y" TO WK-ORDER-MISSING-SW                         
076100      ELSE                                                        
076200          OPEN INPUT ORDERF                                       
076300      END-IF                                                      
076400      .                                                           
076500  F230-99.                                                        
076600      EXIT.                                                       
076700                                                                  
076800******************************************************************
076900* Laufprotokoll oeffnen                                           
077000******************************************************************
077100  F240-OPEN-RUNLOGFILE SECTION.                                   
077200  F240-00.                                                        
077300      MOVE "$TRDDATA.LOGS.TRDRUNL" TO ASS-FNAME                   
077400      ENTER "COBOLASSIGN" USING  RUNLOGF, ASS-FNAME               
077500                          GIVING ASS-FSTATUS                      
077600      IF  ASS-FSTATUS NOT = ZERO                                  
077700          SET PRG-ABORT TO TRUE                                   
077800      ELSE                                                        
077900          OPEN INPUT RUNLOGF                                      
078000      END-IF                                                      
078100      .                                                           
078200  F240-99.                                                        
078300      EXIT.                                                       
078400                                                                  
078500******************************************************************
078600* Benachrichtigungsdatei zum Schreiben oeffnen                    
078700******************************************************************
078800  F900-OPEN-NOTIFFILE SECTION.                                    
078900  F900-00.                                                        
079000      MOVE "$TRDDATA.NOTIFY.TRDNOTF" TO ASS-FNAME                 
079100      ENTER "COBOLASSIGN" USING  NOTIFF, ASS-FNAME                
079200                          GIVING ASS-FSTATUS                      
079300      OPEN OUTPUT NOTIFF                                          
079400      .                                                           
079500  F900-99.                                                        
079600      EXIT.                                                       
079700                                                                  
079800******************************************************************
079900* Zeile in die Benachrichtigungsdatei schreiben, danach loeschen  
080000******************************************************************
080100  S900-WRITE-LINE SECTION.                                        
080200  S900-00.                                                        
080300      WRITE NOTIF-LINE                                            
080400      MOVE SPACES TO NOTIF-LINE                                   
080500      .                                                           
080600  S900-99.                                                        
080700      EXIT.                                                       
