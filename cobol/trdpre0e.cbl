000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDPRE0M.                                           
000400  AUTHOR. R F HOLLIS.                                             
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1990-05-14.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 1990-05-14                                  
001200* Letzte Version   :: A.00.00                                     
001300* Kurzbeschreibung :: PREPROCESSOR -- aligns raw vendor bars to   
001400*                     Mon-Fri calendar and derives the indicator  
001500*                     columns used by every downstream engine.    
001600* Auftrag          :: TRDNEW1                                     
001700* Package          :: BATCH                                       
001800*                                                                 
001900* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
002100*----------------------------------------------------------------*
002200* Vers. | Datum      | von | Kommentar                           *
002300*-------|------------|-----|-------------------------------------*
002400*A.00.00|1990-05-14  | RFH | Neuerstellung -- calendar align and  
002500*       |            |     | forward fill only, no indicators yet 
002600*-------|------------|-----|-------------------------------------*
002700*A.01.00|1991-03-11  | RFH | Added SMA-100/SMA-200/ret-1d/ret-20d 
002800*       |            |     | derivation (TRD-0033)                
002900*-------|------------|-----|-------------------------------------*
003000*A.01.01|1994-11-14  | LWK | Adjusted close now substituted into  
003100*       |            |     | the stored close ahead of derivation 
003200*-------|------------|-----|-------------------------------------*
003300*A.02.00|1996-07-02  | LWK | Added rolling-peak column for the    
003400*       |            |     | drawdown alert work in TRDRSK0M      
003500*-------|------------|-----|-------------------------------------*
003600*A.02.01|1999-01-08  | DMS | Year-2000 remediation: calendar and  
003700*       |            |     | date arithmetic now 4-digit CCYY     
003800*       |            |     | throughout (TRD-Y2K2)                
003900*-------|------------|-----|-------------------------------------*
004000*A.02.02|2004-09-30  | PJT | Forward-fill limit now comes from the
004100*       |            |     | control parameter record, was a      
004200*       |            |     | hardcoded 05 (TRD-0533)              
004300*----------------------------------------------------------------*
004400*                                                                 
004500* Programmbeschreibung                                            
004600* --------------------                                            
004700* Per-symbol curation of the raw vendor bar file:  builds the     
004800* Mon-Fri business calendar from the first raw date through the   
004900* as-of date, forward-fills short gaps, substitutes adjusted close
005000* for close, and derives SMA-100, SMA-200, 1-day and 20-day return
005100* and rolling peak close.  Writes one curated file per symbol.    
005200* Julian-style date walking is hand-rolled below (Zeller and a    
005300* month-length table) -- this shop has never carried an intrinsic 
005400* date-function library.                                          
005500*                                                                 
005600******************************************************************
005700                                                                  
005800  ENVIRONMENT DIVISION.                                           
005900  CONFIGURATION SECTION.                                          
006000  SPECIAL-NAMES.                                                  
006100      UPSI-0 IS SHOW-VERSION-SW                                   
006200          ON STATUS IS SHOW-VERSION                               
006300      CLASS ALPHNUM IS "0123456789"                               
006400                       "abcdefghijklmnopqrstuvwxyz"               
006500                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006600                       " .,;-_!$%&/=*+".                          
006700                                                                  
006800  INPUT-OUTPUT SECTION.                                           
006900  FILE-CONTROL.                                                   
007000      SELECT PARMF        ASSIGN TO #DYNAMIC.                     
007100      SELECT RAWBARF       ASSIGN TO #DYNAMIC.                    
007200      SELECT CURBARF       ASSIGN TO #DYNAMIC.                    
007300                                                                  
007400  DATA DIVISION.                                                  
007500  FILE SECTION.                                                   
007600  FD  PARMF.                                                      
007700      COPY    TRDPARM OF "=TRDLIB".                               
007800  FD  RAWBARF.                                                    
007900      COPY    TRDBARR OF "=TRDLIB".                               
008000  FD  CURBARF.                                                    
008100      COPY    TRDBARC OF "=TRDLIB".                               
008200                                                                  
008300  WORKING-STORAGE SECTION.                                        
008400      COPY    TRDCOMW OF "=TRDLIB".                               
008500      COPY    TRDMSGC OF "=TRDLIB".                               
008600                                                                  
008700*---------------------------------------------------------------* 
008800* Universe table -- one row per tracked ticker, loaded off PARMF  
008900*---------------------------------------------------------------* 
009000  01          UNIV-TABLE.                                         
009100      05      UNIV-ROW OCCURS 500 TIMES INDEXED BY UNIV-IX.       
009200          10  UNIV-SYMBOL         PIC X(08).                      
009300  01          UNIV-COUNT          PIC S9(04) COMP VALUE ZERO.     
009400                                                                  
009500*---------------------------------------------------------------* 
009600* Control-record fields carried forward from PARMF                
009700*---------------------------------------------------------------* 
009800  01          CTL-FF-LIMIT        PIC 9(02).                      
009900  01          CTL-PEAK-WINDOW     PIC 9(04).                      
010000                                                                  
010100*---------------------------------------------------------------* 
010200* Raw-bar working table -- one symbol's raw vendor rows           
010300*---------------------------------------------------------------* 
010400  01          RAW-TABLE.                                          
010500      05      RAW-ROW OCCURS 3000 TIMES INDEXED BY RAW-IX.        
010600          10  RT-DATE             PIC 9(08).                      
010700          10  RT-OPEN             PIC S9(07)V9(04).               
010800          10  RT-HIGH             PIC S9(07)V9(04).               
010900          10  RT-LOW              PIC S9(07)V9(04).               
011000          10  RT-CLOSE            PIC S9(07)V9(04).               
011100          10  RT-ADJ-CLOSE        PIC S9(07)V9(04).               
011200          10  RT-VOLUME           PIC 9(12).                      
011300  01          RAW-COUNT           PIC S9(04) COMP VALUE ZERO.     
011400                                                                  
011500*---------------------------------------------------------------* 
011600* Business-day calendar -- first raw date through as-of date      
011700*---------------------------------------------------------------* 
011800  01          CAL-TABLE.                                          
011900      05      CAL-ROW OCCURS 3000 TIMES INDEXED BY CAL-IX.        
012000          10  CAL-DATE            PIC 9(08).                      
012100  01          CAL-COUNT           PIC S9(04) COMP VALUE ZERO.     
012200                                                                  
012300*---------------------------------------------------------------* 
012400* Curated working table -- one row per calendar day for the symbol
012500* being aligned; written out to CURBARF at the end of C300.       
012600*---------------------------------------------------------------* 
012700  01          CUR-TABLE.                                          
012800      05      CUR-ROW OCCURS 3000 TIMES INDEXED BY CUR-IX.        
012900          10  CT-DATE             PIC 9(08).                      
013000          10  CT-OPEN             PIC S9(07)V9(04).               
013100          10  CT-HIGH             PIC S9(07)V9(04).               
013200          10  CT-LOW              PIC S9(07)V9(04).               
013300          10  CT-CLOSE            PIC S9(07)V9(04).               
013400          10  CT-ADJ-CLOSE        PIC S9(07)V9(04).               
013500          10  CT-VOLUME           PIC 9(12).                      
013600          10  CT-MISSING-SW       PIC X(01)   VALUE "N".          
013700              88 CT-MISSING                   VALUE "Y".          
013800          10  CT-FF-RUN           PIC 9(02)   VALUE ZERO.         
013900          10  CT-SMA-100          PIC S9(07)V9(04).               
014000          10  CT-SMA-100-SW       PIC X(01)   VALUE "N".          
014100              88 CT-SMA-100-OK                VALUE "Y".          
014200          10  CT-SMA-200          PIC S9(07)V9(04).               
014300          10  CT-SMA-200-SW       PIC X(01)   VALUE "N".          
014400              88 CT-SMA-200-OK                VALUE "Y".          
014500          10  CT-RET-1D           PIC S9(03)V9(06).               
014600          10  CT-RET-1D-SW        PIC X(01)   VALUE "N".          
014700              88 CT-RET-1D-OK                 VALUE "Y".          
014800          10  CT-RET-20D          PIC S9(03)V9(06).               
014900          10  CT-RET-20D-SW       PIC X(01)   VALUE "N".          
015000              88 CT-RET-20D-OK                VALUE "Y".          
015100          10  CT-PEAK             PIC S9(07)V9(04).               
015200  01          CUR-COUNT           PIC S9(04) COMP VALUE ZERO.     
015300                                                                  
015400*---------------------------------------------------------------* 
015500* Month-length table -- classic FILLER/REDEFINES init, used by the
015600* add-one-day routine; row 2 (February) is patched for leap years 
015700* on the fly in U220 rather than carrying a second table.         
015800*---------------------------------------------------------------* 
015900  01          MONTH-LEN-INIT.                                     
016000      05      FILLER              PIC 9(02) VALUE 31.             
016100      05      FILLER              PIC 9(02) VALUE 28.             
016200      05      FILLER              PIC 9(02) VALUE 31.             
016300      05      FILLER              PIC 9(02) VALUE 30.             
016400      05      FILLER              PIC 9(02) VALUE 31.             
016500      05      FILLER              PIC 9(02) VALUE 30.             
016600      05      FILLER              PIC 9(02) VALUE 31.             
016700      05      FILLER              PIC 9(02) VALUE 31.             
016800      05      FILLER              PIC 9(02) VALUE 30.             
016900      05      FILLER              PIC 9(02) VALUE 31.             
017000      05      FILLER              PIC 9(02) VALUE 30.             
017100      05      FILLER              PIC 9(02) VALUE 31.             
017200  01          MONTH-LEN-TABLE REDEFINES MONTH-LEN-INIT.           
017300      05      MONTH-LEN           PIC 9(02) OCCURS 12 TIMES.      
017400                                                                  
017500*---------------------------------------------------------------* 
017600* Working date and its component REDEFINES (add-one-day workspace)
017700*---------------------------------------------------------------* 
017800  01          WS-WORK-DATE        PIC 9(08).                      
017900  01          WS-WORK-DATE-R REDEFINES WS-WORK-DATE.              
018000      05      WS-WORK-CCYY        PIC 9(04).                      
018100      05      WS-WORK-MM          PIC 9(02).                      
018200      05      WS-WORK-DD          PIC 9(02).                      
018300  01          WS-ASOF-DATE        PIC 9(08).                      
018400  01          WS-DOW              PIC S9(04) COMP.                
018500  01          WS-DOW-RAW          PIC S9(04) COMP.                
018600  01          WS-DOW-SUM          PIC S9(04) COMP.                
018700  01          WS-ZW1              PIC S9(04) COMP.                
018800  01          WS-ZW2              PIC S9(04) COMP.                
018900  01          WS-ZW3              PIC S9(04) COMP.                
019000  01          WS-LEAP-SW          PIC X(01)  VALUE "N".           
019100      88      WS-LEAP-YEAR                   VALUE "Y".           
019200                                                                  
019300*---------------------------------------------------------------* 
019400* File-name build areas (dynamic ASSIGN, VOL.SUBVOL.FILE form)    
019500*---------------------------------------------------------------* 
019600  01          ASS-FNAME           PIC X(40).                      
019700  01          ASS-FSTATUS         PIC S9(04) COMP.                
019800  01          SEARCH-FLAG         PIC 9      VALUE ZERO.          
019900      88      SEARCH-NOT-FOUND               VALUE ZERO.          
020000      88      SEARCH-FOUND                   VALUE 1.             
020100                                                                  
020200  LINKAGE SECTION.                                                
020300  01          LK-AS-OF-DATE       PIC 9(08).                      
020400  01          LK-RETURN-CODE      PIC S9(04) COMP.                
020500                                                                  
020600  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
020700                                                                  
020800******************************************************************
020900* Steuerungs-Section                                              
021000******************************************************************
021100  A100-STEUERUNG SECTION.                                         
021200  A100-00.                                                        
021300      PERFORM B000-VORLAUF                                        
021400      IF  PRG-ABORT                                               
021500          MOVE 12 TO LK-RETURN-CODE                               
021600          EXIT PROGRAM                                            
021700      END-IF                                                      
021800                                                                  
021900      PERFORM B100-VERARBEITUNG                                   
022000                                                                  
022100      PERFORM B090-ENDE                                           
022200      MOVE ZERO TO LK-RETURN-CODE                                 
022300      EXIT PROGRAM                                                
022400      .                                                           
022500  A100-99.                                                        
022600      EXIT.                                                       
022700                                                                  
022800******************************************************************
022900* Vorlauf -- open the parameter file and load the universe        
023000******************************************************************
023100  B000-VORLAUF SECTION.                                           
023200  B000-00.                                                        
023300      PERFORM C000-INIT                                           
023400      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
023500      PERFORM F100-OPEN-PARMFILE                                  
023600      IF  NOT PRG-ABORT                                           
023700          PERFORM C010-LOAD-PARAMETERS                            
023800          CLOSE PARMF                                             
023900      END-IF                                                      
024000      .                                                           
024100  B000-99.                                                        
024200      EXIT.                                                       
024300                                                                  
024400******************************************************************
024500* Ende -- totals                                                  
024600******************************************************************
024700  B090-ENDE SECTION.                                              
024800  B090-00.                                                        
024900      MOVE C4-SYMBOL-COUNT TO D-NUM4                              
025000      DISPLAY "TRDPRE0M -- symbols processed: " D-NUM4            
025100      .                                                           
025200  B090-99.                                                        
025300      EXIT.                                                       
025400                                                                  
025500******************************************************************
025600* Verarbeitung -- one symbol at a time, universe order            
025700******************************************************************
025800  B100-VERARBEITUNG SECTION.                                      
025900  B100-00.                                                        
026000      MOVE ZERO TO C4-SYMBOL-COUNT                                
026100      SET UNIV-IX TO 1                                            
026200      PERFORM B200-ALIGN-SYMBOL                                   
026300          VARYING UNIV-IX FROM 1 BY 1 UNTIL UNIV-IX > UNIV-COUNT  
026400      .                                                           
026500  B100-99.                                                        
026600      EXIT.                                                       
026700                                                                  
026800  B200-ALIGN-SYMBOL SECTION.                                      
026900  B200-00.                                                        
027000      MOVE UNIV-SYMBOL(UNIV-IX) TO RAW-SYMBOL                     
027100                                                                  
027200      MOVE ZERO TO RAW-COUNT                                      
027300      MOVE ZERO TO CAL-COUNT                                      
027400      MOVE ZERO TO CUR-COUNT                                      
027500                                                                  
027600      PERFORM F200-OPEN-RAWFILE                                   
027700      IF  PRG-ABORT                                               
027800          DISPLAY "TRDPRE0M -- no raw file for " RAW-SYMBOL       
027900                  ", symbol skipped"                              
028000          SET PRG-OK TO TRUE                                      
028100          GO TO B200-99                                           
028200      END-IF                                                      
028300                                                                  
028400      PERFORM S100-LOAD-RAW-ROWS                                  
028500      CLOSE RAWBARF                                               
028600                                                                  
028700      IF  RAW-COUNT = ZERO                                        
028800          DISPLAY "TRDPRE0M -- empty raw file for " RAW-SYMBOL    
028900                  ", symbol skipped"                              
029000          GO TO B200-99                                           
029100      END-IF                                                      
029200                                                                  
029300      PERFORM C020-BUILD-CALENDAR                                 
029400      PERFORM C100-FORWARD-FILL                                   
029500      PERFORM C200-SUBST-ADJ-CLOSE                                
029600      PERFORM C300-DERIVE-INDICATORS                              
029700                                                                  
029800      PERFORM F300-OPEN-CURFILE                                   
029900      PERFORM S200-WRITE-CURATED-ROWS                             
030000      CLOSE CURBARF                                               
030100                                                                  
030200      ADD  1 TO C4-SYMBOL-COUNT                                   
030300      .                                                           
030400  B200-99.                                                        
030500      EXIT.                                                       
030600                                                                  
030700******************************************************************
030800* Initialisierung                                                 
030900******************************************************************
031000  C000-INIT SECTION.                                              
031100  C000-00.                                                        
031200      INITIALIZE SWITCHES                                         
031300      MOVE "TRDPRE0M"      TO K-MODULE                            
031400      MOVE "A.02.02 "      TO K-RUN-VERSION                       
031500      .                                                           
031600  C000-99.                                                        
031700      EXIT.                                                       
031800                                                                  
031900******************************************************************
032000* Parameter laden -- control record, then the universe rows       
032100******************************************************************
032200  C010-LOAD-PARAMETERS SECTION.                                   
032300  C010-00.                                                        
032400      MOVE ZERO TO UNIV-COUNT                                     
032500      SET  FILE-OK TO TRUE                                        
032600      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
032700      IF  NOT PARM-TYPE-CONTROL                                   
032800          DISPLAY "TRDPRE0M -- PARMF control record missing"      
032900          SET PRG-ABORT TO TRUE                                   
033000          GO TO C010-99                                           
033100      END-IF                                                      
033200      MOVE PARM-FF-LIMIT      TO CTL-FF-LIMIT                     
033300      MOVE PARM-PEAK-WINDOW   TO CTL-PEAK-WINDOW                  
033400                                                                  
033500      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
033600      PERFORM C011-LOAD-ONE-UNIV-ROW                              
033700          UNTIL FILE-EOF OR NOT PARM-TYPE-UNIVERSE                
033800      .                                                           
033900  C010-99.                                                        
034000      EXIT.                                                       
034100                                                                  
034200  C011-LOAD-ONE-UNIV-ROW SECTION.                                 
034300  C011-00.                                                        
034400      ADD  1 TO UNIV-COUNT                                        
034500      SET  UNIV-IX TO UNIV-COUNT                                  
034600      MOVE PARM-UNIVERSE-SYMBOL TO UNIV-SYMBOL(UNIV-IX)           
034700      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
034800      .                                                           
034900  C011-99.                                                        
035000      EXIT.                                                       
035100                                                                  
035200******************************************************************
035300* Kalender bauen -- Montag-Freitag, erstes Rohdatum bis Stichtag  
035400******************************************************************
035500  C020-BUILD-CALENDAR SECTION.                                    
035600  C020-00.                                                        
035700      MOVE ZERO TO CAL-COUNT                                      
035800      MOVE RT-DATE(1) TO WS-WORK-DATE                             
035900      PERFORM C021-ADD-CALENDAR-DAY                               
036000          UNTIL WS-WORK-DATE > WS-ASOF-DATE                       
036100      .                                                           
036200  C020-99.                                                        
036300      EXIT.                                                       
036400                                                                  
036500  C021-ADD-CALENDAR-DAY SECTION.                                  
036600  C021-00.                                                        
036700      PERFORM U210-CALC-DAY-OF-WEEK                               
036800      IF  WS-DOW NOT = 6 AND WS-DOW NOT = 7                       
036900          ADD  1 TO CAL-COUNT                                     
037000          SET  CAL-IX TO CAL-COUNT                                
037100          MOVE WS-WORK-DATE TO CAL-DATE(CAL-IX)                   
037200      END-IF                                                      
037300      PERFORM U220-ADD-ONE-DAY                                    
037400      .                                                           
037500  C021-99.                                                        
037600      EXIT.                                                       
037700                                                                  
037800******************************************************************
037900* Ausrichtung und Forward-Fill                                    
038000******************************************************************
038100  C100-FORWARD-FILL SECTION.                                      
038200  C100-00.                                                        
038300      SET  CUR-IX TO 1                                            
038400      PERFORM C110-FILL-ONE-DAY                                   
038500          VARYING CUR-IX FROM 1 BY 1 UNTIL CUR-IX > CAL-COUNT     
038600      MOVE CAL-COUNT TO CUR-COUNT                                 
038700      .                                                           
038800  C100-99.                                                        
038900      EXIT.                                                       
039000                                                                  
039100  C110-FILL-ONE-DAY SECTION.                                      
039200  C110-00.                                                        
039300      MOVE CAL-DATE(CUR-IX) TO CT-DATE(CUR-IX)                    
039400      PERFORM S300-FIND-RAW-ROW                                   
039500                                                                  
039600      IF  SEARCH-FOUND                                            
039700          MOVE RT-OPEN(RAW-IX)      TO CT-OPEN(CUR-IX)            
039800          MOVE RT-HIGH(RAW-IX)      TO CT-HIGH(CUR-IX)            
039900          MOVE RT-LOW(RAW-IX)       TO CT-LOW(CUR-IX)             
040000          MOVE RT-CLOSE(RAW-IX)     TO CT-CLOSE(CUR-IX)           
040100          MOVE RT-ADJ-CLOSE(RAW-IX) TO CT-ADJ-CLOSE(CUR-IX)       
040200          MOVE RT-VOLUME(RAW-IX)    TO CT-VOLUME(CUR-IX)          
040300          MOVE "N"                  TO CT-MISSING-SW(CUR-IX)      
040400          MOVE ZERO                 TO CT-FF-RUN(CUR-IX)          
040500      ELSE                                                        
040600          IF  CUR-IX = 1                                          
040700              MOVE "Y" TO CT-MISSING-SW(CUR-IX)                   
040800              MOVE 99  TO CT-FF-RUN(CUR-IX)                       
040900          ELSE                                                    
041000              IF  CT-FF-RUN(CUR-IX - 1) < CTL-FF-LIMIT            
041100                  MOVE CT-CLOSE(CUR-IX - 1)   TO CT-CLOSE(CUR-IX) 
041200                  MOVE CT-ADJ-CLOSE(CUR-IX - 1)                   
041300                                         TO CT-ADJ-CLOSE(CUR-IX)  
041400                  MOVE CT-CLOSE(CUR-IX)         TO CT-OPEN(CUR-IX)
041500                  MOVE CT-CLOSE(CUR-IX)         TO CT-HIGH(CUR-IX)
041600                  MOVE CT-CLOSE(CUR-IX)         TO CT-LOW(CUR-IX) 
041700                  MOVE ZERO                   TO CT-VOLUME(CUR-IX)
041800                  MOVE "N" TO CT-MISSING-SW(CUR-IX)               
041900                  COMPUTE CT-FF-RUN(CUR-IX) =                     
042000                          CT-FF-RUN(CUR-IX - 1) + 1               
042100              ELSE                                                
042200                  MOVE "Y" TO CT-MISSING-SW(CUR-IX)               
042300                  MOVE 99  TO CT-FF-RUN(CUR-IX)                   
042400                  PERFORM H100-WARN-MISSING                       
042500              END-IF                                              
042600          END-IF                                                  
042700      END-IF                                                      
042800      .                                                           
042900  C110-99.                                                        
043000      EXIT.                                                       
043100                                                                  
043200******************************************************************
043300* Adjusted Close in Close umsetzen (nur Tage mit echten Daten)    
043400******************************************************************
043500  C200-SUBST-ADJ-CLOSE SECTION.                                   
043600  C200-00.                                                        
043700      SET  CUR-IX TO 1                                            
043800      PERFORM C210-SUBST-ONE-DAY                                  
043900          VARYING CUR-IX FROM 1 BY 1 UNTIL CUR-IX > CUR-COUNT     
044000      .                                                           
044100  C200-99.                                                        
044200      EXIT.                                                       
044300                                                                  
044400  C210-SUBST-ONE-DAY SECTION.                                     
044500  C210-00.                                                        
044600      IF  NOT CT-MISSING(CUR-IX)                                  
044700          MOVE CT-ADJ-CLOSE(CUR-IX) TO CT-CLOSE(CUR-IX)           
044800      END-IF                                                      
044900      .                                                           
045000  C210-99.                                                        
045100      EXIT.                                                       
045200                                                                  
045300******************************************************************
045400* Kennzahlen ableiten -- SMA-100/200, ret-1d/20d, Rolling-Peak    
045500******************************************************************
045600  C300-DERIVE-INDICATORS SECTION.                                 
045700  C300-00.                                                        
045800      SET  CUR-IX TO 1                                            
045900      PERFORM C310-DERIVE-ONE-DAY                                 
046000          VARYING CUR-IX FROM 1 BY 1 UNTIL CUR-IX > CUR-COUNT     
046100      .                                                           
046200  C300-99.                                                        
046300      EXIT.                                                       
046400                                                                  
046500  C310-DERIVE-ONE-DAY SECTION.                                    
046600  C310-00.                                                        
046700      IF  CUR-IX >= 100                                           
046800          MOVE 100 TO C4-LEN                                      
046900          PERFORM C320-CALC-SMA                                   
047000          MOVE C18-ACCUM       TO CT-SMA-100(CUR-IX)              
047100          MOVE "Y"              TO CT-SMA-100-SW(CUR-IX)          
047200      END-IF                                                      
047300                                                                  
047400      IF  CUR-IX >= 200                                           
047500          MOVE 200 TO C4-LEN                                      
047600          PERFORM C320-CALC-SMA                                   
047700          MOVE C18-ACCUM       TO CT-SMA-200(CUR-IX)              
047800          MOVE "Y"              TO CT-SMA-200-SW(CUR-IX)          
047900      END-IF                                                      
048000                                                                  
048100      IF  CUR-IX > 1                                              
048200          COMPUTE CT-RET-1D(CUR-IX) ROUNDED =                     
048300                  (CT-CLOSE(CUR-IX) / CT-CLOSE(CUR-IX - 1)) - 1   
048400          MOVE "Y" TO CT-RET-1D-SW(CUR-IX)                        
048500      END-IF                                                      
048600                                                                  
048700      IF  CUR-IX > 20                                             
048800          COMPUTE CT-RET-20D(CUR-IX) ROUNDED =                    
048900                  (CT-CLOSE(CUR-IX) / CT-CLOSE(CUR-IX - 20)) - 1  
049000          MOVE "Y" TO CT-RET-20D-SW(CUR-IX)                       
049100      END-IF                                                      
049200                                                                  
049300      PERFORM C330-CALC-PEAK                                      
049400      .                                                           
049500  C310-99.                                                        
049600      EXIT.                                                       
049700                                                                  
049800******************************************************************
049900* Gleitender Durchschnitt ueber C4-LEN Tage endend bei CUR-IX     
050000******************************************************************
050100  C320-CALC-SMA SECTION.                                          
050200  C320-00.                                                        
050300      MOVE ZERO TO C18-ACCUM                                      
050400      COMPUTE C4-I1 = CUR-IX - C4-LEN + 1                         
050500      PERFORM C321-ADD-ONE-CLOSE                                  
050600          VARYING C4-I2 FROM C4-I1 BY 1 UNTIL C4-I2 > CUR-IX      
050700      COMPUTE C18-ACCUM ROUNDED = C18-ACCUM / C4-LEN              
050800      .                                                           
050900  C320-99.                                                        
051000      EXIT.                                                       
051100                                                                  
051200  C321-ADD-ONE-CLOSE SECTION.                                     
051300  C321-00.                                                        
051400      ADD  CT-CLOSE(C4-I2) TO C18-ACCUM                           
051500      .                                                           
051600  C321-99.                                                        
051700      EXIT.                                                       
051800                                                                  
051900******************************************************************
052000* Rolling-Peak ueber die letzten CTL-PEAK-WINDOW Tage (weniger    
052100* wenn noch nicht genug Historie vorliegt)                        
052200******************************************************************
052300  C330-CALC-PEAK SECTION.                                         
052400  C330-00.                                                        
052500      COMPUTE C4-I1 = CUR-IX - CTL-PEAK-WINDOW + 1                
052600      IF  C4-I1 < 1                                               
052700          MOVE 1 TO C4-I1                                         
052800      END-IF                                                      
052900      MOVE CT-CLOSE(C4-I1) TO CT-PEAK(CUR-IX)                     
053000      PERFORM C331-COMPARE-ONE-CLOSE                              
053100          VARYING C4-I2 FROM C4-I1 BY 1 UNTIL C4-I2 > CUR-IX      
053200      .                                                           
053300  C330-99.                                                        
053400      EXIT.                                                       
053500                                                                  
053600  C331-COMPARE-ONE-CLOSE SECTION.                                 
053700  C331-00.                                                        
053800      IF  CT-CLOSE(C4-I2) > CT-PEAK(CUR-IX)                       
053900          MOVE CT-CLOSE(C4-I2) TO CT-PEAK(CUR-IX)                 
054000      END-IF                                                      
054100      .                                                           
054200  C331-99.                                                        
054300      EXIT.                                                       
054400                                                                  
054500******************************************************************
054600* Rohsatz-Datei oeffnen -- dynamisch nach Symbol assignen         
054700******************************************************************
054800  F100-OPEN-PARMFILE SECTION.                                     
054900  F100-00.                                                        
055000      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
055100      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
055200                          GIVING ASS-FSTATUS                      
055300      IF  ASS-FSTATUS NOT = ZERO                                  
055400          DISPLAY "TRDPRE0M -- COBOLASSIGN failed for PARMF, RC=" 
055500                  ASS-FSTATUS                                     
055600          SET PRG-ABORT TO TRUE                                   
055700      ELSE                                                        
055800          OPEN INPUT PARMF                                        
055900      END-IF                                                      
056000      .                                                           
056100  F100-99.                                                        
056200      EXIT.                                                       
056300                                                                  
056400  F200-OPEN-RAWFILE SECTION.                                      
056500  F200-00.                                                        
056600      STRING "$TRDDATA.RAWBAR." DELIMITED BY SIZE,                
056700             RAW-SYMBOL         DELIMITED BY SPACE                
056800        INTO ASS-FNAME                                            
056900      ENTER "COBOLASSIGN" USING  RAWBARF, ASS-FNAME               
057000                          GIVING ASS-FSTATUS                      
057100      IF  ASS-FSTATUS NOT = ZERO                                  
057200          SET PRG-ABORT TO TRUE                                   
057300      ELSE                                                        
057400          OPEN INPUT RAWBARF                                      
057500      END-IF                                                      
057600      .                                                           
057700  F200-99.                                                        
057800      EXIT.                                                       
057900                                                                  
058000  F300-OPEN-CURFILE SECTION.                                      
058100  F300-00.                                                        
058200      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
058300             RAW-SYMBOL         DELIMITED BY SPACE                
058400        INTO ASS-FNAME                                            
058500      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
058600                          GIVING ASS-FSTATUS                      
058700      OPEN OUTPUT CURBARF                                         
058800      .                                                           
058900  F300-99.                                                        
059000      EXIT.                                                       
059100                                                                  
059200******************************************************************
059300* Warnzeile -- fehlende Schlusskurse                              
059400******************************************************************
059500  H100-WARN-MISSING SECTION.                                      
059600  H100-00.                                                        
059700      STRING "MISSING CLOSE DATA FOR " DELIMITED BY SIZE,         
059800             RAW-SYMBOL               DELIMITED BY SPACE          
059900        INTO MSG-LOG-LINE                                         
060000      DISPLAY MSG-LOG-LINE                                        
060100      .                                                           
060200  H100-99.                                                        
060300      EXIT.                                                       
060400                                                                  
060500******************************************************************
060600* Rohsatzzeilen ins Arbeitsfeld laden                             
060700******************************************************************
060800  S100-LOAD-RAW-ROWS SECTION.                                     
060900  S100-00.                                                        
061000      SET  FILE-OK TO TRUE                                        
061100      READ RAWBARF AT END SET FILE-EOF TO TRUE END-READ           
061200      PERFORM S101-LOAD-ONE-ROW UNTIL FILE-EOF                    
061300      .                                                           
061400  S100-99.                                                        
061500      EXIT.                                                       
061600                                                                  
061700  S101-LOAD-ONE-ROW SECTION.                                      
061800  S101-00.                                                        
061900      ADD  1 TO RAW-COUNT                                         
062000      SET  RAW-IX TO RAW-COUNT                                    
062100      MOVE RAW-DATE       TO RT-DATE(RAW-IX)                      
062200      MOVE RAW-OPEN       TO RT-OPEN(RAW-IX)                      
062300      MOVE RAW-HIGH       TO RT-HIGH(RAW-IX)                      
062400      MOVE RAW-LOW        TO RT-LOW(RAW-IX)                       
062500      MOVE RAW-CLOSE      TO RT-CLOSE(RAW-IX)                     
062600      MOVE RAW-ADJ-CLOSE  TO RT-ADJ-CLOSE(RAW-IX)                 
062700      MOVE RAW-VOLUME     TO RT-VOLUME(RAW-IX)                    
062800      READ RAWBARF AT END SET FILE-EOF TO TRUE END-READ           
062900      .                                                           
063000  S101-99.                                                        
063100      EXIT.                                                       
063200                                                                  
063300******************************************************************
063400* Kuriertes Arbeitsfeld auf CURBARF schreiben                     
063500******************************************************************
063600  S200-WRITE-CURATED-ROWS SECTION.                                
063700  S200-00.                                                        
063800      SET  CUR-IX TO 1                                            
063900      PERFORM S201-WRITE-ONE-ROW                                  
064000          VARYING CUR-IX FROM 1 BY 1 UNTIL CUR-IX > CUR-COUNT     
064100      .                                                           
064200  S200-99.                                                        
064300      EXIT.                                                       
064400                                                                  
064500  S201-WRITE-ONE-ROW SECTION.                                     
064600  S201-00.                                                        
064700      MOVE SPACES              TO CURATED-BAR-RECORD              
064800      MOVE CT-DATE(CUR-IX)     TO BAR-DATE                        
064900      MOVE RAW-SYMBOL          TO BAR-SYMBOL                      
065000      MOVE CT-OPEN(CUR-IX)     TO BAR-OPEN                        
065100      MOVE CT-HIGH(CUR-IX)     TO BAR-HIGH                        
065200      MOVE CT-LOW(CUR-IX)      TO BAR-LOW                         
065300      MOVE CT-CLOSE(CUR-IX)    TO BAR-CLOSE                       
065400      MOVE CT-ADJ-CLOSE(CUR-IX) TO BAR-ADJ-CLOSE                  
065500      MOVE CT-VOLUME(CUR-IX)   TO BAR-VOLUME                      
065600      MOVE CT-MISSING-SW(CUR-IX) TO BAR-MISSING-FLAG              
065700      MOVE CT-SMA-100(CUR-IX)  TO BAR-SMA-100                     
065800      MOVE CT-SMA-100-SW(CUR-IX) TO BAR-SMA-100-IND               
065900      MOVE CT-SMA-200(CUR-IX)  TO BAR-SMA-200                     
066000      MOVE CT-SMA-200-SW(CUR-IX) TO BAR-SMA-200-IND               
066100      MOVE CT-RET-1D(CUR-IX)   TO BAR-RET-1D                      
066200      MOVE CT-RET-1D-SW(CUR-IX) TO BAR-RET-1D-IND                 
066300      MOVE CT-RET-20D(CUR-IX)  TO BAR-RET-20D                     
066400      MOVE CT-RET-20D-SW(CUR-IX) TO BAR-RET-20D-IND               
066500      MOVE CT-PEAK(CUR-IX)     TO BAR-ROLLING-PEAK                
066600      MOVE "Y"                 TO BAR-PEAK-IND                    
066700      WRITE CURATED-BAR-RECORD                                    
066800      .                                                           
066900  S201-99.                                                        
067000      EXIT.                                                       
067100                                                                  
067200******************************************************************
067300* Rohsatz fuer das aktuelle Kalenderdatum suchen                  
067400******************************************************************
067500  S300-FIND-RAW-ROW SECTION.                                      
067600  S300-00.                                                        
067700      MOVE ZERO TO SEARCH-FLAG                                    
067800      SET  RAW-IX TO 1                                            
067900      PERFORM S301-TEST-ONE-ROW                                   
068000          VARYING RAW-IX FROM 1 BY 1                              
068100          UNTIL RAW-IX > RAW-COUNT OR SEARCH-FOUND                
068200      .                                                           
068300  S300-99.                                                        
068400      EXIT.                                                       
068500                                                                  
068600  S301-TEST-ONE-ROW SECTION.                                      
068700  S301-00.                                                        
068800      IF  RT-DATE(RAW-IX) = CT-DATE(CUR-IX)                       
068900          SET SEARCH-FOUND TO TRUE                                
069000      END-IF                                                      
069100      .                                                           
069200  S301-99.                                                        
069300      EXIT.                                                       
069400                                                                  
069500******************************************************************
069600* Wochentag ermitteln (Zeller-Kongruenz, Gregorianischer Kalender)
069700******************************************************************
069800  U210-CALC-DAY-OF-WEEK SECTION.                                  
069900  U210-00.                                                        
070000      MOVE WS-WORK-MM   TO C4-I1                                  
070100      MOVE WS-WORK-CCYY TO C4-I2                                  
070200      IF  C4-I1 < 3                                               
070300          ADD  12 TO C4-I1                                        
070400          SUBTRACT 1 FROM C4-I2                                   
070500      END-IF                                                      
070600                                                                  
070700*    Century (J) and year-within-century (K), truncating divide   
070800      DIVIDE C4-I2 BY 100 GIVING C4-I3 REMAINDER C4-COUNT         
070900                                                                  
071000*    floor(13*(month+1)/5), floor(K/4), floor(J/4) -- fixed-point 
071100*    COMPUTE truncates toward zero, which is floor for positives  
071200      COMPUTE WS-ZW1 = (13 * (C4-I1 + 1)) / 5                     
071300      COMPUTE WS-ZW2 = C4-COUNT / 4                               
071400      COMPUTE WS-ZW3 = C4-I3 / 4                                  
071500                                                                  
071600      COMPUTE WS-DOW-SUM = WS-WORK-DD + WS-ZW1 + C4-COUNT         
071700                            + WS-ZW2 + WS-ZW3 + (5 * C4-I3)       
071800      DIVIDE  WS-DOW-SUM BY 7 GIVING C4-PTR REMAINDER WS-DOW-RAW  
071900                                                                  
072000*    Zeller gives 0=Sat 1=Sun 2=Mon..6=Fri; remap to 1=Mon..7=Sun 
072100      EVALUATE WS-DOW-RAW                                         
072200          WHEN 0  MOVE 6 TO WS-DOW                                
072300          WHEN 1  MOVE 7 TO WS-DOW                                
072400          WHEN OTHER                                              
072500                  COMPUTE WS-DOW = WS-DOW-RAW - 1                 
072600      END-EVALUATE                                                
072700      .                                                           
072800  U210-99.                                                        
072900      EXIT.                                                       
073000                                                                  
073100******************************************************************
073200* Datum um einen Tag erhoehen (mit Schaltjahrpruefung)            
073300******************************************************************
073400  U220-ADD-ONE-DAY SECTION.                                       
073500  U220-00.                                                        
073600      PERFORM U221-TEST-LEAP-YEAR                                 
073700      IF  WS-LEAP-YEAR AND WS-WORK-MM = 2                         
073800          MOVE 29 TO C4-LEN                                       
073900      ELSE                                                        
074000          MOVE MONTH-LEN(WS-WORK-MM) TO C4-LEN                    
074100      END-IF                                                      
074200                                                                  
074300      IF  WS-WORK-DD < C4-LEN                                     
074400          ADD  1 TO WS-WORK-DD                                    
074500      ELSE                                                        
074600          MOVE 1 TO WS-WORK-DD                                    
074700          IF  WS-WORK-MM < 12                                     
074800              ADD  1 TO WS-WORK-MM                                
074900          ELSE                                                    
075000              MOVE 1 TO WS-WORK-MM                                
075100              ADD  1 TO WS-WORK-CCYY                              
075200          END-IF                                                  
075300      END-IF                                                      
075400      .                                                           
075500  U220-99.                                                        
075600      EXIT.                                                       
075700                                                                  
075800  U221-TEST-LEAP-YEAR SECTION.                                    
075900  U221-00.                                                        
076000      MOVE "N" TO WS-LEAP-SW                                      
076100      DIVIDE WS-WORK-CCYY BY 4   GIVING C4-I1 REMAINDER C4-COUNT  
076200      IF  C4-COUNT = ZERO                                         
076300          MOVE "Y" TO WS-LEAP-SW                                  
076400          DIVIDE WS-WORK-CCYY BY 100 GIVING C4-I1                 
076500                  REMAINDER C4-COUNT                              
076600          IF  C4-COUNT = ZERO                                     
076700              MOVE "N" TO WS-LEAP-SW                              
076800              DIVIDE WS-WORK-CCYY BY 400 GIVING C4-I1             
076900                      REMAINDER C4-COUNT                          
077000              IF  C4-COUNT = ZERO                                 
077100                  MOVE "Y" TO WS-LEAP-SW                          
077200              END-IF                                              
077300          END-IF                                                  
077400      END-IF                                                      
077500      .                                                           
077600  U221-99.                                                        
077700      EXIT.                                                       
