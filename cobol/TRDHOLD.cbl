000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDHOLD                                             
000300* Holdings snapshot -- one header record followed by one position 
000400* record per open position, discriminated by HOLD-RECORD-TYPE     
000500* (pattern borrowed from the fund-house HH/DD/TT transmit layouts,
000600* restated with our own record-type code).                        
000700*----------------------------------------------------------------*
000800*Rev. |Date      |By  |Ticket   |Comment                          
000900*-----|----------|----|---------|------------------------------   
001000*A.00 |1992-08-19|RFH |TRD-0058|Neuerstellung                     
001100*A.01 |1999-01-08|DMS |TRD-Y2K3|Year-2000: HOLD-AS-OF-DATE widened
001200*     |          |    |         |to an 8-digit CCYYMMDD field     
001300*----------------------------------------------------------------*
001400  01          HOLDINGS-RECORD.                                    
001500      05      HOLD-RECORD-TYPE    PIC X(01).                      
001600           88 HOLD-TYPE-HEADER                VALUE "H".          
001700           88 HOLD-TYPE-POSITION              VALUE "P".          
001800      05      HOLD-HEADER-AREA.                                   
001900         10   HOLD-AS-OF-DATE     PIC 9(08).                      
002000         10   HOLD-CASH           PIC S9(11)V9(02).               
002100         10   HOLD-BASE-CCY       PIC X(03).                      
002200         10   FILLER              PIC X(46).                      
002300      05      HOLD-POSITION-AREA REDEFINES HOLD-HEADER-AREA.      
002400         10   POS-SYMBOL          PIC X(08).                      
002500         10   POS-QTY             PIC S9(09)V9(06).               
002600         10   POS-COST-BASIS      PIC S9(07)V9(04).               
002700         10   POS-COST-KNOWN-SW   PIC X(01).                      
002800              88 POS-COST-KNOWN                  VALUE "Y".       
002900         10   FILLER              PIC X(35).                      
