000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDRLOG                                             
000300* Run-log record -- one line per engine per run, carrying forward 
000400* the end-of-run facts (market state, rebalance status, turnover) 
000500* that the report builder cannot re-derive from the output files  
000600* alone.  Warning lines from any engine use the same layout with  
000700* RL-TAG "WARNING" and the message text in RL-TEXT.               
000800*----------------------------------------------------------------*
000900*Rev. |Date      |By  |Ticket   |Comment                          
001000*-----|----------|----|---------|------------------------------   
001100*A.00 |1995-03-06|DMS |TRD-0251|Neuerstellung                     
001200*----------------------------------------------------------------*
001300  01          RUNLOG-RECORD.                                      
001400      05      RL-PROGRAM          PIC X(08).                      
001500      05      FILLER              PIC X(01).                      
001600      05      RL-TAG              PIC X(07).                      
001700           88 RL-IS-SUMMARY                  VALUE "SUMMARY".     
001800           88 RL-IS-WARNING                  VALUE "WARNING".     
001900      05      FILLER              PIC X(01).                      
002000      05      RL-AS-OF-DATE       PIC 9(08).                      
002100      05      FILLER              PIC X(01).                      
002200      05      RL-TEXT             PIC X(74).                      
