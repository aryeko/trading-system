000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDPARM                                             
000300* Configuration/parameter record -- one control record plus one   
000400* universe record per tracked ticker, discriminated by            
000500* PARM-RECORD-TYPE.                                               
000600*----------------------------------------------------------------*
000700*Rev. |Date      |By  |Ticket   |Comment                          
000800*-----|----------|----|---------|------------------------------   
000900*A.00 |1993-02-02|LWK |TRD-0091|Neuerstellung                     
001000*A.01 |1996-07-02|LWK |TRD-0301|Added PARM-PEAK-WINDOW for the    
001100*     |          |    |         |rolling-peak drawdown work       
001200*A.02 |2003-04-17|PJT |TRD-0512|Added the backtest cost/rate      
001300*     |          |    |         |parameters (slippage, commission,
001400*     |          |    |         |risk-free rate, trading days/yr) 
001500*A.03 |2004-06-14|PJT |TRD-0431|Added record type "B" for the     
001600*     |          |    |         |backtest start/end date -- that  
001700*     |          |    |         |harness has no operator console  
001800*     |          |    |         |to key a date range into         
001900*----------------------------------------------------------------*
002000  01          PARAMETER-RECORD.                                   
002100      05      PARM-RECORD-TYPE    PIC X(01).                      
002200           88 PARM-TYPE-CONTROL                VALUE "C".         
002300           88 PARM-TYPE-UNIVERSE               VALUE "U".         
002400           88 PARM-TYPE-BACKTEST               VALUE "B".         
002500      05      PARM-CONTROL-AREA.                                  
002600         10   PARM-BASE-CCY       PIC X(03).                      
002700         10   PARM-CRASH-THRESHOLD                                
002800                                  PIC S9(01)V9(06).               
002900         10   PARM-DRAWDOWN-THRESHOLD                             
003000                                  PIC S9(01)V9(06).               
003100         10   PARM-BENCHMARK-SYMBOL                               
003200                                  PIC X(08).                      
003300         10   PARM-REBAL-CADENCE  PIC X(08).                      
003400              88 PARM-CADENCE-MONTHLY          VALUE "MONTHLY ".  
003500              88 PARM-CADENCE-WEEKLY           VALUE "WEEKLY  ".  
003600         10   PARM-MAX-POSITIONS  PIC 9(03).                      
003700         10   PARM-EQUAL-WEIGHT-SW                                
003800                                  PIC X(01).                      
003900              88 PARM-EQUAL-WEIGHT             VALUE "Y".         
004000              88 PARM-SCORE-WEIGHT             VALUE "N".         
004100         10   PARM-MIN-WEIGHT     PIC S9(01)V9(06).               
004200         10   PARM-CASH-BUFFER    PIC S9(01)V9(06).               
004300         10   PARM-TURNOVER-CAP   PIC S9(01)V9(06).               
004400         10   PARM-TURNOVER-CAP-SW                                
004500                                  PIC X(01).                      
004600              88 PARM-TURNOVER-CAP-SET         VALUE "Y".         
004700         10   PARM-FF-LIMIT       PIC 9(02).                      
004800         10   PARM-PEAK-WINDOW    PIC 9(04).                      
004900         10   PARM-INIT-CASH      PIC S9(11)V9(02).               
005000         10   PARM-SLIPPAGE-PCT   PIC S9(01)V9(06).               
005100         10   PARM-COMMISSION     PIC S9(05)V9(02).               
005200         10   PARM-ANNUAL-RF      PIC S9(01)V9(06).               
005300         10   PARM-TRADING-DAYS   PIC 9(03).                      
005400         10   FILLER              PIC X(06).                      
005500      05      PARM-UNIVERSE-AREA REDEFINES PARM-CONTROL-AREA.     
005600         10   PARM-UNIVERSE-SYMBOL                                
005700                                  PIC X(08).                      
005800         10   FILLER              PIC X(100).                     
005900      05      PARM-BACKTEST-AREA REDEFINES PARM-CONTROL-AREA.     
006000         10   PARM-BKT-START-DATE PIC 9(08).                      
006100         10   PARM-BKT-END-DATE   PIC 9(08).                      
006200         10   FILLER              PIC X(92).                      
