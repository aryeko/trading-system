000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDALRT                                             
000300* Risk alert record -- output of TRDRSK0M.                        
000400*----------------------------------------------------------------*
000500*Rev. |Date      |By  |Ticket   |Comment                          
000600*-----|----------|----|---------|------------------------------   
000700*A.00 |1994-06-13|LWK |TRD-0218|Neuerstellung                     
000800*----------------------------------------------------------------*
000900  01          ALERT-RECORD.                                       
001000      05      ALERT-SYMBOL        PIC X(08).                      
001100      05      ALERT-TYPE          PIC X(08).                      
001200           88 ALERT-IS-CRASH                  VALUE "CRASH   ".   
001300           88 ALERT-IS-DRAWDOWN               VALUE "DRAWDOWN".   
001400      05      ALERT-VALUE         PIC S9(03)V9(06).               
001500      05      ALERT-THRESHOLD     PIC S9(03)V9(06).               
001600      05      ALERT-REASON        PIC X(80).                      
001700      05      FILLER              PIC X(10).                      
