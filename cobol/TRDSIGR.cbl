000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDSIGR                                             
000300* Signal record -- output of TRDSIG0M, input to TRDREB0M/TRDRPT0M.
000400*----------------------------------------------------------------*
000500*Rev. |Date      |By  |Ticket   |Comment                          
000600*-----|----------|----|---------|------------------------------   
000700*A.00 |1994-05-30|LWK |TRD-0210|Neuerstellung                     
000800*A.01 |1999-01-08|DMS |TRD-Y2K4|Year-2000: SIG-DATE widened to an 
000900*     |          |    |         |8-digit CCYYMMDD field           
001000*----------------------------------------------------------------*
001100  01          SIGNAL-RECORD.                                      
001200      05      SIG-DATE            PIC 9(08).                      
001300      05      SIG-SYMBOL          PIC X(08).                      
001400      05      SIG-SIGNAL          PIC X(04).                      
001500           88 SIG-IS-BUY                      VALUE "BUY ".       
001600           88 SIG-IS-HOLD                     VALUE "HOLD".       
001700           88 SIG-IS-EXIT                     VALUE "EXIT".       
001800      05      SIG-RANK-SCORE      PIC S9(03)V9(06).               
001900      05      SIG-RANK-IND        PIC X(01).                      
002000           88 SIG-RANK-PRESENT                VALUE "Y".          
002100      05      SIG-MOM-63D         PIC S9(03)V9(06).               
002200      05      SIG-MOM-IND         PIC X(01).                      
002300           88 SIG-MOM-PRESENT                 VALUE "Y".          
002400      05      FILLER              PIC X(10).                      
