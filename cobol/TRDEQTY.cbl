000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDEQTY                                             
000300* Equity-curve record -- one per simulated trading day, output of 
000400* TRDBKT0M.                                                       
000500*----------------------------------------------------------------*
000600*Rev. |Date      |By  |Ticket   |Comment                          
000700*-----|----------|----|---------|------------------------------   
000800*A.00 |1997-11-04|PJT |TRD-0355|Neuerstellung                     
000900*A.01 |1999-01-08|DMS |TRD-Y2K5|Year-2000: EQ-DATE widened to an  
001000*     |          |    |         |8-digit CCYYMMDD field           
001100*----------------------------------------------------------------*
001200  01          EQUITY-CURVE-RECORD.                                
001300      05      EQ-DATE             PIC 9(08).                      
001400      05      EQ-EQUITY           PIC S9(11)V9(02).               
001500      05      EQ-CASH             PIC S9(11)V9(02).               
001600      05      EQ-DAILY-RETURN     PIC S9(03)V9(06).               
001700      05      EQ-DRAWDOWN         PIC S9(03)V9(06).               
001800      05      FILLER              PIC X(10).                      
