000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDCALC0.                                           
000400  AUTHOR. P J TATE.                                               
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1997-11-04.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000******************************************************************
001100* Letzte Aenderung :: 1997-11-04                                  
001200* Letzte Version   :: A.00.00                                     
001300* Kurzbeschreibung :: Shared statistics subprogram -- population  
001400*                     mean/standard-deviation of a caller-supplied
001500*                     return series, and a stand-alone square-root
001600*                     helper for the annualisation factor.  CALLed
001700*                     by TRDRPT0M and TRDBKT0M so the Sharpe and  
001800*                     math is figured the same way everywhere.    
001900* Auftrag          :: TRDNEW1                                     
002000* Package          :: BATCH                                       
002100*                                                                 
002200* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002400*----------------------------------------------------------------*
002500* Vers. | Datum      | von | Kommentar                           *
002600*-------|------------|-----|-------------------------------------*
002700*A.00.00|1997-11-04  | PJT | Neuerstellung -- mean/stddev over the
002800*       |            |     | 63-day report window (TRD-0355)      
002900*-------|------------|-----|-------------------------------------*
003000*A.00.01|1998-02-20  | PJT | Extended series table to cover a full
003100*       |            |     | backtest run, not just 63 rows       
003200*       |            |     | (TRD-0359)                           
003300*-------|------------|-----|-------------------------------------*
003400*A.01.00|1999-01-08  | DMS | Year-2000 remediation review -- no   
003500*       |            |     | date fields in this module, no change
003600*       |            |     | required (TRD-Y2K7)                  
003700*-------|------------|-----|-------------------------------------*
003800*A.01.01|2004-06-14  | PJT | Added LK-FN-LN/LK-FN-EXP (natural log
003900*       |            |     | and its inverse, both by series with 
004000*       |            |     | range reduction) so the backtest job 
004100*       |            |     | can raise a return ratio to a        
004200*       |            |     | fractional power for CAGR without a  
004300*       |            |     | POWER verb on this box (TRD-0431)    
004400*----------------------------------------------------------------*
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800* LK-FUNCTION-CODE selects the service wanted:                    
004900*   "S" -- population mean and standard deviation of the first    
005000*          LK-SERIES-COUNT entries of LK-SERIES-TABLE.            
005100*   "R" -- square root of LK-SQRT-ARG by Newton-Raphson (no       
005200*          intrinsic function on this compiler).                  
005300*   "L" -- natural log of LK-SQRT-ARG into LK-SQRT-RESULT, by     
005400*          power-of-2 range reduction plus the atanh series.      
005500*   "E" -- inverse of "L" -- e to the LK-SQRT-ARG power into      
005600*          LK-SQRT-RESULT, by range reduction plus a Taylor       
005700*          series.  CAGR is figured by the caller as              
005800*          EXP(LN(final/initial) / years) - 1, i.e. two calls     
005900*          chained through these two codes.                       
006000* LK-FUNCTION-CODE carries one request per call -- callers wanting
006100* both the stddev of a series and a separate square root (e.g. the
006200* annualisation factor) make two calls.  LK-RETURN-CODE comes back
006300* 4 when the series is empty (mean/stddev forced to zero) or the  
006400* sqrt/log argument is not positive (result forced to zero), 0    
006500* otherwise.                                                      
006600*                                                                 
006700******************************************************************
006800                                                                  
006900  ENVIRONMENT DIVISION.                                           
007000  CONFIGURATION SECTION.                                          
007100  SPECIAL-NAMES.                                                  
007200      UPSI-0 IS SHOW-VERSION-SW                                   
007300          ON STATUS IS SHOW-VERSION                               
007400      CLASS ALPHNUM IS "0123456789"                               
007500                       "abcdefghijklmnopqrstuvwxyz"               
007600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
007700                       " .,;-_!$%&/=*+".                          
007800                                                                  
007900  INPUT-OUTPUT SECTION.                                           
008000  FILE-CONTROL.                                                   
008100                                                                  
008200  DATA DIVISION.                                                  
008300  FILE SECTION.                                                   
008400                                                                  
008500  WORKING-STORAGE SECTION.                                        
008600*--------------------------------------------------------------*  
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008800*--------------------------------------------------------------*  
008900  01          COMP-FELDER.                                        
009000      05      C4-COUNT            PIC S9(04) COMP.                
009100      05      C4-I1               PIC S9(04) COMP.                
009200      05      C4-PASS             PIC S9(04) COMP.                
009300      05      C4-LN-I             PIC S9(04) COMP.                
009400      05      C4-EXP-I            PIC S9(04) COMP.                
009500                                                                  
009600*--------------------------------------------------------------*  
009700* Felder mit konstantem Inhalt: Praefix K                         
009800*--------------------------------------------------------------*  
009900  01          KONSTANTE-FELDER.                                   
010000      05      K-MODUL             PIC X(08) VALUE "TRDCALC0".     
010100      05      K-RUN-VERSION       PIC X(08) VALUE "A.00.01 ".     
010200      05      K-SQRT-PASSES       PIC S9(04) COMP VALUE 30.       
010300      05      K-LN2               PIC S9(01)V9(06) VALUE 0.693147.
010400      05      K-LN2-HALF          PIC S9(01)V9(06) VALUE 0.346574.
010500      05      K-LN2-HFN         PIC S9(01)V9(06) VALUE -0.346574. 
010600                                                                  
010700*--------------------------------------------------------------*  
010800* Working accumulators for the mean/stddev pass                   
010900*--------------------------------------------------------------*  
011000  01          WK-SUM              PIC S9(11)V9(06).               
011100  01          WK-SUM-R REDEFINES WK-SUM.                          
011200      05      WK-SUM-WHOLE        PIC S9(09).                     
011300      05      WK-SUM-FRAC         PIC 9(06).                      
011400  01          WK-SUM-SQ           PIC S9(11)V9(06).               
011500  01          WK-DEV              PIC S9(03)V9(06).               
011600  01          WK-VARIANCE         PIC S9(11)V9(06).               
011700  01          WK-VARIANCE-R REDEFINES WK-VARIANCE.                
011800      05      WK-VARIANCE-WHOLE   PIC S9(09).                     
011900      05      WK-VARIANCE-FRAC    PIC 9(06).                      
012000                                                                  
012100*--------------------------------------------------------------*  
012200* Newton-Raphson square-root scratch, REDEFINES the argument so   
012300* the same bytes serve as the running estimate                    
012400*--------------------------------------------------------------*  
012500  01          WK-SQRT-EST         PIC S9(07)V9(06).               
012600  01          WK-SQRT-EST-R REDEFINES WK-SQRT-EST.                
012700      05      FILLER              PIC S9(07)V9(06).               
012800  01          WK-SQRT-PREV        PIC S9(07)V9(06).               
012900                                                                  
013000*--------------------------------------------------------------*  
013100* Scratch for the "L"/"E" range-reduction series                  
013200*--------------------------------------------------------------*  
013300  01          WK-LN-M             PIC S9(03)V9(06).               
013400  01          WK-LN-M-R REDEFINES WK-LN-M.                        
013500      05      FILLER              PIC S9(03)V9(06).               
013600  01          WK-LN-K             PIC S9(04) COMP.                
013700  01          WK-LN-U             PIC S9(03)V9(06).               
013800  01          WK-LN-USQ           PIC S9(03)V9(06).               
013900  01          WK-LN-POWER         PIC S9(03)V9(06).               
014000  01          WK-LN-TERM          PIC S9(03)V9(06).               
014100  01          WK-LN-SUM           PIC S9(03)V9(06).               
014200  01          WK-EXP-R            PIC S9(03)V9(06).               
014300  01          WK-EXP-R-R REDEFINES WK-EXP-R.                      
014400      05      FILLER              PIC S9(03)V9(06).               
014500  01          WK-EXP-K            PIC S9(04) COMP.                
014600  01          WK-EXP-TERM         PIC S9(03)V9(06).               
014700  01          WK-EXP-SUM          PIC S9(03)V9(06).               
014800                                                                  
014900  LINKAGE SECTION.                                                
015000  01          LK-FUNCTION-CODE    PIC X(01).                      
015100      88      LK-FN-STATS                     VALUE "S".          
015200      88      LK-FN-SQRT                      VALUE "R".          
015300      88      LK-FN-LN                        VALUE "L".          
015400      88      LK-FN-EXP                       VALUE "E".          
015500  01          LK-SERIES-COUNT     PIC S9(04) COMP.                
015600  01          LK-SERIES-TABLE.                                    
015700      05      LK-SERIES-VAL       PIC S9(03)V9(06)                
015800                                  OCCURS 2500 TIMES.              
015900  01          LK-MEAN-RESULT      PIC S9(03)V9(06).               
016000  01          LK-STDDEV-RESULT    PIC S9(03)V9(06).               
016100  01          LK-SQRT-ARG         PIC S9(07)V9(06).               
016200  01          LK-SQRT-RESULT      PIC S9(07)V9(06).               
016300  01          LK-RETURN-CODE      PIC S9(04) COMP.                
016400                                                                  
016500  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-SERIES-COUNT,     
016600              LK-SERIES-TABLE, LK-MEAN-RESULT, LK-STDDEV-RESULT,  
016700              LK-SQRT-ARG, LK-SQRT-RESULT, LK-RETURN-CODE.        
016800                                                                  
016900******************************************************************
017000* Steuerungs-Section                                              
017100******************************************************************
017200  A100-STEUERUNG SECTION.                                         
017300  A100-00.                                                        
017400      MOVE ZERO TO LK-RETURN-CODE                                 
017500                                                                  
017600      IF  LK-FN-STATS                                             
017700          PERFORM B100-COMPUTE-STATS                              
017800      END-IF                                                      
017900                                                                  
018000      IF  LK-FN-SQRT                                              
018100          PERFORM B200-COMPUTE-SQRT                               
018200      END-IF                                                      
018300                                                                  
018400      IF  LK-FN-LN                                                
018500          PERFORM B300-COMPUTE-LN                                 
018600      END-IF                                                      
018700                                                                  
018800      IF  LK-FN-EXP                                               
018900          PERFORM B400-COMPUTE-EXP                                
019000      END-IF                                                      
019100                                                                  
019200      EXIT PROGRAM                                                
019300      .                                                           
019400  A100-99.                                                        
019500      EXIT.                                                       
019600                                                                  
019700******************************************************************
019800* Population mean and standard deviation of the series table      
019900******************************************************************
020000  B100-COMPUTE-STATS SECTION.                                     
020100  B100-00.                                                        
020200      MOVE ZERO TO LK-MEAN-RESULT LK-STDDEV-RESULT                
020300      MOVE ZERO TO WK-SUM WK-SUM-SQ                               
020400                                                                  
020500      IF  LK-SERIES-COUNT NOT > ZERO                              
020600          MOVE 4 TO LK-RETURN-CODE                                
020700          GO TO B100-99                                           
020800      END-IF                                                      
020900                                                                  
021000      PERFORM B110-ACCUM-SUM                                      
021100          VARYING C4-I1 FROM 1 BY 1                               
021200          UNTIL C4-I1 > LK-SERIES-COUNT                           
021300                                                                  
021400      COMPUTE LK-MEAN-RESULT ROUNDED =                            
021500          WK-SUM / LK-SERIES-COUNT                                
021600                                                                  
021700      PERFORM B120-ACCUM-SUMSQ                                    
021800          VARYING C4-I1 FROM 1 BY 1                               
021900          UNTIL C4-I1 > LK-SERIES-COUNT                           
022000                                                                  
022100      COMPUTE WK-VARIANCE ROUNDED =                               
022200          WK-SUM-SQ / LK-SERIES-COUNT                             
022300                                                                  
022400      IF  WK-VARIANCE > ZERO                                      
022500          MOVE WK-VARIANCE TO LK-SQRT-ARG                         
022600          PERFORM B200-COMPUTE-SQRT                               
022700          MOVE LK-SQRT-RESULT TO LK-STDDEV-RESULT                 
022800      ELSE                                                        
022900          MOVE ZERO TO LK-STDDEV-RESULT                           
023000      END-IF                                                      
023100      .                                                           
023200  B100-99.                                                        
023300      EXIT.                                                       
023400                                                                  
023500  B110-ACCUM-SUM SECTION.                                         
023600  B110-00.                                                        
023700      ADD LK-SERIES-VAL(C4-I1) TO WK-SUM                          
023800      .                                                           
023900  B110-99.                                                        
024000      EXIT.                                                       
024100                                                                  
024200  B120-ACCUM-SUMSQ SECTION.                                       
024300  B120-00.                                                        
024400      COMPUTE WK-DEV = LK-SERIES-VAL(C4-I1) - LK-MEAN-RESULT      
024500      COMPUTE WK-SUM-SQ = WK-SUM-SQ + (WK-DEV * WK-DEV)           
024600      .                                                           
024700  B120-99.                                                        
024800      EXIT.                                                       
024900                                                                  
025000******************************************************************
025100* Newton-Raphson square root -- no SQRT verb on this compiler.    
025200* Thirty passes is comfortably more than enough to converge a     
025300* six-decimal result over the ranges this shop ever calls with    
025400* (variances of daily return series, never more than a few units).
025500******************************************************************
025600  B200-COMPUTE-SQRT SECTION.                                      
025700  B200-00.                                                        
025800      IF  LK-SQRT-ARG NOT > ZERO                                  
025900          MOVE ZERO TO LK-SQRT-RESULT                             
026000          MOVE 4 TO LK-RETURN-CODE                                
026100          GO TO B200-99                                           
026200      END-IF                                                      
026300                                                                  
026400      MOVE LK-SQRT-ARG TO WK-SQRT-EST                             
026500      PERFORM B210-ONE-NEWTON-PASS                                
026600          VARYING C4-PASS FROM 1 BY 1                             
026700          UNTIL C4-PASS > K-SQRT-PASSES                           
026800                                                                  
026900      MOVE WK-SQRT-EST TO LK-SQRT-RESULT                          
027000      .                                                           
027100  B200-99.                                                        
027200      EXIT.                                                       
027300                                                                  
027400  B210-ONE-NEWTON-PASS SECTION.                                   
027500  B210-00.                                                        
027600      MOVE WK-SQRT-EST TO WK-SQRT-PREV                            
027700      COMPUTE WK-SQRT-EST ROUNDED =                               
027800          (WK-SQRT-PREV + (LK-SQRT-ARG / WK-SQRT-PREV)) / 2       
027900      .                                                           
028000  B210-99.                                                        
028100      EXIT.                                                       
028200                                                                  
028300******************************************************************
028400* Natural log of LK-SQRT-ARG -- power-of-2 range reduction to     
028500* bring the mantissa into [1,2), then the atanh series            
028600*    ln(m) = 2 * (u + u**3/3 + u**5/5 + u**7/7 + u**9/9)          
028700* with u = (m-1)/(m+1), which for m in [1,2) keeps u under a      
028800* third and converges to six places well inside five terms.       
028900******************************************************************
029000  B300-COMPUTE-LN SECTION.                                        
029100  B300-00.                                                        
029200      IF  LK-SQRT-ARG NOT > ZERO                                  
029300          MOVE ZERO TO LK-SQRT-RESULT                             
029400          MOVE 4 TO LK-RETURN-CODE                                
029500          GO TO B300-99                                           
029600      END-IF                                                      
029700                                                                  
029800      MOVE LK-SQRT-ARG TO WK-LN-M                                 
029900      MOVE ZERO TO WK-LN-K                                        
030000      PERFORM B310-REDUCE-UP UNTIL WK-LN-M < 2                    
030100      PERFORM B320-REDUCE-DOWN UNTIL WK-LN-M NOT < 1              
030200                                                                  
030300      COMPUTE WK-LN-U ROUNDED =                                   
030400          (WK-LN-M - 1) / (WK-LN-M + 1)                           
030500      COMPUTE WK-LN-USQ ROUNDED = WK-LN-U * WK-LN-U               
030600      MOVE WK-LN-U TO WK-LN-POWER                                 
030700      MOVE WK-LN-U TO WK-LN-SUM                                   
030800                                                                  
030900      PERFORM B330-ADD-LN-TERM                                    
031000          VARYING C4-LN-I FROM 3 BY 2 UNTIL C4-LN-I > 11          
031100                                                                  
031200      COMPUTE LK-SQRT-RESULT ROUNDED =                            
031300          (WK-LN-K * K-LN2) + (2 * WK-LN-SUM)                     
031400      .                                                           
031500  B300-99.                                                        
031600      EXIT.                                                       
031700                                                                  
031800  B310-REDUCE-UP SECTION.                                         
031900  B310-00.                                                        
032000      DIVIDE WK-LN-M BY 2 GIVING WK-LN-M                          
032100      ADD 1 TO WK-LN-K                                            
032200      .                                                           
032300  B310-99.                                                        
032400      EXIT.                                                       
032500                                                                  
032600  B320-REDUCE-DOWN SECTION.                                       
032700  B320-00.                                                        
032800      MULTIPLY WK-LN-M BY 2                                       
032900      SUBTRACT 1 FROM WK-LN-K                                     
033000      .                                                           
033100  B320-99.                                                        
033200      EXIT.                                                       
033300                                                                  
033400  B330-ADD-LN-TERM SECTION.                                       
033500  B330-00.                                                        
033600      COMPUTE WK-LN-POWER ROUNDED = WK-LN-POWER * WK-LN-USQ       
033700      COMPUTE WK-LN-TERM ROUNDED = WK-LN-POWER / C4-LN-I          
033800      ADD WK-LN-TERM TO WK-LN-SUM                                 
033900      .                                                           
034000  B330-99.                                                        
034100      EXIT.                                                       
034200                                                                  
034300******************************************************************
034400* E to the LK-SQRT-ARG power -- inverse of B300, same idea run    
034500* backwards: reduce the exponent to within half a ln(2) of zero,  
034600* Taylor-sum e**r there, then double (or halve) back out by the   
034700* power of 2 the reduction pulled off.                            
034800******************************************************************
034900  B400-COMPUTE-EXP SECTION.                                       
035000  B400-00.                                                        
035100      MOVE LK-SQRT-ARG TO WK-EXP-R                                
035200      MOVE ZERO TO WK-EXP-K                                       
035300      PERFORM B410-REDUCE-UP UNTIL WK-EXP-R NOT > K-LN2-HALF      
035400      PERFORM B420-REDUCE-DOWN                                    
035500          UNTIL WK-EXP-R NOT < K-LN2-HFN                          
035600                                                                  
035700      MOVE 1 TO WK-EXP-SUM                                        
035800      MOVE 1 TO WK-EXP-TERM                                       
035900      PERFORM B430-ADD-EXP-TERM                                   
036000          VARYING C4-EXP-I FROM 1 BY 1 UNTIL C4-EXP-I > 10        
036100                                                                  
036200      MOVE WK-EXP-SUM TO LK-SQRT-RESULT                           
036300      PERFORM B440-SCALE-RESULT                                   
036400      .                                                           
036500  B400-99.                                                        
036600      EXIT.                                                       
036700                                                                  
036800  B410-REDUCE-UP SECTION.                                         
036900  B410-00.                                                        
037000      SUBTRACT K-LN2 FROM WK-EXP-R                                
037100      ADD 1 TO WK-EXP-K                                           
037200      .                                                           
037300  B410-99.                                                        
037400      EXIT.                                                       
037500                                                                  
037600  B420-REDUCE-DOWN SECTION.                                       
037700  B420-00.                                                        
037800      ADD K-LN2 TO WK-EXP-R                                       
037900      SUBTRACT 1 FROM WK-EXP-K                                    
038000      .                                                           
038100  B420-99.                                                        
038200      EXIT.                                                       
038300                                                                  
038400  B430-ADD-EXP-TERM SECTION.                                      
038500  B430-00.                                                        
038600      COMPUTE WK-EXP-TERM ROUNDED =                               
038700          WK-EXP-TERM * WK-EXP-R / C4-EXP-I                       
038800      ADD WK-EXP-TERM TO WK-EXP-SUM                               
038900      .                                                           
039000  B430-99.                                                        
039100      EXIT.                                                       
039200                                                                  
039300  B440-SCALE-RESULT SECTION.                                      
039400  B440-00.                                                        
039500      IF  WK-EXP-K > ZERO                                         
039600          PERFORM B441-SCALE-UP                                   
039700              VARYING C4-EXP-I FROM 1 BY 1                        
039800              UNTIL C4-EXP-I > WK-EXP-K                           
039900      END-IF                                                      
040000      IF  WK-EXP-K < ZERO                                         
040100          COMPUTE WK-EXP-K = WK-EXP-K * -1                        
040200          PERFORM B442-SCALE-DOWN                                 
040300              VARYING C4-EXP-I FROM 1 BY 1                        
040400              UNTIL C4-EXP-I > WK-EXP-K                           
040500      END-IF                                                      
040600      .                                                           
040700  B440-99.                                                        
040800      EXIT.                                                       
040900                                                                  
041000  B441-SCALE-UP SECTION.                                          
041100  B441-00.                                                        
041200      MULTIPLY LK-SQRT-RESULT BY 2                                
041300      .                                                           
041400  B441-99.                                                        
041500      EXIT.                                                       
041600                                                                  
041700  B442-SCALE-DOWN SECTION.                                        
041800  B442-00.                                                        
041900      DIVIDE LK-SQRT-RESULT BY 2 GIVING LK-SQRT-RESULT            
042000      .                                                           
042100  B442-99.                                                        
042200      EXIT.                                                       
