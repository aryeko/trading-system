000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDMSGC                                             
000300* Common warning/log message block, COPY'd wherever a program     
000400* writes a line to the run/warning log file (WARN-LOG-FILE).      
000500* Replaces the old per-driver ad-hoc DISPLAY-only error handling; 
000600* modelled on the shop's WSYS022C error-common member.            
000700*----------------------------------------------------------------*
000800*Rev. |Date      |By  |Ticket   |Comment                          
000900*-----|----------|----|---------|------------------------------   
001000*A.00 |1990-05-21|RFH |TRD-0012|Neuerstellung                     
001100*A.01 |2001-09-04|PJT |TRD-0409|Added MSG-SYMBOL so warnings can  
001200*     |          |    |         |be filtered per ticker downstream
001300*----------------------------------------------------------------*
001400  01          MESSAGE-COMMON.                                     
001500      05      MSG-SEVERITY        PIC X(01).                      
001600           88 MSG-WARNING                     VALUE "W".          
001700           88 MSG-TOTAL-LINE                  VALUE "T".          
001800      05      MSG-SYMBOL          PIC X(08).                      
001900      05      MSG-TEXT            PIC X(80).                      
002000      05      FILLER              PIC X(10).                      
002100  01          MSG-LOG-LINE.                                       
002200      05      MSG-LOG-TAG         PIC X(08).                      
002300      05      FILLER              PIC X(01)   VALUE SPACE.        
002400      05      MSG-LOG-BODY        PIC X(90).                      
002500      05      FILLER              PIC X(11)   VALUE SPACES.       
