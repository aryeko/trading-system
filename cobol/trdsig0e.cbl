000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDSIG0M.                                           
000400  AUTHOR. L W KRAMER.                                             
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1994-05-30.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 1994-05-30                                  
001200* Letzte Version   :: A.00.00                                     
001300* Kurzbeschreibung :: SIGNAL ENGINE -- evaluates the entry, exit  
001400*                     and rank rules against each symbol's curated
001500*                     series and emits the ranked signal file.    
001600* Auftrag          :: TRDNEW1                                     
001700* Package          :: BATCH                                       
001800*                                                                 
001900* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002100*----------------------------------------------------------------*
002200* Vers. | Datum      | von | Kommentar                           *
002300*-------|------------|-----|-------------------------------------*
002400*A.00.00|1994-05-30  | LWK | Neuerstellung -- entry/exit vs sma100
002500*       |            |     | only, no rank yet (TRD-0210)         
002600*-------|------------|-----|-------------------------------------*
002700*A.01.00|1996-07-02  | LWK | Added the momentum-63d rank metric   
002800*       |            |     | and the descending-rank SORT step    
002900*-------|------------|-----|-------------------------------------*
003000*A.01.01|1999-01-08  | DMS | Year-2000 remediation: SIG-DATE and  
003100*       |            |     | curated-series dates widened to      
003200*       |            |     | 4-digit CCYY (TRD-Y2K4)              
003300*-------|------------|-----|-------------------------------------*
003400*A.01.02|2004-09-30  | PJT | Missing history now ranks as lowest  
003500*       |            |     | possible score, was excluded before  
003600*----------------------------------------------------------------*
003700*                                                                 
003800* Programmbeschreibung                                            
003900* --------------------                                            
004000* Rule set is fixed by this shop's trading committee, not table   
004100* driven:  entry is close > sma-100, exit is close < sma-100, rank
004200* is momentum-63d.  EXIT beats BUY beats HOLD.  Output is sorted  
004300* descending by rank score, ascending by symbol within tie.       
004400*                                                                 
004500******************************************************************
004600                                                                  
004700  ENVIRONMENT DIVISION.                                           
004800  CONFIGURATION SECTION.                                          
004900  SPECIAL-NAMES.                                                  
005000      UPSI-0 IS SHOW-VERSION-SW                                   
005100          ON STATUS IS SHOW-VERSION                               
005200      CLASS ALPHNUM IS "0123456789"                               
005300                       "abcdefghijklmnopqrstuvwxyz"               
005400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
005500                       " .,;-_!$%&/=*+".                          
005600                                                                  
005700  INPUT-OUTPUT SECTION.                                           
005800  FILE-CONTROL.                                                   
005900      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
006000      SELECT CURBARF        ASSIGN TO #DYNAMIC.                   
006100      SELECT SIGWORKF       ASSIGN TO #DYNAMIC.                   
006200      SELECT SIGOUTF        ASSIGN TO #DYNAMIC.                   
006300      SELECT SORTWK01       ASSIGN TO SORTWK01.                   
006400                                                                  
006500  DATA DIVISION.                                                  
006600  FILE SECTION.                                                   
006700  FD  PARMF.                                                      
006800      COPY    TRDPARM OF "=TRDLIB".                               
006900  FD  CURBARF.                                                    
007000      COPY    TRDBARC OF "=TRDLIB".                               
007100  FD  SIGWORKF.                                                   
007200      COPY    TRDSIGR OF "=TRDLIB".                               
007300  FD  SIGOUTF.                                                    
007400      COPY    TRDSIGR OF "=TRDLIB"                                
007500              REPLACING SIGNAL-RECORD BY SIG-OUT-RECORD.          
007600  SD  SORTWK01.                                                   
007700      COPY    TRDSIGR OF "=TRDLIB"                                
007800              REPLACING SIGNAL-RECORD BY SORT-SIGNAL-RECORD.      
007900                                                                  
008000  WORKING-STORAGE SECTION.                                        
008100      COPY    TRDCOMW OF "=TRDLIB".                               
008200      COPY    TRDMSGC OF "=TRDLIB".                               
008300                                                                  
008400*--------------------------------------------------------------*  
008500* Universe table -- sorted ascending by symbol before processing  
008600*--------------------------------------------------------------*  
008700  01          UNIV-TABLE.                                         
008800      05      UNIV-ROW OCCURS 500 TIMES INDEXED BY UNIV-IX.       
008900          10  UNIV-SYMBOL         PIC X(08).                      
009000  01          UNIV-COUNT          PIC S9(04) COMP VALUE ZERO.     
009100                                                                  
009200*--------------------------------------------------------------*  
009300* Curated-series working table for the symbol under evaluation    
009400*--------------------------------------------------------------*  
009500  01          SER-TABLE.                                          
009600      05      SER-ROW OCCURS 3000 TIMES INDEXED BY SER-IX.        
009700          10  SR-DATE             PIC 9(08).                      
009800          10  SR-CLOSE            PIC S9(07)V9(04).               
009900          10  SR-SMA-100          PIC S9(07)V9(04).               
010000          10  SR-SMA-100-SW       PIC X(01).                      
010100              88 SR-SMA-100-OK                VALUE "Y".          
010200  01          SER-COUNT           PIC S9(04) COMP VALUE ZERO.     
010300                                                                  
010400*--------------------------------------------------------------*  
010500* Rule-evaluation work fields (present symbol, latest row)        
010600*--------------------------------------------------------------*  
010700  01          WK-ENTRY-SW         PIC X(01)   VALUE "N".          
010800      88      WK-ENTRY-TRUE                   VALUE "Y".          
010900  01          WK-EXIT-SW          PIC X(01)   VALUE "N".          
011000      88      WK-EXIT-TRUE                    VALUE "Y".          
011100  01          WK-RANK-SCORE       PIC S9(03)V9(06).               
011200  01          WK-RANK-SW          PIC X(01)   VALUE "N".          
011300      88      WK-RANK-OK                      VALUE "Y".          
011400  01          WK-MOM-63D          PIC S9(03)V9(06).               
011500                                                                  
011600*--------------------------------------------------------------*  
011700* Rank sentinel used when history is too short to rank a symbol --
011800* kept as three REDEFINES views of one low-value literal so the   
011900* sentinel reads clearly at each point of use.                    
012000*--------------------------------------------------------------*  
012100  01          K-RANK-MINIMUM-X.                                   
012200      05      FILLER              PIC X(10) VALUE "-999999999".   
012300  01          K-RANK-MINIMUM-N REDEFINES K-RANK-MINIMUM-X         
012400                                  PIC S9(09).                     
012500  01          K-RANK-MINIMUM-V REDEFINES K-RANK-MINIMUM-X         
012600                                  PIC S9(03)V9(06).               
012700                                                                  
012800*--------------------------------------------------------------*  
012900* Run totals                                                      
013000*--------------------------------------------------------------*  
013100  01          C4-ENTRY-COUNT      PIC S9(04) COMP VALUE ZERO.     
013200  01          C4-EXIT-COUNT       PIC S9(04) COMP VALUE ZERO.     
013300                                                                  
013400*--------------------------------------------------------------*  
013500* Bubble-sort work fields for the universe ordering pass          
013600*--------------------------------------------------------------*  
013700  01          WS-DATA-MISSING-SW  PIC X(01)   VALUE "N".          
013800  01          W-DUMMY-SYMBOL      PIC X(08).                      
013900                                                                  
014000*--------------------------------------------------------------*  
014100* File-name build areas                                           
014200*--------------------------------------------------------------*  
014300  01          ASS-FNAME           PIC X(40).                      
014400  01          ASS-FSTATUS         PIC S9(04) COMP.                
014500  01          WS-ASOF-DATE        PIC 9(08).                      
014600  01          WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.              
014700      05      WS-ASOF-CCYY        PIC 9(04).                      
014800      05      WS-ASOF-MM          PIC 9(02).                      
014900      05      WS-ASOF-DD          PIC 9(02).                      
015000  01          WS-CUR-SYMBOL       PIC X(08).                      
015100                                                                  
015200  LINKAGE SECTION.                                                
015300  01          LK-AS-OF-DATE       PIC 9(08).                      
015400  01          LK-RETURN-CODE      PIC S9(04) COMP.                
015500                                                                  
015600  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
015700                                                                  
015800******************************************************************
015900* Steuerungs-Section                                              
016000******************************************************************
016100  A100-STEUERUNG SECTION.                                         
016200  A100-00.                                                        
016300      PERFORM B000-VORLAUF                                        
016400      IF  PRG-ABORT                                               
016500          MOVE 12 TO LK-RETURN-CODE                               
016600          EXIT PROGRAM                                            
016700      END-IF                                                      
016800                                                                  
016900      PERFORM B100-VERARBEITUNG                                   
017000                                                                  
017100      PERFORM B090-ENDE                                           
017200      MOVE ZERO TO LK-RETURN-CODE                                 
017300      EXIT PROGRAM                                                
017400      .                                                           
017500  A100-99.                                                        
017600      EXIT.                                                       
017700                                                                  
017800******************************************************************
017900* Vorlauf                                                         
018000******************************************************************
018100  B000-VORLAUF SECTION.                                           
018200  B000-00.                                                        
018300      PERFORM C000-INIT                                           
018400      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
018500      PERFORM F100-OPEN-PARMFILE                                  
018600      IF  NOT PRG-ABORT                                           
018700          PERFORM C010-LOAD-PARAMETERS                            
018800          CLOSE PARMF                                             
018900          PERFORM C020-SORT-UNIVERSE                              
019000      END-IF                                                      
019100      PERFORM F200-OPEN-WORKFILE                                  
019200      .                                                           
019300  B000-99.                                                        
019400      EXIT.                                                       
019500                                                                  
019600******************************************************************
019700* Ende -- sort the unranked signals into SIGOUTF and print totals 
019800******************************************************************
019900  B090-ENDE SECTION.                                              
020000  B090-00.                                                        
020100      CLOSE SIGWORKF                                              
020200      PERFORM S100-SORT-SIGNALS                                   
020300                                                                  
020400      MOVE C4-ENTRY-COUNT TO D-NUM4                               
020500      DISPLAY "TRDSIG0M -- entry signals: " D-NUM4                
020600      MOVE C4-EXIT-COUNT  TO D-NUM4                               
020700      DISPLAY "TRDSIG0M -- exit signals:  " D-NUM4                
020800      .                                                           
020900  B090-99.                                                        
021000      EXIT.                                                       
021100                                                                  
021200******************************************************************
021300* Verarbeitung -- one symbol at a time, ascending symbol order    
021400******************************************************************
021500  B100-VERARBEITUNG SECTION.                                      
021600  B100-00.                                                        
021700      MOVE ZERO TO C4-ENTRY-COUNT                                 
021800      MOVE ZERO TO C4-EXIT-COUNT                                  
021900      PERFORM B200-EVAL-SYMBOL                                    
022000          VARYING UNIV-IX FROM 1 BY 1 UNTIL UNIV-IX > UNIV-COUNT  
022100      .                                                           
022200  B100-99.                                                        
022300      EXIT.                                                       
022400                                                                  
022500  B200-EVAL-SYMBOL SECTION.                                       
022600  B200-00.                                                        
022700      MOVE UNIV-SYMBOL(UNIV-IX) TO WS-CUR-SYMBOL                  
022800      MOVE ZERO                 TO SER-COUNT                      
022900                                                                  
023000      PERFORM F300-OPEN-CURFILE                                   
023100      IF  PRG-ABORT                                               
023200          DISPLAY "TRDSIG0M -- no curated series for "            
023300                  WS-CUR-SYMBOL ", symbol skipped"                
023400          SET PRG-OK TO TRUE                                      
023500          GO TO B200-99                                           
023600      END-IF                                                      
023700                                                                  
023800      PERFORM S200-LOAD-SERIES                                    
023900      CLOSE CURBARF                                               
024000                                                                  
024100      IF  SER-COUNT = ZERO                                        
024200          DISPLAY "TRDSIG0M -- empty curated series for "         
024300                  WS-CUR-SYMBOL ", symbol skipped"                
024400          GO TO B200-99                                           
024500      END-IF                                                      
024600                                                                  
024700      SET  SER-IX TO SER-COUNT                                    
024800      PERFORM C100-EVAL-ENTRY-RULE                                
024900      PERFORM C110-EVAL-EXIT-RULE                                 
025000      PERFORM C120-EVAL-RANK                                      
025100      PERFORM S300-WRITE-SIGNAL                                   
025200      .                                                           
025300  B200-99.                                                        
025400      EXIT.                                                       
025500                                                                  
025600******************************************************************
025700* Initialisierung                                                 
025800******************************************************************
025900  C000-INIT SECTION.                                              
026000  C000-00.                                                        
026100      INITIALIZE SWITCHES                                         
026200      MOVE "TRDSIG0M"      TO K-MODULE                            
026300      MOVE "A.01.02 "      TO K-RUN-VERSION                       
026400      .                                                           
026500  C000-99.                                                        
026600      EXIT.                                                       
026700                                                                  
026800******************************************************************
026900* Parameter laden -- nur die Universumsliste wird benoetigt       
027000******************************************************************
027100  C010-LOAD-PARAMETERS SECTION.                                   
027200  C010-00.                                                        
027300      MOVE ZERO TO UNIV-COUNT                                     
027400      SET  FILE-OK TO TRUE                                        
027500      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
027600      IF  NOT PARM-TYPE-CONTROL                                   
027700          DISPLAY "TRDSIG0M -- PARMF control record missing"      
027800          SET PRG-ABORT TO TRUE                                   
027900          GO TO C010-99                                           
028000      END-IF                                                      
028100                                                                  
028200      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
028300      PERFORM C011-LOAD-ONE-UNIV-ROW                              
028400          UNTIL FILE-EOF OR NOT PARM-TYPE-UNIVERSE                
028500      .                                                           
028600  C010-99.                                                        
028700      EXIT.                                                       
028800                                                                  
028900  C011-LOAD-ONE-UNIV-ROW SECTION.                                 
029000  C011-00.                                                        
029100      ADD  1 TO UNIV-COUNT                                        
029200      SET  UNIV-IX TO UNIV-COUNT                                  
029300      MOVE PARM-UNIVERSE-SYMBOL TO UNIV-SYMBOL(UNIV-IX)           
029400      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
029500      .                                                           
029600  C011-99.                                                        
029700      EXIT.                                                       
029800                                                                  
029900******************************************************************
030000* Universum alphabetisch sortieren (Bubble-Sort, altmodisch aber  
030100* fuer eine Handvoll hundert Symbole allemal schnell genug)       
030200******************************************************************
030300  C020-SORT-UNIVERSE SECTION.                                     
030400  C020-00.                                                        
030500      IF  UNIV-COUNT > 1                                          
030600          MOVE "Y" TO WS-DATA-MISSING-SW                          
030700          PERFORM C021-ONE-BUBBLE-PASS                            
030800              UNTIL WS-DATA-MISSING-SW = "N"                      
030900      END-IF                                                      
031000      .                                                           
031100  C020-99.                                                        
031200      EXIT.                                                       
031300                                                                  
031400  C021-ONE-BUBBLE-PASS SECTION.                                   
031500  C021-00.                                                        
031600      MOVE "N" TO WS-DATA-MISSING-SW                              
031700      COMPUTE C4-COUNT = UNIV-COUNT - 1                           
031800      PERFORM C022-COMPARE-ADJACENT                               
031900          VARYING UNIV-IX FROM 1 BY 1 UNTIL UNIV-IX > C4-COUNT    
032000      .                                                           
032100  C021-99.                                                        
032200      EXIT.                                                       
032300                                                                  
032400  C022-COMPARE-ADJACENT SECTION.                                  
032500  C022-00.                                                        
032600      IF  UNIV-SYMBOL(UNIV-IX) > UNIV-SYMBOL(UNIV-IX + 1)         
032700          MOVE UNIV-SYMBOL(UNIV-IX)     TO W-DUMMY-SYMBOL         
032800          MOVE UNIV-SYMBOL(UNIV-IX + 1) TO UNIV-SYMBOL(UNIV-IX)   
032900          MOVE W-DUMMY-SYMBOL   TO UNIV-SYMBOL(UNIV-IX + 1)       
033000          MOVE "Y" TO WS-DATA-MISSING-SW                          
033100      END-IF                                                      
033200      .                                                           
033300  C022-99.                                                        
033400      EXIT.                                                       
033500                                                                  
033600******************************************************************
033700* Entry-Regel:  letzter Close > letzter SMA-100                   
033800******************************************************************
033900  C100-EVAL-ENTRY-RULE SECTION.                                   
034000  C100-00.                                                        
034100      MOVE "N" TO WK-ENTRY-SW                                     
034200      IF  SR-SMA-100-OK(SER-IX)                                   
034300      AND SR-CLOSE(SER-IX) > SR-SMA-100(SER-IX)                   
034400          MOVE "Y" TO WK-ENTRY-SW                                 
034500      END-IF                                                      
034600      .                                                           
034700  C100-99.                                                        
034800      EXIT.                                                       
034900                                                                  
035000******************************************************************
035100* Exit-Regel:  letzter Close < letzter SMA-100                    
035200******************************************************************
035300  C110-EVAL-EXIT-RULE SECTION.                                    
035400  C110-00.                                                        
035500      MOVE "N" TO WK-EXIT-SW                                      
035600      IF  SR-SMA-100-OK(SER-IX)                                   
035700      AND SR-CLOSE(SER-IX) < SR-SMA-100(SER-IX)                   
035800          MOVE "Y" TO WK-EXIT-SW                                  
035900      END-IF                                                      
036000      .                                                           
036100  C110-99.                                                        
036200      EXIT.                                                       
036300                                                                  
036400******************************************************************
036500* Rang-Kennzahl:  Momentum-63d = close/close[-63] - 1             
036600* Fehlt die Historie, gilt der Rang als niedrigstmoeglich         
036700******************************************************************
036800  C120-EVAL-RANK SECTION.                                         
036900  C120-00.                                                        
037000      MOVE ZERO TO WK-MOM-63D                                     
037100      MOVE "N"  TO WK-RANK-SW                                     
037200                                                                  
037300      IF  SER-COUNT > 63                                          
037400          COMPUTE WK-MOM-63D ROUNDED =                            
037500               (SR-CLOSE(SER-IX) / SR-CLOSE(SER-IX - 63)) - 1     
037600          MOVE WK-MOM-63D TO WK-RANK-SCORE                        
037700          MOVE "Y"         TO WK-RANK-SW                          
037800      ELSE                                                        
037900          MOVE K-RANK-MINIMUM-V TO WK-RANK-SCORE                  
038000      END-IF                                                      
038100      .                                                           
038200  C120-99.                                                        
038300      EXIT.                                                       
038400                                                                  
038500******************************************************************
038600* Signal festlegen:  EXIT schlaegt BUY schlaegt HOLD              
038700******************************************************************
038800  C130-DECIDE-SIGNAL SECTION.                                     
038900  C130-00.                                                        
039000      IF  WK-EXIT-TRUE                                            
039100          MOVE "EXIT" TO SIG-SIGNAL OF SIGNAL-RECORD              
039200          ADD  1 TO C4-EXIT-COUNT                                 
039300      ELSE                                                        
039400          IF  WK-ENTRY-TRUE                                       
039500              MOVE "BUY " TO SIG-SIGNAL OF SIGNAL-RECORD          
039600              ADD  1 TO C4-ENTRY-COUNT                            
039700          ELSE                                                    
039800              MOVE "HOLD" TO SIG-SIGNAL OF SIGNAL-RECORD          
039900          END-IF                                                  
040000      END-IF                                                      
040100      .                                                           
040200  C130-99.                                                        
040300      EXIT.                                                       
040400                                                                  
040500******************************************************************
040600* Parameter-Datei oeffnen                                         
040700******************************************************************
040800  F100-OPEN-PARMFILE SECTION.                                     
040900  F100-00.                                                        
041000      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
041100      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
041200                          GIVING ASS-FSTATUS                      
041300      IF  ASS-FSTATUS NOT = ZERO                                  
041400          SET PRG-ABORT TO TRUE                                   
041500      ELSE                                                        
041600          OPEN INPUT PARMF                                        
041700      END-IF                                                      
041800      .                                                           
041900  F100-99.                                                        
042000      EXIT.                                                       
042100                                                                  
042200******************************************************************
042300* Unsortierte Signaldatei zum Schreiben oeffnen                   
042400******************************************************************
042500  F200-OPEN-WORKFILE SECTION.                                     
042600  F200-00.                                                        
042700      MOVE "$TRDDATA.WORK.TRDSIGW" TO ASS-FNAME                   
042800      ENTER "COBOLASSIGN" USING  SIGWORKF, ASS-FNAME              
042900                          GIVING ASS-FSTATUS                      
043000      OPEN OUTPUT SIGWORKF                                        
043100      .                                                           
043200  F200-99.                                                        
043300      EXIT.                                                       
043400                                                                  
043500******************************************************************
043600* Kurierte Datei des laufenden Symbols oeffnen                    
043700******************************************************************
043800  F300-OPEN-CURFILE SECTION.                                      
043900  F300-00.                                                        
044000      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
044100             WS-CUR-SYMBOL      DELIMITED BY SPACE                
044200        INTO ASS-FNAME                                            
044300      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
044400                          GIVING ASS-FSTATUS                      
044500      IF  ASS-FSTATUS NOT = ZERO                                  
044600          SET PRG-ABORT TO TRUE                                   
044700      ELSE                                                        
044800          OPEN INPUT CURBARF                                      
044900      END-IF                                                      
045000      .                                                           
045100  F300-99.                                                        
045200      EXIT.                                                       
045300                                                                  
045400******************************************************************
045500* Sortierlauf -- nach Rang absteigend, Symbol aufsteigend         
045600******************************************************************
045700  S100-SORT-SIGNALS SECTION.                                      
045800  S100-00.                                                        
045900      MOVE "$TRDDATA.SIGNALS.TRDSIGF" TO ASS-FNAME                
046000      ENTER "COBOLASSIGN" USING  SIGOUTF, ASS-FNAME               
046100                          GIVING ASS-FSTATUS                      
046200                                                                  
046300      SORT SORTWK01                                               
046400           ON DESCENDING KEY SIG-RANK-SCORE OF SORT-SIGNAL-RECORD 
046500              ASCENDING  KEY SIG-SYMBOL     OF SORT-SIGNAL-RECORD 
046600           USING  SIGWORKF                                        
046700           GIVING SIGOUTF                                         
046800      .                                                           
046900  S100-99.                                                        
047000      EXIT.                                                       
047100                                                                  
047200******************************************************************
047300* Kurierte Zeilen des Symbols ins Arbeitsfeld laden               
047400******************************************************************
047500  S200-LOAD-SERIES SECTION.                                       
047600  S200-00.                                                        
047700      SET  FILE-OK TO TRUE                                        
047800      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
047900      PERFORM S201-LOAD-ONE-ROW UNTIL FILE-EOF                    
048000      .                                                           
048100  S200-99.                                                        
048200      EXIT.                                                       
048300                                                                  
048400  S201-LOAD-ONE-ROW SECTION.                                      
048500  S201-00.                                                        
048600*    Curated rows run in ascending date order.  A backtest run    
048700*    passes a past LK-AS-OF-DATE, so once the file runs past that 
048800*    date we stop the load right there -- the series must not see 
048900*    bars that had not printed yet as of the simulated day        
049000*    (TRD-0421).  Nightly runs are unaffected -- the file never   
049100*    carries a date past today to begin with.                     
049200      IF  BAR-DATE > WS-ASOF-DATE                                 
049300          SET  FILE-EOF TO TRUE                                   
049400          GO TO S201-99                                           
049500      END-IF                                                      
049600      ADD  1 TO SER-COUNT                                         
049700      SET  SER-IX TO SER-COUNT                                    
049800      MOVE BAR-DATE            TO SR-DATE(SER-IX)                 
049900      MOVE BAR-CLOSE            TO SR-CLOSE(SER-IX)               
050000      MOVE BAR-SMA-100          TO SR-SMA-100(SER-IX)             
050100      MOVE BAR-SMA-100-IND      TO SR-SMA-100-SW(SER-IX)          
050200      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
050300      .                                                           
050400  S201-99.                                                        
050500      EXIT.                                                       
050600                                                                  
050700******************************************************************
050800* Signalsatz ins unsortierte Arbeitsfile schreiben                
050900******************************************************************
051000  S300-WRITE-SIGNAL SECTION.                                      
051100  S300-00.                                                        
051200      MOVE SPACES          TO SIGNAL-RECORD                       
051300      MOVE WS-ASOF-DATE    TO SIG-DATE OF SIGNAL-RECORD           
051400      MOVE WS-CUR-SYMBOL   TO SIG-SYMBOL OF SIGNAL-RECORD         
051500      PERFORM C130-DECIDE-SIGNAL                                  
051600      MOVE WK-RANK-SCORE   TO SIG-RANK-SCORE OF SIGNAL-RECORD     
051700      MOVE WK-RANK-SW      TO SIG-RANK-IND OF SIGNAL-RECORD       
051800      MOVE WK-MOM-63D      TO SIG-MOM-63D OF SIGNAL-RECORD        
051900      MOVE WK-RANK-SW      TO SIG-MOM-IND OF SIGNAL-RECORD        
052000      WRITE SIGNAL-RECORD                                         
052100      .                                                           
052200  S300-99.                                                        
052300      EXIT.                                                       
