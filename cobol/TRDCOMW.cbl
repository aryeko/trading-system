000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDCOMW                                             
000300* Common working-storage block for the TRD (Trading Batch) suite. 
000400* COPY this member into WORKING-STORAGE SECTION of every TRD      
000500* program so the switch/counter/constant conventions stay uniform 
000600* across the nightly run.                                         
000700*----------------------------------------------------------------*
000800*Rev. |Date      |By  |Ticket   |Comment                          
000900*-----|----------|----|---------|------------------------------   
001000*A.00 |1989-02-06|RFH |TRD-0001|Neuerstellung (split out of the   
001100*     |          |    |         |per-program COMP/SWITCH blocks)  
001200*A.01 |1994-11-14|LWK |TRD-0247|Added C18- accumulator for the    
001300*     |          |    |         |backtest equity totals           
001400*A.02 |1999-01-08|DMS |TRD-Y2K1|Year-2000 remediation: widened    
001500*     |          |    |         |WS-RUN-CCYY to 4 digits          
001600*----------------------------------------------------------------*
001700  01          COMP-FIELDS.                                        
001800      05      C4-ANZ              PIC S9(04) COMP.                
001900      05      C4-COUNT            PIC S9(04) COMP.                
002000      05      C4-I1               PIC S9(04) COMP.                
002100      05      C4-I2               PIC S9(04) COMP.                
002200      05      C4-I3                PIC S9(04) COMP.               
002300      05      C4-LEN              PIC S9(04) COMP.                
002400      05      C4-PTR              PIC S9(04) COMP.                
002500      05      C4-SUBSCRIPT        PIC S9(04) COMP.                
002600      05      C4-SYMBOL-COUNT     PIC S9(04) COMP.                
002700      05      C9-COUNT            PIC S9(09) COMP.                
002800      05      C9-TOTAL            PIC S9(09) COMP.                
002900      05      C18-ACCUM           PIC S9(18) COMP.                
003000*-----------------------------------------------------------------
003100* Display-Fields: prefix D  (edited fields for DISPLAY/report use)
003200*-----------------------------------------------------------------
003300  01          DISPLAY-FIELDS.                                     
003400      05      D-NUM4              PIC -9(04).                     
003500      05      D-NUM6              PIC -9(06).                     
003600      05      D-NUM9              PIC -9(09).                     
003700      05      D-DATE8             PIC 9(08).                      
003800*-----------------------------------------------------------------
003900* Fields with constant content: prefix K                          
004000*-----------------------------------------------------------------
004100  01          CONSTANT-FIELDS.                                    
004200      05      K-MODULE            PIC X(08).                      
004300      05      K-RUN-VERSION       PIC X(08).                      
004400      05      K-SIDE-BUY          PIC X(04) VALUE "BUY ".         
004500      05      K-SIDE-SELL         PIC X(04) VALUE "SELL".         
004600      05      K-SIG-BUY           PIC X(04) VALUE "BUY ".         
004700      05      K-SIG-HOLD          PIC X(04) VALUE "HOLD".         
004800      05      K-SIG-EXIT          PIC X(04) VALUE "EXIT".         
004900*----------------------------------------------------------------*
005000* Conditional fields: switches used by every program              
005100*----------------------------------------------------------------*
005200  01          SWITCHES.                                           
005300      05      FILE-STATUS         PIC X(02).                      
005400           88 FILE-OK                         VALUE "00".         
005500           88 FILE-EOF                        VALUE "10".         
005600           88 FILE-NOK                        VALUE "01" THRU "09"
005700                                                     "11" THRU "99
005800      05      PRG-STATUS          PIC 9       VALUE ZERO.         
005900           88 PRG-OK                          VALUE ZERO.         
006000           88 PRG-ABORT                       VALUE 1.            
006100      05      WS-EOF-SW           PIC X(01)   VALUE "N".          
006200           88 WS-EOF                          VALUE "Y".          
006300      05      WS-DATA-MISSING-SW  PIC X(01)   VALUE "N".          
006400           88 WS-DATA-MISSING                 VALUE "Y".          
006500*-----------------------------------------------------------------
006600* further work fields                                             
006700*-----------------------------------------------------------------
006800  01          WORK-FIELDS.                                        
006900      05      W-DUMMY             PIC X(02).                      
007000      05      FILLER              PIC X(06).                      
007100*-----------------------------------------------------------------
007200* Run date/timestamp fields (used for report headers)             
007300*-----------------------------------------------------------------
007400  01          WS-RUN-TIMESTAMP.                                   
007500      05      WS-RUN-CCYYMMDD.                                    
007600         10   WS-RUN-CCYY         PIC 9(04).                      
007700         10   WS-RUN-MM           PIC 9(02).                      
007800         10   WS-RUN-DD           PIC 9(02).                      
007900      05      WS-RUN-HHMMSS.                                      
008000         10   WS-RUN-HH           PIC 9(02).                      
008100         10   WS-RUN-MI           PIC 9(02).                      
008200         10   WS-RUN-SS           PIC 9(02).                      
008300  01          WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP.      
008400      05      WS-RUN-TIMESTAMP-14 PIC 9(14).                      
