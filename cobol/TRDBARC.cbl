000100*----------------------------------------------------------------*
000200* TRDLIB  --  TRDBARC                                             
000300* Curated bar record -- the canonical per-symbol/per-day dataset  
000400* produced by TRDPRE0M and read by every downstream engine.       
000500* One sequential file per symbol, fixed length, ascending BAR-DATE
000600*----------------------------------------------------------------*
000700*Rev. |Date      |By  |Ticket   |Comment                          
000800*-----|----------|----|---------|------------------------------   
000900*A.00 |1991-03-11|RFH |TRD-0033|Neuerstellung                     
001000*A.01 |1996-07-02|LWK |TRD-0301|Added rolling-peak field for the  
001100*     |          |    |         |drawdown alert work in TRDRSK0M  
001200*A.02 |1999-01-08|DMS |TRD-Y2K2|Year-2000: BAR-DATE widened to an 
001300*     |          |    |         |8-digit CCYYMMDD field           
001400*----------------------------------------------------------------*
001500  01          CURATED-BAR-RECORD.                                 
001600      05      BAR-DATE            PIC 9(08).                      
001700      05      BAR-DATE-R REDEFINES BAR-DATE.                      
001800         10   BAR-DATE-CCYY       PIC 9(04).                      
001900         10   BAR-DATE-MM         PIC 9(02).                      
002000         10   BAR-DATE-DD         PIC 9(02).                      
002100      05      BAR-SYMBOL          PIC X(08).                      
002200      05      BAR-OPEN            PIC S9(07)V9(04).               
002300      05      BAR-HIGH            PIC S9(07)V9(04).               
002400      05      BAR-LOW             PIC S9(07)V9(04).               
002500      05      BAR-CLOSE           PIC S9(07)V9(04).               
002600      05      BAR-ADJ-CLOSE       PIC S9(07)V9(04).               
002700      05      BAR-VOLUME          PIC 9(12).                      
002800      05      BAR-MISSING-FLAG    PIC X(01).                      
002900           88 BAR-CLOSE-MISSING               VALUE "Y".          
003000           88 BAR-CLOSE-PRESENT               VALUE "N".          
003100      05      BAR-SMA-100         PIC S9(07)V9(04).               
003200      05      BAR-SMA-100-IND     PIC X(01).                      
003300           88 BAR-SMA-100-PRESENT             VALUE "Y".          
003400      05      BAR-SMA-200         PIC S9(07)V9(04).               
003500      05      BAR-SMA-200-IND     PIC X(01).                      
003600           88 BAR-SMA-200-PRESENT             VALUE "Y".          
003700      05      BAR-RET-1D          PIC S9(03)V9(06).               
003800      05      BAR-RET-1D-IND      PIC X(01).                      
003900           88 BAR-RET-1D-PRESENT              VALUE "Y".          
004000      05      BAR-RET-20D         PIC S9(03)V9(06).               
004100      05      BAR-RET-20D-IND     PIC X(01).                      
004200           88 BAR-RET-20D-PRESENT             VALUE "Y".          
004300      05      BAR-ROLLING-PEAK    PIC S9(07)V9(04).               
004400      05      BAR-PEAK-IND        PIC X(01).                      
004500           88 BAR-PEAK-PRESENT                VALUE "Y".          
004600      05      FILLER              PIC X(10).                      
