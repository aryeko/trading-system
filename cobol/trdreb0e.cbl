000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDREB0M.                                           
000400  AUTHOR. L W KRAMER.                                             
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1995-01-09.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 2004-06-15                                  
001200* Letzte Version   :: A.01.04                                     
001300* Kurzbeschreibung :: REBALANCE ENGINE -- cadence gate, candidate 
001400*                     selection from the signal file, equal- or   
001500*                     score-weight target build, order generation 
001600*                     from weight deltas, turnover cap.           
001700* Auftrag          :: TRDNEW1                                     
001800* Package          :: BATCH                                       
001900*                                                                 
002000* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002200*----------------------------------------------------------------*
002300* Vers. | Datum      | von | Kommentar                           *
002400*-------|------------|-----|-------------------------------------*
002500*A.00.00|1995-01-09  | LWK | Neuerstellung -- cadence gate,       
002600*       |            |     | candidate/exit split, equal-weight   
002700*       |            |     | targets and orders only (TRD-0244)   
002800*-------|------------|-----|-------------------------------------*
002900*A.01.00|1995-11-02  | LWK | Added score-weight mode and the      
003000*       |            |     | NEW-candidate rank<=0 exclusion      
003100*       |            |     | (TRD-0260)                           
003200*-------|------------|-----|-------------------------------------*
003300*A.01.01|1996-09-18  | LWK | Added the turnover cap enforcement   
003400*       |            |     | loop -- repeated rebuild dropping the
003500*       |            |     | lowest-ranked NEW candidate (TRD-288)
003600*-------|------------|-----|-------------------------------------*
003700*A.01.02|1999-01-11  | DMS | Year-2000 remediation: as-of and     
003800*       |            |     | signal dates widened to CCYY (TRD-   
003900*       |            |     | Y2K2)                                
004000*-------|------------|-----|-------------------------------------*
004100*A.01.03|2003-04-30  | PJT | Capacity floor and min-weight check  
004200*       |            |     | now carry the same rounding-guard    
004300*       |            |     | tolerance already used in TRDPRE0M   
004400*       |            |     | (TRD-0518)                           
004500*-------|------------|-----|-------------------------------------*
004600*A.01.04|2004-06-15  | PJT | Appends a run-log summary line for   
004700*       |            |     | the new report builder (TRD-0252)    
004800*----------------------------------------------------------------*
004900*                                                                 
005000* Programmbeschreibung                                            
005100* --------------------                                            
005200* Runs after TRDSIG0M and TRDRSK0M in the run book.  On a cadence 
005300* day it turns the ranked signal file into target weights and buy/
005400* sell order intents subject to the position-count, min-weight,   
005500* cash-buffer and turnover-cap limits in PARMF.  On a non-cadence 
005600* day, or when there are no candidates, it writes empty target and
005700* order files and reports the reason in WS-STATUS-CODE.           
005800*                                                                 
005900******************************************************************
006000                                                                  
006100  ENVIRONMENT DIVISION.                                           
006200  CONFIGURATION SECTION.                                          
006300  SPECIAL-NAMES.                                                  
006400      UPSI-0 IS SHOW-VERSION-SW                                   
006500          ON STATUS IS SHOW-VERSION                               
006600      CLASS ALPHNUM IS "0123456789"                               
006700                       "abcdefghijklmnopqrstuvwxyz"               
006800                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
006900                       " .,;-_!$%&/=*+".                          
007000                                                                  
007100  INPUT-OUTPUT SECTION.                                           
007200  FILE-CONTROL.                                                   
007300      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
007400      SELECT HOLDF          ASSIGN TO #DYNAMIC.                   
007500      SELECT SIGNALF        ASSIGN TO #DYNAMIC.                   
007600      SELECT CURBARF        ASSIGN TO #DYNAMIC.                   
007700      SELECT TARGETWORKF    ASSIGN TO #DYNAMIC.                   
007800      SELECT TARGETF        ASSIGN TO #DYNAMIC.                   
007900      SELECT ORDERWORKF     ASSIGN TO #DYNAMIC.                   
008000      SELECT ORDERF         ASSIGN TO #DYNAMIC.                   
008100      SELECT SORTWK01       ASSIGN TO SORTWK01.                   
008200      SELECT SORTWK02       ASSIGN TO SORTWK02.                   
008300      SELECT RUNLOGF        ASSIGN TO #DYNAMIC.                   
008400                                                                  
008500  DATA DIVISION.                                                  
008600  FILE SECTION.                                                   
008700  FD  PARMF.                                                      
008800      COPY    TRDPARM OF "=TRDLIB".                               
008900  FD  HOLDF.                                                      
009000      COPY    TRDHOLD OF "=TRDLIB".                               
009100  FD  SIGNALF.                                                    
009200      COPY    TRDSIGR OF "=TRDLIB".                               
009300  FD  CURBARF.                                                    
009400      COPY    TRDBARC OF "=TRDLIB".                               
009500  FD  TARGETWORKF.                                                
009600      COPY    TRDTGTR OF "=TRDLIB".                               
009700  FD  TARGETF.                                                    
009800      COPY    TRDTGTR OF "=TRDLIB"                                
009900              REPLACING TARGET-RECORD BY TARGET-OUT-RECORD.       
010000  SD  SORTWK01.                                                   
010100      COPY    TRDTGTR OF "=TRDLIB"                                
010200              REPLACING TARGET-RECORD BY SORT-TARGET-RECORD.      
010300  FD  ORDERWORKF.                                                 
010400      COPY    TRDORDR OF "=TRDLIB".                               
010500  FD  ORDERF.                                                     
010600      COPY    TRDORDR OF "=TRDLIB"                                
010700              REPLACING ORDER-RECORD BY ORDER-OUT-RECORD.         
010800  SD  SORTWK02.                                                   
010900      COPY    TRDORDR OF "=TRDLIB"                                
011000              REPLACING ORDER-RECORD BY SORT-ORDER-RECORD.        
011100  FD  RUNLOGF.                                                    
011200      COPY    TRDRLOG OF "=TRDLIB".                               
011300                                                                  
011400  WORKING-STORAGE SECTION.                                        
011500      COPY    TRDCOMW OF "=TRDLIB".                               
011600      COPY    TRDMSGC OF "=TRDLIB".                               
011700                                                                  
011800*--------------------------------------------------------------*  
011900* Held-position table, loaded from HOLDF, symbol order as filed   
012000*--------------------------------------------------------------*  
012100  01          HELD-TABLE.                                         
012200      05      HELD-ROW OCCURS 500 TIMES INDEXED BY HELD-IX.       
012300          10  HELD-SYMBOL         PIC X(08).                      
012400          10  HELD-QTY            PIC S9(09)V9(06).               
012500  01          HELD-COUNT          PIC S9(04) COMP VALUE ZERO.     
012600  01          WK-HELD-CASH        PIC S9(11)V9(02).               
012700                                                                  
012800*--------------------------------------------------------------*  
012900* Signal table, loaded from SIGNALF -- already rank desc, symbol  
013000* asc as written by TRDSIG0M, order is preserved and relied on    
013100*--------------------------------------------------------------*  
013200  01          SIG-TABLE.                                          
013300      05      SIG-ROW OCCURS 500 TIMES INDEXED BY SIG-IX.         
013400          10  SG-SYMBOL           PIC X(08).                      
013500          10  SG-SIGNAL           PIC X(04).                      
013600          10  SG-SCORE            PIC S9(03)V9(06).               
013700  01          SIG-COUNT           PIC S9(04) COMP VALUE ZERO.     
013800                                                                  
013900*--------------------------------------------------------------*  
014000* Price table -- one row per symbol needing a latest-close look-  
014100* up (union of the signal file and the held book)                 
014200*--------------------------------------------------------------*  
014300  01          PRICE-TABLE.                                        
014400      05      PRICE-ROW OCCURS 500 TIMES INDEXED BY PRC-IX.       
014500          10  PRC-SYMBOL          PIC X(08).                      
014600          10  PRC-CLOSE           PIC S9(07)V9(04).               
014700  01          PRICE-COUNT         PIC S9(04) COMP VALUE ZERO.     
014800                                                                  
014900*--------------------------------------------------------------*  
015000* Candidate table -- non-EXIT signals with a price, in the same   
015100* rank desc/symbol asc order as SIG-TABLE                         
015200*--------------------------------------------------------------*  
015300  01          CAND-TABLE.                                         
015400      05      CAND-ROW OCCURS 500 TIMES INDEXED BY CAND-IX.       
015500          10  CD-SYMBOL           PIC X(08).                      
015600          10  CD-SIGNAL           PIC X(04).                      
015700          10  CD-SCORE            PIC S9(03)V9(06).               
015800          10  CD-NEW-SW           PIC X(01).                      
015900              88 CD-IS-NEW                    VALUE "Y".          
016000          10  CD-ACTIVE-SW        PIC X(01).                      
016100              88 CD-ACTIVE                    VALUE "Y".          
016200          10  CD-WEIGHT           PIC S9(01)V9(06).               
016300  01          CAND-COUNT          PIC S9(04) COMP VALUE ZERO.     
016400  01          CAND-SEL-COUNT      PIC S9(04) COMP VALUE ZERO.     
016500  01          CAND-ACTIVE-COUNT   PIC S9(04) COMP VALUE ZERO.     
016600                                                                  
016700*--------------------------------------------------------------*  
016800* Exit table -- EXIT signals that are currently held              
016900*--------------------------------------------------------------*  
017000  01          EXIT-TABLE.                                         
017100      05      EXIT-ROW OCCURS 500 TIMES INDEXED BY EXIT-IX.       
017200          10  EX-SYMBOL           PIC X(08).                      
017300  01          EXIT-COUNT          PIC S9(04) COMP VALUE ZERO.     
017400                                                                  
017500*--------------------------------------------------------------*  
017600* Target table -- one row per selected candidate plus one weight- 
017700* zero row per exit, built fresh on every turnover-cap pass       
017800*--------------------------------------------------------------*  
017900  01          TARGET-TABLE.                                       
018000      05      TARGET-ROW OCCURS 500 TIMES INDEXED BY TGT-IX.      
018100          10  TT-SYMBOL           PIC X(08).                      
018200          10  TT-WEIGHT           PIC S9(01)V9(06).               
018300          10  TT-RATIONALE        PIC X(30).                      
018400  01          TARGET-COUNT        PIC S9(04) COMP VALUE ZERO.     
018500                                                                  
018600*--------------------------------------------------------------*  
018700* Order table -- one row per symbol with a material weight delta, 
018800* built fresh on every turnover-cap pass                          
018900*--------------------------------------------------------------*  
019000  01          ORDER-TABLE.                                        
019100      05      ORDER-ROW OCCURS 500 TIMES INDEXED BY ORD-IX.       
019200          10  OT-SYMBOL           PIC X(08).                      
019300          10  OT-SIDE             PIC X(04).                      
019400          10  OT-QTY              PIC S9(09)V9(06).               
019500          10  OT-NOTIONAL         PIC S9(11)V9(02).               
019600  01          ORDER-COUNT         PIC S9(04) COMP VALUE ZERO.     
019700                                                                  
019800*--------------------------------------------------------------*  
019900* Union table -- current holdings plus every target symbol, used  
020000* to drive the order-generation pass                              
020100*--------------------------------------------------------------*  
020200  01          UNION-TABLE.                                        
020300      05      UNION-ROW OCCURS 500 TIMES INDEXED BY UN-IX.        
020400          10  UN-SYMBOL           PIC X(08).                      
020500  01          UNION-COUNT         PIC S9(04) COMP VALUE ZERO.     
020600                                                                  
020700*--------------------------------------------------------------*  
020800* Control-record values carried from PARMF                        
020900*--------------------------------------------------------------*  
021000  01          CTL-CADENCE         PIC X(08).                      
021100  01          CTL-MAX-POSITIONS   PIC 9(03).                      
021200  01          CTL-EQUAL-WEIGHT-SW PIC X(01).                      
021300      88      CTL-EQUAL-WEIGHT                VALUE "Y".          
021400  01          CTL-MIN-WEIGHT      PIC S9(01)V9(06).               
021500  01          CTL-CASH-BUFFER     PIC S9(01)V9(06).               
021600  01          CTL-TURNOVER-CAP    PIC S9(01)V9(06).               
021700  01          CTL-TURNOVER-CAP-SW PIC X(01).                      
021800      88      CTL-TURNOVER-CAP-SET            VALUE "Y".          
021900                                                                  
022000*--------------------------------------------------------------*  
022100* Run status -- one of five terminal states, printed at the end   
022200*--------------------------------------------------------------*  
022300  01          WS-STATUS-CODE      PIC X(15) VALUE "REBALANCE".    
022400      88      WS-STATUS-REBALANCE             VALUE "REBALANCE".  
022500      88      WS-STATUS-NO-REBAL         VALUE "NO_REBALANCE".    
022600      88      WS-STATUS-NO-CAND          VALUE "NO_CANDIDATES".   
022700      88      WS-STATUS-NO-CAP           VALUE "NO_CAPACITY".     
022800      88      WS-STATUS-TURN-LIM         VALUE "TURNOVER_LIMIT".  
022900  01          WS-SKIP-SW          PIC X(01)   VALUE "N".          
023000      88      WS-SKIP-RUN                     VALUE "Y".          
023100                                                                  
023200*--------------------------------------------------------------*  
023300* Capacity and weight work fields                                 
023400*--------------------------------------------------------------*  
023500  01          WK-TOLERANCE        PIC S9(01)V9(06) VALUE .000001. 
023600  01          WK-AVAIL-WEIGHT     PIC S9(01)V9(06).               
023700  01          WK-MAX-ALLOWED      PIC 9(03)   COMP.               
023800  01          WK-SCORE-SUM        PIC S9(05)V9(06).               
023900  01          WK-PER-WEIGHT       PIC S9(01)V9(06).               
024000                                                                  
024100*--------------------------------------------------------------*  
024200* Order-generation and turnover work fields                       
024300*--------------------------------------------------------------*  
024400  01          WK-TOTAL-VALUE      PIC S9(11)V9(02).               
024500  01          WK-CUR-QTY          PIC S9(09)V9(06).               
024600  01          WK-CUR-PRICE        PIC S9(07)V9(04).               
024700  01          WK-CUR-WEIGHT       PIC S9(01)V9(06).               
024800  01          WK-TGT-WEIGHT       PIC S9(01)V9(06).               
024900  01          WK-TGT-QTY          PIC S9(09)V9(06).               
025000  01          WK-DELTA-QTY        PIC S9(09)V9(06).               
025100  01          WK-TURNOVER-SUM     PIC S9(05)V9(06).               
025200  01          WK-TURNOVER         PIC S9(03)V9(06).               
025300  01          WK-CUR-SYMBOL       PIC X(08).                      
025400  01          WK-FOUND-SW         PIC X(01).                      
025500      88      WK-FOUND                         VALUE "Y".         
025600                                                                  
025700*--------------------------------------------------------------*  
025800* Run-log summary line -- carries the status/turnover facts       
025900* forward to the report builder (TRD-0252)                        
026000*--------------------------------------------------------------*  
026100  01          WK-REB-SUMMARY.                                     
026200      05      WK-REB-STATUS-LBL   PIC X(07) VALUE "STATUS=".      
026300      05      WK-REB-STATUS       PIC X(15).                      
026400      05      FILLER              PIC X(01) VALUE SPACE.          
026500      05      WK-REB-TGT-LBL      PIC X(05) VALUE "TGTS=".        
026600      05      WK-REB-TARGETS      PIC 9(04).                      
026700      05      FILLER              PIC X(01) VALUE SPACE.          
026800      05      WK-REB-ORD-LBL      PIC X(05) VALUE "ORDS=".        
026900      05      WK-REB-ORDERS       PIC 9(04).                      
027000      05      FILLER              PIC X(01) VALUE SPACE.          
027100      05      WK-REB-TURN-LBL     PIC X(05) VALUE "TURN=".        
027200      05      WK-REB-TURNOVER     PIC S9(01)V9(06).               
027300      05      FILLER              PIC X(18) VALUE SPACES.         
027400                                                                  
027500*--------------------------------------------------------------*  
027600* Latest-row buffer -- curated file read forward to EOF, whatever 
027700* remains in the buffer at end of file is the latest bar          
027800*--------------------------------------------------------------*  
027900  01          WK-ROWS-READ        PIC S9(04) COMP VALUE ZERO.     
028000  01          WK-BAR-CLOSE        PIC S9(07)V9(04).               
028100                                                                  
028200*--------------------------------------------------------------*  
028300* File-name build areas and as-of date breakdown                  
028400*--------------------------------------------------------------*  
028500  01          ASS-FNAME           PIC X(40).                      
028600  01          ASS-FSTATUS         PIC S9(04) COMP.                
028700  01          WS-ASOF-DATE        PIC 9(08).                      
028800  01          WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.              
028900      05      WS-ASOF-CCYY        PIC 9(04).                      
029000      05      WS-ASOF-MM          PIC 9(02).                      
029100      05      WS-ASOF-DD          PIC 9(02).                      
029200                                                                  
029300*--------------------------------------------------------------*  
029400* Cadence-gate date arithmetic -- month-walk to find the last     
029500* business day of the as-of month, and the day-of-week of the     
029600* as-of date, both by Zeller's congruence (no intrinsic date      
029700* functions on this compiler)                                     
029800*--------------------------------------------------------------*  
029900  01          WS-WORK-DATE        PIC 9(08).                      
030000  01          WS-WORK-DATE-R REDEFINES WS-WORK-DATE.              
030100      05      WS-WORK-CCYY        PIC 9(04).                      
030200      05      WS-WORK-MM          PIC 9(02).                      
030300      05      WS-WORK-DD          PIC 9(02).                      
030400  01          WS-DOW              PIC 9(01).                      
030500  01          WS-DOW-RAW           PIC S9(04) COMP.               
030600  01          WS-DOW-SUM          PIC S9(04) COMP.                
030700  01          WS-ZW1              PIC S9(04) COMP.                
030800  01          WS-ZW2              PIC S9(04) COMP.                
030900  01          WS-ZW3              PIC S9(04) COMP.                
031000  01          WS-LEAP-SW          PIC X(01).                      
031100      88      WS-LEAP-YEAR                    VALUE "Y".          
031200                                                                  
031300  01          MONTH-LEN-INIT.                                     
031400      05      FILLER  PIC 9(02) VALUE 31.                         
031500      05      FILLER  PIC 9(02) VALUE 28.                         
031600      05      FILLER  PIC 9(02) VALUE 31.                         
031700      05      FILLER  PIC 9(02) VALUE 30.                         
031800      05      FILLER  PIC 9(02) VALUE 31.                         
031900      05      FILLER  PIC 9(02) VALUE 30.                         
032000      05      FILLER  PIC 9(02) VALUE 31.                         
032100      05      FILLER  PIC 9(02) VALUE 31.                         
032200      05      FILLER  PIC 9(02) VALUE 30.                         
032300      05      FILLER  PIC 9(02) VALUE 31.                         
032400      05      FILLER  PIC 9(02) VALUE 30.                         
032500      05      FILLER  PIC 9(02) VALUE 31.                         
032600  01          MONTH-LEN-TABLE REDEFINES MONTH-LEN-INIT.           
032700      05      MONTH-LEN           PIC 9(02) OCCURS 12 TIMES.      
032800                                                                  
032900  LINKAGE SECTION.                                                
033000  01          LK-AS-OF-DATE       PIC 9(08).                      
033100  01          LK-RETURN-CODE      PIC S9(04) COMP.                
033200                                                                  
033300  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
033400                                                                  
033500******************************************************************
033600* Steuerungs-Section                                              
033700******************************************************************
033800  A100-STEUERUNG SECTION.                                         
033900  A100-00.                                                        
034000      PERFORM B000-VORLAUF                                        
034100      IF  PRG-ABORT                                               
034200          MOVE 12 TO LK-RETURN-CODE                               
034300          EXIT PROGRAM                                            
034400      END-IF                                                      
034500                                                                  
034600      PERFORM B100-VERARBEITUNG                                   
034700                                                                  
034800      PERFORM B090-ENDE                                           
034900      MOVE ZERO TO LK-RETURN-CODE                                 
035000      EXIT PROGRAM                                                
035100      .                                                           
035200  A100-99.                                                        
035300      EXIT.                                                       
035400                                                                  
035500******************************************************************
035600* Vorlauf -- parameters, cadence gate, holdings and signals       
035700******************************************************************
035800  B000-VORLAUF SECTION.                                           
035900  B000-00.                                                        
036000      PERFORM C000-INIT                                           
036100      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
036200                                                                  
036300      PERFORM F100-OPEN-PARMFILE                                  
036400      IF  NOT PRG-ABORT                                           
036500          PERFORM C010-LOAD-PARAMETERS                            
036600          CLOSE PARMF                                             
036700      END-IF                                                      
036800                                                                  
036900      IF  NOT PRG-ABORT                                           
037000          PERFORM C020-CADENCE-GATE                               
037100      END-IF                                                      
037200                                                                  
037300      IF  NOT PRG-ABORT AND NOT WS-SKIP-RUN                       
037400          PERFORM F150-OPEN-HOLDFILE                              
037500          IF  NOT PRG-ABORT                                       
037600              PERFORM C030-LOAD-HOLDINGS                          
037700              CLOSE HOLDF                                         
037800          END-IF                                                  
037900      END-IF                                                      
038000                                                                  
038100      IF  NOT PRG-ABORT AND NOT WS-SKIP-RUN                       
038200          PERFORM F160-OPEN-SIGNALFILE                            
038300          IF  NOT PRG-ABORT                                       
038400              PERFORM C040-LOAD-SIGNALS                           
038500              CLOSE SIGNALF                                       
038600              IF  SIG-COUNT = ZERO                                
038700                  SET WS-STATUS-NO-CAND TO TRUE                   
038800                  SET WS-SKIP-RUN TO TRUE                         
038900              END-IF                                              
039000          END-IF                                                  
039100      END-IF                                                      
039200                                                                  
039300      IF  NOT PRG-ABORT AND NOT WS-SKIP-RUN                       
039400          PERFORM C050-BUILD-PRICE-TABLE                          
039500      END-IF                                                      
039600      .                                                           
039700  B000-99.                                                        
039800      EXIT.                                                       
039900                                                                  
040000******************************************************************
040100* Ende -- print the run totals                                    
040200******************************************************************
040300  B090-ENDE SECTION.                                              
040400  B090-00.                                                        
040500      MOVE TARGET-COUNT TO D-NUM4                                 
040600      DISPLAY "TRDREB0M -- as-of " WS-ASOF-DATE                   
040700              " status " WS-STATUS-CODE " targets " D-NUM4        
040800      MOVE ORDER-COUNT TO D-NUM4                                  
040900      DISPLAY "TRDREB0M -- orders " D-NUM4                        
041000              " turnover " WK-TURNOVER                            
041100                                                                  
041200      PERFORM F400-WRITE-RUNLOG                                   
041300      .                                                           
041400  B090-99.                                                        
041500      EXIT.                                                       
041600                                                                  
041700******************************************************************
041800* Append this run's status/turnover line to the shared run-log so 
041900* the report builder can pick it up without redoing our selection 
042000* logic (TRD-0252)                                                
042100******************************************************************
042200  F400-WRITE-RUNLOG SECTION.                                      
042300  F400-00.                                                        
042400      MOVE "$TRDDATA.LOGS.TRDRUNL" TO ASS-FNAME                   
042500      ENTER "COBOLASSIGN" USING  RUNLOGF, ASS-FNAME               
042600                          GIVING ASS-FSTATUS                      
042700      OPEN EXTEND RUNLOGF                                         
042800                                                                  
042900      MOVE "TRDREB0M"      TO RL-PROGRAM                          
043000      MOVE "SUMMARY"       TO RL-TAG                              
043100      MOVE WS-ASOF-DATE    TO RL-AS-OF-DATE                       
043200      MOVE WS-STATUS-CODE  TO WK-REB-STATUS                       
043300      MOVE TARGET-COUNT    TO WK-REB-TARGETS                      
043400      MOVE ORDER-COUNT     TO WK-REB-ORDERS                       
043500      MOVE WK-TURNOVER     TO WK-REB-TURNOVER                     
043600      MOVE WK-REB-SUMMARY  TO RL-TEXT                             
043700      WRITE RUNLOG-RECORD                                         
043800                                                                  
043900      CLOSE RUNLOGF                                               
044000      .                                                           
044100  F400-99.                                                        
044200      EXIT.                                                       
044300                                                                  
044400******************************************************************
044500* Verarbeitung -- candidate/exit split through order generation   
044600******************************************************************
044700  B100-VERARBEITUNG SECTION.                                      
044800  B100-00.                                                        
044900      PERFORM F200-OPEN-TARGETWORKFILE                            
045000      PERFORM F210-OPEN-ORDERWORKFILE                             
045100                                                                  
045200      IF  WS-SKIP-RUN                                             
045300          GO TO B100-99                                           
045400      END-IF                                                      
045500                                                                  
045600      PERFORM C060-BUILD-CANDIDATES                               
045700      PERFORM C070-BUILD-EXITS                                    
045800      PERFORM C080-CHECK-CAPACITY                                 
045900                                                                  
046000      IF  WS-STATUS-NO-CAP                                        
046100          PERFORM C085-FLATTEN-EXITS-ONLY                         
046200      ELSE                                                        
046300          PERFORM C090-SELECT-TOP-CANDIDATES                      
046400          PERFORM C100-BUILD-TARGETS-AND-ORDERS                   
046500          PERFORM C120-ENFORCE-TURNOVER-CAP                       
046600      END-IF                                                      
046700                                                                  
046800      PERFORM E100-WRITE-TARGETS                                  
046900      PERFORM E200-WRITE-ORDERS                                   
047000      .                                                           
047100  B100-99.                                                        
047200      EXIT.                                                       
047300                                                                  
047400******************************************************************
047500* Initialisierung                                                 
047600******************************************************************
047700  C000-INIT SECTION.                                              
047800  C000-00.                                                        
047900      INITIALIZE SWITCHES                                         
048000      MOVE "TRDREB0M"      TO K-MODULE                            
048100      MOVE "A.01.03 "      TO K-RUN-VERSION                       
048200      SET  WS-STATUS-REBALANCE TO TRUE                            
048300      MOVE "N"             TO WS-SKIP-SW                          
048400      MOVE ZERO             TO WK-TURNOVER                        
048500      .                                                           
048600  C000-99.                                                        
048700      EXIT.                                                       
048800                                                                  
048900******************************************************************
049000* Steuersaetze aus PARMF laden                                    
049100******************************************************************
049200  C010-LOAD-PARAMETERS SECTION.                                   
049300  C010-00.                                                        
049400      SET  FILE-OK TO TRUE                                        
049500      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
049600      IF  FILE-EOF OR NOT PARM-TYPE-CONTROL                       
049700          DISPLAY "TRDREB0M -- PARMF control record missing"      
049800          SET PRG-ABORT TO TRUE                                   
049900          GO TO C010-99                                           
050000      END-IF                                                      
050100                                                                  
050200      MOVE PARM-REBAL-CADENCE      TO CTL-CADENCE                 
050300      MOVE PARM-MAX-POSITIONS      TO CTL-MAX-POSITIONS           
050400      MOVE PARM-EQUAL-WEIGHT-SW    TO CTL-EQUAL-WEIGHT-SW         
050500      MOVE PARM-MIN-WEIGHT         TO CTL-MIN-WEIGHT              
050600      MOVE PARM-CASH-BUFFER        TO CTL-CASH-BUFFER             
050700      MOVE PARM-TURNOVER-CAP       TO CTL-TURNOVER-CAP            
050800      MOVE PARM-TURNOVER-CAP-SW    TO CTL-TURNOVER-CAP-SW         
050900      .                                                           
051000  C010-99.                                                        
051100      EXIT.                                                       
051200                                                                  
051300******************************************************************
051400* Cadence-Gate:  monthly = last business day of month, weekly =   
051500* Friday.  An unrecognised cadence code is a configuration error. 
051600******************************************************************
051700  C020-CADENCE-GATE SECTION.                                      
051800  C020-00.                                                        
051900      MOVE "N" TO WS-SKIP-SW                                      
052000      IF  CTL-CADENCE = "MONTHLY "                                
052100          PERFORM C021-TEST-LAST-BUS-DAY                          
052200      ELSE                                                        
052300      IF  CTL-CADENCE = "WEEKLY  "                                
052400          PERFORM U210-CALC-DAY-OF-WEEK                           
052500          IF  WS-DOW NOT = 5                                      
052600              SET WS-STATUS-NO-REBAL TO TRUE                      
052700              SET WS-SKIP-RUN TO TRUE                             
052800          END-IF                                                  
052900      ELSE                                                        
053000          DISPLAY "TRDREB0M -- unrecognised cadence code "        
053100                  CTL-CADENCE                                     
053200          SET PRG-ABORT TO TRUE                                   
053300      END-IF                                                      
053400      END-IF                                                      
053500      .                                                           
053600  C020-99.                                                        
053700      EXIT.                                                       
053800                                                                  
053900******************************************************************
054000* Last-business-day test -- walk forward one calendar day from    
054100* the as-of date; if the next business day falls in a later month 
054200* the as-of date is the last business day of its own month        
054300******************************************************************
054400  C021-TEST-LAST-BUS-DAY SECTION.                                 
054500  C021-00.                                                        
054600      MOVE WS-ASOF-DATE TO WS-WORK-DATE                           
054700      PERFORM U220-ADD-ONE-DAY                                    
054800      PERFORM U210-CALC-DAY-OF-WEEK                               
054900      PERFORM U230-SKIP-WEEKEND                                   
055000              UNTIL WS-DOW NOT = 6 AND WS-DOW NOT = 7             
055100                                                                  
055200      IF  WS-WORK-MM = WS-ASOF-MM                                 
055300      AND WS-WORK-CCYY = WS-ASOF-CCYY                             
055400          SET WS-STATUS-NO-REBAL TO TRUE                          
055500          SET WS-SKIP-RUN TO TRUE                                 
055600      END-IF                                                      
055700      .                                                           
055800  C021-99.                                                        
055900      EXIT.                                                       
056000                                                                  
056100  U230-SKIP-WEEKEND SECTION.                                      
056200  U230-00.                                                        
056300      PERFORM U220-ADD-ONE-DAY                                    
056400      PERFORM U210-CALC-DAY-OF-WEEK                               
056500      .                                                           
056600  U230-99.                                                        
056700      EXIT.                                                       
056800                                                                  
056900******************************************************************
057000* Bestandssaetze aus HOLDF laden -- nur die Positionszeilen       
057100******************************************************************
057200  C030-LOAD-HOLDINGS SECTION.                                     
057300  C030-00.                                                        
057400      MOVE ZERO TO HELD-COUNT                                     
057500      SET  FILE-OK TO TRUE                                        
057600      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
057700      IF  FILE-EOF OR NOT HOLD-TYPE-HEADER                        
057800          DISPLAY "TRDREB0M -- HOLDF header record missing"       
057900          SET PRG-ABORT TO TRUE                                   
058000          GO TO C030-99                                           
058100      END-IF                                                      
058200      MOVE HOLD-CASH TO WK-HELD-CASH                              
058300                                                                  
058400      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
058500      PERFORM C031-LOAD-ONE-POSITION                              
058600          UNTIL FILE-EOF OR NOT HOLD-TYPE-POSITION                
058700      .                                                           
058800  C030-99.                                                        
058900      EXIT.                                                       
059000                                                                  
059100  C031-LOAD-ONE-POSITION SECTION.                                 
059200  C031-00.                                                        
059300      ADD  1 TO HELD-COUNT                                        
059400      SET  HELD-IX TO HELD-COUNT                                  
059500      MOVE POS-SYMBOL TO HELD-SYMBOL(HELD-IX)                     
059600      MOVE POS-QTY    TO HELD-QTY(HELD-IX)                        
059700      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
059800      .                                                           
059900  C031-99.                                                        
060000      EXIT.                                                       
060100                                                                  
060200******************************************************************
060300* Signalsaetze aus SIGNALF laden -- Reihenfolge (Rang absteigend, 
060400* Symbol aufsteigend) bleibt wie von TRDSIG0M geschrieben erhalten
060500******************************************************************
060600  C040-LOAD-SIGNALS SECTION.                                      
060700  C040-00.                                                        
060800      MOVE ZERO TO SIG-COUNT                                      
060900      SET  FILE-OK TO TRUE                                        
061000      READ SIGNALF AT END SET FILE-EOF TO TRUE END-READ           
061100      PERFORM C041-LOAD-ONE-SIGNAL UNTIL FILE-EOF                 
061200      .                                                           
061300  C040-99.                                                        
061400      EXIT.                                                       
061500                                                                  
061600  C041-LOAD-ONE-SIGNAL SECTION.                                   
061700  C041-00.                                                        
061800      ADD  1 TO SIG-COUNT                                         
061900      SET  SIG-IX TO SIG-COUNT                                    
062000      MOVE SIG-SYMBOL     TO SG-SYMBOL(SIG-IX)                    
062100      MOVE SIG-SIGNAL     TO SG-SIGNAL(SIG-IX)                    
062200      MOVE SIG-RANK-SCORE TO SG-SCORE(SIG-IX)                     
062300      READ SIGNALF AT END SET FILE-EOF TO TRUE END-READ           
062400      .                                                           
062500  C041-99.                                                        
062600      EXIT.                                                       
062700                                                                  
062800******************************************************************
062900* Preistabelle aufbauen -- jedes Signalsymbol und jedes gehaltene 
063000* Symbol braucht einen letzten Schlusskurs; fehlt einer, Abbruch  
063100******************************************************************
063200  C050-BUILD-PRICE-TABLE SECTION.                                 
063300  C050-00.                                                        
063400      MOVE ZERO TO PRICE-COUNT                                    
063500      PERFORM C051-ADD-ONE-SIG-SYMBOL                             
063600          VARYING SIG-IX FROM 1 BY 1 UNTIL SIG-IX > SIG-COUNT     
063700      PERFORM C052-ADD-ONE-HELD-SYMBOL                            
063800          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
063900                                                                  
064000      PERFORM C053-LOOK-UP-ONE-PRICE                              
064100          VARYING PRC-IX FROM 1 BY 1 UNTIL PRC-IX > PRICE-COUNT   
064200                                         OR PRG-ABORT             
064300      .                                                           
064400  C050-99.                                                        
064500      EXIT.                                                       
064600                                                                  
064700  C051-ADD-ONE-SIG-SYMBOL SECTION.                                
064800  C051-00.                                                        
064900      PERFORM U300-FIND-PRICE-ROW                                 
065000      IF  NOT WK-FOUND                                            
065100          ADD  1 TO PRICE-COUNT                                   
065200          SET  PRC-IX TO PRICE-COUNT                              
065300          MOVE SG-SYMBOL(SIG-IX) TO PRC-SYMBOL(PRC-IX)            
065400      END-IF                                                      
065500      .                                                           
065600  C051-99.                                                        
065700      EXIT.                                                       
065800                                                                  
065900  C052-ADD-ONE-HELD-SYMBOL SECTION.                               
066000  C052-00.                                                        
066100      MOVE HELD-SYMBOL(HELD-IX) TO WK-CUR-SYMBOL                  
066200      PERFORM U310-FIND-PRICE-BY-SYMBOL                           
066300      IF  NOT WK-FOUND                                            
066400          ADD  1 TO PRICE-COUNT                                   
066500          SET  PRC-IX TO PRICE-COUNT                              
066600          MOVE WK-CUR-SYMBOL TO PRC-SYMBOL(PRC-IX)                
066700      END-IF                                                      
066800      .                                                           
066900  C052-99.                                                        
067000      EXIT.                                                       
067100                                                                  
067200  C053-LOOK-UP-ONE-PRICE SECTION.                                 
067300  C053-00.                                                        
067400      MOVE PRC-SYMBOL(PRC-IX) TO WK-CUR-SYMBOL                    
067500      PERFORM F300-OPEN-CURFILE                                   
067600      IF  PRG-ABORT                                               
067700          DISPLAY "TRDREB0M -- no curated series for "            
067800                  WK-CUR-SYMBOL ", hard error"                    
067900          GO TO C053-99                                           
068000      END-IF                                                      
068100                                                                  
068200      PERFORM S200-READ-LATEST-BAR                                
068300      CLOSE CURBARF                                               
068400                                                                  
068500      IF  WK-ROWS-READ = ZERO OR WK-BAR-CLOSE NOT > ZERO          
068600          DISPLAY "TRDREB0M -- no price available for "           
068700                  WK-CUR-SYMBOL ", hard error"                    
068800          SET PRG-ABORT TO TRUE                                   
068900          GO TO C053-99                                           
069000      END-IF                                                      
069100      MOVE WK-BAR-CLOSE TO PRC-CLOSE(PRC-IX)                      
069200      .                                                           
069300  C053-99.                                                        
069400      EXIT.                                                       
069500                                                                  
069600******************************************************************
069700* Kandidaten aufbauen -- jedes Nicht-EXIT-Signal mit Preis; im    
069800* Score-Weight-Modus faellt ein NEUES Symbol mit Rang <= 0 heraus 
069900******************************************************************
070000  C060-BUILD-CANDIDATES SECTION.                                  
070100  C060-00.                                                        
070200      MOVE ZERO TO CAND-COUNT                                     
070300      PERFORM C061-TEST-ONE-SIGNAL                                
070400          VARYING SIG-IX FROM 1 BY 1 UNTIL SIG-IX > SIG-COUNT     
070500      .                                                           
070600  C060-99.                                                        
070700      EXIT.                                                       
070800                                                                  
070900  C061-TEST-ONE-SIGNAL SECTION.                                   
071000  C061-00.                                                        
071100      IF  SG-SIGNAL(SIG-IX) = K-SIG-EXIT                          
071200          GO TO C061-99                                           
071300      END-IF                                                      
071400                                                                  
071500      MOVE SG-SYMBOL(SIG-IX) TO WK-CUR-SYMBOL                     
071600      PERFORM U310-FIND-PRICE-BY-SYMBOL                           
071700      IF  NOT WK-FOUND                                            
071800          GO TO C061-99                                           
071900      END-IF                                                      
072000                                                                  
072100      PERFORM U320-TEST-IS-HELD                                   
072200      IF  CTL-EQUAL-WEIGHT                                        
072300      OR  WK-FOUND                                                
072400      OR  SG-SCORE(SIG-IX) > ZERO                                 
072500          ADD  1 TO CAND-COUNT                                    
072600          SET  CAND-IX TO CAND-COUNT                              
072700          MOVE SG-SYMBOL(SIG-IX) TO CD-SYMBOL(CAND-IX)            
072800          MOVE SG-SIGNAL(SIG-IX) TO CD-SIGNAL(CAND-IX)            
072900          MOVE SG-SCORE(SIG-IX)  TO CD-SCORE(CAND-IX)             
073000          IF  WK-FOUND                                            
073100              MOVE "N" TO CD-NEW-SW(CAND-IX)                      
073200          ELSE                                                    
073300              MOVE "Y" TO CD-NEW-SW(CAND-IX)                      
073400          END-IF                                                  
073500          MOVE "N" TO CD-ACTIVE-SW(CAND-IX)                       
073600          MOVE ZERO TO CD-WEIGHT(CAND-IX)                         
073700      END-IF                                                      
073800      .                                                           
073900  C061-99.                                                        
074000      EXIT.                                                       
074100                                                                  
074200******************************************************************
074300* Exits aufbauen -- EXIT-Signale auf zur Zeit gehaltene Symbole   
074400******************************************************************
074500  C070-BUILD-EXITS SECTION.                                       
074600  C070-00.                                                        
074700      MOVE ZERO TO EXIT-COUNT                                     
074800      PERFORM C071-TEST-ONE-SIGNAL                                
074900          VARYING SIG-IX FROM 1 BY 1 UNTIL SIG-IX > SIG-COUNT     
075000      .                                                           
075100  C070-99.                                                        
075200      EXIT.                                                       
075300                                                                  
075400  C071-TEST-ONE-SIGNAL SECTION.                                   
075500  C071-00.                                                        
075600      IF  SG-SIGNAL(SIG-IX) NOT = K-SIG-EXIT                      
075700          GO TO C071-99                                           
075800      END-IF                                                      
075900      MOVE SG-SYMBOL(SIG-IX) TO WK-CUR-SYMBOL                     
076000      PERFORM U320-TEST-IS-HELD                                   
076100      IF  WK-FOUND                                                
076200          ADD  1 TO EXIT-COUNT                                    
076300          SET  EXIT-IX TO EXIT-COUNT                              
076400          MOVE WK-CUR-SYMBOL TO EX-SYMBOL(EXIT-IX)                
076500      END-IF                                                      
076600      .                                                           
076700  C071-99.                                                        
076800      EXIT.                                                       
076900                                                                  
077000******************************************************************
077100* Kapazitaet:  available = max(0,1-buffer); max erlaubt = min     
077200* (max_positions, floor((available+tolerance)/min_weight))        
077300******************************************************************
077400  C080-CHECK-CAPACITY SECTION.                                    
077500  C080-00.                                                        
077600      COMPUTE WK-AVAIL-WEIGHT = 1 - CTL-CASH-BUFFER               
077700      IF  WK-AVAIL-WEIGHT < ZERO                                  
077800          MOVE ZERO TO WK-AVAIL-WEIGHT                            
077900      END-IF                                                      
078000                                                                  
078100      IF  CTL-MIN-WEIGHT > ZERO                                   
078200          COMPUTE WK-MAX-ALLOWED =                                
078300              (WK-AVAIL-WEIGHT + WK-TOLERANCE) / CTL-MIN-WEIGHT   
078400          IF  WK-MAX-ALLOWED > CTL-MAX-POSITIONS                  
078500              MOVE CTL-MAX-POSITIONS TO WK-MAX-ALLOWED            
078600          END-IF                                                  
078700      ELSE                                                        
078800          MOVE CTL-MAX-POSITIONS TO WK-MAX-ALLOWED                
078900      END-IF                                                      
079000                                                                  
079100      IF  WK-MAX-ALLOWED = ZERO                                   
079200          SET WS-STATUS-NO-CAP TO TRUE                            
079300      END-IF                                                      
079400      .                                                           
079500  C080-99.                                                        
079600      EXIT.                                                       
079700                                                                  
079800******************************************************************
079900* NO_CAPACITY:  only SELL orders flattening the exit symbols      
080000******************************************************************
080100  C085-FLATTEN-EXITS-ONLY SECTION.                                
080200  C085-00.                                                        
080300      MOVE ZERO TO TARGET-COUNT                                   
080400      MOVE ZERO TO ORDER-COUNT                                    
080500      MOVE ZERO TO WK-TURNOVER                                    
080600      PERFORM C086-FLATTEN-ONE-EXIT                               
080700          VARYING EXIT-IX FROM 1 BY 1 UNTIL EXIT-IX > EXIT-COUNT  
080800      .                                                           
080900  C085-99.                                                        
081000      EXIT.                                                       
081100                                                                  
081200  C086-FLATTEN-ONE-EXIT SECTION.                                  
081300  C086-00.                                                        
081400      MOVE EX-SYMBOL(EXIT-IX) TO WK-CUR-SYMBOL                    
081500      PERFORM U330-FIND-HELD-QTY                                  
081600      PERFORM U310-FIND-PRICE-BY-SYMBOL                           
081700      IF  WK-CUR-QTY = ZERO                                       
081800          GO TO C086-99                                           
081900      END-IF                                                      
082000                                                                  
082100      ADD  1 TO ORDER-COUNT                                       
082200      SET  ORD-IX TO ORDER-COUNT                                  
082300      MOVE WK-CUR-SYMBOL TO OT-SYMBOL(ORD-IX)                     
082400      MOVE K-SIDE-SELL   TO OT-SIDE(ORD-IX)                       
082500      MOVE WK-CUR-QTY    TO OT-QTY(ORD-IX)                        
082600      COMPUTE OT-NOTIONAL(ORD-IX) ROUNDED =                       
082700          WK-CUR-QTY * PRC-CLOSE(PRC-IX)                          
082800      .                                                           
082900  C086-99.                                                        
083000      EXIT.                                                       
083100                                                                  
083200******************************************************************
083300* Top max-erlaubt Kandidaten waehlen, dann solange der niedrigst- 
083400* eingestufte aktive Kandidat abgebaut, bis der Gleichteiler      
083500* available/count die Mindestgewichtung wieder erreicht           
083600******************************************************************
083700  C090-SELECT-TOP-CANDIDATES SECTION.                             
083800  C090-00.                                                        
083900      MOVE CAND-COUNT TO CAND-SEL-COUNT                           
084000      IF  CAND-SEL-COUNT > WK-MAX-ALLOWED                         
084100          MOVE WK-MAX-ALLOWED TO CAND-SEL-COUNT                   
084200      END-IF                                                      
084300                                                                  
084400      PERFORM C091-MARK-SELECTED                                  
084500          VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > CAND-COUNT  
084600                                                                  
084700      PERFORM C092-TEST-MIN-WEIGHT-FIT                            
084800          UNTIL CAND-SEL-COUNT = ZERO                             
084900      .                                                           
085000  C090-99.                                                        
085100      EXIT.                                                       
085200                                                                  
085300  C091-MARK-SELECTED SECTION.                                     
085400  C091-00.                                                        
085500      IF  CAND-IX <= CAND-SEL-COUNT                               
085600          MOVE "Y" TO CD-ACTIVE-SW(CAND-IX)                       
085700      ELSE                                                        
085800          MOVE "N" TO CD-ACTIVE-SW(CAND-IX)                       
085900      END-IF                                                      
086000      .                                                           
086100  C091-99.                                                        
086200      EXIT.                                                       
086300                                                                  
086400  C092-TEST-MIN-WEIGHT-FIT SECTION.                               
086500  C092-00.                                                        
086600      IF  CTL-MIN-WEIGHT = ZERO                                   
086700          MOVE ZERO TO CAND-SEL-COUNT                             
086800          GO TO C092-99                                           
086900      END-IF                                                      
087000                                                                  
087100      COMPUTE WK-PER-WEIGHT ROUNDED =                             
087200          WK-AVAIL-WEIGHT / CAND-SEL-COUNT                        
087300      IF  WK-PER-WEIGHT + WK-TOLERANCE >= CTL-MIN-WEIGHT          
087400          MOVE ZERO TO CAND-SEL-COUNT                             
087500          GO TO C092-99                                           
087600      END-IF                                                      
087700                                                                  
087800      DISPLAY "TRDREB0M -- dropping " CD-SYMBOL(CAND-SEL-COUNT)   
087900              " -- equal split under min weight"                  
088000      MOVE "N" TO CD-ACTIVE-SW(CAND-SEL-COUNT)                    
088100      SUBTRACT 1 FROM CAND-SEL-COUNT                              
088200      .                                                           
088300  C092-99.                                                        
088400      EXIT.                                                       
088500                                                                  
088600******************************************************************
088700* Zielgewichte, Zielsaetze und Auftraege aus den aktiven Kandi-   
088800* daten und den Exits aufbauen (bei jedem Turnover-Cap-Durchlauf  
088900* von neuem)                                                      
089000******************************************************************
089100  C100-BUILD-TARGETS-AND-ORDERS SECTION.                          
089200  C100-00.                                                        
089300      PERFORM C101-COUNT-ACTIVE-CANDIDATES                        
089400      PERFORM C102-COMPUTE-WEIGHTS                                
089500      PERFORM C103-BUILD-TARGET-TABLE                             
089600      PERFORM C110-BUILD-ORDER-TABLE                              
089700      .                                                           
089800  C100-99.                                                        
089900      EXIT.                                                       
090000                                                                  
090100  C101-COUNT-ACTIVE-CANDIDATES SECTION.                           
090200  C101-00.                                                        
090300      MOVE ZERO TO CAND-ACTIVE-COUNT                              
090400      MOVE ZERO TO WK-SCORE-SUM                                   
090500      PERFORM C101A-TALLY-ONE                                     
090600          VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > CAND-COUNT  
090700      .                                                           
090800  C101-99.                                                        
090900      EXIT.                                                       
091000                                                                  
091100  C101A-TALLY-ONE SECTION.                                        
091200  C101A-00.                                                       
091300      IF  CD-ACTIVE(CAND-IX)                                      
091400          ADD 1 TO CAND-ACTIVE-COUNT                              
091500          IF  CD-SCORE(CAND-IX) > ZERO                            
091600              ADD CD-SCORE(CAND-IX) TO WK-SCORE-SUM               
091700          END-IF                                                  
091800      END-IF                                                      
091900      .                                                           
092000  C101A-99.                                                       
092100      EXIT.                                                       
092200                                                                  
092300******************************************************************
092400* Gewichte -- Equal-Weight (Standard) oder Score-Weight; ist die  
092500* Score-Summe nicht positiv wird gleichmaessig aufgeteilt         
092600******************************************************************
092700  C102-COMPUTE-WEIGHTS SECTION.                                   
092800  C102-00.                                                        
092900      IF  CAND-ACTIVE-COUNT = ZERO                                
093000          GO TO C102-99                                           
093100      END-IF                                                      
093200                                                                  
093300      IF  CTL-EQUAL-WEIGHT OR WK-SCORE-SUM NOT > ZERO             
093400          COMPUTE WK-PER-WEIGHT ROUNDED =                         
093500              WK-AVAIL-WEIGHT / CAND-ACTIVE-COUNT                 
093600          PERFORM C102A-SET-EQUAL-WEIGHT                          
093700              VARYING CAND-IX FROM 1 BY 1                         
093800              UNTIL CAND-IX > CAND-COUNT                          
093900      ELSE                                                        
094000          PERFORM C102B-SET-SCORE-WEIGHT                          
094100              VARYING CAND-IX FROM 1 BY 1                         
094200              UNTIL CAND-IX > CAND-COUNT                          
094300      END-IF                                                      
094400      .                                                           
094500  C102-99.                                                        
094600      EXIT.                                                       
094700                                                                  
094800  C102A-SET-EQUAL-WEIGHT SECTION.                                 
094900  C102A-00.                                                       
095000      IF  CD-ACTIVE(CAND-IX)                                      
095100          MOVE WK-PER-WEIGHT TO CD-WEIGHT(CAND-IX)                
095200      END-IF                                                      
095300      .                                                           
095400  C102A-99.                                                       
095500      EXIT.                                                       
095600                                                                  
095700  C102B-SET-SCORE-WEIGHT SECTION.                                 
095800  C102B-00.                                                       
095900      IF  CD-ACTIVE(CAND-IX)                                      
096000          IF  CD-SCORE(CAND-IX) > ZERO                            
096100              COMPUTE CD-WEIGHT(CAND-IX) ROUNDED =                
096200                  WK-AVAIL-WEIGHT * CD-SCORE(CAND-IX)             
096300                      / WK-SCORE-SUM                              
096400          ELSE                                                    
096500              MOVE ZERO TO CD-WEIGHT(CAND-IX)                     
096600          END-IF                                                  
096700      END-IF                                                      
096800      .                                                           
096900  C102B-99.                                                       
097000      EXIT.                                                       
097100                                                                  
097200******************************************************************
097300* Zieltabelle -- ein Satz je aktivem Kandidaten, dann ein Null-   
097400* gewichts-Satz je Exit                                           
097500******************************************************************
097600  C103-BUILD-TARGET-TABLE SECTION.                                
097700  C103-00.                                                        
097800      MOVE ZERO TO TARGET-COUNT                                   
097900      PERFORM C103A-ADD-ONE-CANDIDATE                             
098000          VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > CAND-COUNT  
098100      PERFORM C103B-ADD-ONE-EXIT                                  
098200          VARYING EXIT-IX FROM 1 BY 1 UNTIL EXIT-IX > EXIT-COUNT  
098300      .                                                           
098400  C103-99.                                                        
098500      EXIT.                                                       
098600                                                                  
098700  C103A-ADD-ONE-CANDIDATE SECTION.                                
098800  C103A-00.                                                       
098900      IF  NOT CD-ACTIVE(CAND-IX)                                  
099000          GO TO C103A-99                                          
099100      END-IF                                                      
099200      ADD  1 TO TARGET-COUNT                                      
099300      SET  TGT-IX TO TARGET-COUNT                                 
099400      MOVE CD-SYMBOL(CAND-IX) TO TT-SYMBOL(TGT-IX)                
099500      MOVE CD-WEIGHT(CAND-IX) TO TT-WEIGHT(TGT-IX)                
099600      IF  CD-SIGNAL(CAND-IX) = K-SIG-BUY                          
099700          MOVE "BUY signal"           TO TT-RATIONALE(TGT-IX)     
099800      ELSE                                                        
099900          MOVE "Maintain position"    TO TT-RATIONALE(TGT-IX)     
100000      END-IF                                                      
100100      .                                                           
100200  C103A-99.                                                       
100300      EXIT.                                                       
100400                                                                  
100500  C103B-ADD-ONE-EXIT SECTION.                                     
100600  C103B-00.                                                       
100700      ADD  1 TO TARGET-COUNT                                      
100800      SET  TGT-IX TO TARGET-COUNT                                 
100900      MOVE EX-SYMBOL(EXIT-IX) TO TT-SYMBOL(TGT-IX)                
101000      MOVE ZERO TO TT-WEIGHT(TGT-IX)                              
101100      MOVE "Exit signal triggered" TO TT-RATIONALE(TGT-IX)        
101200      .                                                           
101300  C103B-99.                                                       
101400      EXIT.                                                       
101500                                                                  
101600******************************************************************
101700* Auftraege -- Vereinigung aus Bestand und Ziel; je Symbol Delta  
101800* aus Ziel- und Ist-Gewicht, Turnover = Summe der Betraege / 2    
101900******************************************************************
102000  C110-BUILD-ORDER-TABLE SECTION.                                 
102100  C110-00.                                                        
102200      PERFORM C111-COMPUTE-TOTAL-VALUE                            
102300      IF  WK-TOTAL-VALUE NOT > ZERO                               
102400          DISPLAY "TRDREB0M -- total portfolio value not positive"
102500                  ", hard error"                                  
102600          SET PRG-ABORT TO TRUE                                   
102700          GO TO C110-99                                           
102800      END-IF                                                      
102900                                                                  
103000      PERFORM C112-BUILD-UNION-TABLE                              
103100      MOVE ZERO TO ORDER-COUNT                                    
103200      MOVE ZERO TO WK-TURNOVER-SUM                                
103300                                                                  
103400      PERFORM C113-PRICE-ONE-UNION-SYMBOL                         
103500          VARYING UN-IX FROM 1 BY 1 UNTIL UN-IX > UNION-COUNT     
103600                                                                  
103700      COMPUTE WK-TURNOVER ROUNDED = WK-TURNOVER-SUM / 2           
103800      .                                                           
103900  C110-99.                                                        
104000      EXIT.                                                       
104100                                                                  
104200  C111-COMPUTE-TOTAL-VALUE SECTION.                               
104300  C111-00.                                                        
104400      MOVE WK-HELD-CASH TO WK-TOTAL-VALUE                         
104500      PERFORM C111A-ADD-ONE-POSITION                              
104600          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
104700      .                                                           
104800  C111-99.                                                        
104900      EXIT.                                                       
105000                                                                  
105100  C111A-ADD-ONE-POSITION SECTION.                                 
105200  C111A-00.                                                       
105300      MOVE HELD-SYMBOL(HELD-IX) TO WK-CUR-SYMBOL                  
105400      PERFORM U310-FIND-PRICE-BY-SYMBOL                           
105500      IF  WK-FOUND                                                
105600          COMPUTE WK-TOTAL-VALUE ROUNDED = WK-TOTAL-VALUE +       
105700              HELD-QTY(HELD-IX) * PRC-CLOSE(PRC-IX)               
105800      END-IF                                                      
105900      .                                                           
106000  C111A-99.                                                       
106100      EXIT.                                                       
106200                                                                  
106300  C112-BUILD-UNION-TABLE SECTION.                                 
106400  C112-00.                                                        
106500      MOVE ZERO TO UNION-COUNT                                    
106600      PERFORM C112A-ADD-HELD-TO-UNION                             
106700          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
106800      PERFORM C112B-ADD-TARGET-TO-UNION                           
106900          VARYING TGT-IX FROM 1 BY 1 UNTIL TGT-IX > TARGET-COUNT  
107000      .                                                           
107100  C112-99.                                                        
107200      EXIT.                                                       
107300                                                                  
107400  C112A-ADD-HELD-TO-UNION SECTION.                                
107500  C112A-00.                                                       
107600      ADD  1 TO UNION-COUNT                                       
107700      SET  UN-IX TO UNION-COUNT                                   
107800      MOVE HELD-SYMBOL(HELD-IX) TO UN-SYMBOL(UN-IX)               
107900      .                                                           
108000  C112A-99.                                                       
108100      EXIT.                                                       
108200                                                                  
108300  C112B-ADD-TARGET-TO-UNION SECTION.                              
108400  C112B-00.                                                       
108500      MOVE TT-SYMBOL(TGT-IX) TO WK-CUR-SYMBOL                     
108600      PERFORM U340-TEST-IN-UNION                                  
108700      IF  NOT WK-FOUND                                            
108800          ADD  1 TO UNION-COUNT                                   
108900          SET  UN-IX TO UNION-COUNT                               
109000          MOVE WK-CUR-SYMBOL TO UN-SYMBOL(UN-IX)                  
109100      END-IF                                                      
109200      .                                                           
109300  C112B-99.                                                       
109400      EXIT.                                                       
109500                                                                  
109600  C113-PRICE-ONE-UNION-SYMBOL SECTION.                            
109700  C113-00.                                                        
109800      MOVE UN-SYMBOL(UN-IX) TO WK-CUR-SYMBOL                      
109900      PERFORM U310-FIND-PRICE-BY-SYMBOL                           
110000      IF  NOT WK-FOUND                                            
110100          GO TO C113-99                                           
110200      END-IF                                                      
110300      MOVE PRC-CLOSE(PRC-IX) TO WK-CUR-PRICE                      
110400                                                                  
110500      PERFORM U330-FIND-HELD-QTY                                  
110600      COMPUTE WK-CUR-WEIGHT ROUNDED =                             
110700          (WK-CUR-QTY * WK-CUR-PRICE) / WK-TOTAL-VALUE            
110800                                                                  
110900      PERFORM U350-FIND-TARGET-WEIGHT                             
111000      COMPUTE WS-ZW1 = WK-TGT-WEIGHT - WK-CUR-WEIGHT              
111100      IF  WS-ZW1 < ZERO                                           
111200          COMPUTE WK-TURNOVER-SUM = WK-TURNOVER-SUM -             
111300              (WK-TGT-WEIGHT - WK-CUR-WEIGHT)                     
111400      ELSE                                                        
111500          COMPUTE WK-TURNOVER-SUM = WK-TURNOVER-SUM +             
111600              (WK-TGT-WEIGHT - WK-CUR-WEIGHT)                     
111700      END-IF                                                      
111800                                                                  
111900      COMPUTE WK-TGT-QTY ROUNDED =                                
112000          (WK-TGT-WEIGHT * WK-TOTAL-VALUE) / WK-CUR-PRICE         
112100      COMPUTE WK-DELTA-QTY = WK-TGT-QTY - WK-CUR-QTY              
112200      PERFORM C114-EMIT-ORDER-IF-MATERIAL                         
112300      .                                                           
112400  C113-99.                                                        
112500      EXIT.                                                       
112600                                                                  
112700******************************************************************
112800* Materialitaetsschwelle:  |delta| < 0,000001 -> kein Auftrag     
112900******************************************************************
113000  C114-EMIT-ORDER-IF-MATERIAL SECTION.                            
113100  C114-00.                                                        
113200      IF  WK-DELTA-QTY < ZERO                                     
113300          COMPUTE WS-ZW2 = 0 - WK-DELTA-QTY                       
113400      ELSE                                                        
113500          MOVE WK-DELTA-QTY TO WS-ZW2                             
113600      END-IF                                                      
113700      IF  WS-ZW2 < .000001                                        
113800          GO TO C114-99                                           
113900      END-IF                                                      
114000                                                                  
114100      ADD  1 TO ORDER-COUNT                                       
114200      SET  ORD-IX TO ORDER-COUNT                                  
114300      MOVE WK-CUR-SYMBOL TO OT-SYMBOL(ORD-IX)                     
114400      IF  WK-DELTA-QTY > ZERO                                     
114500          MOVE K-SIDE-BUY  TO OT-SIDE(ORD-IX)                     
114600          MOVE WK-DELTA-QTY TO OT-QTY(ORD-IX)                     
114700      ELSE                                                        
114800          MOVE K-SIDE-SELL TO OT-SIDE(ORD-IX)                     
114900          COMPUTE OT-QTY(ORD-IX) = 0 - WK-DELTA-QTY               
115000      END-IF                                                      
115100      COMPUTE OT-NOTIONAL(ORD-IX) ROUNDED =                       
115200          OT-QTY(ORD-IX) * WK-CUR-PRICE                           
115300      .                                                           
115400  C114-99.                                                        
115500      EXIT.                                                       
115600                                                                  
115700******************************************************************
115800* Turnover-Cap:  liegt der Turnover ueber der Grenze, wird der    
115900* niedrigst eingestufte NEUE Kandidat entfernt und neu aufgebaut, 
116000* bis der Turnover passt oder nur noch Bestandssymbole uebrig sind
116100******************************************************************
116200  C120-ENFORCE-TURNOVER-CAP SECTION.                              
116300  C120-00.                                                        
116400      IF  PRG-ABORT OR NOT CTL-TURNOVER-CAP-SET                   
116500          GO TO C120-99                                           
116600      END-IF                                                      
116700      PERFORM C121-ONE-CAP-PASS                                   
116800          UNTIL PRG-ABORT                                         
116900             OR WS-STATUS-TURN-LIM                                
117000             OR WK-TURNOVER NOT > CTL-TURNOVER-CAP                
117100      .                                                           
117200  C120-99.                                                        
117300      EXIT.                                                       
117400                                                                  
117500  C121-ONE-CAP-PASS SECTION.                                      
117600  C121-00.                                                        
117700      PERFORM C122-DROP-LOWEST-NEW-CANDIDATE                      
117800      IF  NOT WK-FOUND                                            
117900          SET WS-STATUS-TURN-LIM TO TRUE                          
118000          MOVE ZERO TO TARGET-COUNT                               
118100          MOVE ZERO TO ORDER-COUNT                                
118200          MOVE ZERO TO WK-TURNOVER                                
118300          GO TO C121-99                                           
118400      END-IF                                                      
118500      PERFORM C100-BUILD-TARGETS-AND-ORDERS                       
118600      .                                                           
118700  C121-99.                                                        
118800      EXIT.                                                       
118900                                                                  
119000******************************************************************
119100* Niedrigst eingestuften aktiven NEUEN Kandidaten deaktivieren -- 
119200* die Tabelle steht in Rang-absteigender Reihenfolge, also von    
119300* hinten nach vorne suchen                                        
119400******************************************************************
119500  C122-DROP-LOWEST-NEW-CANDIDATE SECTION.                         
119600  C122-00.                                                        
119700      MOVE "N" TO WK-FOUND-SW                                     
119800      PERFORM C122A-TEST-ONE-FROM-END                             
119900          VARYING CAND-IX FROM CAND-COUNT BY -1                   
120000              UNTIL CAND-IX < 1 OR WK-FOUND                       
120100      .                                                           
120200  C122-99.                                                        
120300      EXIT.                                                       
120400                                                                  
120500  C122A-TEST-ONE-FROM-END SECTION.                                
120600  C122A-00.                                                       
120700      IF  CD-ACTIVE(CAND-IX) AND CD-IS-NEW(CAND-IX)               
120800          MOVE "N" TO CD-ACTIVE-SW(CAND-IX)                       
120900          DISPLAY "TRDREB0M -- dropping " CD-SYMBOL(CAND-IX)      
121000                  " -- turnover cap"                              
121100          MOVE "Y" TO WK-FOUND-SW                                 
121200      END-IF                                                      
121300      .                                                           
121400  C122A-99.                                                       
121500      EXIT.                                                       
121600                                                                  
121700******************************************************************
121800* Wochentag ermitteln (Zeller-Kongruenz, Gregorianischer Kalender)
121900******************************************************************
122000  U210-CALC-DAY-OF-WEEK SECTION.                                  
122100  U210-00.                                                        
122200      MOVE WS-WORK-MM   TO C4-I1                                  
122300      MOVE WS-WORK-CCYY TO C4-I2                                  
122400      IF  C4-I1 < 3                                               
122500          ADD  12 TO C4-I1                                        
122600          SUBTRACT 1 FROM C4-I2                                   
122700      END-IF                                                      
122800                                                                  
122900*    Century (J) and year-within-century (K), truncating divide   
123000      DIVIDE C4-I2 BY 100 GIVING C4-I3 REMAINDER C4-COUNT         
123100                                                                  
123200*    floor(13*(month+1)/5), floor(K/4), floor(J/4) -- fixed-point 
123300*    COMPUTE truncates toward zero, which is floor for positives  
123400      COMPUTE WS-ZW1 = (13 * (C4-I1 + 1)) / 5                     
123500      COMPUTE WS-ZW2 = C4-COUNT / 4                               
123600      COMPUTE WS-ZW3 = C4-I3 / 4                                  
123700                                                                  
123800      COMPUTE WS-DOW-SUM = WS-WORK-DD + WS-ZW1 + C4-COUNT         
123900                            + WS-ZW2 + WS-ZW3 + (5 * C4-I3)       
124000      DIVIDE  WS-DOW-SUM BY 7 GIVING C4-PTR REMAINDER WS-DOW-RAW  
124100                                                                  
124200*    Zeller gives 0=Sat 1=Sun 2=Mon..6=Fri; remap to 1=Mon..7=Sun 
124300      EVALUATE WS-DOW-RAW                                         
124400          WHEN 0  MOVE 6 TO WS-DOW                                
124500          WHEN 1  MOVE 7 TO WS-DOW                                
124600          WHEN OTHER                                              
124700                  COMPUTE WS-DOW = WS-DOW-RAW - 1                 
124800      END-EVALUATE                                                
124900      .                                                           
125000  U210-99.                                                        
125100      EXIT.                                                       
125200                                                                  
125300******************************************************************
125400* Datum um einen Tag erhoehen (mit Schaltjahrpruefung)            
125500******************************************************************
125600  U220-ADD-ONE-DAY SECTION.                                       
125700  U220-00.                                                        
125800      PERFORM U221-TEST-LEAP-YEAR                                 
125900      IF  WS-LEAP-YEAR AND WS-WORK-MM = 2                         
126000          MOVE 29 TO C4-LEN                                       
126100      ELSE                                                        
126200          MOVE MONTH-LEN(WS-WORK-MM) TO C4-LEN                    
126300      END-IF                                                      
126400                                                                  
126500      IF  WS-WORK-DD < C4-LEN                                     
126600          ADD  1 TO WS-WORK-DD                                    
126700      ELSE                                                        
126800          MOVE 1 TO WS-WORK-DD                                    
126900          IF  WS-WORK-MM < 12                                     
127000              ADD  1 TO WS-WORK-MM                                
127100          ELSE                                                    
127200              MOVE 1 TO WS-WORK-MM                                
127300              ADD  1 TO WS-WORK-CCYY                              
127400          END-IF                                                  
127500      END-IF                                                      
127600      .                                                           
127700  U220-99.                                                        
127800      EXIT.                                                       
127900                                                                  
128000  U221-TEST-LEAP-YEAR SECTION.                                    
128100  U221-00.                                                        
128200      MOVE "N" TO WS-LEAP-SW                                      
128300      DIVIDE WS-WORK-CCYY BY 4   GIVING C4-I1 REMAINDER C4-COUNT  
128400      IF  C4-COUNT = ZERO                                         
128500          MOVE "Y" TO WS-LEAP-SW                                  
128600          DIVIDE WS-WORK-CCYY BY 100 GIVING C4-I1                 
128700                  REMAINDER C4-COUNT                              
128800          IF  C4-COUNT = ZERO                                     
128900              MOVE "N" TO WS-LEAP-SW                              
129000              DIVIDE WS-WORK-CCYY BY 400 GIVING C4-I1             
129100                      REMAINDER C4-COUNT                          
129200              IF  C4-COUNT = ZERO                                 
129300                  MOVE "Y" TO WS-LEAP-SW                          
129400              END-IF                                              
129500          END-IF                                                  
129600      END-IF                                                      
129700      .                                                           
129800  U221-99.                                                        
129900      EXIT.                                                       
130000                                                                  
130100******************************************************************
130200* Tabellensuche:  steht das Signalsymbol schon in der Preistabelle
130300******************************************************************
130400  U300-FIND-PRICE-ROW SECTION.                                    
130500  U300-00.                                                        
130600      MOVE "N" TO WK-FOUND-SW                                     
130700      PERFORM U300A-TEST-ONE                                      
130800          VARYING PRC-IX FROM 1 BY 1 UNTIL PRC-IX > PRICE-COUNT   
130900                                         OR WK-FOUND              
131000      .                                                           
131100  U300-99.                                                        
131200      EXIT.                                                       
131300                                                                  
131400  U300A-TEST-ONE SECTION.                                         
131500  U300A-00.                                                       
131600      IF  PRC-SYMBOL(PRC-IX) = SG-SYMBOL(SIG-IX)                  
131700          MOVE "Y" TO WK-FOUND-SW                                 
131800      END-IF                                                      
131900      .                                                           
132000  U300A-99.                                                       
132100      EXIT.                                                       
132200                                                                  
132300******************************************************************
132400* Tabellensuche:  Preiszeile fuer WK-CUR-SYMBOL, PRC-IX zeigt hin 
132500******************************************************************
132600  U310-FIND-PRICE-BY-SYMBOL SECTION.                              
132700  U310-00.                                                        
132800      MOVE "N" TO WK-FOUND-SW                                     
132900      PERFORM U310A-TEST-ONE                                      
133000          VARYING PRC-IX FROM 1 BY 1 UNTIL PRC-IX > PRICE-COUNT   
133100                                         OR WK-FOUND              
133200      .                                                           
133300  U310-99.                                                        
133400      EXIT.                                                       
133500                                                                  
133600  U310A-TEST-ONE SECTION.                                         
133700  U310A-00.                                                       
133800      IF  PRC-SYMBOL(PRC-IX) = WK-CUR-SYMBOL                      
133900          MOVE "Y" TO WK-FOUND-SW                                 
134000      END-IF                                                      
134100      .                                                           
134200  U310A-99.                                                       
134300      EXIT.                                                       
134400                                                                  
134500******************************************************************
134600* Tabellensuche:  wird WK-CUR-SYMBOL zur Zeit gehalten            
134700******************************************************************
134800  U320-TEST-IS-HELD SECTION.                                      
134900  U320-00.                                                        
135000      MOVE "N" TO WK-FOUND-SW                                     
135100      PERFORM U320A-TEST-ONE                                      
135200          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
135300                                           OR WK-FOUND            
135400      .                                                           
135500  U320-99.                                                        
135600      EXIT.                                                       
135700                                                                  
135800  U320A-TEST-ONE SECTION.                                         
135900  U320A-00.                                                       
136000      IF  HELD-SYMBOL(HELD-IX) = WK-CUR-SYMBOL                    
136100          MOVE "Y" TO WK-FOUND-SW                                 
136200      END-IF                                                      
136300      .                                                           
136400  U320A-99.                                                       
136500      EXIT.                                                       
136600                                                                  
136700******************************************************************
136800* Bestandsmenge fuer WK-CUR-SYMBOL nachschlagen (0, wenn nicht    
136900* gehalten)                                                       
137000******************************************************************
137100  U330-FIND-HELD-QTY SECTION.                                     
137200  U330-00.                                                        
137300      MOVE ZERO TO WK-CUR-QTY                                     
137400      PERFORM U320-TEST-IS-HELD                                   
137500      IF  WK-FOUND                                                
137600          MOVE HELD-QTY(HELD-IX) TO WK-CUR-QTY                    
137700      END-IF                                                      
137800      .                                                           
137900  U330-99.                                                        
138000      EXIT.                                                       
138100                                                                  
138200******************************************************************
138300* Tabellensuche:  steht WK-CUR-SYMBOL schon in der Vereinigung    
138400******************************************************************
138500  U340-TEST-IN-UNION SECTION.                                     
138600  U340-00.                                                        
138700      MOVE "N" TO WK-FOUND-SW                                     
138800      PERFORM U340A-TEST-ONE                                      
138900          VARYING UN-IX FROM 1 BY 1 UNTIL UN-IX > UNION-COUNT     
139000                                         OR WK-FOUND              
139100      .                                                           
139200  U340-99.                                                        
139300      EXIT.                                                       
139400                                                                  
139500  U340A-TEST-ONE SECTION.                                         
139600  U340A-00.                                                       
139700      IF  UN-SYMBOL(UN-IX) = WK-CUR-SYMBOL                        
139800          MOVE "Y" TO WK-FOUND-SW                                 
139900      END-IF                                                      
140000      .                                                           
140100  U340A-99.                                                       
140200      EXIT.                                                       
140300                                                                  
140400******************************************************************
140500* Zielgewicht fuer WK-CUR-SYMBOL nachschlagen (0, wenn kein Ziel- 
140600* satz vorhanden)                                                 
140700******************************************************************
140800  U350-FIND-TARGET-WEIGHT SECTION.                                
140900  U350-00.                                                        
141000      MOVE ZERO TO WK-TGT-WEIGHT                                  
141100      MOVE "N" TO WK-FOUND-SW                                     
141200      PERFORM U350A-TEST-ONE                                      
141300          VARYING TGT-IX FROM 1 BY 1 UNTIL TGT-IX > TARGET-COUNT  
141400                                         OR WK-FOUND              
141500      .                                                           
141600  U350-99.                                                        
141700      EXIT.                                                       
141800                                                                  
141900  U350A-TEST-ONE SECTION.                                         
142000  U350A-00.                                                       
142100      IF  TT-SYMBOL(TGT-IX) = WK-CUR-SYMBOL                       
142200          MOVE "Y" TO WK-FOUND-SW                                 
142300          MOVE TT-WEIGHT(TGT-IX) TO WK-TGT-WEIGHT                 
142400      END-IF                                                      
142500      .                                                           
142600  U350A-99.                                                       
142700      EXIT.                                                       
142800                                                                  
142900******************************************************************
143000* Parameter-Datei oeffnen                                         
143100******************************************************************
143200  F100-OPEN-PARMFILE SECTION.                                     
143300  F100-00.                                                        
143400      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
143500      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
143600                          GIVING ASS-FSTATUS                      
143700      IF  ASS-FSTATUS NOT = ZERO                                  
143800          SET PRG-ABORT TO TRUE                                   
143900      ELSE                                                        
144000          OPEN INPUT PARMF                                        
144100      END-IF                                                      
144200      .                                                           
144300  F100-99.                                                        
144400      EXIT.                                                       
144500                                                                  
144600******************************************************************
144700* Bestandsdatei oeffnen                                           
144800******************************************************************
144900  F150-OPEN-HOLDFILE SECTION.                                     
145000  F150-00.                                                        
145100      MOVE "$TRDDATA.HOLDLIB.TRDHOLD"  TO ASS-FNAME               
145200      ENTER "COBOLASSIGN" USING  HOLDF, ASS-FNAME                 
145300                          GIVING ASS-FSTATUS                      
145400      IF  ASS-FSTATUS NOT = ZERO                                  
145500          SET PRG-ABORT TO TRUE                                   
145600      ELSE                                                        
145700          OPEN INPUT HOLDF                                        
145800      END-IF                                                      
145900      .                                                           
146000  F150-99.                                                        
146100      EXIT.                                                       
146200                                                                  
146300******************************************************************
146400* Signaldatei oeffnen                                             
146500******************************************************************
146600  F160-OPEN-SIGNALFILE SECTION.                                   
146700  F160-00.                                                        
146800      MOVE "$TRDDATA.SIGNALS.TRDSIGF" TO ASS-FNAME                
146900      ENTER "COBOLASSIGN" USING  SIGNALF, ASS-FNAME               
147000                          GIVING ASS-FSTATUS                      
147100      IF  ASS-FSTATUS NOT = ZERO                                  
147200          SET PRG-ABORT TO TRUE                                   
147300      ELSE                                                        
147400          OPEN INPUT SIGNALF                                      
147500      END-IF                                                      
147600      .                                                           
147700  F160-99.                                                        
147800      EXIT.                                                       
147900                                                                  
148000******************************************************************
148100* Unsortierte Zieldatei zum Schreiben oeffnen                     
148200******************************************************************
148300  F200-OPEN-TARGETWORKFILE SECTION.                               
148400  F200-00.                                                        
148500      MOVE "$TRDDATA.WORK.TRDTGTW" TO ASS-FNAME                   
148600      ENTER "COBOLASSIGN" USING  TARGETWORKF, ASS-FNAME           
148700                          GIVING ASS-FSTATUS                      
148800      OPEN OUTPUT TARGETWORKF                                     
148900      .                                                           
149000  F200-99.                                                        
149100      EXIT.                                                       
149200                                                                  
149300******************************************************************
149400* Unsortierte Auftragsdatei zum Schreiben oeffnen                 
149500******************************************************************
149600  F210-OPEN-ORDERWORKFILE SECTION.                                
149700  F210-00.                                                        
149800      MOVE "$TRDDATA.WORK.TRDORDW" TO ASS-FNAME                   
149900      ENTER "COBOLASSIGN" USING  ORDERWORKF, ASS-FNAME            
150000                          GIVING ASS-FSTATUS                      
150100      OPEN OUTPUT ORDERWORKF                                      
150200      .                                                           
150300  F210-99.                                                        
150400      EXIT.                                                       
150500                                                                  
150600******************************************************************
150700* Kurierte Datei des laufenden Symbols oeffnen                    
150800******************************************************************
150900  F300-OPEN-CURFILE SECTION.                                      
151000  F300-00.                                                        
151100      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
151200             WK-CUR-SYMBOL      DELIMITED BY SPACE                
151300        INTO ASS-FNAME                                            
151400      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
151500                          GIVING ASS-FSTATUS                      
151600      IF  ASS-FSTATUS NOT = ZERO                                  
151700          SET PRG-ABORT TO TRUE                                   
151800      ELSE                                                        
151900          OPEN INPUT CURBARF                                      
152000      END-IF                                                      
152100      .                                                           
152200  F300-99.                                                        
152300      EXIT.                                                       
152400                                                                  
152500******************************************************************
152600* Letzte Zeile der kurierten Datei lesen -- Datei wird komplett   
152700* durchlaufen, der Puffer haelt am Ende nur die juengste Zeile    
152800******************************************************************
152900  S200-READ-LATEST-BAR SECTION.                                   
153000  S200-00.                                                        
153100      MOVE ZERO TO WK-ROWS-READ                                   
153200      SET  FILE-OK TO TRUE                                        
153300      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
153400      PERFORM S201-KEEP-ONE-ROW UNTIL FILE-EOF                    
153500      .                                                           
153600  S200-99.                                                        
153700      EXIT.                                                       
153800                                                                  
153900  S201-KEEP-ONE-ROW SECTION.                                      
154000  S201-00.                                                        
154100*    Stop at the simulated as-of date (TRD-0421) so a backtest    
154200*    prices each day off the bar that was current that day, not   
154300*    off the tail of the whole curated file.  Nightly runs never  
154400*    see a date past today in the file, so nothing changes there. 
154500      IF  BAR-DATE > WS-ASOF-DATE                                 
154600          SET  FILE-EOF TO TRUE                                   
154700          GO TO S201-99                                           
154800      END-IF                                                      
154900      ADD  1 TO WK-ROWS-READ                                      
155000      MOVE BAR-CLOSE TO WK-BAR-CLOSE                              
155100      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
155200      .                                                           
155300  S201-99.                                                        
155400      EXIT.                                                       
155500                                                                  
155600******************************************************************
155700* Zieltabelle in die Arbeitsdatei schreiben, dann sortieren nach  
155800* Gewicht absteigend, Symbol aufsteigend                          
155900******************************************************************
156000  E100-WRITE-TARGETS SECTION.                                     
156100  E100-00.                                                        
156200      PERFORM E101-WRITE-ONE-TARGET                               
156300          VARYING TGT-IX FROM 1 BY 1 UNTIL TGT-IX > TARGET-COUNT  
156400      CLOSE TARGETWORKF                                           
156500                                                                  
156600      MOVE "$TRDDATA.TARGETS.TRDTGTF" TO ASS-FNAME                
156700      ENTER "COBOLASSIGN" USING  TARGETF, ASS-FNAME               
156800                          GIVING ASS-FSTATUS                      
156900                                                                  
157000      SORT SORTWK01                                               
157100           ON DESCENDING KEY TGT-WEIGHT OF SORT-TARGET-RECORD     
157200              ASCENDING  KEY TGT-SYMBOL OF SORT-TARGET-RECORD     
157300           USING  TARGETWORKF                                     
157400           GIVING TARGETF                                         
157500      .                                                           
157600  E100-99.                                                        
157700      EXIT.                                                       
157800                                                                  
157900  E101-WRITE-ONE-TARGET SECTION.                                  
158000  E101-00.                                                        
158100      MOVE TT-SYMBOL(TGT-IX)    TO TGT-SYMBOL    OF TARGET-RECORD 
158200      MOVE TT-WEIGHT(TGT-IX)    TO TGT-WEIGHT    OF TARGET-RECORD 
158300      MOVE TT-RATIONALE(TGT-IX) TO TGT-RATIONALE OF TARGET-RECORD 
158400      WRITE TARGET-RECORD                                         
158500      .                                                           
158600  E101-99.                                                        
158700      EXIT.                                                       
158800                                                                  
158900******************************************************************
159000* Auftragstabelle in die Arbeitsdatei schreiben, dann sortieren   
159100* nach Symbol aufsteigend                                         
159200******************************************************************
159300  E200-WRITE-ORDERS SECTION.                                      
159400  E200-00.                                                        
159500      PERFORM E201-WRITE-ONE-ORDER                                
159600          VARYING ORD-IX FROM 1 BY 1 UNTIL ORD-IX > ORDER-COUNT   
159700      CLOSE ORDERWORKF                                            
159800                                                                  
159900      MOVE "$TRDDATA.ORDERS.TRDORDF" TO ASS-FNAME                 
160000      ENTER "COBOLASSIGN" USING  ORDERF, ASS-FNAME                
160100                          GIVING ASS-FSTATUS                      
160200                                                                  
160300      SORT SORTWK02                                               
160400           ON ASCENDING KEY ORD-SYMBOL OF SORT-ORDER-RECORD       
160500           USING  ORDERWORKF                                      
160600           GIVING ORDERF                                          
160700      .                                                           
160800  E200-99.                                                        
160900      EXIT.                                                       
161000                                                                  
161100  E201-WRITE-ONE-ORDER SECTION.                                   
161200  E201-00.                                                        
161300      MOVE OT-SYMBOL(ORD-IX)   TO ORD-SYMBOL   OF ORDER-RECORD    
161400      MOVE OT-SIDE(ORD-IX)     TO ORD-SIDE     OF ORDER-RECORD    
161500      MOVE OT-QTY(ORD-IX)      TO ORD-QTY      OF ORDER-RECORD    
161600      MOVE OT-NOTIONAL(ORD-IX) TO ORD-NOTIONAL OF ORDER-RECORD    
161700      WRITE ORDER-RECORD                                          
161800      .                                                           
161900  E201-99.                                                        
162000      EXIT.                                                       
