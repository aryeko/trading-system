000100  IDENTIFICATION DIVISION.                                        
000200                                                                  
000300  PROGRAM-ID. TRDRSK0M.                                           
000400  AUTHOR. L W KRAMER.                                             
000500  INSTALLATION. QUANTITATIVE STRATEGIES GROUP - BATCH OPERATIONS. 
000600  DATE-WRITTEN. 1994-06-13.                                       
000700  DATE-COMPILED.                                                  
000800  SECURITY. UNCLASSIFIED - INTERNAL BATCH SCHEDULE USE ONLY.      
000900                                                                  
001000***************************************************************** 
001100* Letzte Aenderung :: 1994-06-13                                  
001200* Letzte Version   :: A.00.00                                     
001300* Kurzbeschreibung :: RISK ENGINE -- crash and drawdown tests on  
001400*                     every held position, market filter against  
001500*                     the configured benchmark, alert file output.
001600* Auftrag          :: TRDNEW1                                     
001700* Package          :: BATCH                                       
001800*                                                                 
001900* Aenderungen (Version/Datum in Variable K-RUN-VERSION aendern)   
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!  
002100*----------------------------------------------------------------*
002200* Vers. | Datum      | von | Kommentar                           *
002300*-------|------------|-----|-------------------------------------*
002400*A.00.00|1994-06-13  | LWK | Neuerstellung -- crash/drawdown vs   
002500*       |            |     | held positions only (TRD-0218)       
002600*-------|------------|-----|-------------------------------------*
002700*A.00.01|1995-03-06  | DMS | Added the run-log summary line for   
002800*       |            |     | the new report builder (TRD-0252)    
002900*-------|------------|-----|-------------------------------------*
003000*A.01.00|1996-07-02  | LWK | Added the benchmark market filter    
003100*       |            |     | and the RISK_ON/RISK_OFF state       
003200*-------|------------|-----|-------------------------------------*
003300*A.01.01|1999-01-08  | DMS | Year-2000 remediation: HOLD-AS-OF and
003400*       |            |     | curated dates widened to CCYY (TRD-  
003500*       |            |     | Y2K3)                                
003600*-------|------------|-----|-------------------------------------*
003700*A.01.02|2004-09-30  | PJT | Missing benchmark data now forces    
003800*       |            |     | RISK_OFF instead of aborting the run 
003900*----------------------------------------------------------------*
004000*                                                                 
004100* Programmbeschreibung                                            
004200* --------------------                                            
004300* One alert per breached test, at most two per held symbol.  The  
004400* market filter is independent of the held book -- it only tells  
004500* the rebalance/report side whether the committee's trend filter  
004600* on the benchmark is currently open or shut.                     
004700*                                                                 
004800******************************************************************
004900                                                                  
005000  ENVIRONMENT DIVISION.                                           
005100  CONFIGURATION SECTION.                                          
005200  SPECIAL-NAMES.                                                  
005300      UPSI-0 IS SHOW-VERSION-SW                                   
005400          ON STATUS IS SHOW-VERSION                               
005500      CLASS ALPHNUM IS "0123456789"                               
005600                       "abcdefghijklmnopqrstuvwxyz"               
005700                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               
005800                       " .,;-_!$%&/=*+".                          
005900                                                                  
006000  INPUT-OUTPUT SECTION.                                           
006100  FILE-CONTROL.                                                   
006200      SELECT PARMF          ASSIGN TO #DYNAMIC.                   
006300      SELECT HOLDF          ASSIGN TO #DYNAMIC.                   
006400      SELECT CURBARF        ASSIGN TO #DYNAMIC.                   
006500      SELECT ALERTWORKF     ASSIGN TO #DYNAMIC.                   
006600      SELECT ALERTF         ASSIGN TO #DYNAMIC.                   
006700      SELECT SORTWK01       ASSIGN TO SORTWK01.                   
006800      SELECT RUNLOGF        ASSIGN TO #DYNAMIC.                   
006900                                                                  
007000  DATA DIVISION.                                                  
007100  FILE SECTION.                                                   
007200  FD  PARMF.                                                      
007300      COPY    TRDPARM OF "=TRDLIB".                               
007400  FD  HOLDF.                                                      
007500      COPY    TRDHOLD OF "=TRDLIB".                               
007600  FD  CURBARF.                                                    
007700      COPY    TRDBARC OF "=TRDLIB".                               
007800  FD  ALERTWORKF.                                                 
007900      COPY    TRDALRT OF "=TRDLIB".                               
008000  FD  ALERTF.                                                     
008100      COPY    TRDALRT OF "=TRDLIB"                                
008200              REPLACING ALERT-RECORD BY ALERT-OUT-RECORD.         
008300  SD  SORTWK01.                                                   
008400      COPY    TRDALRT OF "=TRDLIB"                                
008500              REPLACING ALERT-RECORD BY SORT-ALERT-RECORD.        
008600  FD  RUNLOGF.                                                    
008700      COPY    TRDRLOG OF "=TRDLIB".                               
008800                                                                  
008900  WORKING-STORAGE SECTION.                                        
009000      COPY    TRDCOMW OF "=TRDLIB".                               
009100      COPY    TRDMSGC OF "=TRDLIB".                               
009200                                                                  
009300*--------------------------------------------------------------*  
009400* Held-symbol table, sorted ascending before the test pass        
009500*--------------------------------------------------------------*  
009600  01          HELD-TABLE.                                         
009700      05      HELD-ROW OCCURS 500 TIMES INDEXED BY HELD-IX.       
009800          10  HELD-SYMBOL         PIC X(08).                      
009900  01          HELD-COUNT          PIC S9(04) COMP VALUE ZERO.     
010000                                                                  
010100*--------------------------------------------------------------*  
010200* Control-record values carried from PARMF                        
010300*--------------------------------------------------------------*  
010400  01          CTL-CRASH-THRESH    PIC S9(03)V9(06).               
010500  01          CTL-DRAWDOWN-THRESH PIC S9(03)V9(06).               
010600  01          CTL-BENCHMARK-SYM   PIC X(08).                      
010700                                                                  
010800*--------------------------------------------------------------*  
010900* Alert-type literal table -- old FILLER/REDEFINES list, kept the 
011000* way the run-book table in the sequencer is kept                 
011100*--------------------------------------------------------------*  
011200  01          ALERT-TYPE-INIT.                                    
011300      05      FILLER  PIC X(08) VALUE "CRASH   ".                 
011400      05      FILLER  PIC X(08) VALUE "DRAWDOWN".                 
011500  01          ALERT-TYPE-TABLE REDEFINES ALERT-TYPE-INIT.         
011600      05      ALERT-TYPE-ROW      PIC X(08) OCCURS 2 TIMES        
011700                                  INDEXED BY ALERT-TYPE-IX.       
011800                                                                  
011900*--------------------------------------------------------------*  
012000* Latest-row buffer -- file is read forward to EOF and simply     
012100* overwritten each time, so what remains at end of file is the    
012200* latest row, no need for a whole table in memory                 
012300*--------------------------------------------------------------*  
012400  01          WK-BAR-DATE         PIC 9(08).                      
012500  01          WK-BAR-DATE-R REDEFINES WK-BAR-DATE.                
012600      05      WK-BAR-CCYY         PIC 9(04).                      
012700      05      WK-BAR-MM           PIC 9(02).                      
012800      05      WK-BAR-DD           PIC 9(02).                      
012900  01          WK-CLOSE            PIC S9(07)V9(04).               
013000  01          WK-RET-1D           PIC S9(03)V9(06).               
013100  01          WK-RET-1D-SW        PIC X(01).                      
013200      88      WK-RET-1D-OK                     VALUE "Y".         
013300  01          WK-SMA-200          PIC S9(07)V9(04).               
013400  01          WK-SMA-200-SW       PIC X(01).                      
013500      88      WK-SMA-200-OK                    VALUE "Y".         
013600  01          WK-PEAK             PIC S9(07)V9(04).               
013700  01          WK-PEAK-SW          PIC X(01).                      
013800      88      WK-PEAK-OK                       VALUE "Y".         
013900  01          WK-DRAWDOWN         PIC S9(03)V9(06).               
014000  01          WK-ROWS-READ        PIC S9(04) COMP VALUE ZERO.     
014100                                                                  
014200*--------------------------------------------------------------*  
014300* Reason-text edit fields -- 4-dp rendering, alert narrative only 
014400*--------------------------------------------------------------*  
014500  01          WK-ROUND-4          PIC S9(03)V9(04).               
014600  01          WK-EDIT-VALUE       PIC -9(03).9(04).               
014700  01          WK-EDIT-THRESH      PIC -9(03).9(04).               
014800                                                                  
014900*--------------------------------------------------------------*  
015000* Market-filter and run-total work fields                         
015100*--------------------------------------------------------------*  
015200  01          WK-MARKET-STATE     PIC X(08)   VALUE "RISK_OFF".   
015300      88      WK-RISK-ON                      VALUE "RISK_ON ".   
015400      88      WK-RISK-OFF                     VALUE "RISK_OFF".   
015500  01          WK-CUR-SYMBOL       PIC X(08).                      
015600  01          C4-ALERT-COUNT      PIC S9(04) COMP VALUE ZERO.     
015700                                                                  
015800*--------------------------------------------------------------*  
015900* Run-log summary line -- carries the market state, benchmark     
016000* symbol and alert count forward to TRDRPT0M, which cannot see    
016100* our WORKING-STORAGE once we have EXIT PROGRAM'd                 
016200*--------------------------------------------------------------*  
016300  01          WK-RSK-SUMMARY.                                     
016400      05      WK-RSK-STATE-LBL    PIC X(06) VALUE "STATE=".       
016500      05      WK-RSK-STATE        PIC X(08).                      
016600      05      FILLER              PIC X(01) VALUE SPACE.          
016700      05      WK-RSK-BENCH-LBL    PIC X(06) VALUE "BENCH=".       
016800      05      WK-RSK-BENCH        PIC X(08).                      
016900      05      FILLER              PIC X(01) VALUE SPACE.          
017000      05      WK-RSK-ALRT-LBL     PIC X(07) VALUE "ALERTS=".      
017100      05      WK-RSK-ALERTS       PIC 9(04).                      
017200      05      FILLER              PIC X(33) VALUE SPACES.         
017300                                                                  
017400*--------------------------------------------------------------*  
017500* Bubble-sort work fields for the held-symbol ordering pass       
017600*--------------------------------------------------------------*  
017700  01          WS-DATA-MISSING-SW  PIC X(01)   VALUE "N".          
017800  01          W-DUMMY-SYMBOL      PIC X(08).                      
017900                                                                  
018000*--------------------------------------------------------------*  
018100* File-name build areas                                           
018200*--------------------------------------------------------------*  
018300  01          ASS-FNAME           PIC X(40).                      
018400  01          ASS-FSTATUS         PIC S9(04) COMP.                
018500  01          WS-ASOF-DATE        PIC 9(08).                      
018600  01          WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.              
018700      05      WS-ASOF-CCYY        PIC 9(04).                      
018800      05      WS-ASOF-MM          PIC 9(02).                      
018900      05      WS-ASOF-DD          PIC 9(02).                      
019000                                                                  
019100  LINKAGE SECTION.                                                
019200  01          LK-AS-OF-DATE       PIC 9(08).                      
019300  01          LK-RETURN-CODE      PIC S9(04) COMP.                
019400                                                                  
019500  PROCEDURE DIVISION USING LK-AS-OF-DATE, LK-RETURN-CODE.         
019600                                                                  
019700******************************************************************
019800* Steuerungs-Section                                              
019900******************************************************************
020000  A100-STEUERUNG SECTION.                                         
020100  A100-00.                                                        
020200      PERFORM B000-VORLAUF                                        
020300      IF  PRG-ABORT                                               
020400          MOVE 12 TO LK-RETURN-CODE                               
020500          EXIT PROGRAM                                            
020600      END-IF                                                      
020700                                                                  
020800      PERFORM B100-VERARBEITUNG                                   
020900                                                                  
021000      PERFORM B090-ENDE                                           
021100      MOVE ZERO TO LK-RETURN-CODE                                 
021200      EXIT PROGRAM                                                
021300      .                                                           
021400  A100-99.                                                        
021500      EXIT.                                                       
021600                                                                  
021700******************************************************************
021800* Vorlauf                                                         
021900******************************************************************
022000  B000-VORLAUF SECTION.                                           
022100  B000-00.                                                        
022200      PERFORM C000-INIT                                           
022300      MOVE LK-AS-OF-DATE TO WS-ASOF-DATE                          
022400                                                                  
022500      PERFORM F100-OPEN-PARMFILE                                  
022600      IF  NOT PRG-ABORT                                           
022700          PERFORM C010-LOAD-PARAMETERS                            
022800          CLOSE PARMF                                             
022900      END-IF                                                      
023000                                                                  
023100      IF  NOT PRG-ABORT                                           
023200          PERFORM F150-OPEN-HOLDFILE                              
023300      END-IF                                                      
023400      IF  NOT PRG-ABORT                                           
023500          PERFORM C020-LOAD-HELD-SYMBOLS                          
023600          CLOSE HOLDF                                             
023700          PERFORM C030-SORT-HELD-SYMBOLS                          
023800      END-IF                                                      
023900                                                                  
024000      PERFORM F200-OPEN-WORKFILE                                  
024100      .                                                           
024200  B000-99.                                                        
024300      EXIT.                                                       
024400                                                                  
024500******************************************************************
024600* Ende -- sort the alerts, run the market filter, print totals    
024700******************************************************************
024800  B090-ENDE SECTION.                                              
024900  B090-00.                                                        
025000      CLOSE ALERTWORKF                                            
025100      PERFORM S100-SORT-ALERTS                                    
025200                                                                  
025300      PERFORM C200-MARKET-FILTER                                  
025400      PERFORM F400-WRITE-RUNLOG                                   
025500                                                                  
025600      MOVE C4-ALERT-COUNT TO D-NUM4                               
025700      DISPLAY "TRDRSK0M -- as-of " WS-ASOF-DATE                   
025800              " market state " WK-MARKET-STATE                    
025900              " alerts " D-NUM4                                   
026000      .                                                           
026100  B090-99.                                                        
026200      EXIT.                                                       
026300                                                                  
026400******************************************************************
026500* Verarbeitung -- crash/drawdown test, one held symbol at a time  
026600******************************************************************
026700  B100-VERARBEITUNG SECTION.                                      
026800  B100-00.                                                        
026900      MOVE ZERO TO C4-ALERT-COUNT                                 
027000      PERFORM B200-TEST-ONE-SYMBOL                                
027100          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > HELD-COUNT  
027200      .                                                           
027300  B100-99.                                                        
027400      EXIT.                                                       
027500                                                                  
027600  B200-TEST-ONE-SYMBOL SECTION.                                   
027700  B200-00.                                                        
027800      MOVE HELD-SYMBOL(HELD-IX) TO WK-CUR-SYMBOL                  
027900      PERFORM F300-OPEN-CURFILE                                   
028000      IF  PRG-ABORT                                               
028100          DISPLAY "TRDRSK0M -- no curated series for "            
028200                  WK-CUR-SYMBOL ", symbol skipped"                
028300          SET PRG-OK TO TRUE                                      
028400          GO TO B200-99                                           
028500      END-IF                                                      
028600                                                                  
028700      PERFORM S200-READ-LATEST-BAR                                
028800      CLOSE CURBARF                                               
028900                                                                  
029000      IF  WK-ROWS-READ = ZERO                                     
029100          DISPLAY "TRDRSK0M -- empty curated series for "         
029200                  WK-CUR-SYMBOL ", symbol skipped"                
029300          GO TO B200-99                                           
029400      END-IF                                                      
029500                                                                  
029600      PERFORM C100-CRASH-TEST                                     
029700      PERFORM C110-DRAWDOWN-TEST                                  
029800      .                                                           
029900  B200-99.                                                        
030000      EXIT.                                                       
030100                                                                  
030200******************************************************************
030300* Initialisierung                                                 
030400******************************************************************
030500  C000-INIT SECTION.                                              
030600  C000-00.                                                        
030700      INITIALIZE SWITCHES                                         
030800      MOVE "TRDRSK0M"      TO K-MODULE                            
030900      MOVE "A.01.02 "      TO K-RUN-VERSION                       
031000      MOVE "RISK_OFF"      TO WK-MARKET-STATE                     
031100      .                                                           
031200  C000-99.                                                        
031300      EXIT.                                                       
031400                                                                  
031500******************************************************************
031600* Steuersaetze aus PARMF laden -- Schwellenwerte und Benchmark    
031700******************************************************************
031800  C010-LOAD-PARAMETERS SECTION.                                   
031900  C010-00.                                                        
032000      SET  FILE-OK TO TRUE                                        
032100      READ PARMF AT END SET FILE-EOF TO TRUE END-READ             
032200      IF  FILE-EOF OR NOT PARM-TYPE-CONTROL                       
032300          DISPLAY "TRDRSK0M -- PARMF control record missing"      
032400          SET PRG-ABORT TO TRUE                                   
032500          GO TO C010-99                                           
032600      END-IF                                                      
032700                                                                  
032800      MOVE PARM-CRASH-THRESHOLD    TO CTL-CRASH-THRESH            
032900      MOVE PARM-DRAWDOWN-THRESHOLD TO CTL-DRAWDOWN-THRESH         
033000      MOVE PARM-BENCHMARK-SYMBOL   TO CTL-BENCHMARK-SYM           
033100      .                                                           
033200  C010-99.                                                        
033300      EXIT.                                                       
033400                                                                  
033500******************************************************************
033600* Bestandssaetze aus HOLDF laden -- nur die Positionszeilen       
033700******************************************************************
033800  C020-LOAD-HELD-SYMBOLS SECTION.                                 
033900  C020-00.                                                        
034000      MOVE ZERO TO HELD-COUNT                                     
034100      SET  FILE-OK TO TRUE                                        
034200      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
034300      IF  FILE-EOF OR NOT HOLD-TYPE-HEADER                        
034400          DISPLAY "TRDRSK0M -- HOLDF header record missing"       
034500          SET PRG-ABORT TO TRUE                                   
034600          GO TO C020-99                                           
034700      END-IF                                                      
034800                                                                  
034900      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
035000      PERFORM C021-LOAD-ONE-POSITION                              
035100          UNTIL FILE-EOF OR NOT HOLD-TYPE-POSITION                
035200      .                                                           
035300  C020-99.                                                        
035400      EXIT.                                                       
035500                                                                  
035600  C021-LOAD-ONE-POSITION SECTION.                                 
035700  C021-00.                                                        
035800      ADD  1 TO HELD-COUNT                                        
035900      SET  HELD-IX TO HELD-COUNT                                  
036000      MOVE POS-SYMBOL TO HELD-SYMBOL(HELD-IX)                     
036100      READ HOLDF AT END SET FILE-EOF TO TRUE END-READ             
036200      .                                                           
036300  C021-99.                                                        
036400      EXIT.                                                       
036500                                                                  
036600******************************************************************
036700* Bestand alphabetisch sortieren (Bubble-Sort)                    
036800******************************************************************
036900  C030-SORT-HELD-SYMBOLS SECTION.                                 
037000  C030-00.                                                        
037100      IF  HELD-COUNT > 1                                          
037200          MOVE "Y" TO WS-DATA-MISSING-SW                          
037300          PERFORM C031-ONE-BUBBLE-PASS                            
037400              UNTIL WS-DATA-MISSING-SW = "N"                      
037500      END-IF                                                      
037600      .                                                           
037700  C030-99.                                                        
037800      EXIT.                                                       
037900                                                                  
038000  C031-ONE-BUBBLE-PASS SECTION.                                   
038100  C031-00.                                                        
038200      MOVE "N" TO WS-DATA-MISSING-SW                              
038300      COMPUTE C4-COUNT = HELD-COUNT - 1                           
038400      PERFORM C032-COMPARE-ADJACENT                               
038500          VARYING HELD-IX FROM 1 BY 1 UNTIL HELD-IX > C4-COUNT    
038600      .                                                           
038700  C031-99.                                                        
038800      EXIT.                                                       
038900                                                                  
039000  C032-COMPARE-ADJACENT SECTION.                                  
039100  C032-00.                                                        
039200      IF  HELD-SYMBOL(HELD-IX) > HELD-SYMBOL(HELD-IX + 1)         
039300          MOVE HELD-SYMBOL(HELD-IX)     TO W-DUMMY-SYMBOL         
039400          MOVE HELD-SYMBOL(HELD-IX + 1) TO HELD-SYMBOL(HELD-IX)   
039500          MOVE W-DUMMY-SYMBOL   TO HELD-SYMBOL(HELD-IX + 1)       
039600          MOVE "Y" TO WS-DATA-MISSING-SW                          
039700      END-IF                                                      
039800      .                                                           
039900  C032-99.                                                        
040000      EXIT.                                                       
040100                                                                  
040200******************************************************************
040300* Crash-Test:  ret-1d <= crash threshold                          
040400******************************************************************
040500  C100-CRASH-TEST SECTION.                                        
040600  C100-00.                                                        
040700      IF  WK-RET-1D-OK                                            
040800      AND WK-RET-1D <= CTL-CRASH-THRESH                           
040900          MOVE ALERT-TYPE-ROW(1) TO ALERT-TYPE OF ALERT-RECORD    
041000          MOVE WK-RET-1D    TO ALERT-VALUE OF ALERT-RECORD        
041100          MOVE CTL-CRASH-THRESH TO ALERT-THRESHOLD                
041200              OF ALERT-RECORD                                     
041300          PERFORM H100-FORMAT-CRASH-REASON                        
041400          PERFORM S300-WRITE-ALERT                                
041500      END-IF                                                      
041600      .                                                           
041700  C100-99.                                                        
041800      EXIT.                                                       
041900                                                                  
042000******************************************************************
042100* Drawdown-Test:  close/rolling-peak - 1 <= drawdown threshold    
042200******************************************************************
042300  C110-DRAWDOWN-TEST SECTION.                                     
042400  C110-00.                                                        
042500      IF  WK-PEAK-OK AND WK-PEAK NOT = ZERO                       
042600          COMPUTE WK-DRAWDOWN ROUNDED =                           
042700               (WK-CLOSE / WK-PEAK) - 1                           
042800          IF  WK-DRAWDOWN <= CTL-DRAWDOWN-THRESH                  
042900              MOVE ALERT-TYPE-ROW(2) TO ALERT-TYPE OF ALERT-RECORD
043000              MOVE WK-DRAWDOWN  TO ALERT-VALUE OF ALERT-RECORD    
043100              MOVE CTL-DRAWDOWN-THRESH TO ALERT-THRESHOLD         
043200              OF ALERT-RECORD                                     
043300              PERFORM H110-FORMAT-DRAWDOWN-REASON                 
043400              PERFORM S300-WRITE-ALERT                            
043500          END-IF                                                  
043600      END-IF                                                      
043700      .                                                           
043800  C110-99.                                                        
043900      EXIT.                                                       
044000                                                                  
044100******************************************************************
044200* Markt-Filter:  benchmark close > benchmark sma-200              
044300******************************************************************
044400  C200-MARKET-FILTER SECTION.                                     
044500  C200-00.                                                        
044600      MOVE "RISK_OFF" TO WK-MARKET-STATE                          
044700      MOVE CTL-BENCHMARK-SYM TO WK-CUR-SYMBOL                     
044800      PERFORM F300-OPEN-CURFILE                                   
044900      IF  PRG-ABORT                                               
045000          DISPLAY "TRDRSK0M -- no benchmark series, not evaluated"
045100          SET PRG-OK TO TRUE                                      
045200          GO TO C200-99                                           
045300      END-IF                                                      
045400                                                                  
045500      PERFORM S200-READ-LATEST-BAR                                
045600      CLOSE CURBARF                                               
045700                                                                  
045800      IF  WK-ROWS-READ = ZERO                                     
045900          DISPLAY "TRDRSK0M -- empty benchmark series, not eval'd"
046000          GO TO C200-99                                           
046100      END-IF                                                      
046200                                                                  
046300      IF  WK-SMA-200-OK AND WK-CLOSE > WK-SMA-200                 
046400          MOVE "RISK_ON " TO WK-MARKET-STATE                      
046500      END-IF                                                      
046600      .                                                           
046700  C200-99.                                                        
046800      EXIT.                                                       
046900                                                                  
047000******************************************************************
047100* Crash-Formulierung:  "Daily return <v> <= crash threshold <t>"  
047200******************************************************************
047300  H100-FORMAT-CRASH-REASON SECTION.                               
047400  H100-00.                                                        
047500      COMPUTE WK-ROUND-4 ROUNDED = WK-RET-1D                      
047600      MOVE WK-ROUND-4 TO WK-EDIT-VALUE                            
047700      COMPUTE WK-ROUND-4 ROUNDED = CTL-CRASH-THRESH               
047800      MOVE WK-ROUND-4 TO WK-EDIT-THRESH                           
047900      MOVE SPACES TO ALERT-REASON OF ALERT-RECORD                 
048000      STRING "Daily return "        DELIMITED BY SIZE             
048100             WK-EDIT-VALUE          DELIMITED BY SIZE             
048200             " <= crash threshold " DELIMITED BY SIZE             
048300             WK-EDIT-THRESH         DELIMITED BY SIZE             
048400        INTO ALERT-REASON OF ALERT-RECORD                         
048500      .                                                           
048600  H100-99.                                                        
048700      EXIT.                                                       
048800                                                                  
048900******************************************************************
049000* Drawdown-Formulierung:  "Drawdown <v> <= threshold <t>"         
049100******************************************************************
049200  H110-FORMAT-DRAWDOWN-REASON SECTION.                            
049300  H110-00.                                                        
049400      COMPUTE WK-ROUND-4 ROUNDED = WK-DRAWDOWN                    
049500      MOVE WK-ROUND-4 TO WK-EDIT-VALUE                            
049600      COMPUTE WK-ROUND-4 ROUNDED = CTL-DRAWDOWN-THRESH            
049700      MOVE WK-ROUND-4 TO WK-EDIT-THRESH                           
049800      MOVE SPACES TO ALERT-REASON OF ALERT-RECORD                 
049900      STRING "Drawdown "       DELIMITED BY SIZE                  
050000             WK-EDIT-VALUE     DELIMITED BY SIZE                  
050100             " <= threshold "  DELIMITED BY SIZE                  
050200             WK-EDIT-THRESH    DELIMITED BY SIZE                  
050300        INTO ALERT-REASON OF ALERT-RECORD                         
050400      .                                                           
050500  H110-99.                                                        
050600      EXIT.                                                       
050700                                                                  
050800******************************************************************
050900* Parameter-Datei oeffnen                                         
051000******************************************************************
051100  F100-OPEN-PARMFILE SECTION.                                     
051200  F100-00.                                                        
051300      MOVE "$TRDDATA.PARMLIB.TRDPARM"  TO ASS-FNAME               
051400      ENTER "COBOLASSIGN" USING  PARMF, ASS-FNAME                 
051500                          GIVING ASS-FSTATUS                      
051600      IF  ASS-FSTATUS NOT = ZERO                                  
051700          SET PRG-ABORT TO TRUE                                   
051800      ELSE                                                        
051900          OPEN INPUT PARMF                                        
052000      END-IF                                                      
052100      .                                                           
052200  F100-99.                                                        
052300      EXIT.                                                       
052400                                                                  
052500******************************************************************
052600* Bestandsdatei oeffnen                                           
052700******************************************************************
052800  F150-OPEN-HOLDFILE SECTION.                                     
052900  F150-00.                                                        
053000      MOVE "$TRDDATA.HOLDLIB.TRDHOLD"  TO ASS-FNAME               
053100      ENTER "COBOLASSIGN" USING  HOLDF, ASS-FNAME                 
053200                          GIVING ASS-FSTATUS                      
053300      IF  ASS-FSTATUS NOT = ZERO                                  
053400          SET PRG-ABORT TO TRUE                                   
053500      ELSE                                                        
053600          OPEN INPUT HOLDF                                        
053700      END-IF                                                      
053800      .                                                           
053900  F150-99.                                                        
054000      EXIT.                                                       
054100                                                                  
054200******************************************************************
054300* Unsortierte Alertdatei zum Schreiben oeffnen                    
054400******************************************************************
054500  F200-OPEN-WORKFILE SECTION.                                     
054600  F200-00.                                                        
054700      MOVE "$TRDDATA.WORK.TRDRSKW" TO ASS-FNAME                   
054800      ENTER "COBOLASSIGN" USING  ALERTWORKF, ASS-FNAME            
054900                          GIVING ASS-FSTATUS                      
055000      OPEN OUTPUT ALERTWORKF                                      
055100      .                                                           
055200  F200-99.                                                        
055300      EXIT.                                                       
055400                                                                  
055500******************************************************************
055600* Kurierte Datei des laufenden Symbols oeffnen                    
055700******************************************************************
055800  F300-OPEN-CURFILE SECTION.                                      
055900  F300-00.                                                        
056000      STRING "$TRDDATA.CURBAR." DELIMITED BY SIZE,                
056100             WK-CUR-SYMBOL      DELIMITED BY SPACE                
056200        INTO ASS-FNAME                                            
056300      ENTER "COBOLASSIGN" USING  CURBARF, ASS-FNAME               
056400                          GIVING ASS-FSTATUS                      
056500      IF  ASS-FSTATUS NOT = ZERO                                  
056600          SET PRG-ABORT TO TRUE                                   
056700      ELSE                                                        
056800          OPEN INPUT CURBARF                                      
056900      END-IF                                                      
057000      .                                                           
057100  F300-99.                                                        
057200      EXIT.                                                       
057300                                                                  
057400******************************************************************
057500* Laufprotokoll schreiben -- Marktzustand und Alertzahl fuer den  
057600* Report-Lauf, der spaeter am selben Tag folgt.  Wir sind der     
057700* erste Schreiber des Tages, also OUTPUT statt EXTEND.            
057800******************************************************************
057900  F400-WRITE-RUNLOG SECTION.                                      
058000  F400-00.                                                        
058100      MOVE "$TRDDATA.LOGS.TRDRUNL" TO ASS-FNAME                   
058200      ENTER "COBOLASSIGN" USING  RUNLOGF, ASS-FNAME               
058300                          GIVING ASS-FSTATUS                      
058400      OPEN OUTPUT RUNLOGF                                         
058500                                                                  
058600      MOVE "TRDRSK0M"      TO RL-PROGRAM                          
058700      MOVE "SUMMARY"       TO RL-TAG                              
058800      MOVE WS-ASOF-DATE    TO RL-AS-OF-DATE                       
058900      MOVE WK-MARKET-STATE TO WK-RSK-STATE                        
059000      MOVE CTL-BENCHMARK-SYM TO WK-RSK-BENCH                      
059100      MOVE C4-ALERT-COUNT  TO WK-RSK-ALERTS                       
059200      MOVE WK-RSK-SUMMARY  TO RL-TEXT                             
059300      WRITE RUNLOG-RECORD                                         
059400                                                                  
059500      CLOSE RUNLOGF                                               
059600      .                                                           
059700  F400-99.                                                        
059800      EXIT.                                                       
059900                                                                  
060000******************************************************************
060100* Sortierlauf -- nach Symbol aufsteigend, Typ aufsteigend         
060200******************************************************************
060300  S100-SORT-ALERTS SECTION.                                       
060400  S100-00.                                                        
060500      MOVE "$TRDDATA.ALERTS.TRDALRF" TO ASS-FNAME                 
060600      ENTER "COBOLASSIGN" USING  ALERTF, ASS-FNAME                
060700                          GIVING ASS-FSTATUS                      
060800                                                                  
060900      SORT SORTWK01                                               
061000           ON ASCENDING KEY ALERT-SYMBOL OF SORT-ALERT-RECORD     
061100              ASCENDING KEY ALERT-TYPE   OF SORT-ALERT-RECORD     
061200           USING  ALERTWORKF                                      
061300           GIVING ALERTF                                          
061400      .                                                           
061500  S100-99.                                                        
061600      EXIT.                                                       
061700                                                                  
061800******************************************************************
061900* Letzte Zeile der kurierten Datei lesen -- Datei wird komplett   
062000* durchlaufen, der Puffer haelt am Ende nur die juengste Zeile    
062100******************************************************************
062200  S200-READ-LATEST-BAR SECTION.                                   
062300  S200-00.                                                        
062400      MOVE ZERO TO WK-ROWS-READ                                   
062500      SET  FILE-OK TO TRUE                                        
062600      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
062700      PERFORM S201-KEEP-ONE-ROW UNTIL FILE-EOF                    
062800      .                                                           
062900  S200-99.                                                        
063000      EXIT.                                                       
063100                                                                  
063200  S201-KEEP-ONE-ROW SECTION.                                      
063300  S201-00.                                                        
063400      ADD  1 TO WK-ROWS-READ                                      
063500      MOVE BAR-DATE          TO WK-BAR-DATE                       
063600      MOVE BAR-CLOSE          TO WK-CLOSE                         
063700      MOVE BAR-RET-1D         TO WK-RET-1D                        
063800      MOVE BAR-RET-1D-IND     TO WK-RET-1D-SW                     
063900      MOVE BAR-SMA-200        TO WK-SMA-200                       
064000      MOVE BAR-SMA-200-IND    TO WK-SMA-200-SW                    
064100      MOVE BAR-ROLLING-PEAK   TO WK-PEAK                          
064200      MOVE BAR-PEAK-IND       TO WK-PEAK-SW                       
064300      READ CURBARF AT END SET FILE-EOF TO TRUE END-READ           
064400      .                                                           
064500  S201-99.                                                        
064600      EXIT.                                                       
064700                                                                  
064800******************************************************************
064900* Alertsatz ins unsortierte Arbeitsfile schreiben                 
065000******************************************************************
065100  S300-WRITE-ALERT SECTION.                                       
065200  S300-00.                                                        
065300      MOVE WK-CUR-SYMBOL TO ALERT-SYMBOL OF ALERT-RECORD          
065400*    ALERT-TYPE, ALERT-VALUE, ALERT-THRESHOLD and ALERT-REASON    
065500*    were already set by the calling test paragraph               
065600      WRITE ALERT-RECORD                                          
065700      ADD  1 TO C4-ALERT-COUNT                                    
065800      .                                                           
065900  S300-99.                                                        
066000      EXIT.                                                       
